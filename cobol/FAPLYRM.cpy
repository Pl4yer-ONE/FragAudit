000100******************************************************************
000110*    FAPLYRM  --  PLAYER-MATCH HISTORY RECORD (INPUT TO          *
000120*    FATRACKR).  ONE PER PLAYER PER MATCH, SORTED BY PLAYER      *
000130*    THEN BY SEQ (CHRONOLOGICAL WITHIN PLAYER).                  *
000140******************************************************************
000150*    CHANGE LOG
000160*    98/04/14  DLH  ORIG
000170*    99/01/18  DLH  Y2K - NO DATE FIELDS IN THIS LAYOUT, N/C
000180******************************************************************
000190 01  PM-PLAYER-MATCH-RECORD.
000200     05  PM-PLAYER-ID                  PIC X(20).
000210     05  PM-MATCH-ID                   PIC X(12).
000220     05  PM-MAP-NAME                   PIC X(12).
000230     05  PM-SEQ                        PIC 9(03).
000240     05  PM-ROLE                       PIC X(10).
000250     05  PM-FINAL-RATING               PIC 9(03).
000260     05  PM-KILLS                      PIC 9(03).
000270     05  PM-DEATHS                     PIC 9(03).
000280     05  PM-KDR                        PIC 9V99.
000290     05  PM-KAST                       PIC V999.
000300     05  PM-EXIT-FRAGS                 PIC 9(03).
000310     05  FILLER                        PIC X(09).
