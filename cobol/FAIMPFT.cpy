000100******************************************************************
000110*    FAIMPFT  --  PLAYER IMPACT FEATURE RECORD (INPUT TO        *
000120*    FAIMPPRD, ONE PER PLAYER PER ROUND).  FLATTENED AHEAD OF    *
000130*    TIME THE SAME WAY WINFEAT IS FOR THE WIN PREDICTOR - THIS  *
000140*    PROGRAM DOES NOT RECOMPUTE RATING HISTORY OR ROLE COUNTS   *
000150*    ITSELF.                                                    *
000160******************************************************************
000170*    CHANGE LOG
000180*    99/09/02  DLH  ORIG (TICKET 4602)
000190******************************************************************
000200 01  PF-IMPACT-FEATURE-RECORD.
000210     05  PF-PLAYER-ID                  PIC X(20).
000220     05  PF-ROUND-NUM                  PIC 9(03).
000230     05  PF-AVG-RATING                 PIC 9V99.
000240     05  PF-VARIANCE                   PIC 9V9999.
000250     05  PF-CURRENT-ROLE                PIC X(10).
000260     05  PF-PRIMARY-ROLE                PIC X(10).
000270     05  PF-ROLE-FREQUENCY              PIC 9V999.
000280     05  PF-EQUIP-VALUE                 PIC 9(05).
000290     05  PF-PREFERRED-EQUIP             PIC 9(05).
000300     05  PF-TEAM-ALIVE                  PIC 9(01).
000310     05  PF-ENEMY-ALIVE                 PIC 9(01).
000320     05  PF-MISTAKE-COUNT               PIC 9(02).
000330     05  FILLER                         PIC X(11).
