000100******************************************************************
000110*    FACALPR  --  CALIBRATION PAIR RECORD (INPUT TO FACALIBR).  *
000120*    ONE PREDICTED PROBABILITY MATCHED TO ITS ACTUAL ROUND       *
000130*    WINNER - THE PREDICTOR RUNS AND THE SCORED ROUND HISTORY    *
000140*    ARE RECONCILED INTO THIS SHAPE AHEAD OF TIME, THE SAME AS   *
000150*    WINFEAT/IMPFEAT ARE FLATTENED AHEAD OF THE PREDICTORS.      *
000160******************************************************************
000170*    CHANGE LOG
000180*    03/09/02  PQR  ORIG (TICKET 5230)
000190******************************************************************
000200 01  CP-CALIBRATION-PAIR.
000210     05  CP-PREDICTED-PROB              PIC V999.
000220     05  CP-ACTUAL-WINNER                PIC X(02).
000230     05  FILLER                         PIC X(10).
