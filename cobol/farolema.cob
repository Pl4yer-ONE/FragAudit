000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FAROLEMA.
000120  AUTHOR. D L HARTWELL.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 08/02/1997.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FAROLEMA ASSIGNS ONE WHOLE-MATCH TACTICAL ROLE (AWPER, ENTRY,    *
000220*  SUPPORT, LURKER, ROTATOR, TRADER, SITEANCHOR) TO EACH PLAYER IN  *
000230*  A MATCH, FROM THAT PLAYER'S PLAYER-STATS RECORD, USING A FIRST-  *
000240*  MATCH-WINS PRIORITY TABLE.  PER-TEAM QUOTAS THEN DEMOTE EXCESS    *
000250*  AWPER/ENTRY HOLDERS TO TRADER.  THIS STEP WRITES A ROLE-ONLY      *
000260*  PLAYER-SCORE RECORD FOR EACH PLAYER - FASCOREM REREADS IT LATER   *
000270*  IN THE STREAM TO PICK UP THE ROLE FOR ITS RATING ADJUSTMENTS.     *
000280*                                                                   *
000290*J   JCL..                                                          *
000300*                                                                   *
000310* //FAROLEMA EXEC PGM=FAROLEMA                                      *
000320* //SYSOUT   DD SYSOUT=*                                            *
000330* //PSTATS   DD DSN=FA.MATCH.PSTATS,DISP=SHR                        *
000340* //PSCOREIN DD DSN=FA.MATCH.PSCORE.ROLE,DISP=(,CATLG,CATLG),        *
000350* //            UNIT=SYSDA,SPACE=(CYL,(1,1),RLSE)                   *
000360*                                                                   *
000370*P   ENTRY PARAMETERS..                                             *
000380*     NONE.                                                         *
000390*                                                                   *
000400*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000410*     I/O ERROR ON PSTATS OR PSCOREIN FILES.                        *
000420*     PLAYER TABLE OVERFLOW (MORE THAN 10 PLAYERS IN A MATCH).       *
000430*                                                                   *
000440*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000450*     NONE.                                                         *
000460*                                                                   *
000470*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000480*     THE ROLE PRIORITY ORDER AND QUOTA LIMITS ARE HARD CODED IN     *
000490*     2200-ASSIGN-PROVISIONAL-ROLE AND 3000-APPLY-TEAM-QUOTAS.       *
000500*                                                                   *
000510*********************************************************************
000520*    CHANGE LOG
000530*    97/08/02  DLH  ORIG - MATCH ROLE CLASSIFIER
000540*    97/09/15  DLH  ENTRY CANDIDATE RANKING WAS COUNTING TIES WRONG
000550*    98/11/30  DLH  SUPPORT RULE NOW ALSO CHECKS ENEMIES-BLINDED>=3
000560*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000570*    00/02/02  DLH  TWO-TEAM SPLIT FALLBACK ADDED FOR SINGLE-TEAM
000580*                    FEEDS PER TICKET 5501
000590*    01/03/09  PQR  QUOTA DEMOTION NOW PICKS LOWEST SCORE, NOT
000600*                    ENTRY ORDER, PER TICKET 5804
000610*    03/06/22  PQR  PLAYER TABLE WIDENED TO 10 (WAS 8)
000620*    05/02/11  KMS  ADDED WS-AWPER-DEMOTED-CT AND WS-ENTRY-DEMOTED-CT
000630*                    TO THE EOJ TALLY SO A QUOTA FIGHT (MORE CANDIDATES
000640*                    THAN SLOTS) SHOWS UP AT A GLANCE WITHOUT PULLING
000650*                    THE ROLE-ONLY SCORE RECORDS (TICKET 5777)
000660*********************************************************************
000670  ENVIRONMENT DIVISION.
000680  CONFIGURATION SECTION.
000690  SOURCE-COMPUTER. IBM-4381.
000700  OBJECT-COMPUTER. IBM-4381.
000710  SPECIAL-NAMES.
000720      C01 IS TOP-OF-FORM.
000730  INPUT-OUTPUT SECTION.
000740  FILE-CONTROL.
000750      SELECT PSTATS-FILE ASSIGN TO PSTATS
000760          ORGANIZATION IS SEQUENTIAL
000770          FILE STATUS IS WS-PSTATS-STATUS.
000780      SELECT PSCOREIN-FILE ASSIGN TO PSCOREIN
000790          ORGANIZATION IS SEQUENTIAL
000800          FILE STATUS IS WS-PSCOREIN-STATUS.
000810  DATA DIVISION.
000820  FILE SECTION.
000830  FD  PSTATS-FILE
000840      RECORDING MODE IS F
000850      BLOCK CONTAINS 0 RECORDS.
000860  01  PSTATS-REC.
000870      COPY FAPSTAT.
000880  FD  PSCOREIN-FILE
000890      RECORDING MODE IS F
000900      BLOCK CONTAINS 0 RECORDS.
000910  01  PSCOREIN-REC.
000920      COPY FAPSCOR.
000930  WORKING-STORAGE SECTION.
000940  01  FILLER PIC X(32) VALUE 'FAROLEMA WORKING STORAGE BEGINS'.
000950*********************************************************************
000960*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  THESE
000970*    ARE PURE ANALYTICS - NEITHER ONE DRIVES A ROLE DECISION OR A
000980*    QUOTA CALL, THEY ONLY FEED THE EOJ DISPLAY LINE.
000990*********************************************************************
001000  77  WS-AWPER-DEMOTED-CT         PIC 9(03) COMP VALUE ZERO.
001010  77  WS-ENTRY-DEMOTED-CT         PIC 9(03) COMP VALUE ZERO.
001020*********************************************************************
001030*    FILE STATUS AND SWITCHES
001040*********************************************************************
001050*    FILE STATUS FIELDS - STANDARD VSAM/SEQ RETURN CODES, TESTED
001060*    AFTER EVERY OPEN/READ/WRITE BEFORE THE RECORD IS TRUSTED.
001070  01  WS-FILE-STATUSES.
001080*        '00' GOOD READ, '10' END OF FILE - NORMAL DURING THE LOAD LOOP
001090      05  WS-PSTATS-STATUS        PIC XX VALUE '00'.
001100          88  PSTATS-OK                VALUE '00'.
001110          88  PSTATS-EOF                VALUE '10'.
001120*        WRITE-SIDE STATUS FOR THE ROLE-ONLY OUTPUT FEED
001130      05  WS-PSCOREIN-STATUS      PIC XX VALUE '00'.
001140          88  PSCOREIN-OK               VALUE '00'.
001150*    MISC SWITCHES - KEPT FROM THE ORIGINAL 97 COPYBOOK EVEN THOUGH
001160*    THE TEAM-GROUP LOGIC NOW LEANS ON WS-NUM-TEAMS DIRECTLY.
001170  01  WS-SWITCHES.
001180      05  WS-TEAM-FOUND-SW        PIC X VALUE 'N'.
001190          88  TEAM-SLOT-FOUND           VALUE 'Y'.
001200      05  WS-ONE-TEAM-SW          PIC X VALUE 'N'.
001210          88  ONLY-ONE-TEAM-SEEN         VALUE 'Y'.
001220*********************************************************************
001230*    VARIABLE WORK AREA
001240*********************************************************************
001250  01  VARIABLE-WORK-AREA.
001260*        RUNNING COUNT OF PLAYER-STATS RECORDS LOADED THIS MATCH
001270      05  WS-NUM-PLAYERS          PIC 9(02) COMP VALUE 0.
001280*        UNUSED CARRYOVER SUBSCRIPT FROM THE 97 ORIGINAL - PT-IDX
001290*        DOES ALL THE WORK NOW, LEFT HERE FOR COPYBOOK SHAPE ONLY
001300      05  WS-PT-SUB               PIC 9(02) COMP VALUE 0.
001310*        HOW MANY DISTINCT TEAM-IDS HAVE BEEN SEEN - 0, 1, OR 2
001320      05  WS-NUM-TEAMS            PIC 9(01) COMP VALUE 0.
001330*        HIGH-WATER METRIC DURING THE ENTRY-CANDIDATE MAX-SCAN
001340      05  WS-BEST-METRIC          PIC 9(03) COMP VALUE 0.
001350*        SUBSCRIPT OF THE CURRENT HIGH-WATER PLAYER IN A MAX-SCAN
001360      05  WS-BEST-IDX             PIC 9(02) COMP VALUE 0.
001370*        HOW MANY ENTRY CANDIDATES HAVE BEEN MARKED SO FAR (CAP 4)
001380      05  WS-RANK-COUNT           PIC 9(02) COMP VALUE 0.
001390*        UNUSED CARRYOVER - ENTRY ATTEMPT COUNTING NOW HAPPENS
001400*        INLINE VIA PT-ENTRY-METRIC, LEFT FOR COPYBOOK SHAPE
001410      05  WS-ENTRY-ATTEMPTS       PIC 9(03) COMP VALUE 0.
001420*        ENTRY-KILLS OVER ENTRY-METRIC - THE ENTRY SUCCESS RATE
001430*        USED BOTH TO QUALIFY THE ROLE AND TO SEED ITS SCORE
001440      05  WS-ENTRY-SUCCESS        PIC S9V999 COMP-3 VALUE 0.
001450*        TRADEABLE-DEATHS OVER TOTAL DEATHS - SHARED BY THE ENTRY
001460*        BONUS CHECK AND THE STANDALONE TRADER/SITEANCHOR SPLIT
001470      05  WS-TRADEABLE-RATIO      PIC S9V999 COMP-3 VALUE 0.
001480*        AWP-KILLS OVER TOTAL KILLS - THE AWPER GATE RATIO
001490      05  WS-AWP-RATIO            PIC S9V999 COMP-3 VALUE 0.
001500*        HIGH-WATER SCORE DURING A QUOTA KEEP-TOP-N MAX-SCAN
001510      05  WS-BEST-SCORE           PIC S9V99 COMP-3 VALUE 0.
001520*        WHICH TEAM GROUP (1 OR 2) THE QUOTA PASS IS CURRENTLY ON
001530      05  WS-TEAM-GRP-SUB         PIC 9(01) COMP VALUE 0.
001540*        MIDPOINT OF THE ROSTER - USED ONLY BY THE SINGLE-TEAM
001550*        POSITIONAL FALLBACK SPLIT IN 1220
001560      05  WS-HALF-POINT           PIC 9(02) COMP VALUE 0.
001570  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001580      05  FILLER                  PIC X(40).
001590*********************************************************************
001600*    PLAYER TABLE - ONE MATCH'S WORTH OF PLAYER-STATS PLUS THE
001610*    ROLE-CLASSIFIER WORK FIELDS.  10 PLAYERS IS THE ROSTER LIMIT
001620*    THIS SHOP HAS USED SINCE THE FIVE-A-SIDE FEED WENT LIVE.
001630*********************************************************************
001640  01  PLAYER-TABLE.
001650      05  PT-ENTRY OCCURS 10 TIMES INDEXED BY PT-IDX.
001660*            CARRIED STRAIGHT OFF PSTATS - THE JOINING KEY FASCOREM
001670*            USES LATER TO MATCH THIS ROLE BACK TO A RATING RECORD
001680          10  PT-PLAYER-ID            PIC X(20).
001690*            ALSO CARRIED OFF PSTATS - USED ONLY TO SPLIT PLAYERS
001700*            INTO TEAM-GROUP 1 OR 2 IN 1210
001710          10  PT-TEAM-ID              PIC X(08).
001720          10  PT-KILLS                PIC 9(03).
001730          10  PT-DEATHS               PIC 9(03).
001740*            FEEDS THE AWPER GATE RATIO IN 2200
001750          10  PT-AWP-KILLS             PIC 9(03).
001760*            NUMERATOR OF THE ENTRY-SUCCESS RATE IN 2210
001770          10  PT-ENTRY-KILLS           PIC 9(03).
001780          10  PT-ENTRY-DEATHS          PIC 9(03).
001790*            COMPARED AGAINST THE TEAM AVERAGE IN 2220 TO DECIDE
001800*            THE SUPPORT ROLE
001810          10  PT-FLASHES-THROWN        PIC 9(03).
001820*            ALTERNATE SUPPORT GATE - 3 OR MORE BLINDED ENEMIES
001830*            QUALIFIES EVEN IF FLASHES THROWN IS BELOW AVERAGE
001840          10  PT-ENEMIES-BLINDED       PIC 9(03).
001850*            NUMERATOR OF THE TRADEABLE-DEATH RATIO USED BY BOTH
001860*            THE ENTRY BONUS CHECK AND THE STANDALONE TRADER GATE
001870          10  PT-TRADEABLE-DEATHS      PIC 9(03).
001880          10  PT-UNTRADEABLE-DEATHS    PIC 9(03).
001890*            LURKER GATE - A HIGH AVERAGE DISTANCE FROM TEAMMATES
001900*            MEANS THE PLAYER WAS OPERATING OFF ON THEIR OWN
001910          10  PT-AVG-TEAMMATE-DIST     PIC 9(05).
001920*            ROTATOR GATE, PAIRED WITH RAW-IMPACT BELOW
001930          10  PT-SWING-KILLS           PIC 9(03).
001940*            KILL/ASSIST/SURVIVE/TRADE PERCENT - THE FINAL GATE ON
001950*            THE ENTRY ROLE SO A RECKLESS PEEKER DOES NOT QUALIFY
001960          10  PT-KAST-PCT              PIC V999.
001970*            SECOND HALF OF THE ROTATOR GATE
001980          10  PT-RAW-IMPACT            PIC 9(03).
001990*            ENTRY-KILLS + ENTRY-DEATHS - THE RAW ACTIVITY METRIC
002000*            THE TOP-4 CANDIDATE RANKING SORTS ON
002010          10  PT-ENTRY-METRIC          PIC 9(03) COMP.
002020*            SET 'Y' FOR THE TOP 4 BY ENTRY-METRIC IN 1400 - ONLY
002030*            THOSE FOUR ARE EVEN CONSIDERED FOR THE ENTRY ROLE
002040          10  PT-IS-ENTRY-CAND         PIC X(01).
002050*            DEFAULTS TO SITEANCHOR AT LOAD TIME, OVERWRITTEN BY
002060*            WHICHEVER PRIORITY-CHAIN CHECK FIRES FIRST
002070          10  PT-ROLE                  PIC X(10).
002080*            ROLE-SPECIFIC WEIGHT, MEANINGFUL ONLY WITHIN A ROLE -
002090*            NEVER COMPARED ACROSS TWO DIFFERENT ROLES
002100          10  PT-SCORE                 PIC S9V99 COMP-3.
002110*            1 OR 2 - SET IN 1210/1220, DRIVES WHICH QUOTA PASS
002120*            AND WHICH TEAM AVERAGE THIS PLAYER IS MEASURED AGAINST
002130          10  PT-TEAM-GROUP            PIC 9(01) COMP.
002140*            'Y' WHEN THE TEAM-QUOTA SCAN IN SECTION 3000 HAS
002150*            MARKED THIS PLAYER AS ONE OF THE SLOTS TO KEEP
002160          10  PT-QUOTA-KEEP-SW         PIC X(01).
002170*    REDEFINITION OF THE WHOLE TABLE AS A FLAT BYTE STRING - USED
002180*    ONLY WHEN A DUMP UTILITY NEEDS TO SNAPSHOT THE TABLE AS-IS
002190  01  PLAYER-TABLE-REDEF REDEFINES PLAYER-TABLE.
002200      05  FILLER                      PIC X(870).
002210*********************************************************************
002220*    TEAM AVERAGE-FLASHES TABLE, AT MOST 2 DISTINCT TEAMS.  BUILT
002230*    IN SECTION 1300 AND READ BACK BY THE SUPPORT-ROLE CHECK IN
002240*    2220 TO SEE WHO THREW MORE UTILITY THAN THEIR TEAM'S NORM.
002250*********************************************************************
002260  01  TEAM-AVG-TABLE.
002270      05  TA-ENTRY OCCURS 2 TIMES INDEXED BY TA-IDX.
002280          10  TA-TEAM-ID               PIC X(08).
002290          10  TA-SUM-FLASHES           PIC 9(05) COMP.
002300          10  TA-COUNT                 PIC 9(03) COMP.
002310          10  TA-AVG-FLASHES           PIC S9(03)V99 COMP-3.
002320*    FLAT-BYTE VIEW OF THE TEAM AVERAGE TABLE, SAME DUMP-UTILITY USE
002330  01  TEAM-AVG-REDEF REDEFINES TEAM-AVG-TABLE.
002340      05  FILLER                      PIC X(34).
002350  PROCEDURE DIVISION.
002360*********************************************************************
002370*                        MAINLINE LOGIC
002380*********************************************************************
002390  0000-CONTROL-PROCESS.
002400      PERFORM 1000-INITIALIZATION
002410          THRU 1099-INITIALIZATION-EXIT.
002420      PERFORM 1100-LOAD-PLAYER-TABLE
002430          THRU 1199-LOAD-PLAYER-TABLE-EXIT
002440          UNTIL PSTATS-EOF.
002450      PERFORM 1200-ASSIGN-TEAM-GROUPS
002460          THRU 1299-ASSIGN-TEAM-GROUPS-EXIT.
002470      PERFORM 1300-COMPUTE-TEAM-AVG-FLASHES
002480          THRU 1399-COMPUTE-TEAM-AVG-FLASHES-EXIT.
002490      PERFORM 1400-RANK-ENTRY-CANDIDATES
002500          THRU 1499-RANK-ENTRY-CANDIDATES-EXIT.
002510      PERFORM 2200-ASSIGN-PROVISIONAL-ROLE
002520          THRU 2299-ASSIGN-PROVISIONAL-ROLE-EXIT
002530          VARYING PT-IDX FROM 1 BY 1
002540          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
002550      PERFORM 3000-APPLY-TEAM-QUOTAS
002560          THRU 3099-APPLY-TEAM-QUOTAS-EXIT.
002570      PERFORM 4000-WRITE-ALL-SCORES
002580          THRU 4099-WRITE-ALL-SCORES-EXIT.
002590      PERFORM EOJ9000-CLOSE-FILES
002600          THRU EOJ9999-EXIT.
002610      GOBACK.
002620  EJECT
002630  1000-INITIALIZATION.
002640      OPEN INPUT PSTATS-FILE.
002650      OPEN OUTPUT PSCOREIN-FILE.
002660      MOVE ZERO TO WS-NUM-PLAYERS WS-NUM-TEAMS.
002670      PERFORM 2900-READ-NEXT-PSTATS
002680          THRU 2999-READ-NEXT-PSTATS-EXIT.
002690  1099-INITIALIZATION-EXIT.
002700      EXIT.
002710  EJECT
002720*********************************************************************
002730*      LOAD-PLAYER-TABLE - ONE MATCH'S PSTATS RECORDS
002740*********************************************************************
002750  1100-LOAD-PLAYER-TABLE.
002760*        BUMP BEFORE THE OVERFLOW TEST SO THE 11TH RECORD IS WHAT
002770*        TRIPS THE ABEND, NOT THE 10TH - THE TABLE HOLDS EXACTLY 10
002780      ADD 1 TO WS-NUM-PLAYERS.
002790      IF WS-NUM-PLAYERS GREATER THAN 10
002800          DISPLAY 'PLAYER TABLE OVERFLOW'
002810          GO TO EOJ9900-ABEND
002820      END-IF.
002830      SET PT-IDX TO WS-NUM-PLAYERS.
002840*        STRAIGHT FIELD-FOR-FIELD CARRY OFF THE PLAYER-STATS RECORD -
002850*        NO DERIVED VALUES ARE COMPUTED HERE, JUST THE ENTRY METRIC
002860*        BELOW, SO ALL THE GATING LOGIC HAS ONE CONSISTENT SOURCE
002870      MOVE PS-PLAYER-ID            TO PT-PLAYER-ID (PT-IDX).
002880      MOVE PS-TEAM-ID               TO PT-TEAM-ID (PT-IDX).
002890      MOVE PS-KILLS                 TO PT-KILLS (PT-IDX).
002900      MOVE PS-DEATHS                TO PT-DEATHS (PT-IDX).
002910      MOVE PS-AWP-KILLS              TO PT-AWP-KILLS (PT-IDX).
002920      MOVE PS-ENTRY-KILLS            TO PT-ENTRY-KILLS (PT-IDX).
002930      MOVE PS-ENTRY-DEATHS           TO PT-ENTRY-DEATHS (PT-IDX).
002940      MOVE PS-FLASHES-THROWN         TO PT-FLASHES-THROWN (PT-IDX).
002950      MOVE PS-ENEMIES-BLINDED        TO PT-ENEMIES-BLINDED (PT-IDX).
002960      MOVE PS-TRADEABLE-DEATHS       TO PT-TRADEABLE-DEATHS (PT-IDX).
002970      MOVE PS-UNTRADEABLE-DEATHS     TO PT-UNTRADEABLE-DEATHS (PT-IDX).
002980      MOVE PS-AVG-TEAMMATE-DIST      TO PT-AVG-TEAMMATE-DIST (PT-IDX).
002990      MOVE PS-SWING-KILLS            TO PT-SWING-KILLS (PT-IDX).
003000      MOVE PS-KAST-PCT               TO PT-KAST-PCT (PT-IDX).
003010      MOVE PS-RAW-IMPACT             TO PT-RAW-IMPACT (PT-IDX).
003020*        THE RANKING SORT KEY FOR THE TOP-4 ENTRY CANDIDATE SCAN
003030*        IN SECTION 1400 - RAW ACTIVITY, NOT RAW SUCCESS
003040      COMPUTE PT-ENTRY-METRIC (PT-IDX) =
003050          PS-ENTRY-KILLS + PS-ENTRY-DEATHS.
003060      MOVE 'N' TO PT-IS-ENTRY-CAND (PT-IDX).
003070*        SITEANCHOR IS THE FALLBACK ROLE - IF NO PRIORITY-CHAIN
003080*        CHECK IN SECTION 2200 FIRES, THE PLAYER STAYS HERE
003090      MOVE 'SiteAnchor' TO PT-ROLE (PT-IDX).
003100      MOVE ZERO TO PT-SCORE (PT-IDX).
003110*        REASSIGNED PROPERLY ONCE 1200 RUNS - THIS IS JUST A SAFE
003120*        DEFAULT SO AN UNCLASSIFIED PLAYER NEVER FALLS THROUGH WITH
003130*        A GARBAGE GROUP NUMBER
003140      MOVE 1 TO PT-TEAM-GROUP (PT-IDX).
003150      MOVE 'N' TO PT-QUOTA-KEEP-SW (PT-IDX).
003160      PERFORM 2900-READ-NEXT-PSTATS
003170          THRU 2999-READ-NEXT-PSTATS-EXIT.
003180  1199-LOAD-PLAYER-TABLE-EXIT.
003190      EXIT.
003200  EJECT
003210*********************************************************************
003220*   ASSIGN-TEAM-GROUPS - FIRST DISTINCT TEAM-ID SEEN BECOMES GROUP
003230*   1, THE SECOND BECOMES GROUP 2.  IF ONLY ONE DISTINCT TEAM-ID IS
003240*   PRESENT, SPLIT THE PLAYER LIST IN HALF BY POSITION INSTEAD.
003250*********************************************************************
003260  1200-ASSIGN-TEAM-GROUPS.
003270      MOVE ZERO TO WS-NUM-TEAMS.
003280      PERFORM 1210-CLASSIFY-ONE-PLAYER-TEAM
003290          THRU 1219-CLASSIFY-ONE-PLAYER-TEAM-EXIT
003300          VARYING PT-IDX FROM 1 BY 1
003310          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
003320      IF WS-NUM-TEAMS LESS THAN 2
003330          COMPUTE WS-HALF-POINT = WS-NUM-PLAYERS / 2
003340          PERFORM 1220-SPLIT-BY-POSITION
003350              THRU 1229-SPLIT-BY-POSITION-EXIT
003360              VARYING PT-IDX FROM 1 BY 1
003370              UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS
003380      END-IF.
003390  1299-ASSIGN-TEAM-GROUPS-EXIT.
003400      EXIT.
003410  EJECT
003420*    FIRST DISTINCT TEAM-ID TO SHOW UP WINS SLOT 1 IN TA-TEAM-ID,
003430*    THE SECOND DISTINCT TEAM-ID WINS SLOT 2 - EVERYONE AFTER THAT
003440*    IS MATCHED AGAINST THOSE TWO RECORDED IDS ONLY.
003450  1210-CLASSIFY-ONE-PLAYER-TEAM.
003460      MOVE 1 TO PT-TEAM-GROUP (PT-IDX).
003470      IF WS-NUM-TEAMS EQUAL ZERO
003480          ADD 1 TO WS-NUM-TEAMS
003490          MOVE PT-TEAM-ID (PT-IDX) TO TA-TEAM-ID (1)
003500          MOVE 1 TO PT-TEAM-GROUP (PT-IDX)
003510      ELSE
003520          IF PT-TEAM-ID (PT-IDX) EQUAL TA-TEAM-ID (1)
003530              MOVE 1 TO PT-TEAM-GROUP (PT-IDX)
003540          ELSE
003550              IF WS-NUM-TEAMS EQUAL 1
003560                  ADD 1 TO WS-NUM-TEAMS
003570                  MOVE PT-TEAM-ID (PT-IDX) TO TA-TEAM-ID (2)
003580                  MOVE 2 TO PT-TEAM-GROUP (PT-IDX)
003590              ELSE
003600                  MOVE 2 TO PT-TEAM-GROUP (PT-IDX)
003610              END-IF
003620          END-IF
003630      END-IF.
003640  1219-CLASSIFY-ONE-PLAYER-TEAM-EXIT.
003650      EXIT.
003660  EJECT
003670*    ONLY REACHED WHEN 1200 FOUND FEWER THAN 2 DISTINCT TEAM-IDS -
003680*    A SINGLE-TEAM FEED (SCRIM DRILL, ONE-SIDED TEST) GETS SPLIT
003690*    DOWN THE MIDDLE SO THE REST OF THE PROGRAM STILL HAS TWO
003700*    GROUPS TO RUN QUOTAS AND AVERAGES AGAINST.
003710  1220-SPLIT-BY-POSITION.
003720      IF PT-IDX LESS THAN OR EQUAL TO WS-HALF-POINT
003730          MOVE 1 TO PT-TEAM-GROUP (PT-IDX)
003740      ELSE
003750          MOVE 2 TO PT-TEAM-GROUP (PT-IDX)
003760      END-IF.
003770  1229-SPLIT-BY-POSITION-EXIT.
003780      EXIT.
003790  EJECT
003800*********************************************************************
003810*   COMPUTE-TEAM-AVG-FLASHES - PASS 1, PER-TEAM-GROUP AVERAGE
003820*********************************************************************
003830  1300-COMPUTE-TEAM-AVG-FLASHES.
003840      MOVE ZERO TO TA-SUM-FLASHES (1) TA-COUNT (1)
003850                   TA-SUM-FLASHES (2) TA-COUNT (2).
003860      PERFORM 1310-ACCUM-ONE-PLAYER-FLASHES
003870          THRU 1319-ACCUM-ONE-PLAYER-FLASHES-EXIT
003880          VARYING PT-IDX FROM 1 BY 1
003890          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
003900      IF TA-COUNT (1) GREATER THAN ZERO
003910          COMPUTE TA-AVG-FLASHES (1) ROUNDED =
003920              TA-SUM-FLASHES (1) / TA-COUNT (1)
003930      END-IF.
003940      IF TA-COUNT (2) GREATER THAN ZERO
003950          COMPUTE TA-AVG-FLASHES (2) ROUNDED =
003960              TA-SUM-FLASHES (2) / TA-COUNT (2)
003970      END-IF.
003980  1399-COMPUTE-TEAM-AVG-FLASHES-EXIT.
003990      EXIT.
004000  EJECT
004010*    TA-IDX RIDES ON PT-TEAM-GROUP SO EACH PLAYER'S FLASH COUNT
004020*    LANDS IN THEIR OWN TEAM'S RUNNING SUM, NEVER THE OPPONENT'S.
004030  1310-ACCUM-ONE-PLAYER-FLASHES.
004040      SET TA-IDX TO PT-TEAM-GROUP (PT-IDX).
004050      ADD PT-FLASHES-THROWN (PT-IDX) TO TA-SUM-FLASHES (TA-IDX).
004060      ADD 1 TO TA-COUNT (TA-IDX).
004070  1319-ACCUM-ONE-PLAYER-FLASHES-EXIT.
004080      EXIT.
004090  EJECT
004100*********************************************************************
004110*   RANK-ENTRY-CANDIDATES - TOP 4 PLAYERS BY (ENTRY-KILLS+DEATHS)
004120*   DESCENDING ARE MARKED PT-IS-ENTRY-CAND = 'Y'.  SIMPLE REPEATED
004130*   SELECTION - AT MOST 10 PLAYERS, SO AT MOST 40 COMPARISONS.
004140*********************************************************************
004150  1400-RANK-ENTRY-CANDIDATES.
004160      MOVE ZERO TO WS-RANK-COUNT.
004170      PERFORM 1410-SELECT-ONE-CANDIDATE
004180          THRU 1419-SELECT-ONE-CANDIDATE-EXIT
004190          UNTIL WS-RANK-COUNT GREATER THAN OR EQUAL TO 4
004200          OR WS-RANK-COUNT GREATER THAN OR EQUAL TO WS-NUM-PLAYERS.
004210  1499-RANK-ENTRY-CANDIDATES-EXIT.
004220      EXIT.
004230  EJECT
004240  1410-SELECT-ONE-CANDIDATE.
004250      MOVE ZERO TO WS-BEST-METRIC.
004260      MOVE ZERO TO WS-BEST-IDX.
004270      PERFORM 1415-SCAN-FOR-BEST-METRIC
004280          THRU 1418-SCAN-FOR-BEST-METRIC-EXIT
004290          VARYING PT-IDX FROM 1 BY 1
004300          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
004310      IF WS-BEST-IDX GREATER THAN ZERO
004320          SET PT-IDX TO WS-BEST-IDX
004330          MOVE 'Y' TO PT-IS-ENTRY-CAND (PT-IDX)
004340          ADD 1 TO WS-RANK-COUNT
004350      ELSE
004360          MOVE 99 TO WS-RANK-COUNT
004370      END-IF.
004380  1419-SELECT-ONE-CANDIDATE-EXIT.
004390      EXIT.
004400  EJECT
004410*    SKIPS ANY PLAYER ALREADY MARKED 'Y' SO THE SAME PLAYER CANNOT
004420*    BE PICKED TWICE ACROSS THE FOUR SUCCESSIVE CALLS FROM 1400.
004430  1415-SCAN-FOR-BEST-METRIC.
004440      IF PT-IS-ENTRY-CAND (PT-IDX) NOT EQUAL 'Y'
004450          AND PT-ENTRY-METRIC (PT-IDX) GREATER THAN WS-BEST-METRIC
004460          MOVE PT-ENTRY-METRIC (PT-IDX) TO WS-BEST-METRIC
004470          SET WS-BEST-IDX TO PT-IDX
004480      END-IF.
004490  1418-SCAN-FOR-BEST-METRIC-EXIT.
004500      EXIT.
004510  EJECT
004520*********************************************************************
004530*   ASSIGN-PROVISIONAL-ROLE - FIRST-MATCH-WINS PRIORITY CHAIN.
004540*   AWPER IS CHECKED FIRST BECAUSE A HIGH AWP RATIO OVERRIDES ANY
004550*   OTHER SIGNAL THE PLAYER-STATS RECORD MIGHT SHOW - A PLAYER WHO
004560*   LIVES ON THE AWP IS THE AWPER REGARDLESS OF HOW THEY ALSO
004570*   LOOK ON ENTRY, SUPPORT, OR POSITIONING METRICS.
004580*********************************************************************
004590  2200-ASSIGN-PROVISIONAL-ROLE.
004600*        GUARD AGAINST DIVIDE BY ZERO ON A ZERO-KILL ROUND - FALL
004610*        BACK TO THE RAW AWP-KILL COUNT, WHICH IS ALSO ZERO HERE
004620      IF PT-KILLS (PT-IDX) GREATER THAN ZERO
004630          COMPUTE WS-AWP-RATIO ROUNDED =
004640              PT-AWP-KILLS (PT-IDX) / PT-KILLS (PT-IDX)
004650      ELSE
004660          COMPUTE WS-AWP-RATIO = PT-AWP-KILLS (PT-IDX)
004670      END-IF.
004680*        BOTH A RATIO FLOOR AND A RAW-COUNT FLOOR ARE REQUIRED SO
004690*        A PLAYER WITH ONE LUCKY AWP KILL OUT OF FOUR TOTAL KILLS
004700*        DOES NOT QUALIFY ON RATIO ALONE
004710      IF WS-AWP-RATIO GREATER THAN OR EQUAL TO .25
004720          AND PT-AWP-KILLS (PT-IDX) GREATER THAN OR EQUAL TO 2
004730          MOVE 'AWPer     ' TO PT-ROLE (PT-IDX)
004740          COMPUTE PT-SCORE (PT-IDX) ROUNDED =
004750              PT-AWP-KILLS (PT-IDX) * WS-AWP-RATIO
004760      ELSE
004770          PERFORM 2210-CHECK-ENTRY-ROLE
004780              THRU 2219-CHECK-ENTRY-ROLE-EXIT
004790      END-IF.
004800  2299-ASSIGN-PROVISIONAL-ROLE-EXIT.
004810      EXIT.
004820  EJECT
004830*    ONLY A TOP-4 CANDIDATE FROM SECTION 1400 EVEN REACHES THE
004840*    SUCCESS-RATE AND KAST CHECKS BELOW - EVERYONE ELSE DROPS
004850*    STRAIGHT THROUGH TO THE SUPPORT CHECK.
004860  2210-CHECK-ENTRY-ROLE.
004870      IF PT-IS-ENTRY-CAND (PT-IDX) EQUAL 'Y'
004880          AND PT-ENTRY-METRIC (PT-IDX) GREATER THAN OR EQUAL TO 3
004890          COMPUTE WS-ENTRY-SUCCESS ROUNDED =
004900              PT-ENTRY-KILLS (PT-IDX) / PT-ENTRY-METRIC (PT-IDX)
004910          IF (WS-ENTRY-SUCCESS GREATER THAN OR EQUAL TO .35
004920              OR PT-ENTRY-KILLS (PT-IDX) GREATER THAN OR EQUAL TO 2)
004930              AND PT-KAST-PCT (PT-IDX) GREATER THAN OR EQUAL TO .55
004940              MOVE 'Entry     ' TO PT-ROLE (PT-IDX)
004950              PERFORM 2215-SCORE-ENTRY-ROLE
004960                  THRU 2218-SCORE-ENTRY-ROLE-EXIT
004970          ELSE
004980*                A CANDIDATE WHO FAILS THE SUCCESS/KAST CHECK IS
004990*                ASSUMED TO BE THE ONE GETTING TRADED OFF RATHER
005000*                THAN THE ONE OPENING THE SITE - MOVE TO TRADER
005010              MOVE 'Trader    ' TO PT-ROLE (PT-IDX)
005020              MOVE ZERO TO PT-SCORE (PT-IDX)
005030          END-IF
005040      ELSE
005050          PERFORM 2220-CHECK-SUPPORT-ROLE
005060              THRU 2229-CHECK-SUPPORT-ROLE-EXIT
005070      END-IF.
005080  2219-CHECK-ENTRY-ROLE-EXIT.
005090      EXIT.
005100  EJECT
005110*    ENTRY SCORE IS BUILT UP IN THREE PIECES - BASE SUCCESS RATE
005120*    TIMES RAW ENTRY KILLS, A TRADE-DISCIPLINE BONUS, AND A SMALL
005130*    UTILITY BONUS - SO A PLAYER WHO OPENS WELL AND SETS UP THEIR
005140*    OWN TRADE OUTSCORES ONE WHO JUST WINS DUELS AND DIES FOR FREE.
005150  2215-SCORE-ENTRY-ROLE.
005160      IF PT-DEATHS (PT-IDX) GREATER THAN ZERO
005170          COMPUTE WS-TRADEABLE-RATIO ROUNDED =
005180              PT-TRADEABLE-DEATHS (PT-IDX) / PT-DEATHS (PT-IDX)
005190      ELSE
005200          MOVE ZERO TO WS-TRADEABLE-RATIO
005210      END-IF.
005220      COMPUTE PT-SCORE (PT-IDX) ROUNDED =
005230          WS-ENTRY-SUCCESS * PT-ENTRY-KILLS (PT-IDX).
005240*        BONUS FOR DYING IN A SPOT WHERE THE TEAM COULD TRADE BACK
005250      IF WS-TRADEABLE-RATIO GREATER THAN OR EQUAL TO .4
005260          COMPUTE PT-SCORE (PT-IDX) = PT-SCORE (PT-IDX) + 1.5
005270      END-IF.
005280*        SMALLER BONUS FOR THROWING UTILITY AHEAD OF THE ENTRY -
005290*        HALF CREDIT IF THEY WENT IN WITHOUT ANY SUPPORTING FLASH
005300      IF PT-FLASHES-THROWN (PT-IDX) GREATER THAN OR EQUAL TO 2
005310          COMPUTE PT-SCORE (PT-IDX) = PT-SCORE (PT-IDX) + 1.0
005320      ELSE
005330          COMPUTE PT-SCORE (PT-IDX) = PT-SCORE (PT-IDX) + 0.5
005340      END-IF.
005350  2218-SCORE-ENTRY-ROLE-EXIT.
005360      EXIT.
005370  EJECT
005380*    A PLAYER QUALIFIES AS SUPPORT BY EITHER THROWING MORE UTILITY
005390*    THAN THEIR TEAM'S OWN AVERAGE, OR BY RACKING UP ENOUGH BLIND
005400*    KILLS TO COUNT EVEN IF RAW FLASH COUNT IS ORDINARY.
005410  2220-CHECK-SUPPORT-ROLE.
005420      SET TA-IDX TO PT-TEAM-GROUP (PT-IDX).
005430      IF PT-FLASHES-THROWN (PT-IDX) GREATER THAN TA-AVG-FLASHES (TA-IDX)
005440          OR PT-ENEMIES-BLINDED (PT-IDX) GREATER THAN OR EQUAL TO 3
005450          MOVE 'Support   ' TO PT-ROLE (PT-IDX)
005460          COMPUTE PT-SCORE (PT-IDX) =
005470              PT-FLASHES-THROWN (PT-IDX) +
005480              (PT-ENEMIES-BLINDED (PT-IDX) * 2)
005490      ELSE
005500          PERFORM 2230-CHECK-LURKER-ROLE
005510              THRU 2239-CHECK-LURKER-ROLE-EXIT
005520      END-IF.
005530  2229-CHECK-SUPPORT-ROLE-EXIT.
005540      EXIT.
005550  EJECT
005560*    650 UNITS OF AVERAGE TEAMMATE DISTANCE IS THIS SHOP'S CUTOFF
005570*    FOR "OPERATING AWAY FROM THE PACK" ON THE STANDARD MAP POOL.
005580  2230-CHECK-LURKER-ROLE.
005590      IF PT-AVG-TEAMMATE-DIST (PT-IDX) GREATER THAN 650
005600          MOVE 'Lurker    ' TO PT-ROLE (PT-IDX)
005610          MOVE PT-AVG-TEAMMATE-DIST (PT-IDX) TO PT-SCORE (PT-IDX)
005620      ELSE
005630          PERFORM 2240-CHECK-ROTATOR-ROLE
005640              THRU 2249-CHECK-ROTATOR-ROLE-EXIT
005650      END-IF.
005660  2239-CHECK-LURKER-ROLE-EXIT.
005670      EXIT.
005680  EJECT
005690*    A ROTATOR SWINGS FROM ONE BOMBSITE TO THE OTHER LATE AND
005700*    CATCHES THE ENEMY OFF GUARD - SWING-KILLS ALONE IS TOO NOISY,
005710*    SO IT IS PAIRED WITH THE RAW-IMPACT FLOOR BELOW.
005720  2240-CHECK-ROTATOR-ROLE.
005730      IF PT-SWING-KILLS (PT-IDX) GREATER THAN OR EQUAL TO 2
005740          AND PT-RAW-IMPACT (PT-IDX) GREATER THAN OR EQUAL TO 30
005750          MOVE 'Rotator   ' TO PT-ROLE (PT-IDX)
005760          COMPUTE PT-SCORE (PT-IDX) = PT-SWING-KILLS (PT-IDX) * 10
005770      ELSE
005780          PERFORM 2250-CHECK-TRADER-ROLE
005790              THRU 2259-CHECK-TRADER-ROLE-EXIT
005800      END-IF.
005810  2249-CHECK-ROTATOR-ROLE-EXIT.
005820      EXIT.
005830  EJECT
005840*    END OF THE CHAIN - NOBODY ELSE CLAIMED THIS PLAYER, SO THE
005850*    TRADEABLE-DEATH RATIO MAKES THE LAST CALL BETWEEN TRADER
005860*    (DIES IN A SPOT TEAMMATES CAN PUNISH) AND SITEANCHOR (HOLDS
005870*    GROUND AND DOES NOT FIT ANY OF THE MORE ACTIVE ROLES).
005880  2250-CHECK-TRADER-ROLE.
005890      IF PT-DEATHS (PT-IDX) GREATER THAN ZERO
005900          COMPUTE WS-TRADEABLE-RATIO ROUNDED =
005910              PT-TRADEABLE-DEATHS (PT-IDX) / PT-DEATHS (PT-IDX)
005920      ELSE
005930          MOVE ZERO TO WS-TRADEABLE-RATIO
005940      END-IF.
005950      IF WS-TRADEABLE-RATIO GREATER THAN .35
005960          MOVE 'Trader    ' TO PT-ROLE (PT-IDX)
005970          COMPUTE PT-SCORE (PT-IDX) = WS-TRADEABLE-RATIO * 10
005980      ELSE
005990          MOVE 'SiteAnchor' TO PT-ROLE (PT-IDX)
006000          MOVE ZERO TO PT-SCORE (PT-IDX)
006010      END-IF.
006020  2259-CHECK-TRADER-ROLE-EXIT.
006030      EXIT.
006040  EJECT
006050*********************************************************************
006060*   APPLY-TEAM-QUOTAS - PER TEAM GROUP, KEEP THE TOP 1 AWPER AND
006070*   TOP 2 ENTRY HOLDERS BY SCORE; DEMOTE THE REST TO TRADER/0.
006080*********************************************************************
006090  3000-APPLY-TEAM-QUOTAS.
006100      PERFORM 3100-QUOTA-ONE-TEAM-ROLE
006110          THRU 3199-QUOTA-ONE-TEAM-ROLE-EXIT
006120          VARYING WS-TEAM-GRP-SUB FROM 1 BY 1
006130          UNTIL WS-TEAM-GRP-SUB GREATER THAN 2.
006140  3099-APPLY-TEAM-QUOTAS-EXIT.
006150      EXIT.
006160  EJECT
006170*    ORDER MATTERS HERE - THE AWPER KEEP/DEMOTE PAIR MUST FULLY
006180*    FINISH BEFORE THE ENTRY KEEP/DEMOTE PAIR STARTS, SINCE A
006190*    DEMOTED AWPER BECOMES A TRADER AND MUST NOT BE MISTAKEN FOR
006200*    AN ENTRY HOLDER BY THE SECOND PASS.
006210  3100-QUOTA-ONE-TEAM-ROLE.
006220      MOVE SPACES TO PT-QUOTA-KEEP-SW (1).
006230      PERFORM 3110-RESET-KEEP-SW
006240          THRU 3119-RESET-KEEP-SW-EXIT
006250          VARYING PT-IDX FROM 1 BY 1
006260          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
006270      PERFORM 3120-KEEP-TOP-AWPER
006280          THRU 3129-KEEP-TOP-AWPER-EXIT.
006290      PERFORM 3130-DEMOTE-EXCESS
006300          THRU 3139-DEMOTE-EXCESS-EXIT.
006310      PERFORM 3140-KEEP-TOP-TWO-ENTRY
006320          THRU 3149-KEEP-TOP-TWO-ENTRY-EXIT.
006330      PERFORM 3150-DEMOTE-EXCESS-ENTRY
006340          THRU 3159-DEMOTE-EXCESS-ENTRY-EXIT.
006350  3199-QUOTA-ONE-TEAM-ROLE-EXIT.
006360      EXIT.
006370  EJECT
006380  3110-RESET-KEEP-SW.
006390      MOVE 'N' TO PT-QUOTA-KEEP-SW (PT-IDX).
006400  3119-RESET-KEEP-SW-EXIT.
006410      EXIT.
006420  EJECT
006430*********************************************************************
006440*   KEEP-TOP-AWPER - FIND THE HIGHEST-SCORING AWPER ON THIS TEAM
006450*   GROUP AND MARK IT KEPT; ALL OTHER AWPERS ON THE TEAM ARE LEFT
006460*   UNMARKED AND DEMOTED BELOW.
006470*********************************************************************
006480  3120-KEEP-TOP-AWPER.
006490      MOVE ZERO TO WS-BEST-SCORE.
006500      MOVE ZERO TO WS-BEST-IDX.
006510      PERFORM 3125-SCAN-AWPER
006520          THRU 3128-SCAN-AWPER-EXIT
006530          VARYING PT-IDX FROM 1 BY 1
006540          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
006550      IF WS-BEST-IDX GREATER THAN ZERO
006560          SET PT-IDX TO WS-BEST-IDX
006570          MOVE 'Y' TO PT-QUOTA-KEEP-SW (PT-IDX)
006580      END-IF.
006590  3129-KEEP-TOP-AWPER-EXIT.
006600      EXIT.
006610  EJECT
006620  3125-SCAN-AWPER.
006630      IF PT-TEAM-GROUP (PT-IDX) EQUAL WS-TEAM-GRP-SUB
006640          AND PT-ROLE (PT-IDX) EQUAL 'AWPer     '
006650          AND PT-SCORE (PT-IDX) GREATER THAN OR EQUAL TO WS-BEST-SCORE
006660          MOVE PT-SCORE (PT-IDX) TO WS-BEST-SCORE
006670          SET WS-BEST-IDX TO PT-IDX
006680      END-IF.
006690  3128-SCAN-AWPER-EXIT.
006700      EXIT.
006710  EJECT
006720*********************************************************************
006730*   DEMOTE-EXCESS - RUN ONCE; ANY AWPER ON THIS TEAM GROUP NOT
006740*   MARKED KEPT BECOMES TRADER/0
006750*********************************************************************
006760  3130-DEMOTE-EXCESS.
006770      PERFORM 3135-DEMOTE-ONE-AWPER
006780          THRU 3138-DEMOTE-ONE-AWPER-EXIT
006790          VARYING PT-IDX FROM 1 BY 1
006800          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
006810  3139-DEMOTE-EXCESS-EXIT.
006820      EXIT.
006830  EJECT
006840*    THE SCAN IN 3120 ALREADY MARKED THE ONE AWPER WE ARE KEEPING -
006850*    ANYBODY ELSE STILL CARRYING THE ROLE ON THIS TEAM GROUP LOSES
006860*    IT HERE, AND THE SCORE GOES BACK TO ZERO SINCE A TRADER/0
006870*    RECORD CARRIES NO RATING WEIGHT IN FASCOREM.
006880  3135-DEMOTE-ONE-AWPER.
006890      IF PT-TEAM-GROUP (PT-IDX) EQUAL WS-TEAM-GRP-SUB
006900          AND PT-ROLE (PT-IDX) EQUAL 'AWPer     '
006910          AND PT-QUOTA-KEEP-SW (PT-IDX) NOT EQUAL 'Y'
006920          MOVE 'Trader    ' TO PT-ROLE (PT-IDX)
006930          MOVE ZERO TO PT-SCORE (PT-IDX)
006940          ADD 1 TO WS-AWPER-DEMOTED-CT
006950      END-IF.
006960  3138-DEMOTE-ONE-AWPER-EXIT.
006970      EXIT.
006980  EJECT
006990*********************************************************************
007000*   KEEP-TOP-TWO-ENTRY - TWO SUCCESSIVE MAX-SCAN SELECTIONS AMONG
007010*   THIS TEAM GROUP'S ENTRY HOLDERS
007020*********************************************************************
007030  3140-KEEP-TOP-TWO-ENTRY.
007040      PERFORM 3110-RESET-KEEP-SW
007050          THRU 3119-RESET-KEEP-SW-EXIT
007060          VARYING PT-IDX FROM 1 BY 1
007070          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
007080      PERFORM 3145-KEEP-ONE-ENTRY
007090          THRU 3148-KEEP-ONE-ENTRY-EXIT.
007100      PERFORM 3145-KEEP-ONE-ENTRY
007110          THRU 3148-KEEP-ONE-ENTRY-EXIT.
007120  3149-KEEP-TOP-TWO-ENTRY-EXIT.
007130      EXIT.
007140  EJECT
007150  3145-KEEP-ONE-ENTRY.
007160      MOVE ZERO TO WS-BEST-SCORE.
007170      MOVE ZERO TO WS-BEST-IDX.
007180      PERFORM 3146-SCAN-ENTRY
007190          THRU 3147-SCAN-ENTRY-EXIT
007200          VARYING PT-IDX FROM 1 BY 1
007210          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
007220      IF WS-BEST-IDX GREATER THAN ZERO
007230          SET PT-IDX TO WS-BEST-IDX
007240          MOVE 'Y' TO PT-QUOTA-KEEP-SW (PT-IDX)
007250      END-IF.
007260  3148-KEEP-ONE-ENTRY-EXIT.
007270      EXIT.
007280  EJECT
007290  3146-SCAN-ENTRY.
007300      IF PT-TEAM-GROUP (PT-IDX) EQUAL WS-TEAM-GRP-SUB
007310          AND PT-ROLE (PT-IDX) EQUAL 'Entry     '
007320          AND PT-QUOTA-KEEP-SW (PT-IDX) NOT EQUAL 'Y'
007330          AND PT-SCORE (PT-IDX) GREATER THAN OR EQUAL TO WS-BEST-SCORE
007340          MOVE PT-SCORE (PT-IDX) TO WS-BEST-SCORE
007350          SET WS-BEST-IDX TO PT-IDX
007360      END-IF.
007370  3147-SCAN-ENTRY-EXIT.
007380      EXIT.
007390  EJECT
007400  3150-DEMOTE-EXCESS-ENTRY.
007410      PERFORM 3155-DEMOTE-ONE-ENTRY
007420          THRU 3158-DEMOTE-ONE-ENTRY-EXIT
007430          VARYING PT-IDX FROM 1 BY 1
007440          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
007450  3159-DEMOTE-EXCESS-ENTRY-EXIT.
007460      EXIT.
007470  EJECT
007480*    SAME IDEA AS 3135 BUT FOR THE ENTRY QUOTA - 3140 RAN THE TOP-
007490*    SCORE SCAN TWICE TO MARK THE TWO ENTRY HOLDERS WE KEEP, SO
007500*    WHOEVER IS LEFT UNMARKED HERE GOES BACK TO TRADER/0.
007510  3155-DEMOTE-ONE-ENTRY.
007520      IF PT-TEAM-GROUP (PT-IDX) EQUAL WS-TEAM-GRP-SUB
007530          AND PT-ROLE (PT-IDX) EQUAL 'Entry     '
007540          AND PT-QUOTA-KEEP-SW (PT-IDX) NOT EQUAL 'Y'
007550          MOVE 'Trader    ' TO PT-ROLE (PT-IDX)
007560          MOVE ZERO TO PT-SCORE (PT-IDX)
007570          ADD 1 TO WS-ENTRY-DEMOTED-CT
007580      END-IF.
007590  3158-DEMOTE-ONE-ENTRY-EXIT.
007600      EXIT.
007610  EJECT
007620*********************************************************************
007630*   WRITE-ALL-SCORES - ONE ROLE-ONLY PLAYER-SCORE RECORD PER PLAYER
007640*********************************************************************
007650  4000-WRITE-ALL-SCORES.
007660      PERFORM 4010-WRITE-ONE-SCORE
007670          THRU 4019-WRITE-ONE-SCORE-EXIT
007680          VARYING PT-IDX FROM 1 BY 1
007690          UNTIL PT-IDX GREATER THAN WS-NUM-PLAYERS.
007700  4099-WRITE-ALL-SCORES-EXIT.
007710      EXIT.
007720  EJECT
007730  4010-WRITE-ONE-SCORE.
007740      MOVE PT-PLAYER-ID (PT-IDX) TO SC-PLAYER-ID.
007750      MOVE PT-ROLE (PT-IDX)      TO SC-ROLE.
007760      MOVE ZERO TO SC-RAW-AIM SC-EFF-AIM SC-POSITIONING
007770                   SC-UTILITY SC-IMPACT SC-FINAL-RATING.
007780      WRITE PSCOREIN-REC.
007790      IF NOT PSCOREIN-OK
007800          DISPLAY 'WRITE ERROR ON PSCOREIN - STATUS ' WS-PSCOREIN-STATUS
007810          GO TO EOJ9900-ABEND
007820      END-IF.
007830  4019-WRITE-ONE-SCORE-EXIT.
007840      EXIT.
007850  EJECT
007860  2900-READ-NEXT-PSTATS.
007870      READ PSTATS-FILE
007880          AT END
007890              SET PSTATS-EOF TO TRUE
007900              GO TO 2999-READ-NEXT-PSTATS-EXIT
007910      END-READ.
007920      IF NOT PSTATS-OK
007930          DISPLAY 'PSTATS READ ERROR - STATUS ' WS-PSTATS-STATUS
007940          GO TO EOJ9900-ABEND
007950      END-IF.
007960  2999-READ-NEXT-PSTATS-EXIT.
007970      EXIT.
007980  EJECT
007990  EOJ9000-CLOSE-FILES.
008000      CLOSE PSTATS-FILE PSCOREIN-FILE.
008010      DISPLAY 'FAROLEMA - PLAYERS CLASSIFIED: ' WS-NUM-PLAYERS.
008020      DISPLAY 'FAROLEMA - AWPER SLOTS DEMOTED: ' WS-AWPER-DEMOTED-CT.
008030      DISPLAY 'FAROLEMA - ENTRY SLOTS DEMOTED: ' WS-ENTRY-DEMOTED-CT.
008040      GO TO EOJ9999-EXIT.
008050  EOJ9900-ABEND.
008060      DISPLAY 'FAROLEMA - PROGRAM ABENDING DUE TO ERROR'.
008070      CLOSE PSTATS-FILE PSCOREIN-FILE.
008080      MOVE 16 TO RETURN-CODE.
008090  EOJ9999-EXIT.
008100      EXIT.
