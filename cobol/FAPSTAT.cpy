000100******************************************************************
000110*    FAPSTAT  --  PLAYER-STATS RECORD (INPUT, ONE PER PLAYER     *
000120*    PER MATCH).  FEEDS THE SCORE ENGINE (FASCOREM) AND THE      *
000130*    WHOLE-MATCH ROLE CLASSIFIER (FAROLEMA).                     *
000140******************************************************************
000150*    CHANGE LOG
000160*    95/05/11  RWB  ORIG
000170*    97/08/02  DLH  ADD SWING-KILLS, KAST-PCT PER TICKET 5012
000180*    99/01/18  DLH  Y2K - NO DATE FIELDS IN THIS LAYOUT, N/C
000190*    01/03/09  PQR  ADD CLUTCH-1V1/1VN PER TICKET 5804
000200******************************************************************
000210 01  PS-PLAYER-STATS-RECORD.
000220     05  PS-PLAYER-ID                  PIC X(20).
000230     05  PS-TEAM-ID                    PIC X(08).
000240     05  PS-KILLS                      PIC 9(03).
000250     05  PS-DEATHS                     PIC 9(03).
000260     05  PS-AWP-KILLS                  PIC 9(03).
000270     05  PS-ENTRY-KILLS                PIC 9(03).
000280     05  PS-ENTRY-DEATHS               PIC 9(03).
000290     05  PS-FLASHES-THROWN             PIC 9(03).
000300     05  PS-ENEMIES-BLINDED            PIC 9(03).
000310     05  PS-UTIL-DAMAGE                PIC 9(04).
000320     05  PS-TRADEABLE-DEATHS           PIC 9(03).
000330     05  PS-UNTRADEABLE-DEATHS         PIC 9(03).
000340     05  PS-AVG-TEAMMATE-DIST          PIC 9(05).
000350     05  PS-SWING-KILLS                PIC 9(03).
000360     05  PS-KAST-PCT                   PIC V999.
000370     05  PS-RAW-IMPACT                 PIC 9(03).
000380     05  PS-HS-PCT                     PIC V999.
000390     05  PS-KPR                        PIC 9V999.
000400     05  PS-ADR                        PIC 9(03)V9.
000410     05  PS-COUNTER-STRAFE             PIC 9(03)V9.
000420     05  PS-TRADE-SUCCESS              PIC V999.
000430     05  PS-SURVIVAL-RATE              PIC V999.
000440     05  PS-OPENING-KILLS-WON          PIC 9(03).
000450     05  PS-OPENING-KILLS-LOST         PIC 9(03).
000460     05  PS-KILLS-WON-ROUNDS           PIC 9(03).
000470     05  PS-KILLS-LOST-ROUNDS          PIC 9(03).
000480     05  PS-EXIT-FRAGS                 PIC 9(03).
000490     05  PS-MULTIKILLS                 PIC 9(03).
000500     05  PS-CLUTCH-1V1                 PIC 9(03).
000510     05  PS-CLUTCH-1VN                 PIC 9(03).
000520     05  FILLER                        PIC X(12).
