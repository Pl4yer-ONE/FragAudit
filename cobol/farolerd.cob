000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FAROLERD.
000120  AUTHOR. D L HARTWELL.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 11/09/1998.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FAROLERD SCORES A TACTICAL ROLE (ENTRY, LURK, SUPPORT, ANCHOR,   *
000220*  ROTATOR) FOR EVERY PLAYER IN EVERY ROUND, FROM THE ROUND'S KILL  *
000230*  EVENTS ALONE - NO WHOLE-MATCH STATISTICS ARE CONSULTED HERE.     *
000240*  ONE ROLE-ASSIGNMENT RECORD IS WRITTEN PER PLAYER PER ROUND, PLUS  *
000250*  ONE SUMMARY RECORD PER PLAYER AT END OF MATCH CARRYING THAT       *
000260*  PLAYER'S MOST FREQUENT ROLE AND HOW OFTEN IT CAME UP.             *
000270*                                                                   *
000280*J   JCL..                                                          *
000290*                                                                   *
000300* //FAROLERD EXEC PGM=FAROLERD                                      *
000310* //SYSOUT   DD SYSOUT=*                                            *
000320* //KILLS    DD DSN=FA.MATCH.KILLS,DISP=SHR                         *
000330* //ROLEASN  DD DSN=FA.MATCH.ROLEASN,DISP=(,CATLG,CATLG),            *
000340* //            UNIT=SYSDA,SPACE=(CYL,(2,1),RLSE)                   *
000350*                                                                   *
000360*P   ENTRY PARAMETERS..                                             *
000370*     NONE.                                                         *
000380*                                                                   *
000390*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000400*     I/O ERROR ON KILLS OR ROLEASN FILES.                          *
000410*     ROSTER OR ROUND-KILL TABLE OVERFLOW.                          *
000420*                                                                   *
000430*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000440*     NONE.                                                         *
000450*                                                                   *
000460*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000470*     THE TRADE WINDOW (192 TICKS) AND THE ROLE SCORE WEIGHTS ARE    *
000480*     HARD CODED IN 2200-SCORE-ONE-PLAYER AND ITS CALLED PARAGRAPHS. *
000490*     SQUARE ROOTS FOR THE TEAMMATE-DISTANCE METRIC ARE TAKEN BY A   *
000500*     HOME-GROWN NEWTON ITERATION IN 3000-COMPUTE-SQUARE-ROOT - THIS *
000510*     SHOP HAS NEVER HAD A VENDOR SQRT IN ITS COBOL.                 *
000520*                                                                   *
000530*********************************************************************
000540*    CHANGE LOG
000550*    98/11/09  DLH  ORIG - PER-ROUND ROLE CLASSIFIER
000560*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000570*    00/05/03  DLH  TRADE-GIVEN/TAKEN NOW SCANS THE WHOLE ROUND, NOT
000580*                    JUST THE IMMEDIATELY PRIOR KILL, PER TICKET 5622
000590*    02/07/19  PQR  ANCHOR RULE WAS FIRING FOR T-SIDE PLAYERS - ADDED
000600*                    THE CT-ONLY GUARD
000610*    04/01/26  PQR  PRIMARY-ROLE SUMMARY RECORDS ADDED AT END OF RUN
000620*    06/10/03  KMS  ADDED WS-TRADE-MARKS-CT AND WS-FALLBACK-CT TO
000630*                    THE EOJ LINE - ANALYTICS WANTED A QUICK READ ON
000640*                    HOW OFTEN A TRADE WAS RECORDED AND HOW OFTEN THE
000650*                    LOW-SIGNAL FALLBACK HAD TO PICK A ROLE FOR US
000660*                    WITHOUT SCANNING THE ROLEASN FILE (TICKET 6088)
000670*********************************************************************
000680  ENVIRONMENT DIVISION.
000690  CONFIGURATION SECTION.
000700  SOURCE-COMPUTER. IBM-4381.
000710  OBJECT-COMPUTER. IBM-4381.
000720  SPECIAL-NAMES.
000730      C01 IS TOP-OF-FORM.
000740  INPUT-OUTPUT SECTION.
000750  FILE-CONTROL.
000760      SELECT KILLS-FILE ASSIGN TO KILLS
000770          ORGANIZATION IS SEQUENTIAL
000780          FILE STATUS IS WS-KILLS-STATUS.
000790      SELECT ROLEASN-FILE ASSIGN TO ROLEASN
000800          ORGANIZATION IS SEQUENTIAL
000810          FILE STATUS IS WS-ROLEASN-STATUS.
000820  DATA DIVISION.
000830  FILE SECTION.
000840  FD  KILLS-FILE
000850      RECORDING MODE IS F
000860      BLOCK CONTAINS 0 RECORDS.
000870  01  KILLS-REC.
000880      COPY FAKLEVT.
000890  FD  ROLEASN-FILE
000900      RECORDING MODE IS F
000910      BLOCK CONTAINS 0 RECORDS.
000920  01  ROLEASN-REC.
000930      COPY FAROLEA.
000940  WORKING-STORAGE SECTION.
000950  01  FILLER PIC X(32) VALUE 'FAROLERD WORKING STORAGE BEGINS'.
000960*********************************************************************
000970*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  PURE
000980*    ANALYTICS - NEITHER ONE FEEDS BACK INTO A ROLE SCORE.
000990*********************************************************************
001000  77  WS-TRADE-MARKS-CT           PIC 9(04) COMP VALUE ZERO.
001010  77  WS-FALLBACK-CT              PIC 9(03) COMP VALUE ZERO.
001020*********************************************************************
001030*    FILE STATUS AND SWITCHES
001040*********************************************************************
001050  01  WS-FILE-STATUSES.
001060      05  WS-KILLS-STATUS          PIC XX VALUE '00'.
001070          88  KILLS-OK                  VALUE '00'.
001080          88  KILLS-EOF                  VALUE '10'.
001090      05  WS-ROLEASN-STATUS        PIC XX VALUE '00'.
001100          88  ROLEASN-OK                 VALUE '00'.
001110*********************************************************************
001120*    VARIABLE WORK AREA
001130*********************************************************************
001140  01  VARIABLE-WORK-AREA.
001150*        ROUND NUMBER OF THE KILL CURRENTLY BEING FILED
001160      05  WS-CURRENT-ROUND         PIC 9(03) COMP VALUE 0.
001170*        TICK OF THE ROUND'S VERY FIRST KILL - THE ZERO POINT THE
001180*        KILL-TIMING METRIC MEASURES EVERY OTHER KILL AGAINST
001190      05  WS-FIRST-KILL-TICK       PIC 9(09) COMP VALUE 0.
001200*        HOW MANY KILLS HAVE BEEN FILED IN THE ROUND-KILL TABLE
001210*        SO FAR THIS ROUND - RESET TO ZERO AT EACH ROUND CHANGE
001220      05  WS-NUM-KILLS-THIS-RND    PIC 9(02) COMP VALUE 0.
001230*        HOW MANY DISTINCT PLAYERS HAVE APPEARED IN THE ROSTER
001240*        TABLE SO FAR THIS ROUND
001250      05  WS-NUM-PLAYERS           PIC 9(02) COMP VALUE 0.
001260*        HOW MANY DISTINCT PLAYERS ARE IN THE MATCH-LONG SUMMARY
001270*        TABLE - GROWS ACROSS THE WHOLE RUN, NEVER RESET
001280      05  WS-NUM-SUMMARY           PIC 9(02) COMP VALUE 0.
001290*        TICK GAP BETWEEN THE CURRENT KILL AND AN EARLIER ONE -
001300*        THE TEST VALUE FOR THE 192-TICK TRADE WINDOW
001310      05  WS-SCAN-TICK-DIFF        PIC S9(09) COMP VALUE 0.
001320*        HOW MANY POSITIONS WERE RECORDED FOR THE PLAYER BEING
001330*        SCORED - UP TO ONE PER KILL EVENT THEY TOOK PART IN
001340      05  WS-OWNPOS-COUNT          PIC 9(02) COMP VALUE 0.
001350*        HOW MANY DISTINCT TEAMMATES HAD A FIRST POSITION FOUND
001360      05  WS-MATE-COUNT            PIC 9(02) COMP VALUE 0.
001370*        HOW MANY (OWN, MATE) DISTANCE PAIRS WENT INTO THE AVERAGE
001380      05  WS-PAIR-COUNT            PIC 9(03) COMP VALUE 0.
001390*        RUNNING TOTAL OF EVERY PAIR DISTANCE, DIVIDED DOWN BY
001400*        WS-PAIR-COUNT TO GET THE AVERAGE TEAMMATE DISTANCE
001410      05  WS-DIST-SUM              PIC S9(07)V9 COMP-3 VALUE 0.
001420*        X AND Y LEGS OF ONE (OWN, MATE) DISTANCE CALCULATION -
001430*        FED STRAIGHT INTO THE HOME-GROWN SQUARE ROOT BELOW
001440      05  WS-DX                    PIC S9(06) COMP VALUE 0.
001450      05  WS-DY                    PIC S9(06) COMP VALUE 0.
001460*        HIGHEST ROLE-FREQUENCY COUNT SEEN WHILE PICKING A
001470*        PLAYER'S PRIMARY ROLE AT END OF MATCH
001480      05  WS-BEST-ROLE-CNT         PIC 9(03) COMP VALUE 0.
001490*        SCRATCH SUBSCRIPT FOR SCANNING THE ROSTER WHEN LOOKING
001500*        FOR A TEAMMATE'S FIRST RECORDED POSITION
001510      05  WS-SM-SUB                PIC 9(02) COMP VALUE 0.
001520*        RETURN VALUE FROM ANY FIND-OR-ADD / SEQUENTIAL SCAN
001530*        PARAGRAPH - ZERO MEANS NOT FOUND
001540      05  WS-FOUND-IDX             PIC 9(02) COMP VALUE 0.
001550*        LOOKUP KEY PAIR PASSED INTO 2140-FIND-OR-ADD-ROSTER -
001560*        SET BY THE CALLER IMMEDIATELY BEFORE EACH PERFORM
001570      05  WS-LOOKUP-NAME           PIC X(20) VALUE SPACES.
001580      05  WS-LOOKUP-TEAM           PIC X(02) VALUE SPACES.
001590  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001600      05  FILLER                   PIC X(63).
001610*********************************************************************
001620*    HOME-GROWN SQUARE ROOT WORK AREA (NEWTON'S METHOD)
001630*********************************************************************
001640  01  SQRT-WORK-AREA.
001650      05  WS-SQRT-INPUT            PIC S9(09)V9 COMP-3 VALUE 0.
001660      05  WS-SQRT-GUESS            PIC S9(07)V999 COMP-3 VALUE 0.
001670      05  WS-SQRT-DIVIDEND         PIC S9(09)V999 COMP-3 VALUE 0.
001680      05  WS-SQRT-RESULT           PIC S9(07)V9 COMP-3 VALUE 0.
001690      05  WS-SQRT-PASS             PIC 9(02) COMP VALUE 0.
001700  01  SQRT-WORK-REDEF REDEFINES SQRT-WORK-AREA.
001710      05  FILLER                   PIC X(21).
001720*********************************************************************
001730*    ROUND-KILL TABLE - EVERY KILL SEEN SO FAR IN THE CURRENT ROUND
001740*********************************************************************
001750  01  ROUND-KILL-TABLE.
001760      05  RK-ENTRY OCCURS 12 TIMES INDEXED BY RK-IDX.
001770*                TICK THE KILL OCCURRED - THE TRADE WINDOW AND
001780*                KILL-TIMING METRIC ARE BOTH BUILT OFF THIS FIELD
001790          10  RK-TICK                  PIC 9(09) COMP.
001800          10  RK-ATTACKER              PIC X(20).
001810          10  RK-ATTACKER-TEAM         PIC X(02).
001820*                MAP COORDINATES AT THE MOMENT OF THE KILL - FEED
001830*                THE HOME-GROWN DISTANCE CALCULATION IN SECTION 2500
001840          10  RK-ATTACKER-X            PIC S9(05).
001850          10  RK-ATTACKER-Y            PIC S9(05).
001860          10  RK-VICTIM                PIC X(20).
001870          10  RK-VICTIM-TEAM           PIC X(02).
001880          10  RK-VICTIM-X              PIC S9(05).
001890          10  RK-VICTIM-Y              PIC S9(05).
001900  01  ROUND-KILL-REDEF REDEFINES ROUND-KILL-TABLE.
001910      05  FILLER                      PIC X(816).
001920*********************************************************************
001930*    PLAYER ROSTER FOR THE CURRENT ROUND - <= 10 PLAYERS
001940*********************************************************************
001950  01  ROSTER-TABLE.
001960      05  PR-ENTRY OCCURS 10 TIMES INDEXED BY PR-IDX.
001970          10  PR-PLAYER-ID             PIC X(20).
001980          10  PR-TEAM                  PIC X(02).
001990*                'Y' IF THIS PLAYER GOT THE ROUND'S VERY FIRST KILL
002000          10  PR-ENTRY-KILL-SW         PIC X(01).
002010*                'Y' IF THIS PLAYER TOOK THE ROUND'S VERY FIRST DEATH
002020          10  PR-FIRST-DEATH-SW        PIC X(01).
002030          10  PR-KILLS                 PIC 9(02) COMP.
002040          10  PR-DEATHS                PIC 9(02) COMP.
002050*                SUM OF TICKS ACROSS ALL THIS PLAYER'S KILLS - DIVIDED
002060*                BY PR-KILLS TO GET THE MEAN KILL TICK IN 2400
002070          10  PR-KILL-TICK-SUM         PIC 9(09) COMP.
002080*                'Y' IF A DEATH OF THIS PLAYER WAS AVENGED WITHIN
002090*                THE 192-TICK TRADE WINDOW
002100          10  PR-TRADE-GIVEN-SW        PIC X(01).
002110*                'Y' IF THIS PLAYER AVENGED A TEAMMATE'S DEATH
002120          10  PR-TRADE-TAKEN-SW        PIC X(01).
002130*                SECONDS FROM THE ROUND'S FIRST KILL TO THIS PLAYER'S
002140*                MEAN KILL TICK - NEGATIVE IF THEY KILLED EARLY
002150          10  PR-KILL-TIMING           PIC S9(03)V9 COMP-3.
002160*                AVERAGE EUCLIDEAN DISTANCE TO TEAMMATES' RECORDED
002170*                POSITIONS - THE LURKER/ISOLATION SIGNAL
002180          10  PR-AVG-DIST              PIC 9(05)V9 COMP-3.
002190*                HOW MANY OF THE SIX YES/NO SIGNALS IN 2420 FIRED -
002200*                LOW EVIDENCE SHRINKS THE FINAL CONFIDENCE NUMBER
002210          10  PR-EVIDENCE              PIC 9(02) COMP.
002220          10  PR-ROLE                  PIC X(08).
002230          10  PR-SCORE                 PIC S9V99 COMP-3.
002240          10  PR-RUNNERUP-SCORE        PIC S9V99 COMP-3.
002250          10  PR-CONFIDENCE            PIC 9V99.
002260  01  ROSTER-TABLE-REDEF REDEFINES ROSTER-TABLE.
002270      05  FILLER                       PIC X(580).
002280*********************************************************************
002290*    MATCH-LONG PLAYER SUMMARY TABLE - ROLE FREQUENCY PER PLAYER
002300*********************************************************************
002310  01  SUMMARY-TABLE.
002320      05  SM-ENTRY OCCURS 10 TIMES INDEXED BY SM-IDX.
002330          10  SM-PLAYER-ID             PIC X(20).
002340          10  SM-TEAM                  PIC X(02).
002350          10  SM-ROUNDS-SEEN           PIC 9(03) COMP.
002360          10  SM-CNT-ENTRY             PIC 9(03) COMP.
002370          10  SM-CNT-LURK              PIC 9(03) COMP.
002380          10  SM-CNT-SUPPORT           PIC 9(03) COMP.
002390          10  SM-CNT-ANCHOR            PIC 9(03) COMP.
002400          10  SM-CNT-ROTATOR           PIC 9(03) COMP.
002410*********************************************************************
002420*    SCRATCH POSITION LISTS - REBUILT FOR EACH PLAYER SCORED
002430*********************************************************************
002440  01  SCRATCH-POSITION-LISTS.
002450      05  OWNPOS-ENTRY OCCURS 12 TIMES INDEXED BY OP-IDX.
002460          10  OWNPOS-X                 PIC S9(05).
002470          10  OWNPOS-Y                 PIC S9(05).
002480      05  MATEPOS-ENTRY OCCURS 9 TIMES INDEXED BY MP-IDX.
002490          10  MATEPOS-X                PIC S9(05).
002500          10  MATEPOS-Y                PIC S9(05).
002510          10  MATEPOS-FOUND-SW         PIC X(01).
002520*********************************************************************
002530*    PER-PLAYER ROLE SCORE WORK AREA - REBUILT FOR EACH PLAYER
002540*********************************************************************
002550*    ONE ADDITIVE SCORE PER CANDIDATE ROLE - EACH QUALIFYING SIGNAL
002560*    IN 2600 ADDS ITS OWN WEIGHT, AND 2700 PICKS THE HIGHEST.
002570  01  SCORE-WORK-AREA.
002580      05  WS-SCORE-ENTRY            PIC S9V99 COMP-3 VALUE 0.
002590      05  WS-SCORE-LURK             PIC S9V99 COMP-3 VALUE 0.
002600      05  WS-SCORE-SUPPORT          PIC S9V99 COMP-3 VALUE 0.
002610      05  WS-SCORE-ANCHOR           PIC S9V99 COMP-3 VALUE 0.
002620      05  WS-SCORE-ROTATOR          PIC S9V99 COMP-3 VALUE 0.
002630*        HIGHEST SCORE FOUND SO FAR IN THE 2710 MAX-SCAN
002640      05  WS-BEST-SCORE             PIC S9V99 COMP-3 VALUE 0.
002650*        SECOND-HIGHEST SCORE - FEEDS THE CONFIDENCE MARGIN IN 2730
002660      05  WS-RUNNERUP-SCORE         PIC S9V99 COMP-3 VALUE 0.
002670      05  WS-BEST-ROLE              PIC X(08) VALUE SPACES.
002680*        BEST SCORE MINUS RUNNER-UP SCORE - A WIDE MARGIN MEANS
002690*        ONE ROLE CLEARLY WON, A NARROW MARGIN PULLS CONFIDENCE DOWN
002700      05  WS-MARGIN                 PIC S9V99 COMP-3 VALUE 0.
002710*        THREE YES/NO FLAGS FEEDING THE LURKER SCORE'S EVALUATE -
002720*        RESET AND RECOMPUTED FOR EVERY PLAYER SCORED
002730      05  WS-FAR-SW                 PIC X(01) VALUE 'N'.
002740      05  WS-LATE-SW                PIC X(01) VALUE 'N'.
002750      05  WS-ISOLATED-SW            PIC X(01) VALUE 'N'.
002760*        AVERAGE KILL TICK FOR THE PLAYER CURRENTLY BEING SCORED
002770      05  WS-MEAN-TICK              PIC S9(09) COMP VALUE 0.
002780  01  SCORE-WORK-REDEF REDEFINES SCORE-WORK-AREA.
002790      05  FILLER                    PIC X(34).
002800*********************************************************************
002810*    ROLE-FREQUENCY SCAN WORK AREA (END-OF-MATCH SUMMARY PASS)
002820*********************************************************************
002830  01  SUMMARY-SCAN-AREA.
002840      05  WS-PRIMARY-ROLE           PIC X(08) VALUE SPACES.
002850      05  WS-PRIMARY-FREQ           PIC 9V99 COMP-3 VALUE 0.
002860  PROCEDURE DIVISION.
002870*********************************************************************
002880*                        MAINLINE LOGIC
002890*********************************************************************
002900  0000-CONTROL-PROCESS.
002910      PERFORM 1000-INITIALIZATION
002920          THRU 1099-INITIALIZATION-EXIT.
002930      PERFORM 2000-PROCESS-ALL-KILLS
002940          THRU 2099-PROCESS-ALL-KILLS-EXIT
002950          UNTIL KILLS-EOF.
002960      IF WS-NUM-KILLS-THIS-RND GREATER THAN ZERO
002970          PERFORM 2300-FINALIZE-ROUND
002980              THRU 2399-FINALIZE-ROUND-EXIT
002990      END-IF.
003000      PERFORM 4000-WRITE-PRIMARY-SUMMARIES
003010          THRU 4099-WRITE-PRIMARY-SUMMARIES-EXIT.
003020      PERFORM EOJ9000-CLOSE-FILES
003030          THRU EOJ9999-EXIT.
003040      GOBACK.
003050  EJECT
003060  1000-INITIALIZATION.
003070      OPEN INPUT KILLS-FILE.
003080      OPEN OUTPUT ROLEASN-FILE.
003090      MOVE ZERO TO WS-CURRENT-ROUND WS-NUM-KILLS-THIS-RND
003100                   WS-NUM-PLAYERS WS-NUM-SUMMARY.
003110      PERFORM 2900-READ-NEXT-KILL
003120          THRU 2999-READ-NEXT-KILL-EXIT.
003130      IF NOT KILLS-EOF
003140          MOVE KE-ROUND-NUM TO WS-CURRENT-ROUND
003150      END-IF.
003160  1099-INITIALIZATION-EXIT.
003170      EXIT.
003180  EJECT
003190*********************************************************************
003200*   PROCESS-ALL-KILLS - ONE PASS PER KILL RECORD ALREADY IN HAND.
003210*   A CHANGE IN ROUND-NUM CLOSES OUT THE PRIOR ROUND FIRST.
003220*********************************************************************
003230  2000-PROCESS-ALL-KILLS.
003240      IF KE-ROUND-NUM NOT EQUAL WS-CURRENT-ROUND
003250          PERFORM 2300-FINALIZE-ROUND
003260              THRU 2399-FINALIZE-ROUND-EXIT
003270          MOVE KE-ROUND-NUM TO WS-CURRENT-ROUND
003280      END-IF.
003290      PERFORM 2100-ADD-KILL-TO-ROUND
003300          THRU 2199-ADD-KILL-TO-ROUND-EXIT.
003310      PERFORM 2900-READ-NEXT-KILL
003320          THRU 2999-READ-NEXT-KILL-EXIT.
003330  2099-PROCESS-ALL-KILLS-EXIT.
003340      EXIT.
003350  EJECT
003360*********************************************************************
003370*   ADD-KILL-TO-ROUND - FILE THE KILL, ROLL UP ROSTER FIELDS, SCAN
003380*   FOR TRADES AGAINST EVERY EARLIER KILL IN THIS ROUND.
003390*********************************************************************
003400  2100-ADD-KILL-TO-ROUND.
003410      ADD 1 TO WS-NUM-KILLS-THIS-RND.
003420      IF WS-NUM-KILLS-THIS-RND GREATER THAN 12
003430          DISPLAY 'ROUND-KILL TABLE OVERFLOW'
003440          GO TO EOJ9900-ABEND
003450      END-IF.
003460      SET RK-IDX TO WS-NUM-KILLS-THIS-RND.
003470      MOVE KE-TICK          TO RK-TICK (RK-IDX).
003480      MOVE KE-ATTACKER-NAME TO RK-ATTACKER (RK-IDX).
003490      MOVE KE-ATTACKER-TEAM TO RK-ATTACKER-TEAM (RK-IDX).
003500      MOVE KE-ATTACKER-X    TO RK-ATTACKER-X (RK-IDX).
003510      MOVE KE-ATTACKER-Y    TO RK-ATTACKER-Y (RK-IDX).
003520      MOVE KE-VICTIM-NAME   TO RK-VICTIM (RK-IDX).
003530      MOVE KE-VICTIM-TEAM   TO RK-VICTIM-TEAM (RK-IDX).
003540      MOVE KE-VICTIM-X      TO RK-VICTIM-X (RK-IDX).
003550      MOVE KE-VICTIM-Y      TO RK-VICTIM-Y (RK-IDX).
003560      IF WS-NUM-KILLS-THIS-RND EQUAL 1
003570          MOVE KE-TICK TO WS-FIRST-KILL-TICK
003580      END-IF.
003590      PERFORM 2110-ROLL-UP-ATTACKER
003600          THRU 2119-ROLL-UP-ATTACKER-EXIT.
003610      PERFORM 2120-ROLL-UP-VICTIM
003620          THRU 2129-ROLL-UP-VICTIM-EXIT.
003630      PERFORM 2130-SCAN-FOR-TRADES
003640          THRU 2139-SCAN-FOR-TRADES-EXIT.
003650  2199-ADD-KILL-TO-ROUND-EXIT.
003660      EXIT.
003670  EJECT
003680  2110-ROLL-UP-ATTACKER.
003690      MOVE RK-ATTACKER (RK-IDX) TO WS-LOOKUP-NAME.
003700      MOVE RK-ATTACKER-TEAM (RK-IDX) TO WS-LOOKUP-TEAM.
003710      PERFORM 2140-FIND-OR-ADD-ROSTER
003720          THRU 2149-FIND-OR-ADD-ROSTER-EXIT.
003730      ADD 1 TO PR-KILLS (WS-FOUND-IDX).
003740      ADD KE-TICK TO PR-KILL-TICK-SUM (WS-FOUND-IDX).
003750      IF WS-NUM-KILLS-THIS-RND EQUAL 1
003760          MOVE 'Y' TO PR-ENTRY-KILL-SW (WS-FOUND-IDX)
003770      END-IF.
003780  2119-ROLL-UP-ATTACKER-EXIT.
003790      EXIT.
003800  EJECT
003810*********************************************************************
003820*   ROLL-UP-VICTIM - THE VICTIM'S DEATH COUNT AND ROSTER ENTRY
003830*********************************************************************
003840  2120-ROLL-UP-VICTIM.
003850      MOVE RK-VICTIM (RK-IDX) TO WS-LOOKUP-NAME.
003860      MOVE RK-VICTIM-TEAM (RK-IDX) TO WS-LOOKUP-TEAM.
003870      PERFORM 2140-FIND-OR-ADD-ROSTER
003880          THRU 2149-FIND-OR-ADD-ROSTER-EXIT.
003890      ADD 1 TO PR-DEATHS (WS-FOUND-IDX).
003900  2129-ROLL-UP-VICTIM-EXIT.
003910      EXIT.
003920  EJECT
003930*********************************************************************
003940*   SCAN-FOR-TRADES - COMPARE THE KILL JUST FILED AGAINST EVERY
003950*   EARLIER KILL IN THIS ROUND; A DEATH AVENGED WITHIN 192 TICKS
003960*   MARKS THE DEAD PLAYER TRADE-GIVEN AND, WHEN THE AVENGER WAS A
003970*   TEAMMATE OF THE DEAD PLAYER, MARKS THE AVENGER TRADE-TAKEN.
003980*********************************************************************
003990  2130-SCAN-FOR-TRADES.
004000      IF WS-NUM-KILLS-THIS-RND GREATER THAN 1
004010          PERFORM 2135-COMPARE-ONE-EARLIER-KILL
004020              THRU 2138-COMPARE-ONE-EARLIER-KILL-EXIT
004030              VARYING RK-IDX FROM 1 BY 1
004040              UNTIL RK-IDX GREATER THAN WS-NUM-KILLS-THIS-RND - 1
004050      END-IF.
004060      SET RK-IDX TO WS-NUM-KILLS-THIS-RND.
004070  2139-SCAN-FOR-TRADES-EXIT.
004080      EXIT.
004090  EJECT
004100*    A DEATH IS TRADED ONLY IF THE AVENGING KILL LANDS AFTER IT AND
004110*    WITHIN 192 TICKS - TOO LATE AND IT IS A SEPARATE PLAY, NOT A
004120*    TRADE ON THIS DEATH.
004130  2135-COMPARE-ONE-EARLIER-KILL.
004140      COMPUTE WS-SCAN-TICK-DIFF = KE-TICK - RK-TICK (RK-IDX).
004150      IF WS-SCAN-TICK-DIFF GREATER THAN ZERO
004160          AND WS-SCAN-TICK-DIFF LESS THAN OR EQUAL TO 192
004170          MOVE RK-VICTIM (RK-IDX) TO WS-LOOKUP-NAME
004180          MOVE RK-VICTIM-TEAM (RK-IDX) TO WS-LOOKUP-TEAM
004190          PERFORM 2140-FIND-OR-ADD-ROSTER
004200              THRU 2149-FIND-OR-ADD-ROSTER-EXIT
004210          MOVE 'Y' TO PR-TRADE-GIVEN-SW (WS-FOUND-IDX)
004220          ADD 1 TO WS-TRADE-MARKS-CT
004230          IF KE-ATTACKER-TEAM EQUAL RK-VICTIM-TEAM (RK-IDX)
004240              MOVE KE-ATTACKER-NAME TO WS-LOOKUP-NAME
004250              MOVE KE-ATTACKER-TEAM TO WS-LOOKUP-TEAM
004260              PERFORM 2140-FIND-OR-ADD-ROSTER
004270                  THRU 2149-FIND-OR-ADD-ROSTER-EXIT
004280              MOVE 'Y' TO PR-TRADE-TAKEN-SW (WS-FOUND-IDX)
004290              ADD 1 TO WS-TRADE-MARKS-CT
004300          END-IF
004310      END-IF.
004320  2138-COMPARE-ONE-EARLIER-KILL-EXIT.
004330      EXIT.
004340  EJECT
004350*********************************************************************
004360*   FIND-OR-ADD-ROSTER - SEQUENTIAL SEARCH OF THE <= 10 PLAYER
004370*   ROSTER FOR THIS ROUND BY WS-LOOKUP-NAME; ADDS A FRESH ENTRY THE
004380*   FIRST TIME A PLAYER IS SEEN THIS ROUND.
004390*********************************************************************
004400  2140-FIND-OR-ADD-ROSTER.
004410      MOVE ZERO TO WS-FOUND-IDX.
004420      IF WS-NUM-PLAYERS GREATER THAN ZERO
004430          PERFORM 2145-SCAN-ONE-ROSTER-SLOT
004440              THRU 2148-SCAN-ONE-ROSTER-SLOT-EXIT
004450              VARYING PR-IDX FROM 1 BY 1
004460              UNTIL PR-IDX GREATER THAN WS-NUM-PLAYERS
004470      END-IF.
004480      IF WS-FOUND-IDX EQUAL ZERO
004490          ADD 1 TO WS-NUM-PLAYERS
004500          IF WS-NUM-PLAYERS GREATER THAN 10
004510              DISPLAY 'ROSTER TABLE OVERFLOW'
004520              GO TO EOJ9900-ABEND
004530          END-IF
004540          SET PR-IDX TO WS-NUM-PLAYERS
004550          MOVE WS-LOOKUP-NAME TO PR-PLAYER-ID (PR-IDX)
004560          MOVE WS-LOOKUP-TEAM TO PR-TEAM (PR-IDX)
004570          MOVE 'N' TO PR-ENTRY-KILL-SW (PR-IDX)
004580          MOVE 'N' TO PR-FIRST-DEATH-SW (PR-IDX)
004590          MOVE ZERO TO PR-KILLS (PR-IDX) PR-DEATHS (PR-IDX)
004600                       PR-KILL-TICK-SUM (PR-IDX)
004610          MOVE 'N' TO PR-TRADE-GIVEN-SW (PR-IDX)
004620          MOVE 'N' TO PR-TRADE-TAKEN-SW (PR-IDX)
004630          MOVE ZERO TO PR-KILL-TIMING (PR-IDX) PR-AVG-DIST (PR-IDX)
004640                       PR-EVIDENCE (PR-IDX) PR-SCORE (PR-IDX)
004650                       PR-RUNNERUP-SCORE (PR-IDX) PR-CONFIDENCE (PR-IDX)
004660          MOVE SPACES TO PR-ROLE (PR-IDX)
004670          SET WS-FOUND-IDX TO PR-IDX
004680      END-IF.
004690  2149-FIND-OR-ADD-ROSTER-EXIT.
004700      EXIT.
004710  EJECT
004720  2145-SCAN-ONE-ROSTER-SLOT.
004730      IF WS-FOUND-IDX EQUAL ZERO
004740          AND PR-PLAYER-ID (PR-IDX) EQUAL WS-LOOKUP-NAME
004750          SET WS-FOUND-IDX TO PR-IDX
004760      END-IF.
004770  2148-SCAN-ONE-ROSTER-SLOT-EXIT.
004780      EXIT.
004790  EJECT
004800*********************************************************************
004810*   FINALIZE-ROUND - THE ROUND'S KILL STREAM IS COMPLETE; SCORE AND
004820*   WRITE EVERY PLAYER WHO APPEARED, THEN CLEAR THE ROUND'S TABLES.
004830*********************************************************************
004840  2300-FINALIZE-ROUND.
004850      PERFORM 2305-MARK-FIRST-DEATH
004860          THRU 2309-MARK-FIRST-DEATH-EXIT.
004870      PERFORM 2310-SCORE-AND-WRITE-PLAYER
004880          THRU 2319-SCORE-AND-WRITE-PLAYER-EXIT
004890          VARYING PR-IDX FROM 1 BY 1
004900          UNTIL PR-IDX GREATER THAN WS-NUM-PLAYERS.
004910      MOVE ZERO TO WS-NUM-KILLS-THIS-RND WS-NUM-PLAYERS
004920                   WS-FIRST-KILL-TICK.
004930  2399-FINALIZE-ROUND-EXIT.
004940      EXIT.
004950  EJECT
004960  2305-MARK-FIRST-DEATH.
004970      MOVE RK-VICTIM (1) TO WS-LOOKUP-NAME.
004980      MOVE RK-VICTIM-TEAM (1) TO WS-LOOKUP-TEAM.
004990      PERFORM 2140-FIND-OR-ADD-ROSTER
005000          THRU 2149-FIND-OR-ADD-ROSTER-EXIT.
005010      MOVE 'Y' TO PR-FIRST-DEATH-SW (WS-FOUND-IDX).
005020  2309-MARK-FIRST-DEATH-EXIT.
005030      EXIT.
005040  EJECT
005050*********************************************************************
005060*   SCORE-AND-WRITE-PLAYER - METRICS, ROLE SCORES, ROLE PICK, THE
005070*   SUMMARY TALLY AND THE ROLE-ASSIGNMENT RECORD FOR ONE PLAYER.
005080*********************************************************************
005090  2310-SCORE-AND-WRITE-PLAYER.
005100      PERFORM 2400-COMPUTE-KILL-TIMING
005110          THRU 2409-COMPUTE-KILL-TIMING-EXIT.
005120      PERFORM 2500-COMPUTE-AVG-TEAMMATE-DIST
005130          THRU 2509-COMPUTE-AVG-TEAMMATE-DIST-EXIT.
005140      PERFORM 2420-COMPUTE-EVIDENCE-COUNT
005150          THRU 2429-COMPUTE-EVIDENCE-COUNT-EXIT.
005160      PERFORM 2600-SCORE-ONE-PLAYER
005170          THRU 2699-SCORE-ONE-PLAYER-EXIT.
005180      PERFORM 2700-PICK-ROLE-AND-CONFIDENCE
005190          THRU 2799-PICK-ROLE-AND-CONFIDENCE-EXIT.
005200      PERFORM 2800-TALLY-SUMMARY
005210          THRU 2899-TALLY-SUMMARY-EXIT.
005220      PERFORM 2850-WRITE-ROLE-ASSIGNMENT
005230          THRU 2859-WRITE-ROLE-ASSIGNMENT-EXIT.
005240  2319-SCORE-AND-WRITE-PLAYER-EXIT.
005250      EXIT.
005260  EJECT
005270*    DIVIDE BY 64 CONVERTS THE RAW TICK GAP TO SECONDS AT THIS
005280*    SHOP'S STANDARD 64-TICK SERVER RATE.
005290  2400-COMPUTE-KILL-TIMING.
005300      MOVE ZERO TO PR-KILL-TIMING (PR-IDX).
005310      IF PR-KILLS (PR-IDX) GREATER THAN ZERO
005320          COMPUTE WS-MEAN-TICK ROUNDED =
005330              PR-KILL-TICK-SUM (PR-IDX) / PR-KILLS (PR-IDX)
005340          COMPUTE PR-KILL-TIMING (PR-IDX) ROUNDED =
005350              (WS-MEAN-TICK - WS-FIRST-KILL-TICK) / 64
005360      END-IF.
005370  2409-COMPUTE-KILL-TIMING-EXIT.
005380      EXIT.
005390  EJECT
005400*********************************************************************
005410*   COMPUTE-AVG-TEAMMATE-DIST - BUILD THIS PLAYER'S OWN RECORDED
005420*   POSITIONS AND EVERY TEAMMATE'S FIRST RECORDED POSITION, THEN
005430*   AVERAGE THE EUCLIDEAN DISTANCE OVER EVERY (OWN, MATE) PAIR.
005440*********************************************************************
005450  2500-COMPUTE-AVG-TEAMMATE-DIST.
005460      MOVE ZERO TO PR-AVG-DIST (PR-IDX) WS-OWNPOS-COUNT
005470                   WS-MATE-COUNT WS-PAIR-COUNT WS-DIST-SUM.
005480      PERFORM 2510-COLLECT-OWN-POSITIONS
005490          THRU 2519-COLLECT-OWN-POSITIONS-EXIT
005500          VARYING RK-IDX FROM 1 BY 1
005510          UNTIL RK-IDX GREATER THAN WS-NUM-KILLS-THIS-RND.
005520      PERFORM 2520-COLLECT-MATE-POSITIONS
005530          THRU 2529-COLLECT-MATE-POSITIONS-EXIT
005540          VARYING WS-SM-SUB FROM 1 BY 1
005550          UNTIL WS-SM-SUB GREATER THAN WS-NUM-PLAYERS.
005560      IF WS-OWNPOS-COUNT GREATER THAN ZERO
005570          AND WS-MATE-COUNT GREATER THAN ZERO
005580          PERFORM 2540-SUM-PAIR-DISTANCES
005590              THRU 2549-SUM-PAIR-DISTANCES-EXIT
005600              VARYING OP-IDX FROM 1 BY 1
005610              UNTIL OP-IDX GREATER THAN WS-OWNPOS-COUNT
005620          IF WS-PAIR-COUNT GREATER THAN ZERO
005630              COMPUTE PR-AVG-DIST (PR-IDX) ROUNDED =
005640                  WS-DIST-SUM / WS-PAIR-COUNT
005650          END-IF
005660      END-IF.
005670  2509-COMPUTE-AVG-TEAMMATE-DIST-EXIT.
005680      EXIT.
005690  EJECT
005700  2510-COLLECT-OWN-POSITIONS.
005710      IF RK-ATTACKER (RK-IDX) EQUAL PR-PLAYER-ID (PR-IDX)
005720          AND WS-OWNPOS-COUNT LESS THAN 12
005730          ADD 1 TO WS-OWNPOS-COUNT
005740          SET OP-IDX TO WS-OWNPOS-COUNT
005750          MOVE RK-ATTACKER-X (RK-IDX) TO OWNPOS-X (OP-IDX)
005760          MOVE RK-ATTACKER-Y (RK-IDX) TO OWNPOS-Y (OP-IDX)
005770      END-IF.
005780      IF RK-VICTIM (RK-IDX) EQUAL PR-PLAYER-ID (PR-IDX)
005790          AND WS-OWNPOS-COUNT LESS THAN 12
005800          ADD 1 TO WS-OWNPOS-COUNT
005810          SET OP-IDX TO WS-OWNPOS-COUNT
005820          MOVE RK-VICTIM-X (RK-IDX) TO OWNPOS-X (OP-IDX)
005830          MOVE RK-VICTIM-Y (RK-IDX) TO OWNPOS-Y (OP-IDX)
005840      END-IF.
005850  2519-COLLECT-OWN-POSITIONS-EXIT.
005860      EXIT.
005870  EJECT
005880  2520-COLLECT-MATE-POSITIONS.
005890      IF PR-TEAM (WS-SM-SUB) EQUAL PR-TEAM (PR-IDX)
005900          AND WS-SM-SUB NOT EQUAL PR-IDX
005910          AND WS-MATE-COUNT LESS THAN 9
005920          MOVE 'N' TO MATEPOS-FOUND-SW (WS-MATE-COUNT + 1)
005930          PERFORM 2525-FIND-MATE-FIRST-POSITION
005940              THRU 2528-FIND-MATE-FIRST-POSITION-EXIT
005950              VARYING RK-IDX FROM 1 BY 1
005960              UNTIL RK-IDX GREATER THAN WS-NUM-KILLS-THIS-RND
005970              OR MATEPOS-FOUND-SW (WS-MATE-COUNT + 1) EQUAL 'Y'
005980          IF MATEPOS-FOUND-SW (WS-MATE-COUNT + 1) EQUAL 'Y'
005990              ADD 1 TO WS-MATE-COUNT
006000          END-IF
006010      END-IF.
006020  2529-COLLECT-MATE-POSITIONS-EXIT.
006030      EXIT.
006040  EJECT
006050  2525-FIND-MATE-FIRST-POSITION.
006060      IF RK-ATTACKER (RK-IDX) EQUAL PR-PLAYER-ID (WS-SM-SUB)
006070          MOVE RK-ATTACKER-X (RK-IDX) TO MATEPOS-X (WS-MATE-COUNT + 1)
006080          MOVE RK-ATTACKER-Y (RK-IDX) TO MATEPOS-Y (WS-MATE-COUNT + 1)
006090          MOVE 'Y' TO MATEPOS-FOUND-SW (WS-MATE-COUNT + 1)
006100      END-IF.
006110      IF MATEPOS-FOUND-SW (WS-MATE-COUNT + 1) NOT EQUAL 'Y'
006120          AND RK-VICTIM (RK-IDX) EQUAL PR-PLAYER-ID (WS-SM-SUB)
006130          MOVE RK-VICTIM-X (RK-IDX) TO MATEPOS-X (WS-MATE-COUNT + 1)
006140          MOVE RK-VICTIM-Y (RK-IDX) TO MATEPOS-Y (WS-MATE-COUNT + 1)
006150          MOVE 'Y' TO MATEPOS-FOUND-SW (WS-MATE-COUNT + 1)
006160      END-IF.
006170  2528-FIND-MATE-FIRST-POSITION-EXIT.
006180      EXIT.
006190  EJECT
006200  2540-SUM-PAIR-DISTANCES.
006210      PERFORM 2545-SUM-ONE-PAIR
006220          THRU 2548-SUM-ONE-PAIR-EXIT
006230          VARYING MP-IDX FROM 1 BY 1
006240          UNTIL MP-IDX GREATER THAN WS-MATE-COUNT.
006250  2549-SUM-PAIR-DISTANCES-EXIT.
006260      EXIT.
006270  EJECT
006280  2545-SUM-ONE-PAIR.
006290      COMPUTE WS-DX = OWNPOS-X (OP-IDX) - MATEPOS-X (MP-IDX).
006300      COMPUTE WS-DY = OWNPOS-Y (OP-IDX) - MATEPOS-Y (MP-IDX).
006310      COMPUTE WS-SQRT-INPUT = (WS-DX * WS-DX) + (WS-DY * WS-DY).
006320      PERFORM 3000-COMPUTE-SQUARE-ROOT
006330          THRU 3099-COMPUTE-SQUARE-ROOT-EXIT.
006340      ADD WS-SQRT-RESULT TO WS-DIST-SUM.
006350      ADD 1 TO WS-PAIR-COUNT.
006360  2548-SUM-ONE-PAIR-EXIT.
006370      EXIT.
006380  EJECT
006390  2420-COMPUTE-EVIDENCE-COUNT.
006400      MOVE ZERO TO PR-EVIDENCE (PR-IDX).
006410      IF PR-ENTRY-KILL-SW (PR-IDX) EQUAL 'Y'
006420          ADD 1 TO PR-EVIDENCE (PR-IDX)
006430      END-IF.
006440      IF PR-FIRST-DEATH-SW (PR-IDX) EQUAL 'Y'
006450          ADD 1 TO PR-EVIDENCE (PR-IDX)
006460      END-IF.
006470      IF PR-KILLS (PR-IDX) GREATER THAN ZERO
006480          ADD 1 TO PR-EVIDENCE (PR-IDX)
006490      END-IF.
006500      IF PR-DEATHS (PR-IDX) GREATER THAN ZERO
006510          ADD 1 TO PR-EVIDENCE (PR-IDX)
006520      END-IF.
006530      IF PR-TRADE-GIVEN-SW (PR-IDX) EQUAL 'Y'
006540          ADD 1 TO PR-EVIDENCE (PR-IDX)
006550      END-IF.
006560      IF PR-TRADE-TAKEN-SW (PR-IDX) EQUAL 'Y'
006570          ADD 1 TO PR-EVIDENCE (PR-IDX)
006580      END-IF.
006590  2429-COMPUTE-EVIDENCE-COUNT-EXIT.
006600      EXIT.
006610  EJECT
006620*********************************************************************
006630*   SCORE-ONE-PLAYER - THE FIVE ADDITIVE ROLE SCORES.  EACH BLOCK
006640*   BELOW BUILDS ONE ROLE'S SCORE INDEPENDENTLY - A PLAYER CAN AND
006650*   OFTEN DOES SCORE ABOVE ZERO ON MORE THAN ONE ROLE AT ONCE, WHICH
006660*   IS WHY 2700 HAS TO MAX-SCAN RATHER THAN TAKE THE FIRST HIT.
006670*********************************************************************
006680  2600-SCORE-ONE-PLAYER.
006690      MOVE ZERO TO WS-SCORE-ENTRY WS-SCORE-LURK WS-SCORE-SUPPORT
006700                   WS-SCORE-ANCHOR WS-SCORE-ROTATOR.
006710      IF PR-ENTRY-KILL-SW (PR-IDX) EQUAL 'Y'
006720          ADD .7 TO WS-SCORE-ENTRY
006730      END-IF.
006740      IF PR-FIRST-DEATH-SW (PR-IDX) EQUAL 'Y'
006750          AND PR-TEAM (PR-IDX) EQUAL 'T '
006760          ADD .2 TO WS-SCORE-ENTRY
006770      END-IF.
006780      IF PR-KILL-TIMING (PR-IDX) LESS THAN 3
006790          AND PR-KILLS (PR-IDX) GREATER THAN ZERO
006800          ADD .2 TO WS-SCORE-ENTRY
006810      END-IF.
006820*        LURKER NEEDS AT LEAST TWO OF THREE SIGNALS TO FIRE AT ALL -
006830*        THE EVALUATE BELOW WEIGHTS WHICH PAIR MATTERED MOST
006840      MOVE 'N' TO WS-FAR-SW WS-LATE-SW WS-ISOLATED-SW.
006850      IF PR-AVG-DIST (PR-IDX) GREATER THAN 1800
006860          MOVE 'Y' TO WS-FAR-SW
006870      END-IF.
006880      IF PR-KILL-TIMING (PR-IDX) GREATER THAN 8
006890          MOVE 'Y' TO WS-LATE-SW
006900      END-IF.
006910      IF PR-TRADE-GIVEN-SW (PR-IDX) NOT EQUAL 'Y'
006920          AND PR-DEATHS (PR-IDX) GREATER THAN ZERO
006930          MOVE 'Y' TO WS-ISOLATED-SW
006940      END-IF.
006950      EVALUATE TRUE
006960          WHEN WS-FAR-SW EQUAL 'Y' AND WS-LATE-SW EQUAL 'Y'
006970              ADD .6 TO WS-SCORE-LURK
006980          WHEN WS-FAR-SW EQUAL 'Y' AND WS-ISOLATED-SW EQUAL 'Y'
006990              ADD .4 TO WS-SCORE-LURK
007000          WHEN WS-LATE-SW EQUAL 'Y' AND WS-ISOLATED-SW EQUAL 'Y'
007010              ADD .3 TO WS-SCORE-LURK
007020          WHEN OTHER
007030              CONTINUE
007040      END-EVALUATE.
007050      IF PR-TRADE-TAKEN-SW (PR-IDX) EQUAL 'Y'
007060          ADD .6 TO WS-SCORE-SUPPORT
007070      END-IF.
007080      IF PR-AVG-DIST (PR-IDX) GREATER THAN ZERO
007090          AND PR-AVG-DIST (PR-IDX) LESS THAN 600
007100          ADD .15 TO WS-SCORE-SUPPORT
007110      END-IF.
007120*        ANCHOR IS CT-ONLY - A T-SIDE PLAYER HOLDING GROUND IS
007130*        PLAYING A DIFFERENT GAME STATE AND SHOULD NOT SCORE HERE
007140      IF PR-TEAM (PR-IDX) EQUAL 'CT'
007150          IF PR-FIRST-DEATH-SW (PR-IDX) NOT EQUAL 'Y'
007160              AND PR-ENTRY-KILL-SW (PR-IDX) NOT EQUAL 'Y'
007170              AND PR-KILLS (PR-IDX) GREATER THAN ZERO
007180              ADD .4 TO WS-SCORE-ANCHOR
007190          ELSE
007200              IF PR-FIRST-DEATH-SW (PR-IDX) NOT EQUAL 'Y'
007210                  AND PR-DEATHS (PR-IDX) EQUAL ZERO
007220                  ADD .3 TO WS-SCORE-ANCHOR
007230              END-IF
007240          END-IF
007250          IF PR-AVG-DIST (PR-IDX) GREATER THAN ZERO
007260              AND PR-AVG-DIST (PR-IDX) LESS THAN 800
007270              ADD .2 TO WS-SCORE-ANCHOR
007280          END-IF
007290      END-IF.
007300      IF PR-TRADE-TAKEN-SW (PR-IDX) EQUAL 'Y'
007310          AND PR-KILL-TIMING (PR-IDX) GREATER THAN 3
007320          ADD .4 TO WS-SCORE-ROTATOR
007330      END-IF.
007340      IF PR-TEAM (PR-IDX) EQUAL 'CT'
007350          AND PR-KILLS (PR-IDX) GREATER THAN ZERO
007360          AND PR-KILL-TIMING (PR-IDX) GREATER THAN 5
007370          ADD .2 TO WS-SCORE-ROTATOR
007380      END-IF.
007390  2699-SCORE-ONE-PLAYER-EXIT.
007400      EXIT.
007410  EJECT
007420*********************************************************************
007430*   PICK-ROLE-AND-CONFIDENCE - MAX SCORE WINS; LOW-SIGNAL FALLBACK;
007440*   CONFIDENCE FROM EVIDENCE COUNT AND MARGIN OVER THE RUNNER-UP.
007450*********************************************************************
007460*    SEED THE MAX-SCAN WITH ENTRY RATHER THAN ZERO - ENTRY IS THE
007470*    MOST COMMONLY-SCORED ROLE, SO STARTING THERE SAVES A SPECIAL
007480*    CASE FOR "NOTHING SCORED ABOVE ZERO" ON A QUIET ROUND.
007490  2700-PICK-ROLE-AND-CONFIDENCE.
007500      MOVE WS-SCORE-ENTRY TO WS-BEST-SCORE.
007510      MOVE 'ENTRY   ' TO WS-BEST-ROLE.
007520      MOVE ZERO TO WS-RUNNERUP-SCORE.
007530      PERFORM 2710-RANK-AGAINST-BEST.
007540      MOVE WS-BEST-SCORE TO PR-SCORE (PR-IDX).
007550      MOVE WS-BEST-ROLE TO PR-ROLE (PR-IDX).
007560      MOVE WS-RUNNERUP-SCORE TO PR-RUNNERUP-SCORE (PR-IDX).
007570      IF WS-BEST-SCORE LESS THAN .25
007580          PERFORM 2720-APPLY-FALLBACK
007590              THRU 2729-APPLY-FALLBACK-EXIT
007600      ELSE
007610          PERFORM 2730-COMPUTE-CONFIDENCE
007620              THRU 2739-COMPUTE-CONFIDENCE-EXIT
007630      END-IF.
007640  2799-PICK-ROLE-AND-CONFIDENCE-EXIT.
007650      EXIT.
007660  EJECT
007670  2710-RANK-AGAINST-BEST.
007680      IF WS-SCORE-LURK GREATER THAN WS-BEST-SCORE
007690          MOVE WS-BEST-SCORE TO WS-RUNNERUP-SCORE
007700          MOVE WS-SCORE-LURK TO WS-BEST-SCORE
007710          MOVE 'LURK    ' TO WS-BEST-ROLE
007720      ELSE
007730          IF WS-SCORE-LURK GREATER THAN WS-RUNNERUP-SCORE
007740              MOVE WS-SCORE-LURK TO WS-RUNNERUP-SCORE
007750          END-IF
007760      END-IF.
007770      IF WS-SCORE-SUPPORT GREATER THAN WS-BEST-SCORE
007780          MOVE WS-BEST-SCORE TO WS-RUNNERUP-SCORE
007790          MOVE WS-SCORE-SUPPORT TO WS-BEST-SCORE
007800          MOVE 'SUPPORT ' TO WS-BEST-ROLE
007810      ELSE
007820          IF WS-SCORE-SUPPORT GREATER THAN WS-RUNNERUP-SCORE
007830              MOVE WS-SCORE-SUPPORT TO WS-RUNNERUP-SCORE
007840          END-IF
007850      END-IF.
007860      IF WS-SCORE-ANCHOR GREATER THAN WS-BEST-SCORE
007870          MOVE WS-BEST-SCORE TO WS-RUNNERUP-SCORE
007880          MOVE WS-SCORE-ANCHOR TO WS-BEST-SCORE
007890          MOVE 'ANCHOR  ' TO WS-BEST-ROLE
007900      ELSE
007910          IF WS-SCORE-ANCHOR GREATER THAN WS-RUNNERUP-SCORE
007920              MOVE WS-SCORE-ANCHOR TO WS-RUNNERUP-SCORE
007930          END-IF
007940      END-IF.
007950      IF WS-SCORE-ROTATOR GREATER THAN WS-BEST-SCORE
007960          MOVE WS-BEST-SCORE TO WS-RUNNERUP-SCORE
007970          MOVE WS-SCORE-ROTATOR TO WS-BEST-SCORE
007980          MOVE 'ROTATOR ' TO WS-BEST-ROLE
007990      ELSE
008000          IF WS-SCORE-ROTATOR GREATER THAN WS-RUNNERUP-SCORE
008010              MOVE WS-SCORE-ROTATOR TO WS-RUNNERUP-SCORE
008020          END-IF
008030      END-IF.
008040  2719-RANK-AGAINST-BEST-EXIT.
008050      EXIT.
008060  EJECT
008070  2720-APPLY-FALLBACK.
008080      IF PR-TEAM (PR-IDX) EQUAL 'CT'
008090          IF PR-DEATHS (PR-IDX) EQUAL ZERO
008100              MOVE 'ANCHOR  ' TO PR-ROLE (PR-IDX)
008110          ELSE
008120              MOVE 'SUPPORT ' TO PR-ROLE (PR-IDX)
008130          END-IF
008140      ELSE
008150          IF PR-FIRST-DEATH-SW (PR-IDX) EQUAL 'Y'
008160              MOVE 'ENTRY   ' TO PR-ROLE (PR-IDX)
008170          ELSE
008180              MOVE 'SUPPORT ' TO PR-ROLE (PR-IDX)
008190          END-IF
008200      END-IF.
008210      MOVE .25 TO PR-SCORE (PR-IDX).
008220      MOVE .30 TO PR-CONFIDENCE (PR-IDX).
008230      ADD 1 TO WS-FALLBACK-CT.
008240  2729-APPLY-FALLBACK-EXIT.
008250      EXIT.
008260  EJECT
008270*    LOW EVIDENCE (FEWER THAN TWO OF THE SIX SIGNALS FIRED) MEANS
008280*    THE RAW SCORE ITSELF IS THE WHOLE BASIS FOR THE CALL - HALVE
008290*    IT SO A THIN-EVIDENCE PICK NEVER LOOKS AS SURE AS A PICK BACKED
008300*    BY A CLEAR MARGIN OVER THE RUNNER-UP.
008310  2730-COMPUTE-CONFIDENCE.
008320      IF PR-EVIDENCE (PR-IDX) LESS THAN 2
008330          COMPUTE PR-CONFIDENCE (PR-IDX) ROUNDED =
008340              PR-SCORE (PR-IDX) * .5
008350      ELSE
008360          IF PR-RUNNERUP-SCORE (PR-IDX) GREATER THAN ZERO
008370              COMPUTE WS-MARGIN =
008380                  PR-SCORE (PR-IDX) - PR-RUNNERUP-SCORE (PR-IDX)
008390              COMPUTE PR-CONFIDENCE (PR-IDX) ROUNDED = .5 + WS-MARGIN
008400              IF PR-CONFIDENCE (PR-IDX) GREATER THAN 1.0
008410                  MOVE 1.0 TO PR-CONFIDENCE (PR-IDX)
008420              END-IF
008430          ELSE
008440              MOVE PR-SCORE (PR-IDX) TO PR-CONFIDENCE (PR-IDX)
008450              IF PR-CONFIDENCE (PR-IDX) GREATER THAN 1.0
008460                  MOVE 1.0 TO PR-CONFIDENCE (PR-IDX)
008470              END-IF
008480          END-IF
008490      END-IF.
008500  2739-COMPUTE-CONFIDENCE-EXIT.
008510      EXIT.
008520  EJECT
008530*********************************************************************
008540*   TALLY-SUMMARY - ROLL THIS PLAYER'S ROUND ROLE INTO THE
008550*   MATCH-LONG ROLE-FREQUENCY TABLE
008560*********************************************************************
008570  2800-TALLY-SUMMARY.
008580      MOVE PR-PLAYER-ID (PR-IDX) TO WS-LOOKUP-NAME.
008590      MOVE ZERO TO WS-FOUND-IDX.
008600      IF WS-NUM-SUMMARY GREATER THAN ZERO
008610          PERFORM 2810-SCAN-ONE-SUMMARY-SLOT
008620              THRU 2819-SCAN-ONE-SUMMARY-SLOT-EXIT
008630              VARYING SM-IDX FROM 1 BY 1
008640              UNTIL SM-IDX GREATER THAN WS-NUM-SUMMARY
008650      END-IF.
008660      IF WS-FOUND-IDX EQUAL ZERO
008670          ADD 1 TO WS-NUM-SUMMARY
008680          SET SM-IDX TO WS-NUM-SUMMARY
008690          MOVE PR-PLAYER-ID (PR-IDX) TO SM-PLAYER-ID (SM-IDX)
008700          MOVE PR-TEAM (PR-IDX) TO SM-TEAM (SM-IDX)
008710          MOVE ZERO TO SM-ROUNDS-SEEN (SM-IDX) SM-CNT-ENTRY (SM-IDX)
008720                       SM-CNT-LURK (SM-IDX) SM-CNT-SUPPORT (SM-IDX)
008730                       SM-CNT-ANCHOR (SM-IDX) SM-CNT-ROTATOR (SM-IDX)
008740          SET WS-FOUND-IDX TO SM-IDX
008750      END-IF.
008760      SET SM-IDX TO WS-FOUND-IDX.
008770      ADD 1 TO SM-ROUNDS-SEEN (SM-IDX).
008780      EVALUATE PR-ROLE (PR-IDX)
008790          WHEN 'ENTRY   '   ADD 1 TO SM-CNT-ENTRY (SM-IDX)
008800          WHEN 'LURK    '   ADD 1 TO SM-CNT-LURK (SM-IDX)
008810          WHEN 'SUPPORT '   ADD 1 TO SM-CNT-SUPPORT (SM-IDX)
008820          WHEN 'ANCHOR  '   ADD 1 TO SM-CNT-ANCHOR (SM-IDX)
008830          WHEN 'ROTATOR '   ADD 1 TO SM-CNT-ROTATOR (SM-IDX)
008840          WHEN OTHER        CONTINUE
008850      END-EVALUATE.
008860  2899-TALLY-SUMMARY-EXIT.
008870      EXIT.
008880  EJECT
008890  2810-SCAN-ONE-SUMMARY-SLOT.
008900      IF WS-FOUND-IDX EQUAL ZERO
008910          AND SM-PLAYER-ID (SM-IDX) EQUAL WS-LOOKUP-NAME
008920          SET WS-FOUND-IDX TO SM-IDX
008930      END-IF.
008940  2819-SCAN-ONE-SUMMARY-SLOT-EXIT.
008950      EXIT.
008960  EJECT
008970  2850-WRITE-ROLE-ASSIGNMENT.
008980      MOVE WS-CURRENT-ROUND TO RA-ROUND-NUM.
008990      MOVE PR-PLAYER-ID (PR-IDX) TO RA-PLAYER.
009000      MOVE PR-TEAM (PR-IDX) TO RA-TEAM.
009010      MOVE PR-ROLE (PR-IDX) TO RA-ROLE.
009020      MOVE PR-CONFIDENCE (PR-IDX) TO RA-CONFIDENCE.
009030      MOVE PR-SCORE (PR-IDX) TO RA-RAW-SCORE.
009040      MOVE PR-EVIDENCE (PR-IDX) TO RA-EVIDENCE-COUNT.
009050      WRITE ROLEASN-REC.
009060      IF NOT ROLEASN-OK
009070          DISPLAY 'WRITE ERROR ON ROLEASN - STATUS ' WS-ROLEASN-STATUS
009080          GO TO EOJ9900-ABEND
009090      END-IF.
009100  2859-WRITE-ROLE-ASSIGNMENT-EXIT.
009110      EXIT.
009120  EJECT
009130*********************************************************************
009140*   WRITE-PRIMARY-SUMMARIES - ONE RECORD PER PLAYER, END OF MATCH,
009150*   ROUND-NUM 0 FLAGS IT AS A SUMMARY ROW RATHER THAN A ROUND ROW.
009160*********************************************************************
009170  4000-WRITE-PRIMARY-SUMMARIES.
009180      PERFORM 4010-WRITE-ONE-SUMMARY
009190          THRU 4019-WRITE-ONE-SUMMARY-EXIT
009200          VARYING SM-IDX FROM 1 BY 1
009210          UNTIL SM-IDX GREATER THAN WS-NUM-SUMMARY.
009220  4099-WRITE-PRIMARY-SUMMARIES-EXIT.
009230      EXIT.
009240  EJECT
009250  4010-WRITE-ONE-SUMMARY.
009260      PERFORM 4020-FIND-PRIMARY-ROLE
009270          THRU 4029-FIND-PRIMARY-ROLE-EXIT.
009280      MOVE ZERO TO RA-ROUND-NUM.
009290      MOVE SM-PLAYER-ID (SM-IDX) TO RA-PLAYER.
009300      MOVE SM-TEAM (SM-IDX) TO RA-TEAM.
009310      MOVE WS-PRIMARY-ROLE TO RA-ROLE.
009320      MOVE WS-PRIMARY-FREQ TO RA-CONFIDENCE.
009330      MOVE ZERO TO RA-RAW-SCORE.
009340      MOVE SM-ROUNDS-SEEN (SM-IDX) TO RA-EVIDENCE-COUNT.
009350      WRITE ROLEASN-REC.
009360      IF NOT ROLEASN-OK
009370          DISPLAY 'WRITE ERROR ON ROLEASN - STATUS ' WS-ROLEASN-STATUS
009380          GO TO EOJ9900-ABEND
009390      END-IF.
009400  4019-WRITE-ONE-SUMMARY-EXIT.
009410      EXIT.
009420  EJECT
009430*    SUPPORT IS THE SEED ROLE HERE SINCE IT IS THE MOST COMMON
009440*    SECONDARY CALL WHEN NO OTHER ROLE RAN AWAY WITH THE ROUND COUNT.
009450  4020-FIND-PRIMARY-ROLE.
009460      MOVE 'SUPPORT ' TO WS-PRIMARY-ROLE.
009470      MOVE SM-CNT-SUPPORT (SM-IDX) TO WS-BEST-ROLE-CNT.
009480      IF SM-CNT-ENTRY (SM-IDX) GREATER THAN WS-BEST-ROLE-CNT
009490          MOVE SM-CNT-ENTRY (SM-IDX) TO WS-BEST-ROLE-CNT
009500          MOVE 'ENTRY   ' TO WS-PRIMARY-ROLE
009510      END-IF.
009520      IF SM-CNT-LURK (SM-IDX) GREATER THAN WS-BEST-ROLE-CNT
009530          MOVE SM-CNT-LURK (SM-IDX) TO WS-BEST-ROLE-CNT
009540          MOVE 'LURK    ' TO WS-PRIMARY-ROLE
009550      END-IF.
009560      IF SM-CNT-ANCHOR (SM-IDX) GREATER THAN WS-BEST-ROLE-CNT
009570          MOVE SM-CNT-ANCHOR (SM-IDX) TO WS-BEST-ROLE-CNT
009580          MOVE 'ANCHOR  ' TO WS-PRIMARY-ROLE
009590      END-IF.
009600      IF SM-CNT-ROTATOR (SM-IDX) GREATER THAN WS-BEST-ROLE-CNT
009610          MOVE SM-CNT-ROTATOR (SM-IDX) TO WS-BEST-ROLE-CNT
009620          MOVE 'ROTATOR ' TO WS-PRIMARY-ROLE
009630      END-IF.
009640      MOVE ZERO TO WS-PRIMARY-FREQ.
009650      IF SM-ROUNDS-SEEN (SM-IDX) GREATER THAN ZERO
009660          COMPUTE WS-PRIMARY-FREQ ROUNDED =
009670              WS-BEST-ROLE-CNT / SM-ROUNDS-SEEN (SM-IDX)
009680      END-IF.
009690  4029-FIND-PRIMARY-ROLE-EXIT.
009700      EXIT.
009710  EJECT
009720*********************************************************************
009730*   COMPUTE-SQUARE-ROOT - HOME-GROWN NEWTON ITERATION.  WS-SQRT-
009740*   INPUT IN, WS-SQRT-RESULT OUT.  12 PASSES IS AMPLE FOR THE SIZE
009750*   OF NUMBER THIS SHOP'S MAP COORDINATES EVER PRODUCE.
009760*********************************************************************
009770  3000-COMPUTE-SQUARE-ROOT.
009780      IF WS-SQRT-INPUT LESS THAN OR EQUAL TO ZERO
009790          MOVE ZERO TO WS-SQRT-RESULT
009800      ELSE
009810          COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2
009820          IF WS-SQRT-GUESS EQUAL ZERO
009830              MOVE 1 TO WS-SQRT-GUESS
009840          END-IF
009850          PERFORM 3010-ONE-NEWTON-PASS
009860              THRU 3019-ONE-NEWTON-PASS-EXIT
009870              VARYING WS-SQRT-PASS FROM 1 BY 1
009880              UNTIL WS-SQRT-PASS GREATER THAN 12
009890          MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
009900      END-IF.
009910  3099-COMPUTE-SQUARE-ROOT-EXIT.
009920      EXIT.
009930  EJECT
009940  3010-ONE-NEWTON-PASS.
009950      COMPUTE WS-SQRT-DIVIDEND = WS-SQRT-INPUT / WS-SQRT-GUESS.
009960      COMPUTE WS-SQRT-GUESS = (WS-SQRT-GUESS + WS-SQRT-DIVIDEND) / 2.
009970  3019-ONE-NEWTON-PASS-EXIT.
009980      EXIT.
009990  EJECT
010000  2900-READ-NEXT-KILL.
010010      READ KILLS-FILE
010020          AT END
010030              SET KILLS-EOF TO TRUE
010040              GO TO 2999-READ-NEXT-KILL-EXIT
010050      END-READ.
010060      IF NOT KILLS-OK
010070          DISPLAY 'KILLS READ ERROR - STATUS ' WS-KILLS-STATUS
010080          GO TO EOJ9900-ABEND
010090      END-IF.
010100  2999-READ-NEXT-KILL-EXIT.
010110      EXIT.
010120  EJECT
010130  EOJ9000-CLOSE-FILES.
010140      CLOSE KILLS-FILE ROLEASN-FILE.
010150      DISPLAY 'FAROLERD - ROUNDS PROCESSED: ' WS-CURRENT-ROUND.
010160      DISPLAY 'FAROLERD - TRADE MARKS SET:  ' WS-TRADE-MARKS-CT.
010170      DISPLAY 'FAROLERD - FALLBACK ROLE PICKS: ' WS-FALLBACK-CT.
010180      GO TO EOJ9999-EXIT.
010190  EOJ9900-ABEND.
010200      DISPLAY 'FAROLERD - PROGRAM ABENDING DUE TO ERROR'.
010210      CLOSE KILLS-FILE ROLEASN-FILE.
010220      MOVE 16 TO RETURN-CODE.
010230  EOJ9999-EXIT.
010240      EXIT.
