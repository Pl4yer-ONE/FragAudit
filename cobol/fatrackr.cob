000100   IDENTIFICATION DIVISION.
000110   PROGRAM-ID.    FATRACKR.
000120   AUTHOR.        D L HARTWELL.
000130   INSTALLATION.  FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140   DATE-WRITTEN.  09/14/1999.
000150   DATE-COMPILED.
000160   SECURITY.      UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*****************************************************************
000190*    A B S T R A C T
000200*
000210*    READS THE PLAYER-MATCH HISTORY FILE (ONE RECORD PER PLAYER
000220*    PER MATCH, ALREADY SORTED BY PLAYER THEN BY SEQ) AND BUILDS
000230*    A CROSS-MATCH TRACK RECORD FOR EACH PLAYER - MATCHES PLAYED,
000240*    AVERAGE RATING, RATING VARIANCE, A CONSISTENCY SCORE, A
000250*    FORM-OF-LATE FIGURE FROM THE 3 MOST RECENT MATCHES AND THE
000260*    PLAYER'S MOST-WORN ROLE.  ONLY PLAYERS WITH 2 OR MORE MATCHES
000270*    ON FILE GO INTO THE STANDINGS - A ONE-MATCH PLAYER HAS NO
000280*    TRACK RECORD TO SPEAK OF YET.  THE FINISHED STANDINGS ARE
000290*    SORTED THREE WAYS AND THE TOP 10 OF EACH PRINTED TO THE
000300*    AUDIT REPORT AS SECTION 3 - PLAYER LEADERBOARDS.
000310*
000320*    J C L
000330*    //PLYRHIST DD  PLAYER-MATCH HISTORY, SORTED PLAYER/SEQ - IN
000340*    //AUDIT    DD  SHARED PRINT FILE, SECTION 3 APPENDED HERE
000350*
000360*    E N T R Y   P A R A M E T E R S
000370*    NONE - STRAIGHT BATCH STEP, NO PARM CARD READ.
000380*
000390*    E R R O R S   D E T E C T E D   B Y   T H I S   E L E M E N T
000400*    I/O STATUS NOT ZERO ON ANY READ/WRITE - SEE EOJ9900-ABEND.
000410*    A PLAYER WITH MORE THAN 50 MATCHES ON FILE OR MORE THAN 50
000420*    DISTINCT PLAYERS IN ONE RUN ALSO FALLS INTO EOJ9900-ABEND -
000430*    THE RATING-HISTORY AND PLAYER-SUMMARY TABLES ARE SIZED FOR A
000440*    SEASON'S WORTH OF SCRIM HISTORY, NOT A WHOLE LEAGUE'S.
000450*
000460*    E L E M E N T S   I N V O K E D   B Y   T H I S   E L E M E N T
000470*    NONE.
000480*
000490*    U S E R   C O N S T A N T S   A N D   T A B L E S   R E F E R E N C E D
000500*    RATING-HISTORY-TABLE AND ROLE-COUNT-TABLE ARE RESET FOR EACH
000510*    PLAYER AT THE CONTROL BREAK.  PLAYER-SUMMARY-TABLE ACCUMULATES
000520*    ACROSS THE WHOLE RUN AND IS SORTED IN PLACE, ONE KEY AT A TIME,
000530*    USING THE SAME SWAP-FLAG BUBBLE SORT THE TIMELINE BUILDER USES
000540*    ON THE EVENT TABLE - HERE RUN DESCENDING INSTEAD OF ASCENDING.
000550*****************************************************************
000560*    CHANGE LOG
000570*    99/09/14  DLH  ORIG (TICKET 4602)
000580*    00/02/03  DLH  Y2K - NO CENTURY-SENSITIVE DATE FIELDS IN THIS
000590*                   LAYOUT, N/C
000600*    01/06/22  PQR  TREND (IMPROVING/DECLINING/STABLE/INSUFFICIENT)
000610*                   IS COMPUTED PER THE PLAYER RULE TABLE BUT HAS
000620*                   NO COLUMN OF ITS OWN ON SECTION 3 YET - CARRIED
000630*                   IN WS-TREND-LABEL AGAINST THE DAY IT DOES
000640*                   (TICKET 5090)
000650*    02/11/03  PQR  CONSISTENCY FLOORED AT ZERO - A WILDLY SWINGY
000660*                   PLAYER'S RAW 100-MINUS-VARIANCE WAS PRINTING
000670*                   NEGATIVE ON THE LEADERBOARD (TICKET 5144)
000680*    03/08/19  DLH  ADDED WS-AVG-KDR - PLAYER RULE TABLE CALLS FOR
000690*                   AVERAGE KDR ALONGSIDE THE RATING STATS.  SAME AS
000700*                   TREND, IT HAS NO PRINT LINE ON SECTION 3 YET SO
000710*                   IT IS CARRIED IN WORKING STORAGE ONLY (TICKET 5201)
000720*    10/04/27  KMS  ADDED WS-TWO-MATCH-DROP-CT AND WS-IMPROVING-CT TO
000730*                   THE EOJ LINE - ANALYTICS WANTED A QUICK READ ON
000740*                   HOW MANY PLAYERS NEVER MADE THE STANDINGS (ONLY
000750*                   ONE MATCH ON FILE) AND HOW MANY CAME OUT TRENDING
000760*                   IMPROVING, WITHOUT RUNNING A SEPARATE QUERY
000770*                   AGAINST THE FINISHED STANDINGS (TICKET 6255)
000780*****************************************************************
000790*
000800   ENVIRONMENT DIVISION.
000810   CONFIGURATION SECTION.
000820   SOURCE-COMPUTER.  IBM-3090.
000830   OBJECT-COMPUTER.  IBM-3090.
000840   SPECIAL-NAMES.
000850       C01 IS TOP-OF-FORM.
000860*
000870   INPUT-OUTPUT SECTION.
000880   FILE-CONTROL.
000890       SELECT PLYRHIST-FILE  ASSIGN TO PLYRHIST
000900           FILE STATUS IS WS-PLYRHIST-STATUS.
000910       SELECT AUDIT-FILE     ASSIGN TO AUDIT
000920           FILE STATUS IS WS-AUDIT-STATUS.
000930*
000940   DATA DIVISION.
000950   FILE SECTION.
000960*
000970   FD  PLYRHIST-FILE.
000980   01  PLYRHIST-REC.
000990       COPY FAPLYRM.
001000*
001010   FD  AUDIT-FILE.
001020   01  AUDIT-LINE                        PIC X(132).
001030*
001040   WORKING-STORAGE SECTION.
001050*
001060*****************************************************************
001070*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.
001080*    ADDED PER TICKET 6255 SO THE EOJ LINE CARRIES A QUICK READ
001090*    ON HOW MANY ONE-MATCH PLAYERS NEVER MADE THE STANDINGS AND
001100*    HOW MANY OF THE QUALIFYING PLAYERS TRENDED IMPROVING.
001110*****************************************************************
001120   77  WS-TWO-MATCH-DROP-CT             PIC 9(03) COMP VALUE ZERO.
001130   77  WS-IMPROVING-CT                  PIC 9(03) COMP VALUE ZERO.
001140*
001150   01  FILE-STATUS-SWITCHES.
001160*        PLYRHIST-FILE IS THE ONLY INPUT, ALREADY SORTED BY THE
001170*        UPSTREAM STEP SO THE CONTROL BREAK BELOW CAN TRUST IT.
001180       05  WS-PLYRHIST-STATUS            PIC XX       VALUE '00'.
001190           88  PLYRHIST-OK                             VALUE '00'.
001200           88  PLYRHIST-EOF                             VALUE '10'.
001210*        AUDIT-FILE IS OPENED EXTEND - SECTION 3 APPENDS BEHIND
001220*        WHATEVER EARLIER SECTIONS THIS NIGHT'S STREAM ALREADY WROTE.
001230       05  WS-AUDIT-STATUS               PIC XX       VALUE '00'.
001240           88  AUDIT-OK                                VALUE '00'.
001250*        ON WHILE THE CURRENT BUBBLE-SORT PASS STILL MADE A SWAP.
001260       05  WS-SWAP-IND                   PIC X        VALUE 'N'.
001270           88  A-SWAP-WAS-MADE                         VALUE 'Y'.
001280*        SET ONCE THE FIRST PLYRHIST RECORD OF THE RUN HAS BEEN READ.
001290       05  WS-ANY-MATCH-SW               PIC X        VALUE 'N'.
001300           88  AT-LEAST-ONE-MATCH-SEEN                 VALUE 'Y'.
001310       05  FILLER                        PIC X(08).
001320*
001330   01  VARIABLE-WORK-AREA.
001340*        TOTAL PLYRHIST RECORDS READ ACROSS THE WHOLE RUN.
001350       05  WS-RECS-PROCESSED             PIC 9(05)      COMP.
001360*        RUNNING SUM OF RATINGS FOR THE CURRENT PLAYER.
001370       05  WS-SUM-RATING                 PIC S9(05)V99  COMP-3.
001380*        RUNNING SUM OF SQUARED RATINGS - FEEDS THE VARIANCE CALC.
001390       05  WS-SUM-SQ                     PIC S9(07)V99  COMP-3.
001400*        RUNNING SUM OF KDR ACROSS THE CURRENT PLAYER'S MATCHES.
001410       05  WS-SUM-KDR                    PIC S9(04)V99  COMP-3.
001420*        AVERAGE KDR - CARRIED FOR THE RULE TABLE, NO PRINT LINE YET.
001430       05  WS-AVG-KDR                    PIC S9(01)V99  COMP-3.
001440*        MEAN RATING ACROSS THE CURRENT PLAYER'S MATCHES.
001450       05  WS-MEAN                       PIC S9(03)V99  COMP-3.
001460*        POPULATION VARIANCE OF THE CURRENT PLAYER'S RATINGS.
001470       05  WS-VARIANCE                   PIC S9(05)V99  COMP-3.
001480*        100 MINUS VARIANCE, FLOORED AT ZERO - THE CONSISTENCY SCORE.
001490       05  WS-CONSISTENCY-RAW            PIC S9(05)V99  COMP-3.
001500*        RUNNING SUM FOR THE 3-MOST-RECENT-MATCH FORM FIGURE.
001510       05  WS-FORM-SUM                   PIC S9(04)V99  COMP-3.
001520*        FORM FIGURE - MEAN OF THE LAST UP-TO-3 MATCH RATINGS.
001530       05  WS-FORM-MEAN                  PIC S9(03)V99  COMP-3.
001540*        SUM OF RATINGS IN THE EARLIER HALF OF THE MATCH HISTORY.
001550       05  WS-FIRST-HALF-SUM             PIC S9(05)V99  COMP-3.
001560*        SUM OF RATINGS IN THE LATER HALF OF THE MATCH HISTORY.
001570       05  WS-SECOND-HALF-SUM            PIC S9(05)V99  COMP-3.
001580*        MEAN RATING OF THE EARLIER HALF.
001590       05  WS-FIRST-HALF-MEAN            PIC S9(03)V99  COMP-3.
001600*        MEAN RATING OF THE LATER HALF.
001610       05  WS-SECOND-HALF-MEAN           PIC S9(03)V99  COMP-3.
001620*        SECOND-HALF MEAN MINUS FIRST-HALF MEAN - DRIVES THE TREND
001630*        LABEL (IMPROVING/DECLINING/STABLE) IN 2400-COMPUTE-TREND.
001640       05  WS-TREND-DIFF                 PIC S9(03)V99  COMP-3.
001650*        NUMBER OF MATCHES IN THE EARLIER HALF.
001660       05  WS-HALF-N                     PIC 9(02)      COMP.
001670*        NUMBER OF MATCHES IN THE LATER HALF.
001680       05  WS-SECOND-HALF-N              PIC 9(02)      COMP.
001690*        RATING-HISTORY-TABLE INDEX WHERE THE LATER HALF BEGINS.
001700       05  WS-SECOND-HALF-START          PIC 9(02)      COMP.
001710*        RATING-HISTORY-TABLE INDEX WHERE THE FORM WINDOW BEGINS.
001720       05  WS-FORM-START                 PIC 9(02)      COMP.
001730*        NUMBER OF MATCHES ACTUALLY IN THE FORM WINDOW (1 TO 3).
001740       05  WS-FORM-COUNT                 PIC 9(01)      COMP.
001750*        MATCHES ON FILE FOR THE PLAYER CURRENTLY BEING ACCUMULATED.
001760       05  WS-MATCH-COUNT                PIC 9(02)      COMP.
001770*        NUMBER OF DISTINCT ROLES SEEN FOR THE CURRENT PLAYER.
001780       05  WS-NUM-ROLES                  PIC 9(01)      COMP.
001790*        ROLE-COUNT-TABLE SLOT FOUND BY THE SEQUENTIAL ROLE SEARCH.
001800       05  WS-FOUND-ROLE-IDX             PIC 9(01)      COMP.
001810*        ROLE-COUNT-TABLE SLOT WITH THE HIGHEST COUNT SO FAR.
001820       05  WS-BEST-ROLE-IDX              PIC 9(01)      COMP.
001830*        NUMBER OF PLAYERS QUALIFIED FOR THE STANDINGS SO FAR.
001840       05  WS-NUM-PLAYERS                PIC 9(02)      COMP.
001850*        TOP-N CUTOFF FOR EACH LEADERBOARD - 10, OR FEWER IF THE
001860*        MATCH DID NOT PRODUCE 10 QUALIFYING PLAYERS.
001870       05  WS-PRINT-LIMIT                PIC 9(02)      COMP.
001880   01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001890       05  FILLER                        PIC X(76).
001900*
001910   01  WS-MISC-FIELDS.
001920       05  WS-CURRENT-PLAYER             PIC X(20)    VALUE SPACES.
001930       05  WS-PRIMARY-ROLE                PIC X(10)    VALUE SPACES.
001940       05  WS-TREND-LABEL                PIC X(12)    VALUE SPACES.
001950       05  WS-SORT-HOLD                  PIC X(41)    VALUE SPACES.
001960       05  FILLER                        PIC X(09).
001970*
001980   01  RATING-HISTORY-TABLE.
001990       05  RH-ENTRY OCCURS 50 TIMES
002000               INDEXED BY RH-IDX.
002010           10  RH-RATING                 PIC 9(03)    COMP.
002020   01  RH-TABLE-REDEF REDEFINES RATING-HISTORY-TABLE.
002030       05  FILLER                        PIC X(100).
002040*
002050   01  ROLE-COUNT-TABLE.
002060       05  RC-ENTRY OCCURS 8 TIMES
002070               INDEXED BY RC-IDX.
002080           10  RC-ROLE                   PIC X(10).
002090           10  RC-COUNT                  PIC 9(03)    COMP.
002100   01  RC-TABLE-REDEF REDEFINES ROLE-COUNT-TABLE.
002110       05  FILLER                        PIC X(96).
002120*
002130   01  PLAYER-SUMMARY-TABLE.
002140       05  PS-ENTRY OCCURS 50 TIMES
002150               INDEXED BY PS-IDX PS-IDX2.
002160           10  PS-PLAYER-ID              PIC X(20).
002170           10  PS-MATCHES                PIC 9(03)    COMP.
002180           10  PS-AVG-RATING             PIC 9(03)V99 COMP-3.
002190           10  PS-CONSISTENCY            PIC 9(03)V99 COMP-3.
002200           10  PS-FORM                   PIC 9(03)V99 COMP-3.
002210           10  PS-PRIMARY-ROLE           PIC X(10).
002220   01  PS-TABLE-REDEF REDEFINES PLAYER-SUMMARY-TABLE.
002230       05  FILLER                        PIC X(2050).
002240*
002250   01  PRINT-WORK-AREA.
002260       05  WS-PRINT-RANK                 PIC 9(02)      VALUE 0.
002270       05  WS-PRINT-MATCHES              PIC 9(03)      VALUE 0.
002280       05  WS-PRINT-AVG                  PIC 9(03)V99   VALUE 0.
002290       05  WS-PRINT-FORM                 PIC 9(03)V99   VALUE 0.
002300       05  WS-PRINT-CONSIST              PIC 9(03)V99   VALUE 0.
002310       05  FILLER                        PIC X(10).
002320*
002330   PROCEDURE DIVISION.
002340*
002350   0000-CONTROL-PROCESS.
002360       PERFORM 1000-INITIALIZATION
002370           THRU 1099-INITIALIZATION-EXIT.
002380       PERFORM 2000-PROCESS-ALL-MATCHES
002390           THRU 2099-PROCESS-ALL-MATCHES-EXIT
002400           UNTIL PLYRHIST-EOF.
002410       IF AT-LEAST-ONE-MATCH-SEEN
002420           PERFORM 2200-FINALIZE-PLAYER
002430               THRU 2299-FINALIZE-PLAYER-EXIT
002440       END-IF.
002450       PERFORM 3000-BUILD-LEADERBOARDS
002460           THRU 3099-BUILD-LEADERBOARDS-EXIT.
002470       PERFORM EOJ9000-CLOSE-FILES
002480           THRU EOJ9099-CLOSE-FILES-EXIT.
002490       GOBACK.
002500*
002510   1000-INITIALIZATION.
002520       OPEN INPUT PLYRHIST-FILE.
002530       IF NOT PLYRHIST-OK
002540           GO TO EOJ9900-ABEND
002550       END-IF.
002560       OPEN EXTEND AUDIT-FILE.
002570       IF NOT AUDIT-OK
002580           GO TO EOJ9900-ABEND
002590       END-IF.
002600       MOVE ZERO TO WS-RECS-PROCESSED.
002610       MOVE ZERO TO WS-NUM-PLAYERS.
002620       PERFORM 2900-READ-NEXT-MATCH
002630           THRU 2999-READ-NEXT-MATCH-EXIT.
002640       IF NOT PLYRHIST-EOF
002650           MOVE 'Y' TO WS-ANY-MATCH-SW
002660           MOVE PM-PLAYER-ID TO WS-CURRENT-PLAYER
002670           PERFORM 1200-RESET-PLAYER-ACCUM
002680               THRU 1299-RESET-PLAYER-ACCUM-EXIT
002690       END-IF.
002700   1099-INITIALIZATION-EXIT.
002710       EXIT.
002720*
002730   1200-RESET-PLAYER-ACCUM.
002740       MOVE ZERO TO WS-MATCH-COUNT.
002750       MOVE ZERO TO WS-NUM-ROLES.
002760       MOVE ZERO TO WS-SUM-KDR.
002770   1299-RESET-PLAYER-ACCUM-EXIT.
002780       EXIT.
002790*
002800*    PROCESS-ALL-MATCHES - ONE PLYRHIST RECORD AT A TIME.  A CHANGE
002810*    OF PLAYER-ID (THE FILE IS SORTED BY PLAYER) FINALIZES THE PRIOR
002820*    PLAYER'S STATS BEFORE THE NEW PLAYER'S ACCUMULATORS ARE RESET.
002830   2000-PROCESS-ALL-MATCHES.
002840       IF PM-PLAYER-ID NOT EQUAL TO WS-CURRENT-PLAYER
002850           PERFORM 2200-FINALIZE-PLAYER
002860               THRU 2299-FINALIZE-PLAYER-EXIT
002870           MOVE PM-PLAYER-ID TO WS-CURRENT-PLAYER
002880           PERFORM 1200-RESET-PLAYER-ACCUM
002890               THRU 1299-RESET-PLAYER-ACCUM-EXIT
002900       END-IF.
002910       PERFORM 2100-ACCUM-ONE-MATCH
002920           THRU 2199-ACCUM-ONE-MATCH-EXIT.
002930       PERFORM 2900-READ-NEXT-MATCH
002940           THRU 2999-READ-NEXT-MATCH-EXIT.
002950   2099-PROCESS-ALL-MATCHES-EXIT.
002960       EXIT.
002970*
002980   2100-ACCUM-ONE-MATCH.
002990       ADD 1 TO WS-RECS-PROCESSED.
003000       IF WS-MATCH-COUNT NOT LESS THAN 50
003010           DISPLAY 'FATRACKR - RATING HISTORY TABLE FULL'
003020           GO TO EOJ9900-ABEND
003030       END-IF.
003040       ADD 1 TO WS-MATCH-COUNT.
003050       SET RH-IDX TO WS-MATCH-COUNT.
003060       MOVE PM-FINAL-RATING TO RH-RATING (RH-IDX).
003070       ADD PM-KDR TO WS-SUM-KDR.
003080       PERFORM 2150-ACCUM-ROLE-COUNT
003090           THRU 2159-ACCUM-ROLE-COUNT-EXIT.
003100   2199-ACCUM-ONE-MATCH-EXIT.
003110       EXIT.
003120*
003130*    ACCUM-ROLE-COUNT - FIND-OR-ADD AGAINST THE ROLE-COUNT-TABLE FOR
003140*    THE CURRENT PLAYER, THEN BUMP THE SLOT.  SAME FIND-OR-ADD IDIOM
003150*    USED AGAINST THE STRATEGY-COUNT AND PAIR TABLES ELSEWHERE IN
003160*    THIS SHOP'S NIGHTLY STREAM.
003170   2150-ACCUM-ROLE-COUNT.
003180       MOVE ZERO TO WS-FOUND-ROLE-IDX.
003190       IF WS-NUM-ROLES GREATER THAN ZERO
003200           PERFORM 2155-SCAN-ONE-ROLE-SLOT
003210               THRU 2158-SCAN-ONE-ROLE-SLOT-EXIT
003220               VARYING RC-IDX FROM 1 BY 1
003230               UNTIL RC-IDX GREATER THAN WS-NUM-ROLES
003240       END-IF.
003250       IF WS-FOUND-ROLE-IDX EQUAL TO ZERO
003260           IF WS-NUM-ROLES NOT LESS THAN 8
003270               DISPLAY 'FATRACKR - ROLE COUNT TABLE FULL'
003280               GO TO EOJ9900-ABEND
003290           END-IF
003300           ADD 1 TO WS-NUM-ROLES
003310           SET RC-IDX TO WS-NUM-ROLES
003320           MOVE PM-ROLE TO RC-ROLE (RC-IDX)
003330           MOVE 1 TO RC-COUNT (RC-IDX)
003340       ELSE
003350           SET RC-IDX TO WS-FOUND-ROLE-IDX
003360           ADD 1 TO RC-COUNT (RC-IDX)
003370       END-IF.
003380   2159-ACCUM-ROLE-COUNT-EXIT.
003390       EXIT.
003400*
003410   2155-SCAN-ONE-ROLE-SLOT.
003420       IF RC-ROLE (RC-IDX) EQUAL TO PM-ROLE
003430           SET WS-FOUND-ROLE-IDX TO RC-IDX
003440       END-IF.
003450   2158-SCAN-ONE-ROLE-SLOT-EXIT.
003460       EXIT.
003470*
003480*    FINALIZE-PLAYER - A PLAYER WITH ONLY ONE MATCH ON FILE IS
003490*    DROPPED FROM THE STANDINGS (NO VARIANCE OR TREND CAN BE
003500*    COMPUTED FROM A SINGLE DATA POINT).  WS-TWO-MATCH-DROP-CT
003510*    TALLIES HOW OFTEN THAT HAPPENS SO A SMALL SCRIM NIGHT'S THIN
003520*    STANDINGS DO NOT LOOK LIKE A BUG.
003530   2200-FINALIZE-PLAYER.
003540       IF WS-MATCH-COUNT LESS THAN 2
003550           ADD 1 TO WS-TWO-MATCH-DROP-CT
003560           GO TO 2299-FINALIZE-PLAYER-EXIT
003570       END-IF.
003580       PERFORM 2300-COMPUTE-AVG-AND-VARIANCE
003590           THRU 2399-COMPUTE-AVG-AND-VARIANCE-EXIT.
003600       PERFORM 2400-COMPUTE-TREND
003610           THRU 2499-COMPUTE-TREND-EXIT.
003620       PERFORM 2500-COMPUTE-FORM
003630           THRU 2599-COMPUTE-FORM-EXIT.
003640       PERFORM 2600-PICK-PRIMARY-ROLE
003650           THRU 2699-PICK-PRIMARY-ROLE-EXIT.
003660       IF WS-NUM-PLAYERS NOT LESS THAN 50
003670           DISPLAY 'FATRACKR - PLAYER SUMMARY TABLE FULL'
003680           GO TO EOJ9900-ABEND
003690       END-IF.
003700       ADD 1 TO WS-NUM-PLAYERS.
003710       SET PS-IDX TO WS-NUM-PLAYERS.
003720       MOVE WS-CURRENT-PLAYER  TO PS-PLAYER-ID (PS-IDX).
003730       MOVE WS-MATCH-COUNT     TO PS-MATCHES (PS-IDX).
003740       MOVE WS-MEAN            TO PS-AVG-RATING (PS-IDX).
003750       MOVE WS-CONSISTENCY-RAW TO PS-CONSISTENCY (PS-IDX).
003760       MOVE WS-FORM-MEAN       TO PS-FORM (PS-IDX).
003770       MOVE WS-PRIMARY-ROLE    TO PS-PRIMARY-ROLE (PS-IDX).
003780   2299-FINALIZE-PLAYER-EXIT.
003790       EXIT.
003800*
003810   2300-COMPUTE-AVG-AND-VARIANCE.
003820       MOVE ZERO TO WS-SUM-RATING.
003830       MOVE ZERO TO WS-SUM-SQ.
003840       PERFORM 2310-SUM-ONE-RATING
003850           THRU 2319-SUM-ONE-RATING-EXIT
003860           VARYING RH-IDX FROM 1 BY 1
003870           UNTIL RH-IDX GREATER THAN WS-MATCH-COUNT.
003880       COMPUTE WS-MEAN ROUNDED =
003890           WS-SUM-RATING / WS-MATCH-COUNT.
003900       COMPUTE WS-VARIANCE ROUNDED =
003910           (WS-SUM-SQ / WS-MATCH-COUNT) - (WS-MEAN * WS-MEAN).
003920       IF WS-VARIANCE LESS THAN ZERO
003930           MOVE ZERO TO WS-VARIANCE
003940       END-IF.
003950       COMPUTE WS-CONSISTENCY-RAW ROUNDED = 100 - WS-VARIANCE.
003960       IF WS-CONSISTENCY-RAW LESS THAN ZERO
003970           MOVE ZERO TO WS-CONSISTENCY-RAW
003980       END-IF.
003990       COMPUTE WS-AVG-KDR ROUNDED = WS-SUM-KDR / WS-MATCH-COUNT.
004000   2399-COMPUTE-AVG-AND-VARIANCE-EXIT.
004010       EXIT.
004020*
004030   2310-SUM-ONE-RATING.
004040       ADD RH-RATING (RH-IDX) TO WS-SUM-RATING.
004050       COMPUTE WS-SUM-SQ = WS-SUM-SQ +
004060           (RH-RATING (RH-IDX) * RH-RATING (RH-IDX)).
004070   2319-SUM-ONE-RATING-EXIT.
004080       EXIT.
004090*
004100   2400-COMPUTE-TREND.
004110       IF WS-MATCH-COUNT LESS THAN 2
004120           MOVE 'INSUFFICIENT' TO WS-TREND-LABEL
004130           GO TO 2499-COMPUTE-TREND-EXIT
004140       END-IF.
004150       COMPUTE WS-HALF-N = WS-MATCH-COUNT / 2.
004160       COMPUTE WS-SECOND-HALF-N = WS-MATCH-COUNT - WS-HALF-N.
004170       COMPUTE WS-SECOND-HALF-START = WS-HALF-N + 1.
004180       MOVE ZERO TO WS-FIRST-HALF-SUM.
004190       MOVE ZERO TO WS-SECOND-HALF-SUM.
004200       PERFORM 2410-SUM-FIRST-HALF
004210           THRU 2419-SUM-FIRST-HALF-EXIT
004220           VARYING RH-IDX FROM 1 BY 1
004230           UNTIL RH-IDX GREATER THAN WS-HALF-N.
004240       PERFORM 2420-SUM-SECOND-HALF
004250           THRU 2429-SUM-SECOND-HALF-EXIT
004260           VARYING RH-IDX FROM WS-SECOND-HALF-START BY 1
004270           UNTIL RH-IDX GREATER THAN WS-MATCH-COUNT.
004280       COMPUTE WS-FIRST-HALF-MEAN ROUNDED =
004290           WS-FIRST-HALF-SUM / WS-HALF-N.
004300       COMPUTE WS-SECOND-HALF-MEAN ROUNDED =
004310           WS-SECOND-HALF-SUM / WS-SECOND-HALF-N.
004320       COMPUTE WS-TREND-DIFF ROUNDED =
004330           WS-SECOND-HALF-MEAN - WS-FIRST-HALF-MEAN.
004340       EVALUATE TRUE
004350           WHEN WS-TREND-DIFF GREATER THAN 5
004360               MOVE 'IMPROVING' TO WS-TREND-LABEL
004370               ADD 1 TO WS-IMPROVING-CT
004380           WHEN WS-TREND-DIFF LESS THAN -5
004390               MOVE 'DECLINING' TO WS-TREND-LABEL
004400           WHEN OTHER
004410               MOVE 'STABLE' TO WS-TREND-LABEL
004420       END-EVALUATE.
004430   2499-COMPUTE-TREND-EXIT.
004440       EXIT.
004450*
004460   2410-SUM-FIRST-HALF.
004470       ADD RH-RATING (RH-IDX) TO WS-FIRST-HALF-SUM.
004480   2419-SUM-FIRST-HALF-EXIT.
004490       EXIT.
004500*
004510   2420-SUM-SECOND-HALF.
004520       ADD RH-RATING (RH-IDX) TO WS-SECOND-HALF-SUM.
004530   2429-SUM-SECOND-HALF-EXIT.
004540       EXIT.
004550*
004560   2500-COMPUTE-FORM.
004570       IF WS-MATCH-COUNT LESS THAN 3
004580           MOVE 1 TO WS-FORM-START
004590       ELSE
004600           COMPUTE WS-FORM-START = WS-MATCH-COUNT - 2
004610       END-IF.
004620       MOVE ZERO TO WS-FORM-SUM.
004630       PERFORM 2510-SUM-FORM-RATING
004640           THRU 2519-SUM-FORM-RATING-EXIT
004650           VARYING RH-IDX FROM WS-FORM-START BY 1
004660           UNTIL RH-IDX GREATER THAN WS-MATCH-COUNT.
004670       COMPUTE WS-FORM-COUNT = WS-MATCH-COUNT - WS-FORM-START + 1.
004680       COMPUTE WS-FORM-MEAN ROUNDED =
004690           WS-FORM-SUM / WS-FORM-COUNT.
004700   2599-COMPUTE-FORM-EXIT.
004710       EXIT.
004720*
004730   2510-SUM-FORM-RATING.
004740       ADD RH-RATING (RH-IDX) TO WS-FORM-SUM.
004750   2519-SUM-FORM-RATING-EXIT.
004760       EXIT.
004770*
004780*    PICK-PRIMARY-ROLE - THE ROLE WITH THE HIGHEST MATCH COUNT WINS;
004790*    A TIE IS BROKEN BY WHICHEVER ROLE WAS SEEN FIRST (THE SCAN NEVER
004800*    REPLACES THE CURRENT BEST ON AN EQUAL COUNT).
004810   2600-PICK-PRIMARY-ROLE.
004820       SET WS-BEST-ROLE-IDX TO 1.
004830       IF WS-NUM-ROLES GREATER THAN 1
004840           PERFORM 2610-SCAN-ONE-ROLE
004850               THRU 2619-SCAN-ONE-ROLE-EXIT
004860               VARYING RC-IDX FROM 2 BY 1
004870               UNTIL RC-IDX GREATER THAN WS-NUM-ROLES
004880       END-IF.
004890       SET RC-IDX TO WS-BEST-ROLE-IDX.
004900       MOVE RC-ROLE (RC-IDX) TO WS-PRIMARY-ROLE.
004910   2699-PICK-PRIMARY-ROLE-EXIT.
004920       EXIT.
004930*
004940   2610-SCAN-ONE-ROLE.
004950       SET RC-IDX2 TO WS-BEST-ROLE-IDX.
004960       IF RC-COUNT (RC-IDX) GREATER THAN RC-COUNT (RC-IDX2)
004970           SET WS-BEST-ROLE-IDX TO RC-IDX
004980       END-IF.
004990   2619-SCAN-ONE-ROLE-EXIT.
005000       EXIT.
005010*
005020   2900-READ-NEXT-MATCH.
005030       READ PLYRHIST-FILE INTO PLYRHIST-REC
005040           AT END
005050               MOVE '10' TO WS-PLYRHIST-STATUS
005060           NOT AT END
005070               CONTINUE
005080       END-READ.
005090       IF NOT PLYRHIST-OK AND NOT PLYRHIST-EOF
005100           GO TO EOJ9900-ABEND
005110       END-IF.
005120   2999-READ-NEXT-MATCH-EXIT.
005130       EXIT.
005140*
005150   3000-BUILD-LEADERBOARDS.
005160       IF WS-NUM-PLAYERS LESS THAN 10
005170           MOVE WS-NUM-PLAYERS TO WS-PRINT-LIMIT
005180       ELSE
005190           MOVE 10 TO WS-PRINT-LIMIT
005200       END-IF.
005210       PERFORM 5900-PRINT-SECTION-HEADER
005220           THRU 5909-PRINT-SECTION-HEADER-EXIT.
005230       IF WS-NUM-PLAYERS EQUAL TO ZERO
005240           GO TO 3099-BUILD-LEADERBOARDS-EXIT
005250       END-IF.
005260       PERFORM 3100-SORT-BY-AVERAGE
005270           THRU 3199-SORT-BY-AVERAGE-EXIT.
005280       PERFORM 5910-PRINT-AVERAGE-HEADER
005290           THRU 5919-PRINT-AVERAGE-HEADER-EXIT.
005300       PERFORM 5100-PRINT-AVERAGE-LINE
005310           THRU 5109-PRINT-AVERAGE-LINE-EXIT
005320           VARYING PS-IDX FROM 1 BY 1
005330           UNTIL PS-IDX GREATER THAN WS-PRINT-LIMIT.
005340       PERFORM 3300-SORT-BY-FORM
005350           THRU 3399-SORT-BY-FORM-EXIT.
005360       PERFORM 5920-PRINT-FORM-HEADER
005370           THRU 5929-PRINT-FORM-HEADER-EXIT.
005380       PERFORM 5200-PRINT-FORM-LINE
005390           THRU 5209-PRINT-FORM-LINE-EXIT
005400           VARYING PS-IDX FROM 1 BY 1
005410           UNTIL PS-IDX GREATER THAN WS-PRINT-LIMIT.
005420       PERFORM 3500-SORT-BY-CONSISTENCY
005430           THRU 3599-SORT-BY-CONSISTENCY-EXIT.
005440       PERFORM 5930-PRINT-CONSISTENCY-HEADER
005450           THRU 5939-PRINT-CONSISTENCY-HEADER-EXIT.
005460       PERFORM 5300-PRINT-CONSISTENCY-LINE
005470           THRU 5309-PRINT-CONSISTENCY-LINE-EXIT
005480           VARYING PS-IDX FROM 1 BY 1
005490           UNTIL PS-IDX GREATER THAN WS-PRINT-LIMIT.
005500   3099-BUILD-LEADERBOARDS-EXIT.
005510       EXIT.
005520*
005530   3100-SORT-BY-AVERAGE.
005540       IF WS-NUM-PLAYERS LESS THAN 2
005550           GO TO 3199-SORT-BY-AVERAGE-EXIT
005560       END-IF.
005570       MOVE 'Y' TO WS-SWAP-IND.
005580       PERFORM 3110-AVERAGE-ONE-PASS
005590           THRU 3118-AVERAGE-ONE-PASS-EXIT
005600           UNTIL NOT A-SWAP-WAS-MADE.
005610   3199-SORT-BY-AVERAGE-EXIT.
005620       EXIT.
005630*
005640   3110-AVERAGE-ONE-PASS.
005650       MOVE 'N' TO WS-SWAP-IND.
005660       PERFORM 3120-COMPARE-AVERAGE-ADJACENT
005670           THRU 3127-COMPARE-AVERAGE-ADJACENT-EXIT
005680           VARYING PS-IDX FROM 1 BY 1
005690           UNTIL PS-IDX GREATER THAN WS-NUM-PLAYERS - 1.
005700   3118-AVERAGE-ONE-PASS-EXIT.
005710       EXIT.
005720*
005730   3120-COMPARE-AVERAGE-ADJACENT.
005740       SET PS-IDX2 TO PS-IDX.
005750       SET PS-IDX2 UP BY 1.
005760       IF PS-AVG-RATING (PS-IDX) LESS THAN PS-AVG-RATING (PS-IDX2)
005770           MOVE PS-ENTRY (PS-IDX)  TO WS-SORT-HOLD
005780           MOVE PS-ENTRY (PS-IDX2) TO PS-ENTRY (PS-IDX)
005790           MOVE WS-SORT-HOLD       TO PS-ENTRY (PS-IDX2)
005800           MOVE 'Y' TO WS-SWAP-IND
005810       END-IF.
005820   3127-COMPARE-AVERAGE-ADJACENT-EXIT.
005830       EXIT.
005840*
005850   3300-SORT-BY-FORM.
005860       IF WS-NUM-PLAYERS LESS THAN 2
005870           GO TO 3399-SORT-BY-FORM-EXIT
005880       END-IF.
005890       MOVE 'Y' TO WS-SWAP-IND.
005900       PERFORM 3310-FORM-ONE-PASS
005910           THRU 3318-FORM-ONE-PASS-EXIT
005920           UNTIL NOT A-SWAP-WAS-MADE.
005930   3399-SORT-BY-FORM-EXIT.
005940       EXIT.
005950*
005960   3310-FORM-ONE-PASS.
005970       MOVE 'N' TO WS-SWAP-IND.
005980       PERFORM 3320-COMPARE-FORM-ADJACENT
005990           THRU 3327-COMPARE-FORM-ADJACENT-EXIT
006000           VARYING PS-IDX FROM 1 BY 1
006010           UNTIL PS-IDX GREATER THAN WS-NUM-PLAYERS - 1.
006020   3318-FORM-ONE-PASS-EXIT.
006030       EXIT.
006040*
006050   3320-COMPARE-FORM-ADJACENT.
006060       SET PS-IDX2 TO PS-IDX.
006070       SET PS-IDX2 UP BY 1.
006080       IF PS-FORM (PS-IDX) LESS THAN PS-FORM (PS-IDX2)
006090           MOVE PS-ENTRY (PS-IDX)  TO WS-SORT-HOLD
006100           MOVE PS-ENTRY (PS-IDX2) TO PS-ENTRY (PS-IDX)
006110           MOVE WS-SORT-HOLD       TO PS-ENTRY (PS-IDX2)
006120           MOVE 'Y' TO WS-SWAP-IND
006130       END-IF.
006140   3327-COMPARE-FORM-ADJACENT-EXIT.
006150       EXIT.
006160*
006170   3500-SORT-BY-CONSISTENCY.
006180       IF WS-NUM-PLAYERS LESS THAN 2
006190           GO TO 3599-SORT-BY-CONSISTENCY-EXIT
006200       END-IF.
006210       MOVE 'Y' TO WS-SWAP-IND.
006220       PERFORM 3510-CONSISTENCY-ONE-PASS
006230           THRU 3518-CONSISTENCY-ONE-PASS-EXIT
006240           UNTIL NOT A-SWAP-WAS-MADE.
006250   3599-SORT-BY-CONSISTENCY-EXIT.
006260       EXIT.
006270*
006280   3510-CONSISTENCY-ONE-PASS.
006290       MOVE 'N' TO WS-SWAP-IND.
006300       PERFORM 3520-COMPARE-CONSISTENCY-ADJACENT
006310           THRU 3527-COMPARE-CONSISTENCY-ADJACENT-EXIT
006320           VARYING PS-IDX FROM 1 BY 1
006330           UNTIL PS-IDX GREATER THAN WS-NUM-PLAYERS - 1.
006340   3518-CONSISTENCY-ONE-PASS-EXIT.
006350       EXIT.
006360*
006370   3520-COMPARE-CONSISTENCY-ADJACENT.
006380       SET PS-IDX2 TO PS-IDX.
006390       SET PS-IDX2 UP BY 1.
006400       IF PS-CONSISTENCY (PS-IDX) LESS THAN PS-CONSISTENCY (PS-IDX2)
006410           MOVE PS-ENTRY (PS-IDX)  TO WS-SORT-HOLD
006420           MOVE PS-ENTRY (PS-IDX2) TO PS-ENTRY (PS-IDX)
006430           MOVE WS-SORT-HOLD       TO PS-ENTRY (PS-IDX2)
006440           MOVE 'Y' TO WS-SWAP-IND
006450       END-IF.
006460   3527-COMPARE-CONSISTENCY-ADJACENT-EXIT.
006470       EXIT.
006480*
006490   5900-PRINT-SECTION-HEADER.
006500       MOVE SPACES TO AUDIT-LINE.
006510       STRING 'SECTION 3 - PLAYER LEADERBOARDS'
006520           DELIMITED BY SIZE INTO AUDIT-LINE.
006530       WRITE AUDIT-LINE.
006540       IF NOT AUDIT-OK
006550           GO TO EOJ9900-ABEND
006560       END-IF.
006570   5909-PRINT-SECTION-HEADER-EXIT.
006580       EXIT.
006590*
006600   5910-PRINT-AVERAGE-HEADER.
006610       MOVE SPACES TO AUDIT-LINE.
006620       STRING 'TOP PLAYERS BY AVERAGE RATING'
006630           DELIMITED BY SIZE INTO AUDIT-LINE.
006640       WRITE AUDIT-LINE.
006650       IF NOT AUDIT-OK
006660           GO TO EOJ9900-ABEND
006670       END-IF.
006680       MOVE SPACES TO AUDIT-LINE.
006690       STRING 'RANK  PLAYER-ID             MATCHES  AVERAGE'
006700           DELIMITED BY SIZE INTO AUDIT-LINE.
006710       WRITE AUDIT-LINE.
006720       IF NOT AUDIT-OK
006730           GO TO EOJ9900-ABEND
006740       END-IF.
006750   5919-PRINT-AVERAGE-HEADER-EXIT.
006760       EXIT.
006770*
006780   5100-PRINT-AVERAGE-LINE.
006790       MOVE PS-IDX TO WS-PRINT-RANK.
006800       MOVE PS-MATCHES (PS-IDX) TO WS-PRINT-MATCHES.
006810       MOVE PS-AVG-RATING (PS-IDX) TO WS-PRINT-AVG.
006820       MOVE SPACES TO AUDIT-LINE.
006830       STRING WS-PRINT-RANK          DELIMITED BY SIZE
006840              '    '                 DELIMITED BY SIZE
006850              PS-PLAYER-ID (PS-IDX)  DELIMITED BY SIZE
006860              '  '                   DELIMITED BY SIZE
006870              WS-PRINT-MATCHES       DELIMITED BY SIZE
006880              '     '                DELIMITED BY SIZE
006890              WS-PRINT-AVG           DELIMITED BY SIZE
006900              INTO AUDIT-LINE.
006910       WRITE AUDIT-LINE.
006920       IF NOT AUDIT-OK
006930           GO TO EOJ9900-ABEND
006940       END-IF.
006950   5109-PRINT-AVERAGE-LINE-EXIT.
006960       EXIT.
006970*
006980   5920-PRINT-FORM-HEADER.
006990       MOVE SPACES TO AUDIT-LINE.
007000       STRING 'TOP PLAYERS BY RECENT FORM'
007010           DELIMITED BY SIZE INTO AUDIT-LINE.
007020       WRITE AUDIT-LINE.
007030       IF NOT AUDIT-OK
007040           GO TO EOJ9900-ABEND
007050       END-IF.
007060       MOVE SPACES TO AUDIT-LINE.
007070       STRING 'RANK  PLAYER-ID             MATCHES  FORM'
007080           DELIMITED BY SIZE INTO AUDIT-LINE.
007090       WRITE AUDIT-LINE.
007100       IF NOT AUDIT-OK
007110           GO TO EOJ9900-ABEND
007120       END-IF.
007130   5929-PRINT-FORM-HEADER-EXIT.
007140       EXIT.
007150*
007160   5200-PRINT-FORM-LINE.
007170       MOVE PS-IDX TO WS-PRINT-RANK.
007180       MOVE PS-MATCHES (PS-IDX) TO WS-PRINT-MATCHES.
007190       MOVE PS-FORM (PS-IDX) TO WS-PRINT-FORM.
007200       MOVE SPACES TO AUDIT-LINE.
007210       STRING WS-PRINT-RANK          DELIMITED BY SIZE
007220              '    '                 DELIMITED BY SIZE
007230              PS-PLAYER-ID (PS-IDX)  DELIMITED BY SIZE
007240              '  '                   DELIMITED BY SIZE
007250              WS-PRINT-MATCHES       DELIMITED BY SIZE
007260              '     '                DELIMITED BY SIZE
007270              WS-PRINT-FORM          DELIMITED BY SIZE
007280              INTO AUDIT-LINE.
007290       WRITE AUDIT-LINE.
007300       IF NOT AUDIT-OK
007310           GO TO EOJ9900-ABEND
007320       END-IF.
007330   5209-PRINT-FORM-LINE-EXIT.
007340       EXIT.
007350*
007360   5930-PRINT-CONSISTENCY-HEADER.
007370       MOVE SPACES TO AUDIT-LINE.
007380       STRING 'TOP PLAYERS BY CONSISTENCY'
007390           DELIMITED BY SIZE INTO AUDIT-LINE.
007400       WRITE AUDIT-LINE.
007410       IF NOT AUDIT-OK
007420           GO TO EOJ9900-ABEND
007430       END-IF.
007440       MOVE SPACES TO AUDIT-LINE.
007450       STRING 'RANK  PLAYER-ID             MATCHES  CONSISTENCY'
007460           DELIMITED BY SIZE INTO AUDIT-LINE.
007470       WRITE AUDIT-LINE.
007480       IF NOT AUDIT-OK
007490           GO TO EOJ9900-ABEND
007500       END-IF.
007510   5939-PRINT-CONSISTENCY-HEADER-EXIT.
007520       EXIT.
007530*
007540   5300-PRINT-CONSISTENCY-LINE.
007550       MOVE PS-IDX TO WS-PRINT-RANK.
007560       MOVE PS-MATCHES (PS-IDX) TO WS-PRINT-MATCHES.
007570       MOVE PS-CONSISTENCY (PS-IDX) TO WS-PRINT-CONSIST.
007580       MOVE SPACES TO AUDIT-LINE.
007590       STRING WS-PRINT-RANK          DELIMITED BY SIZE
007600              '    '                 DELIMITED BY SIZE
007610              PS-PLAYER-ID (PS-IDX)  DELIMITED BY SIZE
007620              '  '                   DELIMITED BY SIZE
007630              WS-PRINT-MATCHES       DELIMITED BY SIZE
007640              '     '                DELIMITED BY SIZE
007650              WS-PRINT-CONSIST       DELIMITED BY SIZE
007660              INTO AUDIT-LINE.
007670       WRITE AUDIT-LINE.
007680       IF NOT AUDIT-OK
007690           GO TO EOJ9900-ABEND
007700       END-IF.
007710   5309-PRINT-CONSISTENCY-LINE-EXIT.
007720       EXIT.
007730*
007740   EOJ9000-CLOSE-FILES.
007750       CLOSE PLYRHIST-FILE.
007760       CLOSE AUDIT-FILE.
007770       DISPLAY 'FATRACKR - MATCH RECORDS PROCESSED: '
007780           WS-RECS-PROCESSED.
007790       DISPLAY 'FATRACKR - PLAYERS IN STANDINGS: '
007800           WS-NUM-PLAYERS.
007810       DISPLAY 'FATRACKR - ONE-MATCH PLAYERS DROPPED: '
007820           WS-TWO-MATCH-DROP-CT.
007830       DISPLAY 'FATRACKR - PLAYERS TRENDING IMPROVING: '
007840           WS-IMPROVING-CT.
007850   EOJ9099-CLOSE-FILES-EXIT.
007860       EXIT.
007870*
007880   EOJ9900-ABEND.
007890       DISPLAY 'FATRACKR - ABNORMAL END - I/O STATUS ERROR'.
007900       DISPLAY 'PLYRHIST STATUS: ' WS-PLYRHIST-STATUS.
007910       DISPLAY 'AUDIT    STATUS: ' WS-AUDIT-STATUS.
007920       MOVE 16 TO RETURN-CODE.
007930       GOBACK.
007940   EOJ9999-EXIT.
007950       EXIT.
