000100******************************************************************
000110*    FAROUND  --  ROUND RECORD (INPUT TO FATIMELN)               *
000120*    ONE PER ROUND, ASCENDING ROUND-NUM.  CARRIES THE PLANT/     *
000130*    DEFUSE FLAGS AND THE TEAM-AVERAGE ECONOMY FOR THE ROUND.    *
000140******************************************************************
000150*    CHANGE LOG
000160*    94/02/09  RWB  ORIG
000170*    96/11/04  RWB  ADD T-ECONOMY / CT-ECONOMY PER TICKET 4471
000180*    99/01/18  DLH  Y2K - NO DATE FIELDS IN THIS LAYOUT, N/C
000190******************************************************************
000200 01  RD-ROUND-RECORD.
000210     05  RD-ROUND-NUM                  PIC 9(03).
000220     05  RD-START-TICK                 PIC 9(09).
000230     05  RD-END-TICK                   PIC 9(09).
000240     05  RD-WINNER-TEAM                PIC X(02).
000250     05  RD-PLANT-FLAG                 PIC X(01).
000260         88  RD-WAS-PLANTED                VALUE 'Y'.
000270     05  RD-PLANT-TICK                 PIC 9(09).
000280     05  RD-PLANT-PLAYER                PIC X(20).
000290     05  RD-DEFUSE-FLAG                PIC X(01).
000300         88  RD-WAS-DEFUSED                VALUE 'Y'.
000310     05  RD-DEFUSE-TICK                PIC 9(09).
000320     05  RD-DEFUSE-PLAYER                PIC X(20).
000330     05  RD-T-ECONOMY                  PIC 9(05).
000340     05  RD-CT-ECONOMY                 PIC 9(05).
000350     05  FILLER                        PIC X(02).
