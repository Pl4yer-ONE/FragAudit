000100******************************************************************
000110*    FAWINFT  --  ROUND WIN FEATURE RECORD (INPUT TO FAWINPRD,   *
000120*    ONE PER ROUND PER SIDE).  FLATTENED AHEAD OF TIME BY THE    *
000130*    FEED BUILD STEP THE SAME WAY KILLS/ROUNDS/PSTATS ARE - THIS *
000140*    PROGRAM DOES NOT GO BACK TO THE RAW KILL FEED FOR THEM.     *
000150******************************************************************
000160*    CHANGE LOG
000170*    99/07/08  PQR  ORIG (TICKET 4417)
000180******************************************************************
000190 01  WF-WIN-FEATURE-RECORD.
000200     05  WF-ROUND-NUM                  PIC 9(03).
000210     05  WF-TEAM                       PIC X(02).
000220     05  WF-TEAM-ECONOMY               PIC 9(05).
000230     05  WF-ENEMY-ECONOMY              PIC 9(05).
000240     05  WF-TEAM-ALIVE                 PIC 9(01).
000250     05  WF-ENEMY-ALIVE                PIC 9(01).
000260     05  WF-ENTRY-COUNT                PIC 9(02).
000270     05  WF-SUPPORT-COUNT              PIC 9(02).
000280     05  WF-LURK-COUNT                 PIC 9(02).
000290     05  WF-ANCHOR-COUNT               PIC 9(02).
000300     05  WF-MISTAKE-COUNT              PIC 9(02).
000310     05  WF-HIGH-SEVERITY-COUNT        PIC 9(02).
000320     05  WF-STRATEGY                   PIC X(14).
000330     05  FILLER                        PIC X(07).
