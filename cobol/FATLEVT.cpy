000100******************************************************************
000110*    FATLEVT  --  TIMELINE-EVENT RECORD (WRITTEN BY FATIMELN,    *
000120*    READ BY FAWPACTX, FAROLERD, FADUOSYN, FATEAMSY, FASTRATG).  *
000130*    FLAT EXPORT OF THE PER-ROUND EVENT STREAM.                  *
000140******************************************************************
000150*    CHANGE LOG
000160*    94/03/01  RWB  ORIG
000170*    96/11/04  RWB  ADD WPA-DELTA PER TICKET 4471
000180*    99/01/18  DLH  Y2K - NO DATE FIELDS IN THIS LAYOUT, N/C
000190******************************************************************
000200 01  TL-TIMELINE-EVENT-RECORD.
000210     05  TL-ROUND-NUM                  PIC 9(03).
000220     05  TL-TICK                       PIC 9(09).
000230     05  TL-TIMESTAMP-MS                PIC 9(07).
000240     05  TL-EVENT-TYPE                 PIC X(12).
000250         88  TL-EVT-KILL                    VALUE 'KILL'.
000260         88  TL-EVT-DEATH                   VALUE 'DEATH'.
000270         88  TL-EVT-TRADE                   VALUE 'TRADE'.
000280         88  TL-EVT-ENTRY-KILL               VALUE 'ENTRY-KILL'.
000290         88  TL-EVT-PLANT                   VALUE 'PLANT'.
000300         88  TL-EVT-DEFUSE                  VALUE 'DEFUSE'.
000310         88  TL-EVT-ROUND-START              VALUE 'ROUND-START'.
000320     05  TL-PLAYER                     PIC X(20).
000330     05  TL-TEAM                       PIC X(02).
000340     05  TL-VICTIM                     PIC X(20).
000350     05  TL-WEAPON                     PIC X(12).
000360     05  TL-ENTRY-FLAG                 PIC X(01).
000370         88  TL-IS-ENTRY                    VALUE 'Y'.
000380     05  TL-TRADE-FLAG                 PIC X(01).
000390         88  TL-IS-TRADE                    VALUE 'Y'.
000400     05  TL-HS-FLAG                    PIC X(01).
000410         88  TL-IS-HEADSHOT                  VALUE 'Y'.
000420     05  TL-WPA-DELTA                  PIC S9V9(4).
000430     05  FILLER                        PIC X(09).
