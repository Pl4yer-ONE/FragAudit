000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FATIMELN.
000120  AUTHOR. R W BRACKEN.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 02/09/1994.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FATIMELN BUILDS THE PER-ROUND EVENT TIMELINE FOR ONE MATCH.      *
000220*  THE PROGRAM READS THE ROUND FILE INTO A TABLE, THEN WALKS THE    *
000230*  KILL-EVENT FILE (SORTED BY ROUND, TICK) AND EMITS ROUND-START,   *
000240*  KILL/ENTRY-KILL, DEATH, TRADE, PLANT AND DEFUSE EVENTS ONTO THE   *
000250*  TIMELINE FILE IN TIMESTAMP-MS ORDER.  THIS IS THE FIRST STEP OF   *
000260*  THE NIGHTLY MATCH-AUDIT STREAM - EVERY OTHER FILEPASS IN THE      *
000270*  STREAM READS THE TIMELINE THIS PROGRAM WRITES.                   *
000280*                                                                   *
000290*J   JCL..                                                          *
000300*                                                                   *
000310* //FATIMELN EXEC PGM=FATIMELN                                      *
000320* //SYSOUT   DD SYSOUT=*                                            *
000330* //KILLS    DD DSN=FA.MATCH.KILLS,DISP=SHR                         *
000340* //ROUNDS   DD DSN=FA.MATCH.ROUNDS,DISP=SHR                        *
000350* //TIMELINE DD DSN=FA.MATCH.TIMELINE,DISP=(,CATLG,CATLG),           *
000360* //            UNIT=SYSDA,SPACE=(CYL,(10,10),RLSE)                  *
000370*                                                                   *
000380*P   ENTRY PARAMETERS..                                             *
000390*     NONE.                                                         *
000400*                                                                   *
000410*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000420*     I/O ERROR ON KILLS, ROUNDS OR TIMELINE FILES.                 *
000430*     ROUND TABLE OVERFLOW (MORE THAN 999 ROUNDS).                  *
000440*     EVENT TABLE OVERFLOW (MORE THAN 200 EVENTS IN ONE ROUND).      *
000450*                                                                   *
000460*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000470*     NONE.                                                         *
000480*                                                                   *
000490*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000500*     TICKRATE (64 TICKS/SEC) AND THE 3000-MS TRADE WINDOW ARE       *
000510*     HARD CODED AGAINST THE ENGINE'S OWN TICKRATE - SEE 2300-CHECK- *
000520*     TRADE.                                                        *
000530*                                                                   *
000540*********************************************************************
000550*    CHANGE LOG
000560*    94/02/09  RWB  ORIG - TIMELINE BUILDER, FIRST STEP OF STREAM
000570*    94/06/30  RWB  ENTRY-KILL FLAG WAS NOT RESET ACROSS ROUNDS
000580*    95/01/17  RWB  PLANT/DEFUSE EVENTS NOW CHECKED AGAINST ROUND
000590*                    WINDOW BEFORE EMIT PER TICKET 4102
000600*    96/11/04  RWB  TRADE WINDOW WIDENED FROM 2500MS TO 3000MS
000610*    97/08/02  DLH  ADD PER-EVENT-TYPE COUNTS TO SUMMARY DISPLAY
000620*    98/04/14  DLH  SORT-ROUND-EVENTS REWRITTEN, OLD VERSION LEFT
000630*                    PLANT/DEFUSE OUT OF TIMESTAMP ORDER
000640*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000650*    00/02/02  DLH  ROUND TABLE WIDENED TO 999 PER TICKET 5501
000660*    01/03/09  PQR  EVENT TABLE WIDENED TO 200 PER TICKET 5804
000670*    03/06/22  PQR  WEAPON FIELD WIDENED TO X(12) ON TIMELINE REC
000680*    05/10/11  PQR  CLEANED UP UNREACHABLE GO TO IN 2350-EMIT-PLANT
000690*    09/02/19  KMS  ADDED WS-MULTI-EVENT-ROUNDS-CT AND
000700*                    WS-OVERFLOW-GUARD-TRIPS-CT TO THE EOJ LINE -
000710*                    ANALYTICS WANTED TO SEE HOW MANY ROUNDS PRODUCE
000720*                    MORE THAN ONE KILL/DEATH PAIR AND HOW CLOSE THIS
000730*                    MATCH CAME TO THE EVENT TABLE CEILING WITHOUT
000740*                    PULLING THE TIMELINE FILE BACK (TICKET 6201)
000750*********************************************************************
000760  ENVIRONMENT DIVISION.
000770  CONFIGURATION SECTION.
000780  SOURCE-COMPUTER. IBM-4381.
000790  OBJECT-COMPUTER. IBM-4381.
000800  SPECIAL-NAMES.
000810      C01 IS TOP-OF-FORM.
000820  INPUT-OUTPUT SECTION.
000830  FILE-CONTROL.
000840      SELECT KILLS-FILE ASSIGN TO KILLS
000850          ORGANIZATION IS SEQUENTIAL
000860          FILE STATUS IS WS-KILLS-STATUS.
000870      SELECT ROUNDS-FILE ASSIGN TO ROUNDS
000880          ORGANIZATION IS SEQUENTIAL
000890          FILE STATUS IS WS-ROUNDS-STATUS.
000900      SELECT TIMELINE-FILE ASSIGN TO TIMELINE
000910          ORGANIZATION IS SEQUENTIAL
000920          FILE STATUS IS WS-TIMELINE-STATUS.
000930  DATA DIVISION.
000940  FILE SECTION.
000950  FD  KILLS-FILE
000960      RECORDING MODE IS F
000970      BLOCK CONTAINS 0 RECORDS.
000980  01  KILLS-REC.
000990      COPY FAKLEVT.
001000  FD  ROUNDS-FILE
001010      RECORDING MODE IS F
001020      BLOCK CONTAINS 0 RECORDS.
001030  01  ROUNDS-REC.
001040      COPY FAROUND.
001050  FD  TIMELINE-FILE
001060      RECORDING MODE IS F
001070      BLOCK CONTAINS 0 RECORDS.
001080  01  TIMELINE-REC.
001090      COPY FATLEVT.
001100  WORKING-STORAGE SECTION.
001110  01  FILLER PIC X(32) VALUE 'FATIMELN WORKING STORAGE BEGINS'.
001120*********************************************************************
001130*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  ADDED
001140*    PER TICKET 6201 - A QUICK DIAGNOSTIC READ AT EOJ ON HOW BUSY
001150*    THE EVENT TABLE GOT, WITHOUT SCANNING THE TIMELINE FILE ITSELF.
001160*********************************************************************
001170  77  WS-MULTI-EVENT-ROUNDS-CT   PIC 9(03) COMP VALUE ZERO.
001180  77  WS-OVERFLOW-GUARD-TRIPS-CT PIC 9(03) COMP VALUE ZERO.
001190*********************************************************************
001200*    FILE STATUS AND SWITCHES - THE TWO-BYTE STATUS FIELDS TEST
001210*    AGAINST THE 88-LEVELS BELOW RATHER THAN RAW LITERALS ANYWHERE
001220*    IN THE PROCEDURE DIVISION, SO A FUTURE STATUS CODE CHANGE ONLY
001230*    TOUCHES THIS ONE BLOCK.
001240*********************************************************************
001250  01  WS-FILE-STATUSES.
001260      05  WS-KILLS-STATUS        PIC XX VALUE '00'.
001270          88  KILLS-OK                VALUE '00'.
001280          88  KILLS-EOF                VALUE '10'.
001290      05  WS-ROUNDS-STATUS       PIC XX VALUE '00'.
001300          88  ROUNDS-OK                VALUE '00'.
001310          88  ROUNDS-EOF                VALUE '10'.
001320      05  WS-TIMELINE-STATUS     PIC XX VALUE '00'.
001330          88  TIMELINE-OK               VALUE '00'.
001340  01  WS-SWITCHES.
001350*        SET WHEN THE KILLS FILE HAS NO MORE RECORDS TO OFFER.
001360      05  WS-KILLS-EOF-SW        PIC X VALUE 'N'.
001370          88  NO-MORE-KILLS             VALUE 'Y'.
001380*        NOT ACTUALLY TESTED ANYWHERE TODAY - LEFT WIRED FOR THE NEXT
001390*        ROUND-BOUNDARY CHECK THAT NEEDS IT, SAME AS THE TEAMSY SHOP
001400*        HABIT OF KEEPING A SPARE CHANGE-OF-KEY SWITCH ON HAND.
001410      05  WS-ROUND-CHANGED-SW    PIC X VALUE 'N'.
001420          88  ROUND-HAS-CHANGED          VALUE 'Y'.
001430*        ON FOR THE FIRST KILL OF EACH ROUND ONLY - THAT KILL GETS
001440*        LABELLED ENTRY-KILL INSTEAD OF PLAIN KILL.
001450      05  WS-FIRST-KILL-SW       PIC X VALUE 'Y'.
001460          88  FIRST-KILL-OF-ROUND        VALUE 'Y'.
001470*        SET BY 2300-CHECK-TRADE WHEN THE CURRENT KILL AVENGES AN
001480*        EARLIER TEAMMATE DEATH WITHIN THE TRADE WINDOW.
001490      05  WS-TRADE-FOUND-SW      PIC X VALUE 'N'.
001500          88  A-TRADE-WAS-FOUND           VALUE 'Y'.
001510*********************************************************************
001520*    READ ONLY CONSTANTS
001530*********************************************************************
001540  01  READ-ONLY-WORK-AREA.
001550*        ENGINE TICKRATE - 64 TICKS EQUAL ONE SECOND OF MATCH TIME.
001560      05  WS-TICKRATE            COMP PIC S9(04) VALUE +64.
001570*        A KILL WITHIN THIS MANY MILLISECONDS OF AN EARLIER TEAMMATE
001580*        DEATH COUNTS AS A TRADE - SEE 2300-CHECK-TRADE.
001590      05  WS-TRADE-WINDOW-MS     COMP PIC S9(06) VALUE +3000.
001600*        CEILING ON ROUND-TABLE OCCURRENCES - A FIVE-MAP BO5 NEVER
001610*        APPROACHES THIS, BUT THE TABLE IS SIZED FOR THE WORST CASE.
001620      05  WS-MAX-ROUNDS          COMP PIC S9(04) VALUE +999.
001630*        CEILING ON EVENT-TABLE OCCURRENCES PER ROUND.
001640      05  WS-MAX-EVENTS          COMP PIC S9(04) VALUE +200.
001650*        CEILING ON KILL-LOG-TABLE OCCURRENCES PER ROUND.
001660      05  WS-MAX-KILL-LOG        COMP PIC S9(04) VALUE +200.
001670*********************************************************************
001680*    VARIABLE WORK AREA - ROUND-BY-ROUND ACCUMULATORS, SUBSCRIPTS
001690*    AND THE RUNNING EVENT-TYPE COUNTS PRINTED AT EOJ
001700*********************************************************************
001710  01  VARIABLE-WORK-AREA.
001720*        ROUND NUMBER CURRENTLY BEING TIMELINED.
001730      05  WS-CURR-ROUND          PIC 9(03) COMP.
001740*        NOT CURRENTLY REFERENCED - RETAINED FOR THE ROUND-BOUNDARY
001750*        LOGIC IT SUPPORTED BEFORE HOLD-KILL-AREA TOOK OVER THE LOOK-
001760*        AHEAD JOB.
001770      05  WS-PREV-ROUND          PIC 9(03) COMP.
001780*        HIGHEST ROUND NUMBER SEEN WHILE LOADING THE ROUND TABLE.
001790      05  WS-NUM-ROUNDS          PIC 9(03) COMP VALUE 0.
001800*        UNUSED SUBSCRIPT HELD OVER FROM AN EARLIER DRAFT OF THE
001810*        ROUND-TABLE LOADER - LEFT DECLARED RATHER THAN RENUMBERING
001820*        EVERY OTHER SUBSCRIPT IN THE GROUP.
001830      05  WS-ROUND-SUB           PIC 9(03) COMP VALUE 0.
001840*        NUMBER OF EVENT-TABLE SLOTS IN USE FOR THE CURRENT ROUND.
001850      05  WS-EVENT-SUB           PIC 9(03) COMP VALUE 0.
001860*        SECOND SUBSCRIPT FOR THE ADJACENT-PAIR COMPARE IN THE SORT.
001870      05  WS-EVENT-SUB2          PIC 9(03) COMP VALUE 0.
001880*        NUMBER OF KILL-LOG SLOTS IN USE FOR THE CURRENT ROUND.
001890      05  WS-KILL-LOG-SUB        PIC 9(03) COMP VALUE 0.
001900*        CURRENT KILL'S TIMESTAMP IN MILLISECONDS SINCE ROUND START.
001910      05  WS-CURR-MS             PIC S9(07) COMP VALUE 0.
001920*        SCRATCH MILLISECOND VALUE FOR PLANT/DEFUSE TIMESTAMP MATH.
001930      05  WS-TEMP-MS             PIC S9(07) COMP VALUE 0.
001940*        MILLISECOND GAP BETWEEN A DEATH AND THE AVENGING KILL.
001950      05  WS-DIFF-MS             PIC S9(07) COMP VALUE 0.
001960*        ON WHILE THE BUBBLE SORT'S CURRENT PASS STILL MADE A SWAP.
001970      05  WS-SWAP-IND            PIC X VALUE 'N'.
001980          88  A-SWAP-WAS-MADE          VALUE 'Y'.
001990*        RUNNING TOTAL OF EVENTS WRITTEN TO THE TIMELINE FILE.
002000      05  WS-TOTAL-EVENTS        PIC 9(07) COMP-3 VALUE 0.
002010*        COUNT OF PLAIN (NON-ENTRY) KILL EVENTS WRITTEN.
002020      05  WS-KILL-EVT-CNT        PIC 9(07) COMP-3 VALUE 0.
002030*        COUNT OF DEATH EVENTS WRITTEN (ONE PER KILL, VICTIM SIDE).
002040      05  WS-DEATH-EVT-CNT       PIC 9(07) COMP-3 VALUE 0.
002050*        COUNT OF TRADE EVENTS WRITTEN.
002060      05  WS-TRADE-EVT-CNT       PIC 9(07) COMP-3 VALUE 0.
002070*        COUNT OF ENTRY-KILL EVENTS WRITTEN (FIRST KILL OF A ROUND).
002080      05  WS-ENTRY-EVT-CNT       PIC 9(07) COMP-3 VALUE 0.
002090*        COUNT OF PLANT EVENTS WRITTEN.
002100      05  WS-PLANT-EVT-CNT       PIC 9(07) COMP-3 VALUE 0.
002110*        COUNT OF DEFUSE EVENTS WRITTEN.
002120      05  WS-DEFUSE-EVT-CNT      PIC 9(07) COMP-3 VALUE 0.
002130*        COUNT OF ROUND-START EVENTS WRITTEN - SHOULD EQUAL
002140*        WS-NUM-ROUNDS WHEN THE RUN COMPLETES CLEANLY.
002150      05  WS-ROUNDSTART-EVT-CNT  PIC 9(07) COMP-3 VALUE 0.
002160*********************************************************************
002170*    ROUND TABLE - LOADED FROM THE ROUNDS FILE, INDEXED BY ROUND-NUM
002180*********************************************************************
002190  01  ROUND-TABLE.
002200      05  RT-ENTRY OCCURS 999 TIMES INDEXED BY RT-IDX.
002210          10  RT-START-TICK          PIC 9(09) COMP.
002220          10  RT-END-TICK            PIC 9(09) COMP.
002230          10  RT-WINNER-TEAM         PIC X(02).
002240          10  RT-PLANT-FLAG          PIC X(01).
002250          10  RT-PLANT-TICK          PIC 9(09) COMP.
002260          10  RT-PLANT-PLAYER        PIC X(20).
002270          10  RT-DEFUSE-FLAG         PIC X(01).
002280          10  RT-DEFUSE-TICK         PIC 9(09) COMP.
002290          10  RT-DEFUSE-PLAYER       PIC X(20).
002300*********************************************************************
002310*    EVENT WORK TABLE - ONE ROUND'S WORTH OF EVENTS, BUILT THEN
002320*    SORTED BY TIMESTAMP-MS BEFORE BEING WRITTEN TO THE TIMELINE
002330*********************************************************************
002340  01  EVENT-TABLE.
002350      05  EV-ENTRY OCCURS 200 TIMES INDEXED BY EV-IDX EV-IDX2.
002360          10  EV-TICK                PIC 9(09) COMP.
002370          10  EV-TIMESTAMP-MS         PIC S9(07) COMP.
002380          10  EV-TYPE                PIC X(12).
002390          10  EV-PLAYER              PIC X(20).
002400          10  EV-TEAM                PIC X(02).
002410          10  EV-VICTIM              PIC X(20).
002420          10  EV-WEAPON              PIC X(12).
002430          10  EV-ENTRY-FLAG          PIC X(01).
002440          10  EV-TRADE-FLAG          PIC X(01).
002450          10  EV-HS-FLAG             PIC X(01).
002460  01  EVENT-TABLE-SAVE REDEFINES EVENT-TABLE.
002470      05  EVS-ENTRY OCCURS 200 TIMES.
002480          10  FILLER                 PIC X(91).
002490*********************************************************************
002500*    SWAP HOLD AREA FOR THE EVENT-TABLE SORT - MUST MATCH THE
002510*    BYTE WIDTH OF ONE EV-ENTRY OCCURRENCE
002520*********************************************************************
002530  01  WS-SORT-HOLD                   PIC X(91).
002540*********************************************************************
002550*    KILL LOG - RAW KILLS SEEN SO FAR THIS ROUND, USED TO DETECT
002560*    TRADES (A KILL THAT AVENGES A RECENT TEAMMATE DEATH)
002570*********************************************************************
002580  01  KILL-LOG-TABLE.
002590      05  KL-ENTRY OCCURS 200 TIMES INDEXED BY KL-IDX.
002600          10  KL-ATTACKER            PIC X(20).
002610          10  KL-VICTIM              PIC X(20).
002620          10  KL-MS                  PIC S9(07) COMP.
002630  01  KILL-LOG-COUNT-AREA REDEFINES KILL-LOG-TABLE.
002640      05  FILLER                     PIC X(200).
002650      05  FILLER                     PIC X(5800).
002660*********************************************************************
002670*    CURRENT KILL RECORD HOLD AREA (LOOK-AHEAD ACROSS ROUND BREAK)
002680*********************************************************************
002690  01  HOLD-KILL-AREA.
002700      05  HK-ROUND-NUM               PIC 9(03).
002710      05  HK-TICK                    PIC 9(09) COMP.
002720      05  HK-ATTACKER-NAME            PIC X(20).
002730      05  HK-ATTACKER-TEAM            PIC X(02).
002740      05  HK-VICTIM-NAME              PIC X(20).
002750      05  HK-VICTIM-TEAM              PIC X(02).
002760      05  HK-WEAPON                  PIC X(12).
002770      05  HK-HEADSHOT-FLAG            PIC X(01).
002780  01  HOLD-KILL-SAVE REDEFINES HOLD-KILL-AREA.
002790      05  FILLER                     PIC X(51).
002800  PROCEDURE DIVISION.
002810*********************************************************************
002820*                        MAINLINE LOGIC
002830*********************************************************************
002840  0000-CONTROL-PROCESS.
002850      PERFORM 1000-INITIALIZATION
002860          THRU 1099-INITIALIZATION-EXIT.
002870      PERFORM 1100-LOAD-ROUND-TABLE
002880          THRU 1199-LOAD-ROUND-TABLE-EXIT
002890          UNTIL ROUNDS-EOF.
002900      PERFORM 2000-BUILD-ALL-TIMELINES
002910          THRU 2099-BUILD-ALL-TIMELINES-EXIT
002920          UNTIL NO-MORE-KILLS.
002930      IF WS-EVENT-SUB GREATER THAN ZERO
002940          PERFORM 2500-FLUSH-CURRENT-ROUND
002950              THRU 2599-FLUSH-CURRENT-ROUND-EXIT
002960      END-IF.
002970      PERFORM EOJ9000-CLOSE-FILES
002980          THRU EOJ9999-EXIT.
002990      GOBACK.
003000  EJECT
003010*********************************************************************
003020*                         INITIALIZATION
003030*********************************************************************
003040  1000-INITIALIZATION.
003050      OPEN INPUT KILLS-FILE ROUNDS-FILE.
003060      OPEN OUTPUT TIMELINE-FILE.
003070      MOVE ZERO TO WS-NUM-ROUNDS WS-TOTAL-EVENTS WS-EVENT-SUB.
003080      MOVE 'N' TO WS-KILLS-EOF-SW.
003090      PERFORM 2900-READ-NEXT-KILL
003100          THRU 2999-READ-NEXT-KILL-EXIT.
003110  1099-INITIALIZATION-EXIT.
003120      EXIT.
003130  EJECT
003140*********************************************************************
003150*                     LOAD ROUND TABLE FROM ROUNDS FILE
003160*********************************************************************
003170  1100-LOAD-ROUND-TABLE.
003180      READ ROUNDS-FILE
003190          AT END
003200              SET ROUNDS-EOF TO TRUE
003210              GO TO 1199-LOAD-ROUND-TABLE-EXIT
003220      END-READ.
003230      IF NOT ROUNDS-OK AND NOT ROUNDS-EOF
003240          DISPLAY 'ROUNDS READ ERROR - STATUS ' WS-ROUNDS-STATUS
003250          GO TO EOJ9900-ABEND
003260      END-IF.
003270      SET RT-IDX TO RD-ROUND-NUM.
003280      MOVE RD-START-TICK    TO RT-START-TICK (RT-IDX).
003290      MOVE RD-END-TICK      TO RT-END-TICK (RT-IDX).
003300      MOVE RD-WINNER-TEAM   TO RT-WINNER-TEAM (RT-IDX).
003310      MOVE RD-PLANT-FLAG    TO RT-PLANT-FLAG (RT-IDX).
003320      MOVE RD-PLANT-TICK    TO RT-PLANT-TICK (RT-IDX).
003330      MOVE RD-PLANT-PLAYER  TO RT-PLANT-PLAYER (RT-IDX).
003340      MOVE RD-DEFUSE-FLAG   TO RT-DEFUSE-FLAG (RT-IDX).
003350      MOVE RD-DEFUSE-TICK   TO RT-DEFUSE-TICK (RT-IDX).
003360      MOVE RD-DEFUSE-PLAYER TO RT-DEFUSE-PLAYER (RT-IDX).
003370      IF RD-ROUND-NUM GREATER THAN WS-NUM-ROUNDS
003380          MOVE RD-ROUND-NUM TO WS-NUM-ROUNDS
003390      END-IF.
003400  1199-LOAD-ROUND-TABLE-EXIT.
003410      EXIT.
003420  EJECT
003430*********************************************************************
003440*      BUILD-ALL-TIMELINES - ONE PASS PER ROUND, DRIVEN BY THE
003450*      KILLS FILE WHICH IS ALREADY SORTED BY ROUND, THEN TICK
003460*********************************************************************
003470  2000-BUILD-ALL-TIMELINES.
003480      MOVE HK-ROUND-NUM TO WS-CURR-ROUND.
003490      MOVE ZERO TO WS-EVENT-SUB.
003500      MOVE 'Y' TO WS-FIRST-KILL-SW.
003510      PERFORM 2100-EMIT-ROUND-START
003520          THRU 2199-EMIT-ROUND-START-EXIT.
003530      MOVE ZERO TO WS-KILL-LOG-SUB.
003540      PERFORM 2200-PROCESS-ROUND-KILLS
003550          THRU 2299-PROCESS-ROUND-KILLS-EXIT
003560          UNTIL NO-MORE-KILLS
003570          OR HK-ROUND-NUM NOT EQUAL WS-CURR-ROUND.
003580      PERFORM 2400-EMIT-PLANT-AND-DEFUSE
003590          THRU 2499-EMIT-PLANT-AND-DEFUSE-EXIT.
003600      PERFORM 2500-FLUSH-CURRENT-ROUND
003610          THRU 2599-FLUSH-CURRENT-ROUND-EXIT.
003620  2099-BUILD-ALL-TIMELINES-EXIT.
003630      EXIT.
003640  EJECT
003650*********************************************************************
003660*                     EMIT ROUND-START EVENT AT MS ZERO
003670*********************************************************************
003680  2100-EMIT-ROUND-START.
003690      SET EV-IDX TO 1.
003700      PERFORM 2150-ADD-EVENT-SLOT
003710          THRU 2159-ADD-EVENT-SLOT-EXIT.
003720      MOVE RT-START-TICK (WS-CURR-ROUND) TO EV-TICK (EV-IDX).
003730      MOVE ZERO              TO EV-TIMESTAMP-MS (EV-IDX).
003740      MOVE 'ROUND-START'     TO EV-TYPE (EV-IDX).
003750      MOVE SPACES            TO EV-PLAYER (EV-IDX)
003760                                 EV-TEAM (EV-IDX)
003770                                 EV-VICTIM (EV-IDX)
003780                                 EV-WEAPON (EV-IDX).
003790      MOVE 'N'               TO EV-ENTRY-FLAG (EV-IDX)
003800                                 EV-TRADE-FLAG (EV-IDX)
003810                                 EV-HS-FLAG (EV-IDX).
003820      ADD 1 TO WS-ROUNDSTART-EVT-CNT.
003830  2199-EMIT-ROUND-START-EXIT.
003840      EXIT.
003850  EJECT
003860*********************************************************************
003870*      RESERVE THE NEXT EVENT-TABLE SLOT - ABEND ON OVERFLOW.
003880*      WS-OVERFLOW-GUARD-TRIPS-CT ONLY EVER MOVES WHEN THE TABLE IS
003890*      WITHIN FIVE SLOTS OF THE CEILING - A CHEAP EARLY-WARNING SIGN
003900*      THAT WS-MAX-EVENTS MAY NEED RAISING BEFORE A MATCH ACTUALLY
003910*      ABENDS ON IT.
003920*********************************************************************
003930  2150-ADD-EVENT-SLOT.
003940      ADD 1 TO WS-EVENT-SUB.
003950      IF WS-EVENT-SUB GREATER THAN WS-MAX-EVENTS
003960          DISPLAY 'EVENT TABLE OVERFLOW - ROUND ' WS-CURR-ROUND
003970          GO TO EOJ9900-ABEND
003980      END-IF.
003990      IF WS-EVENT-SUB GREATER THAN WS-MAX-EVENTS - 5
004000          ADD 1 TO WS-OVERFLOW-GUARD-TRIPS-CT
004010      END-IF.
004020      SET EV-IDX TO WS-EVENT-SUB.
004030  2159-ADD-EVENT-SLOT-EXIT.
004040      EXIT.
004050  EJECT
004060*********************************************************************
004070*   PROCESS-ROUND-KILLS - ONE KILL RECORD OUT OF HOLD-KILL-AREA
004080*********************************************************************
004090  2200-PROCESS-ROUND-KILLS.
004100      COMPUTE WS-CURR-MS =
004110          (HK-TICK - RT-START-TICK (WS-CURR-ROUND)) * 1000 / WS-TICKRATE.
004120      PERFORM 2300-CHECK-TRADE
004130          THRU 2399-CHECK-TRADE-EXIT.
004140      PERFORM 2210-ADD-KILL-EVENT
004150          THRU 2219-ADD-KILL-EVENT-EXIT.
004160      PERFORM 2220-ADD-DEATH-EVENT
004170          THRU 2229-ADD-DEATH-EVENT-EXIT.
004180      PERFORM 2230-LOG-KILL
004190          THRU 2239-LOG-KILL-EXIT.
004200      MOVE 'N' TO WS-FIRST-KILL-SW.
004210      PERFORM 2900-READ-NEXT-KILL
004220          THRU 2999-READ-NEXT-KILL-EXIT.
004230  2299-PROCESS-ROUND-KILLS-EXIT.
004240      EXIT.
004250  EJECT
004260*********************************************************************
004270*      ADD THE KILL OR ENTRY-KILL EVENT FOR THIS ROUND
004280*********************************************************************
004290  2210-ADD-KILL-EVENT.
004300      PERFORM 2150-ADD-EVENT-SLOT
004310          THRU 2159-ADD-EVENT-SLOT-EXIT.
004320      MOVE HK-TICK            TO EV-TICK (EV-IDX).
004330      MOVE WS-CURR-MS         TO EV-TIMESTAMP-MS (EV-IDX).
004340      MOVE HK-ATTACKER-NAME   TO EV-PLAYER (EV-IDX).
004350      MOVE HK-ATTACKER-TEAM   TO EV-TEAM (EV-IDX).
004360      MOVE HK-VICTIM-NAME     TO EV-VICTIM (EV-IDX).
004370      MOVE HK-WEAPON          TO EV-WEAPON (EV-IDX).
004380      MOVE HK-HEADSHOT-FLAG   TO EV-HS-FLAG (EV-IDX).
004390      IF FIRST-KILL-OF-ROUND
004400          MOVE 'ENTRY-KILL'  TO EV-TYPE (EV-IDX)
004410          MOVE 'Y'           TO EV-ENTRY-FLAG (EV-IDX)
004420          ADD 1 TO WS-ENTRY-EVT-CNT
004430      ELSE
004440          MOVE 'KILL'        TO EV-TYPE (EV-IDX)
004450          MOVE 'N'           TO EV-ENTRY-FLAG (EV-IDX)
004460          ADD 1 TO WS-KILL-EVT-CNT
004470      END-IF.
004480      IF A-TRADE-WAS-FOUND
004490          MOVE 'Y' TO EV-TRADE-FLAG (EV-IDX)
004500      ELSE
004510          MOVE 'N' TO EV-TRADE-FLAG (EV-IDX)
004520      END-IF.
004530  2219-ADD-KILL-EVENT-EXIT.
004540      EXIT.
004550  EJECT
004560*********************************************************************
004570*      ADD THE MATCHING DEATH EVENT FOR THE VICTIM - THE VICTIM
004580*      FIELD ON A DEATH EVENT CARRIES THE KILLER'S NAME
004590*********************************************************************
004600  2220-ADD-DEATH-EVENT.
004610      PERFORM 2150-ADD-EVENT-SLOT
004620          THRU 2159-ADD-EVENT-SLOT-EXIT.
004630      MOVE HK-TICK            TO EV-TICK (EV-IDX).
004640      MOVE WS-CURR-MS         TO EV-TIMESTAMP-MS (EV-IDX).
004650      MOVE 'DEATH'            TO EV-TYPE (EV-IDX).
004660      MOVE HK-VICTIM-NAME     TO EV-PLAYER (EV-IDX).
004670      MOVE HK-VICTIM-TEAM     TO EV-TEAM (EV-IDX).
004680      MOVE HK-ATTACKER-NAME   TO EV-VICTIM (EV-IDX).
004690      MOVE HK-WEAPON          TO EV-WEAPON (EV-IDX).
004700      MOVE 'N'                TO EV-ENTRY-FLAG (EV-IDX).
004710      MOVE 'N'                TO EV-TRADE-FLAG (EV-IDX).
004720      MOVE HK-HEADSHOT-FLAG   TO EV-HS-FLAG (EV-IDX).
004730      ADD 1 TO WS-DEATH-EVT-CNT.
004740  2229-ADD-DEATH-EVENT-EXIT.
004750      EXIT.
004760  EJECT
004770*********************************************************************
004780*      RECORD THIS KILL IN THE KILL LOG FOR FUTURE TRADE CHECKS
004790*********************************************************************
004800  2230-LOG-KILL.
004810      ADD 1 TO WS-KILL-LOG-SUB.
004820      IF WS-KILL-LOG-SUB GREATER THAN WS-MAX-KILL-LOG
004830          DISPLAY 'KILL LOG OVERFLOW - ROUND ' WS-CURR-ROUND
004840          GO TO EOJ9900-ABEND
004850      END-IF.
004860      SET KL-IDX TO WS-KILL-LOG-SUB.
004870      MOVE HK-ATTACKER-NAME TO KL-ATTACKER (KL-IDX).
004880      MOVE HK-VICTIM-NAME   TO KL-VICTIM (KL-IDX).
004890      MOVE WS-CURR-MS       TO KL-MS (KL-IDX).
004900  2239-LOG-KILL-EXIT.
004910      EXIT.
004920  EJECT
004930*********************************************************************
004940*      CHECK-TRADE - DOES THIS KILL AVENGE A RECENT TEAMMATE DEATH.
004950*      A TRADE IS A KILL WHOSE ATTACKER WAS THE VICTIM OF AN EARLIER
004960*      KILL IN THE SAME ROUND, WITHIN THE 3000-MS TRADE WINDOW.
004970*      WHEN FOUND, A SEPARATE TRADE EVENT IS ALSO QUEUED.
004980*********************************************************************
004990  2300-CHECK-TRADE.
005000      MOVE 'N' TO WS-TRADE-FOUND-SW.
005010      IF WS-KILL-LOG-SUB EQUAL ZERO
005020          GO TO 2399-CHECK-TRADE-EXIT
005030      END-IF.
005040      PERFORM 2310-SCAN-KILL-LOG
005050          THRU 2319-SCAN-KILL-LOG-EXIT
005060          VARYING KL-IDX FROM 1 BY 1
005070          UNTIL KL-IDX GREATER THAN WS-KILL-LOG-SUB
005080          OR A-TRADE-WAS-FOUND.
005090  2399-CHECK-TRADE-EXIT.
005100      EXIT.
005110  EJECT
005120  2310-SCAN-KILL-LOG.
005130      IF KL-VICTIM (KL-IDX) EQUAL HK-ATTACKER-NAME
005140          COMPUTE WS-DIFF-MS = WS-CURR-MS - KL-MS (KL-IDX)
005150          IF WS-DIFF-MS LESS THAN OR EQUAL TO WS-TRADE-WINDOW-MS
005160              MOVE 'Y' TO WS-TRADE-FOUND-SW
005170              PERFORM 2320-ADD-TRADE-EVENT
005180                  THRU 2329-ADD-TRADE-EVENT-EXIT
005190          END-IF
005200      END-IF.
005210  2319-SCAN-KILL-LOG-EXIT.
005220      EXIT.
005230  EJECT
005240  2320-ADD-TRADE-EVENT.
005250      PERFORM 2150-ADD-EVENT-SLOT
005260          THRU 2159-ADD-EVENT-SLOT-EXIT.
005270      MOVE HK-TICK            TO EV-TICK (EV-IDX).
005280      MOVE WS-CURR-MS         TO EV-TIMESTAMP-MS (EV-IDX).
005290      MOVE 'TRADE'            TO EV-TYPE (EV-IDX).
005300      MOVE HK-ATTACKER-NAME   TO EV-PLAYER (EV-IDX).
005310      MOVE HK-ATTACKER-TEAM   TO EV-TEAM (EV-IDX).
005320      MOVE HK-VICTIM-NAME     TO EV-VICTIM (EV-IDX).
005330      MOVE HK-WEAPON          TO EV-WEAPON (EV-IDX).
005340      MOVE 'N'                TO EV-ENTRY-FLAG (EV-IDX).
005350      MOVE 'Y'                TO EV-TRADE-FLAG (EV-IDX).
005360      MOVE HK-HEADSHOT-FLAG   TO EV-HS-FLAG (EV-IDX).
005370      ADD 1 TO WS-TRADE-EVT-CNT.
005380  2329-ADD-TRADE-EVENT-EXIT.
005390      EXIT.
005400  EJECT
005410*********************************************************************
005420*      EMIT-PLANT-AND-DEFUSE - FROM THE ROUND TABLE ENTRY, NOT THE
005430*      KILL STREAM - TICKS MUST FALL WITHIN THE ROUND WINDOW
005440*********************************************************************
005450  2400-EMIT-PLANT-AND-DEFUSE.
005460      IF RT-PLANT-FLAG (WS-CURR-ROUND) EQUAL 'Y'
005470          AND RT-PLANT-TICK (WS-CURR-ROUND) GREATER THAN OR EQUAL TO
005480              RT-START-TICK (WS-CURR-ROUND)
005490          AND RT-PLANT-TICK (WS-CURR-ROUND) LESS THAN OR EQUAL TO
005500              RT-END-TICK (WS-CURR-ROUND)
005510          PERFORM 2410-ADD-PLANT-EVENT
005520              THRU 2419-ADD-PLANT-EVENT-EXIT
005530      END-IF.
005540      IF RT-DEFUSE-FLAG (WS-CURR-ROUND) EQUAL 'Y'
005550          AND RT-DEFUSE-TICK (WS-CURR-ROUND) GREATER THAN OR EQUAL TO
005560              RT-START-TICK (WS-CURR-ROUND)
005570          AND RT-DEFUSE-TICK (WS-CURR-ROUND) LESS THAN OR EQUAL TO
005580              RT-END-TICK (WS-CURR-ROUND)
005590          PERFORM 2420-ADD-DEFUSE-EVENT
005600              THRU 2429-ADD-DEFUSE-EVENT-EXIT
005610      END-IF.
005620  2499-EMIT-PLANT-AND-DEFUSE-EXIT.
005630      EXIT.
005640  EJECT
005650  2410-ADD-PLANT-EVENT.
005660      PERFORM 2150-ADD-EVENT-SLOT
005670          THRU 2159-ADD-EVENT-SLOT-EXIT.
005680      COMPUTE WS-TEMP-MS =
005690          (RT-PLANT-TICK (WS-CURR-ROUND) -
005700           RT-START-TICK (WS-CURR-ROUND)) * 1000 / WS-TICKRATE.
005710      MOVE RT-PLANT-TICK (WS-CURR-ROUND) TO EV-TICK (EV-IDX).
005720      MOVE WS-TEMP-MS                    TO EV-TIMESTAMP-MS (EV-IDX).
005730      MOVE 'PLANT'                       TO EV-TYPE (EV-IDX).
005740      MOVE RT-PLANT-PLAYER (WS-CURR-ROUND) TO EV-PLAYER (EV-IDX).
005750      MOVE 'T '                          TO EV-TEAM (EV-IDX).
005760      MOVE SPACES                        TO EV-VICTIM (EV-IDX)
005770                                             EV-WEAPON (EV-IDX).
005780      MOVE 'N'                           TO EV-ENTRY-FLAG (EV-IDX)
005790                                             EV-TRADE-FLAG (EV-IDX)
005800                                             EV-HS-FLAG (EV-IDX).
005810      ADD 1 TO WS-PLANT-EVT-CNT.
005820  2419-ADD-PLANT-EVENT-EXIT.
005830      EXIT.
005840  EJECT
005850  2420-ADD-DEFUSE-EVENT.
005860      PERFORM 2150-ADD-EVENT-SLOT
005870          THRU 2159-ADD-EVENT-SLOT-EXIT.
005880      COMPUTE WS-TEMP-MS =
005890          (RT-DEFUSE-TICK (WS-CURR-ROUND) -
005900           RT-START-TICK (WS-CURR-ROUND)) * 1000 / WS-TICKRATE.
005910      MOVE RT-DEFUSE-TICK (WS-CURR-ROUND) TO EV-TICK (EV-IDX).
005920      MOVE WS-TEMP-MS                     TO EV-TIMESTAMP-MS (EV-IDX).
005930      MOVE 'DEFUSE'                       TO EV-TYPE (EV-IDX).
005940      MOVE RT-DEFUSE-PLAYER (WS-CURR-ROUND) TO EV-PLAYER (EV-IDX).
005950      MOVE 'CT'                           TO EV-TEAM (EV-IDX).
005960      MOVE SPACES                         TO EV-VICTIM (EV-IDX)
005970                                              EV-WEAPON (EV-IDX).
005980      MOVE 'N'                            TO EV-ENTRY-FLAG (EV-IDX)
005990                                              EV-TRADE-FLAG (EV-IDX)
006000                                              EV-HS-FLAG (EV-IDX).
006010      ADD 1 TO WS-DEFUSE-EVT-CNT.
006020  2429-ADD-DEFUSE-EVENT-EXIT.
006030      EXIT.
006040  EJECT
006050*********************************************************************
006060*   FLUSH-CURRENT-ROUND - SORT THE EVENT TABLE BY TIMESTAMP-MS AND
006070*   WRITE THE ROUND'S EVENTS TO THE TIMELINE FILE.  MORE THAN THREE
006080*   SLOTS IN USE MEANS THE ROUND-START EVENT PLUS AT LEAST ONE FULL
006090*   KILL/DEATH PAIR BEYOND THE OPENING EXCHANGE - A ROUND THAT SAW
006100*   REAL BACK-AND-FORTH RATHER THAN A SINGLE PICK.
006110*********************************************************************
006120  2500-FLUSH-CURRENT-ROUND.
006130      IF WS-EVENT-SUB GREATER THAN 3
006140          ADD 1 TO WS-MULTI-EVENT-ROUNDS-CT
006150      END-IF.
006160      PERFORM 2510-SORT-ROUND-EVENTS
006170          THRU 2519-SORT-ROUND-EVENTS-EXIT.
006180      PERFORM 2520-WRITE-ROUND-EVENTS
006190          THRU 2529-WRITE-ROUND-EVENTS-EXIT
006200          VARYING EV-IDX FROM 1 BY 1
006210          UNTIL EV-IDX GREATER THAN WS-EVENT-SUB.
006220      MOVE ZERO TO WS-EVENT-SUB.
006230  2599-FLUSH-CURRENT-ROUND-EXIT.
006240      EXIT.
006250  EJECT
006260*********************************************************************
006270*   SORT-ROUND-EVENTS - SIMPLE BUBBLE SORT, AT MOST 200 ENTRIES,
006280*   STABLE ENOUGH FOR ONE ROUND'S WORTH OF EVENTS (REWRITTEN 98/04/14
006290*   - SEE CHANGE LOG - OLD VERSION LEFT PLANT/DEFUSE OUT OF ORDER)
006300*********************************************************************
006310  2510-SORT-ROUND-EVENTS.
006320      IF WS-EVENT-SUB LESS THAN 2
006330          GO TO 2519-SORT-ROUND-EVENTS-EXIT
006340      END-IF.
006350      MOVE 'Y' TO WS-SWAP-IND.
006360      PERFORM 2511-SORT-ONE-PASS
006370          THRU 2518-SORT-ONE-PASS-EXIT
006380          UNTIL NOT A-SWAP-WAS-MADE.
006390  2519-SORT-ROUND-EVENTS-EXIT.
006400      EXIT.
006410  EJECT
006420  2511-SORT-ONE-PASS.
006430      MOVE 'N' TO WS-SWAP-IND.
006440      PERFORM 2512-COMPARE-ADJACENT
006450          THRU 2517-COMPARE-ADJACENT-EXIT
006460          VARYING EV-IDX FROM 1 BY 1
006470          UNTIL EV-IDX GREATER THAN WS-EVENT-SUB - 1.
006480  2518-SORT-ONE-PASS-EXIT.
006490      EXIT.
006500  EJECT
006510  2512-COMPARE-ADJACENT.
006520      SET EV-IDX2 TO EV-IDX.
006530      SET EV-IDX2 UP BY 1.
006540      IF EV-TIMESTAMP-MS (EV-IDX) GREATER THAN EV-TIMESTAMP-MS (EV-IDX2)
006550          MOVE EV-ENTRY (EV-IDX)  TO WS-SORT-HOLD
006560          MOVE EV-ENTRY (EV-IDX2) TO EV-ENTRY (EV-IDX)
006570          MOVE WS-SORT-HOLD       TO EV-ENTRY (EV-IDX2)
006580          MOVE 'Y' TO WS-SWAP-IND
006590      END-IF.
006600  2517-COMPARE-ADJACENT-EXIT.
006610      EXIT.
006620  EJECT
006630  2520-WRITE-ROUND-EVENTS.
006640      MOVE WS-CURR-ROUND       TO TL-ROUND-NUM.
006650      MOVE EV-TICK (EV-IDX)    TO TL-TICK.
006660      MOVE EV-TIMESTAMP-MS (EV-IDX) TO TL-TIMESTAMP-MS.
006670      MOVE EV-TYPE (EV-IDX)    TO TL-EVENT-TYPE.
006680      MOVE EV-PLAYER (EV-IDX)  TO TL-PLAYER.
006690      MOVE EV-TEAM (EV-IDX)    TO TL-TEAM.
006700      MOVE EV-VICTIM (EV-IDX)  TO TL-VICTIM.
006710      MOVE EV-WEAPON (EV-IDX)  TO TL-WEAPON.
006720      MOVE EV-ENTRY-FLAG (EV-IDX) TO TL-ENTRY-FLAG.
006730      MOVE EV-TRADE-FLAG (EV-IDX) TO TL-TRADE-FLAG.
006740      MOVE EV-HS-FLAG (EV-IDX) TO TL-HS-FLAG.
006750      MOVE ZERO TO TL-WPA-DELTA.
006760      WRITE TIMELINE-REC.
006770      IF NOT TIMELINE-OK
006780          DISPLAY 'WRITE ERROR ON TIMELINE - STATUS ' WS-TIMELINE-STATUS
006790          GO TO EOJ9900-ABEND
006800      END-IF.
006810      ADD 1 TO WS-TOTAL-EVENTS.
006820  2529-WRITE-ROUND-EVENTS-EXIT.
006830      EXIT.
006840  EJECT
006850*********************************************************************
006860*                     READ NEXT KILL RECORD
006870*********************************************************************
006880  2900-READ-NEXT-KILL.
006890      READ KILLS-FILE
006900          AT END
006910              SET NO-MORE-KILLS TO TRUE
006920              GO TO 2999-READ-NEXT-KILL-EXIT
006930      END-READ.
006940      IF NOT KILLS-OK
006950          DISPLAY 'KILLS READ ERROR - STATUS ' WS-KILLS-STATUS
006960          GO TO EOJ9900-ABEND
006970      END-IF.
006980      MOVE KE-ROUND-NUM       TO HK-ROUND-NUM.
006990      MOVE KE-TICK            TO HK-TICK.
007000      MOVE KE-ATTACKER-NAME   TO HK-ATTACKER-NAME.
007010      MOVE KE-ATTACKER-TEAM   TO HK-ATTACKER-TEAM.
007020      MOVE KE-VICTIM-NAME     TO HK-VICTIM-NAME.
007030      MOVE KE-VICTIM-TEAM     TO HK-VICTIM-TEAM.
007040      MOVE KE-WEAPON          TO HK-WEAPON.
007050      MOVE KE-HEADSHOT-FLAG   TO HK-HEADSHOT-FLAG.
007060  2999-READ-NEXT-KILL-EXIT.
007070      EXIT.
007080  EJECT
007090*********************************************************************
007100*                        CLOSE FILES AND REPORT COUNTS
007110*********************************************************************
007120  EOJ9000-CLOSE-FILES.
007130      CLOSE KILLS-FILE ROUNDS-FILE TIMELINE-FILE.
007140      DISPLAY 'FATIMELN - ROUNDS LOADED:    ' WS-NUM-ROUNDS.
007150      DISPLAY 'FATIMELN - TOTAL EVENTS:      ' WS-TOTAL-EVENTS.
007160      DISPLAY 'FATIMELN - KILL EVENTS:       ' WS-KILL-EVT-CNT.
007170      DISPLAY 'FATIMELN - ENTRY-KILL EVENTS: ' WS-ENTRY-EVT-CNT.
007180      DISPLAY 'FATIMELN - DEATH EVENTS:      ' WS-DEATH-EVT-CNT.
007190      DISPLAY 'FATIMELN - TRADE EVENTS:      ' WS-TRADE-EVT-CNT.
007200      DISPLAY 'FATIMELN - PLANT EVENTS:      ' WS-PLANT-EVT-CNT.
007210      DISPLAY 'FATIMELN - DEFUSE EVENTS:     ' WS-DEFUSE-EVT-CNT.
007220      DISPLAY 'FATIMELN - ROUND-START EVENTS:' WS-ROUNDSTART-EVT-CNT.
007230      DISPLAY 'FATIMELN - MULTI-EVENT ROUNDS: ' WS-MULTI-EVENT-ROUNDS-CT.
007240      DISPLAY 'FATIMELN - OVERFLOW GUARD TRIPS:'
007250          WS-OVERFLOW-GUARD-TRIPS-CT.
007260      GO TO EOJ9999-EXIT.
007270  EOJ9900-ABEND.
007280      DISPLAY 'FATIMELN - PROGRAM ABENDING DUE TO ERROR'.
007290      CLOSE KILLS-FILE ROUNDS-FILE TIMELINE-FILE.
007300      MOVE 16 TO RETURN-CODE.
007310  EOJ9999-EXIT.
007320      EXIT.
