000100   IDENTIFICATION DIVISION.
000110   PROGRAM-ID.    FACALIBR.
000120   AUTHOR.        P Q REAVES.
000130   INSTALLATION.  FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140   DATE-WRITTEN.  09/21/1999.
000150   DATE-COMPILED.
000160   SECURITY.      UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*****************************************************************
000190*    A B S T R A C T
000200*
000210*    READS MATCHED (PREDICTED PROBABILITY, ACTUAL ROUND WINNER)
000220*    PAIRS AND SCORES THE ROUND-WIN PREDICTOR AGAINST WHAT ACTUALLY
000230*    HAPPENED - A BRIER SCORE (LOWER IS BETTER, 0 IS PERFECT), AN
000240*    ACCURACY FIGURE AT THE 50% CALL-IT-FOR-T THRESHOLD, AND A
000250*    10-BUCKET CALIBRATION CURVE SHOWING WHETHER A PREDICTED 60%
000260*    ACTUALLY WON AROUND 60% OF THE TIME.  NO INPUT AT ALL IS NOT
000270*    TREATED AS AN ERROR - THE BRIER SCORE SIMPLY DEFAULTS TO THE
000280*    WORST POSSIBLE READING SO A COLD RUN DOESN'T LOOK ARTIFICIALLY
000290*    GOOD.  PRINTS AS AUDIT SECTION 4 - PREDICTOR CALIBRATION.
000300*
000310*    J C L
000320*    //CALIBPR  DD  CALIBRATION PAIRS (PREDICTED PROB, ACTUAL WINNER)
000330*    //AUDIT    DD  SHARED PRINT FILE, SECTION 4 APPENDED HERE
000340*
000350*    E N T R Y   P A R A M E T E R S
000360*    NONE - STRAIGHT BATCH STEP, NO PARM CARD READ.
000370*
000380*    E R R O R S   D E T E C T E D   B Y   T H I S   E L E M E N T
000390*    I/O STATUS NOT ZERO ON ANY READ/WRITE - SEE EOJ9900-ABEND.
000400*
000410*    E L E M E N T S   I N V O K E D   B Y   T H I S   E L E M E N T
000420*    NONE.
000430*
000440*    U S E R   C O N S T A N T S   A N D   T A B L E S   R E F E R E N C E D
000450*    CALIBRATION-BUCKET-TABLE HOLDS ONE SLOT PER TENTH OF PREDICTED
000460*    PROBABILITY (0.0-0.1, 0.1-0.2, ... 0.9-1.0) - A PAIR'S BUCKET IS
000470*    THE PREDICTED PROBABILITY TRUNCATED TO ITS LEADING TENTH.  A
000480*    BUCKET WITH NO PAIRS IN IT IS LEFT OFF THE PRINTED CURVE RATHER
000490*    THAN PRINTED WITH A MEANINGLESS ZERO RATE.
000500*****************************************************************
000510*    CHANGE LOG
000520*    99/09/21  PQR  ORIG (TICKET 5230)
000530*    00/02/03  PQR  Y2K - NO CENTURY-SENSITIVE DATE FIELDS IN THIS
000540*                   LAYOUT, N/C
000550*    03/09/30  PQR  ADDED WS-BUCKETS-PRINTED/WS-BUCKETS-SKIPPED TO
000560*                   THE EOJ TALLY - A RUN WITH A SUSPICIOUSLY SHORT
000570*                   CURVE WAS HARD TO TELL APART FROM A RUN THAT
000580*                   SIMPLY HAD FEW PAIRS, TICKET 5288
000590*****************************************************************
000600*
000610   ENVIRONMENT DIVISION.
000620*
000630*    TWO FILES ONLY - THE CALIBRATION PAIRS COMING IN, AND THE
000640*    SHARED AUDIT PRINT FILE THIS STEP APPENDS SECTION 4 TO.  THIS
000650*    IS THE LAST OF THE FOUR AUDIT-WRITING STEPS IN THE NIGHTLY
000660*    STREAM, SO AUDIT ALREADY HAS SECTIONS 1 THROUGH 3 ON IT WHEN
000670*    THIS PROGRAM OPENS IT FOR EXTEND.
000680*
000690   CONFIGURATION SECTION.
000700   SOURCE-COMPUTER.  IBM-3090.
000710   OBJECT-COMPUTER.  IBM-3090.
000720   SPECIAL-NAMES.
000730       C01 IS TOP-OF-FORM.
000740*
000750   INPUT-OUTPUT SECTION.
000760   FILE-CONTROL.
000770       SELECT CALIBPR-FILE  ASSIGN TO CALIBPR
000780           FILE STATUS IS WS-CALIBPR-STATUS.
000790       SELECT AUDIT-FILE    ASSIGN TO AUDIT
000800           FILE STATUS IS WS-AUDIT-STATUS.
000810*
000820   DATA DIVISION.
000830   FILE SECTION.
000840*
000850*    CALIBPR-REC IS ONE (PREDICTED PROBABILITY, ACTUAL WINNER) PAIR -
000860*    SEE FACALPR FOR THE FULL LAYOUT AND WHERE IT COMES FROM.
000870   FD  CALIBPR-FILE.
000880   01  CALIBPR-REC.
000890       COPY FACALPR.
000900*
000910*    AUDIT-LINE IS THE SAME 132-BYTE PRINT LINE EVERY OTHER AUDIT-
000920*    WRITING STEP IN THIS SYSTEM USES.
000930   FD  AUDIT-FILE.
000940   01  AUDIT-LINE                        PIC X(132).
000950*
000960   WORKING-STORAGE SECTION.
000970*
000980*********************************************************************
000990*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  THESE
001000*    FEED THE EOJ TALLY LINE ONLY, SO THEY HAVE NO BUSINESS BEING
001010*    PACKED INTO VARIABLE-WORK-AREA WITH THE FIELDS THE CALIBRATION
001020*    ARITHMETIC ACTUALLY DEPENDS ON.
001030*********************************************************************
001040   77  WS-BUCKETS-PRINTED            PIC 9(02) COMP VALUE ZERO.
001050   77  WS-BUCKETS-SKIPPED            PIC 9(02) COMP VALUE ZERO.
001060*
001070   01  FILE-STATUS-SWITCHES.
001080       05  WS-CALIBPR-STATUS             PIC XX       VALUE '00'.
001090           88  CALIBPR-OK                              VALUE '00'.
001100           88  CALIBPR-EOF                              VALUE '10'.
001110       05  WS-AUDIT-STATUS               PIC XX       VALUE '00'.
001120           88  AUDIT-OK                                VALUE '00'.
001130       05  FILLER                        PIC X(12).
001140*
001150*    VARIABLE-WORK-AREA CARRIES EVERY FIELD THE BRIER SCORE, THE
001160*    ACCURACY FIGURE AND THE PER-PAIR BUCKET ASSIGNMENT ACTUALLY
001170*    NEED.  WS-ERROR IS SIGNED BECAUSE A PREDICTED PROBABILITY
001180*    BELOW THE ACTUAL OUTCOME (0 OR 1) PRODUCES A NEGATIVE
001190*    DIFFERENCE BEFORE IT GETS SQUARED.
001200   01  VARIABLE-WORK-AREA.
001210       05  WS-TOTAL-PAIRS                PIC 9(05)        COMP.
001220       05  WS-CORRECT-COUNT              PIC 9(05)        COMP.
001230       05  WS-SUM-SQ-ERROR               PIC S9(05)V9(04) COMP-3.
001240       05  WS-ERROR                      PIC S9(01)V9(04) COMP-3.
001250       05  WS-BRIER-SCORE                PIC 9(01)V9(04)  COMP-3.
001260       05  WS-ACCURACY                   PIC 9(01)V9(04)  COMP-3.
001270       05  WS-ACTUAL-FLAG                PIC 9(01)        COMP.
001280       05  WS-PREDICTED-FLAG             PIC 9(01)        COMP.
001290       05  WS-BUCKET-IDX                 PIC 9(01)        COMP.
001300       05  WS-BUCKET-MID                 PIC 9(01)V99     COMP-3.
001310       05  WS-BUCKET-ACTUAL-RATE         PIC 9(01)V9(04)  COMP-3.
001320   01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001330       05  FILLER                        PIC X(33).
001340*
001350*    ONE SLOT PER TENTH OF PREDICTED PROBABILITY - SEE THE USER
001360*    CONSTANTS NOTE ABOVE.  BOTH COUNTERS ARE RESET TO ZERO AT
001370*    INITIALIZATION BY 3910-CLEAR-ONE-BUCKET BEFORE THE FIRST PAIR
001380*    IS EVER READ.
001390   01  CALIBRATION-BUCKET-TABLE.
001400       05  CB-ENTRY OCCURS 10 TIMES
001410               INDEXED BY CB-IDX.
001420           10  CB-COUNT                  PIC 9(05)    COMP.
001430           10  CB-T-WINS                 PIC 9(05)    COMP.
001440   01  CB-TABLE-REDEF REDEFINES CALIBRATION-BUCKET-TABLE.
001450       05  FILLER                        PIC X(80).
001460*
001470*    PRINT-WORK-AREA HOLDS THE DISPLAY-USAGE MIRRORS OF THE COMP-3
001480*    FIGURES ABOVE - STRING CANNOT MOVE A PACKED FIELD DIRECTLY
001490*    INTO A PRINT LINE ON THIS COMPILER, SO EVERYTHING GETS COPIED
001500*    OUT TO A ZONED FIELD FIRST.
001510   01  PRINT-WORK-AREA.
001520       05  WS-PRINT-BRIER                PIC 9(01)V9(04)  VALUE 0.
001530       05  WS-PRINT-ACCURACY-PCT         PIC 9(03)V9      VALUE 0.
001540       05  WS-PRINT-BUCKET-LO            PIC 9(01)V9      VALUE 0.
001550       05  WS-PRINT-BUCKET-MID           PIC 9(01)V99     VALUE 0.
001560       05  WS-PRINT-ACTUAL-RATE-PCT      PIC 9(03)V9      VALUE 0.
001570       05  WS-PRINT-COUNT                PIC 9(05)        VALUE 0.
001580       05  FILLER                        PIC X(07).
001590   01  PW-REDEF REDEFINES PRINT-WORK-AREA.
001600       05  FILLER                        PIC X(30).
001610*
001620   PROCEDURE DIVISION.
001630*
001640*********************************************************************
001650*    0000-CONTROL-PROCESS IS THE WHOLE JOB IN FIVE STEPS - READ
001660*    EVERY PAIR ACCUMULATING THE BRIER SUM-OF-SQUARES, THE ACCURACY
001670*    TALLY AND THE PER-BUCKET COUNTS; TURN THOSE SUMS INTO FINAL
001680*    RATES; PRINT THE SUMMARY LINE; PRINT WHATEVER BUCKETS ACTUALLY
001690*    HAD PAIRS IN THEM; CLOSE UP.
001700*********************************************************************
001710   0000-CONTROL-PROCESS.
001720*    STEP ONE - OPEN FILES, ZERO THE ACCUMULATORS AND EVERY BUCKET
001730*    SLOT, PRIME THE READ-AHEAD.
001740       PERFORM 1000-INITIALIZATION
001750           THRU 1099-INITIALIZATION-EXIT.
001760*    STEP TWO - ONE PASS OVER EVERY CALIBRATION PAIR ON THE FILE.
001770       PERFORM 2000-PROCESS-ONE-PAIR
001780           THRU 2099-PROCESS-ONE-PAIR-EXIT
001790           UNTIL CALIBPR-EOF.
001800*    STEP THREE - TURN THE RUNNING SUMS INTO THE FINAL BRIER SCORE
001810*    AND ACCURACY FIGURE, WITH THE EMPTY-INPUT SPECIAL CASE.
001820       PERFORM 3000-COMPUTE-FINAL-METRICS
001830           THRU 3099-COMPUTE-FINAL-METRICS-EXIT.
001840*    STEP FOUR - WRITE THE SECTION HEADER AND THE ONE-LINE SUMMARY.
001850       PERFORM 3900-PRINT-SUMMARY-SECTION
001860           THRU 3999-PRINT-SUMMARY-SECTION-EXIT.
001870*    STEP FIVE - WRITE ONE LINE PER NON-EMPTY BUCKET.
001880       PERFORM 3100-PRINT-BUCKETS
001890           THRU 3199-PRINT-BUCKETS-EXIT.
001900       PERFORM EOJ9000-CLOSE-FILES
001910           THRU EOJ9099-CLOSE-FILES-EXIT.
001920       GOBACK.
001930*
001940*    1000-INITIALIZATION OPENS BOTH FILES, ZEROES THE RUNNING SUMS,
001950*    CLEARS EVERY BUCKET SLOT AND PRIMES THE READ-AHEAD BUFFER WITH
001960*    THE FIRST PAIR ON THE FILE (WHICH MAY BE NONE AT ALL - AN
001970*    EMPTY CALIBPR FILE IS A VALID, IF USELESS, RUN).
001980   1000-INITIALIZATION.
001990       OPEN INPUT CALIBPR-FILE.
002000       IF NOT CALIBPR-OK
002010           GO TO EOJ9900-ABEND
002020       END-IF.
002030       OPEN EXTEND AUDIT-FILE.
002040       IF NOT AUDIT-OK
002050           GO TO EOJ9900-ABEND
002060       END-IF.
002070       MOVE ZERO TO WS-TOTAL-PAIRS.
002080       MOVE ZERO TO WS-CORRECT-COUNT.
002090       MOVE ZERO TO WS-SUM-SQ-ERROR.
002100*    CLEAR ALL TEN BUCKET SLOTS BEFORE THE FIRST PAIR IS EVER READ -
002110*    WORKING-STORAGE IS NOT GUARANTEED ZEROED ON EVERY COMPILER THIS
002120*    SHOP HAS RUN ON OVER THE YEARS, SO THIS LOOP IS NOT OPTIONAL.
002130       PERFORM 3910-CLEAR-ONE-BUCKET
002140           THRU 3919-CLEAR-ONE-BUCKET-EXIT
002150           VARYING CB-IDX FROM 1 BY 1
002160           UNTIL CB-IDX GREATER THAN 10.
002170       PERFORM 2900-READ-NEXT-PAIR
002180           THRU 2999-READ-NEXT-PAIR-EXIT.
002190   1099-INITIALIZATION-EXIT.
002200       EXIT.
002210*
002220*    3910-CLEAR-ONE-BUCKET ZEROES ONE SLOT - CALLED TEN TIMES BY
002230*    THE VARYING PERFORM ABOVE, ONCE PER BUCKET.
002240   3910-CLEAR-ONE-BUCKET.
002250       MOVE ZERO TO CB-COUNT (CB-IDX).
002260       MOVE ZERO TO CB-T-WINS (CB-IDX).
002270   3919-CLEAR-ONE-BUCKET-EXIT.
002280       EXIT.
002290*
002300*********************************************************************
002310*    2000-PROCESS-ONE-PAIR IS THE WHOLE OF THE CALIBRATION MATH -
002320*    EVERY PAIR UPDATES THE BRIER SUM-OF-SQUARES, THE ACCURACY
002330*    TALLY AND EXACTLY ONE BUCKET'S COUNT, THEN READS THE NEXT PAIR.
002340*********************************************************************
002350   2000-PROCESS-ONE-PAIR.
002360       ADD 1 TO WS-TOTAL-PAIRS.
002370*    CP-ACTUAL-WINNER IS A TWO-BYTE FIELD ('T ' OR 'CT') - ONLY THE
002380*    FIRST BYTE IS NEEDED TO TELL THEM APART, SO THE REFERENCE
002390*    MODIFICATION BELOW PULLS JUST THAT BYTE RATHER THAN CARRYING A
002400*    SEPARATE 88-LEVEL FOR A PADDED TWO-CHARACTER LITERAL.
002410       IF CP-ACTUAL-WINNER (1:1) EQUAL TO 'T'
002420           MOVE 1 TO WS-ACTUAL-FLAG
002430       ELSE
002440           MOVE 0 TO WS-ACTUAL-FLAG
002450       END-IF.
002460*    THE BRIER TERM FOR THIS PAIR IS (PREDICTED - ACTUAL) SQUARED -
002470*    ACTUAL IS ALWAYS EXACTLY 0 OR 1, SO WS-ERROR RANGES FROM -1 TO
002480*    1 AND THE SQUARE IS ALWAYS NONNEGATIVE.
002490       COMPUTE WS-ERROR = CP-PREDICTED-PROB - WS-ACTUAL-FLAG.
002500       COMPUTE WS-SUM-SQ-ERROR =
002510           WS-SUM-SQ-ERROR + (WS-ERROR * WS-ERROR).
002520*    THE PREDICTOR IS "CALLED RIGHT" WHEN ITS 50%-THRESHOLD CALL
002530*    FOR T MATCHES WHO ACTUALLY WON - NOT WHEN THE PROBABILITY IS
002540*    CLOSE TO THE ACTUAL OUTCOME, WHICH IS WHAT THE BRIER SCORE
002550*    ALREADY MEASURES SEPARATELY.
002560       IF CP-PREDICTED-PROB NOT LESS THAN 0.5
002570           MOVE 1 TO WS-PREDICTED-FLAG
002580       ELSE
002590           MOVE 0 TO WS-PREDICTED-FLAG
002600       END-IF.
002610       IF WS-PREDICTED-FLAG EQUAL TO WS-ACTUAL-FLAG
002620           ADD 1 TO WS-CORRECT-COUNT
002630       END-IF.
002640*    BUCKET INDEX IS THE PREDICTED PROBABILITY'S LEADING TENTH -
002650*    COMPUTE INTO AN INTEGER FIELD WITH NO ROUNDED CLAUSE SO THE
002660*    RESULT TRUNCATES TOWARD ZERO (0.37 TIMES 10 IS 3.7, WHICH
002670*    TRUNCATES TO 3) RATHER THAN ROUNDING UP TO THE WRONG BUCKET.
002680*    THE RESULT IS 0-9, BUT THE TABLE IS 1-BASED, SO SET THE INDEX
002690*    TO THE BUCKET NUMBER AND THEN BUMP IT UP BY ONE.
002700       COMPUTE WS-BUCKET-IDX = CP-PREDICTED-PROB * 10.
002710       SET CB-IDX TO WS-BUCKET-IDX.
002720       SET CB-IDX UP BY 1.
002730       ADD 1 TO CB-COUNT (CB-IDX).
002740       IF WS-ACTUAL-FLAG EQUAL TO 1
002750           ADD 1 TO CB-T-WINS (CB-IDX)
002760       END-IF.
002770       PERFORM 2900-READ-NEXT-PAIR
002780           THRU 2999-READ-NEXT-PAIR-EXIT.
002790   2099-PROCESS-ONE-PAIR-EXIT.
002800       EXIT.
002810*
002820*    2900-READ-NEXT-PAIR IS THE STANDARD READ-AHEAD PARAGRAPH -
002830*    PRIMED ONCE AT INITIALIZATION, CALLED AGAIN AT THE BOTTOM OF
002840*    EVERY PASS THROUGH 2000-PROCESS-ONE-PAIR.
002850   2900-READ-NEXT-PAIR.
002860       READ CALIBPR-FILE INTO CALIBPR-REC
002870           AT END
002880               MOVE '10' TO WS-CALIBPR-STATUS
002890           NOT AT END
002900               CONTINUE
002910       END-READ.
002920       IF NOT CALIBPR-OK AND NOT CALIBPR-EOF
002930           GO TO EOJ9900-ABEND
002940       END-IF.
002950   2999-READ-NEXT-PAIR-EXIT.
002960       EXIT.
002970*
002980*    3000-COMPUTE-FINAL-METRICS TURNS THE RUNNING SUMS INTO RATES -
002990*    AN EMPTY INPUT FILE GETS THE WORST POSSIBLE BRIER SCORE (1)
003000*    AND THE WORST POSSIBLE ACCURACY (0) RATHER THAN A DIVIDE BY
003010*    ZERO, SO A COLD RUN WITH NO PAIRS NEVER LOOKS ARTIFICIALLY
003020*    GOOD ON THE AUDIT REPORT.
003030   3000-COMPUTE-FINAL-METRICS.
003040       IF WS-TOTAL-PAIRS EQUAL TO ZERO
003050           MOVE 1 TO WS-BRIER-SCORE
003060           MOVE 0 TO WS-ACCURACY
003070       ELSE
003080           COMPUTE WS-BRIER-SCORE ROUNDED =
003090               WS-SUM-SQ-ERROR / WS-TOTAL-PAIRS
003100           COMPUTE WS-ACCURACY ROUNDED =
003110               WS-CORRECT-COUNT / WS-TOTAL-PAIRS
003120       END-IF.
003130   3099-COMPUTE-FINAL-METRICS-EXIT.
003140       EXIT.
003150*
003160*    3900-PRINT-SUMMARY-SECTION WRITES THE SECTION HEADER, THE
003170*    ONE-LINE BRIER/ACCURACY SUMMARY AND THE COLUMN HEADER FOR THE
003180*    BUCKET LINES THAT FOLLOW.
003190   3900-PRINT-SUMMARY-SECTION.
003200       MOVE SPACES TO AUDIT-LINE.
003210       STRING 'SECTION 4 - PREDICTOR CALIBRATION'
003220           DELIMITED BY SIZE INTO AUDIT-LINE.
003230       WRITE AUDIT-LINE.
003240       IF NOT AUDIT-OK
003250           GO TO EOJ9900-ABEND
003260       END-IF.
003270*    BRIER SCORE AND ACCURACY ARE BOTH COMP-3 - MIRROR EACH ONE
003280*    INTO A DISPLAY FIELD BEFORE STRING-ING IT INTO THE PRINT LINE.
003290       MOVE WS-BRIER-SCORE TO WS-PRINT-BRIER.
003300       COMPUTE WS-PRINT-ACCURACY-PCT ROUNDED = WS-ACCURACY * 100.
003310       MOVE SPACES TO AUDIT-LINE.
003320       STRING 'BRIER SCORE: '      DELIMITED BY SIZE
003330              WS-PRINT-BRIER       DELIMITED BY SIZE
003340              '    ACCURACY: '     DELIMITED BY SIZE
003350              WS-PRINT-ACCURACY-PCT DELIMITED BY SIZE
003360              ' PCT'               DELIMITED BY SIZE
003370              INTO AUDIT-LINE.
003380       WRITE AUDIT-LINE.
003390       IF NOT AUDIT-OK
003400           GO TO EOJ9900-ABEND
003410       END-IF.
003420       MOVE SPACES TO AUDIT-LINE.
003430       STRING 'BUCKET  PREDICTED-MID  ACTUAL-RATE  COUNT'
003440           DELIMITED BY SIZE INTO AUDIT-LINE.
003450       WRITE AUDIT-LINE.
003460       IF NOT AUDIT-OK
003470           GO TO EOJ9900-ABEND
003480       END-IF.
003490   3999-PRINT-SUMMARY-SECTION-EXIT.
003500       EXIT.
003510*
003520*********************************************************************
003530*    3100-PRINT-BUCKETS WALKS ALL TEN SLOTS IN ORDER, LEAVING ANY
003540*    SLOT WITH ZERO PAIRS OFF THE PRINTED CURVE ENTIRELY - A
003550*    PRINTED "0.0 PCT" ON AN EMPTY BUCKET WOULD LOOK LIKE A REAL
003560*    MEASUREMENT INSTEAD OF "WE HAVE NO DATA HERE".
003570*********************************************************************
003580   3100-PRINT-BUCKETS.
003590       PERFORM 3110-PRINT-ONE-BUCKET
003600           THRU 3119-PRINT-ONE-BUCKET-EXIT
003610           VARYING CB-IDX FROM 1 BY 1
003620           UNTIL CB-IDX GREATER THAN 10.
003630   3199-PRINT-BUCKETS-EXIT.
003640       EXIT.
003650*
003660*    3110-PRINT-ONE-BUCKET SKIPS AN EMPTY SLOT OUTRIGHT, OTHERWISE
003670*    COMPUTES THE BUCKET'S MIDPOINT AND ACTUAL WIN RATE AND WRITES
003680*    ONE DETAIL LINE.
003690   3110-PRINT-ONE-BUCKET.
003700       IF CB-COUNT (CB-IDX) EQUAL TO ZERO
003710           ADD 1 TO WS-BUCKETS-SKIPPED
003720           GO TO 3119-PRINT-ONE-BUCKET-EXIT
003730       END-IF.
003740*    MIDPOINT OF BUCKET N (1-BASED) IS (N-1)*0.1 + 0.05 - E.G.
003750*    BUCKET 1 (0.0-0.1) HAS MIDPOINT 0.05, BUCKET 10 (0.9-1.0) HAS
003760*    MIDPOINT 0.95.
003770       COMPUTE WS-BUCKET-MID ROUNDED =
003780           ((CB-IDX - 1) * 0.1) + 0.05.
003790       COMPUTE WS-BUCKET-ACTUAL-RATE ROUNDED =
003800           CB-T-WINS (CB-IDX) / CB-COUNT (CB-IDX).
003810       COMPUTE WS-PRINT-BUCKET-LO = (CB-IDX - 1) * 0.1.
003820       MOVE WS-BUCKET-MID TO WS-PRINT-BUCKET-MID.
003830       COMPUTE WS-PRINT-ACTUAL-RATE-PCT ROUNDED =
003840           WS-BUCKET-ACTUAL-RATE * 100.
003850       MOVE CB-COUNT (CB-IDX) TO WS-PRINT-COUNT.
003860       ADD 1 TO WS-BUCKETS-PRINTED.
003870       MOVE SPACES TO AUDIT-LINE.
003880       STRING WS-PRINT-BUCKET-LO      DELIMITED BY SIZE
003890              '           '           DELIMITED BY SIZE
003900              WS-PRINT-BUCKET-MID     DELIMITED BY SIZE
003910              '          '            DELIMITED BY SIZE
003920              WS-PRINT-ACTUAL-RATE-PCT DELIMITED BY SIZE
003930              ' PCT      '            DELIMITED BY SIZE
003940              WS-PRINT-COUNT          DELIMITED BY SIZE
003950              INTO AUDIT-LINE.
003960       WRITE AUDIT-LINE.
003970       IF NOT AUDIT-OK
003980           GO TO EOJ9900-ABEND
003990       END-IF.
004000   3119-PRINT-ONE-BUCKET-EXIT.
004010       EXIT.
004020*
004030*    EOJ9000-CLOSE-FILES IS THE NORMAL END-OF-JOB PATH - CLOSES
004040*    BOTH FILES AND REPORTS THE PAIR COUNT, THE FINAL BRIER SCORE
004050*    AND HOW MANY OF THE TEN BUCKETS ACTUALLY PRINTED VERSUS HOW
004060*    MANY CAME UP EMPTY (PER THE 03/09/30 CHANGE-LOG ENTRY).
004070   EOJ9000-CLOSE-FILES.
004080       CLOSE CALIBPR-FILE.
004090       CLOSE AUDIT-FILE.
004100       DISPLAY 'FACALIBR - PAIRS PROCESSED: ' WS-TOTAL-PAIRS.
004110       DISPLAY 'FACALIBR - BRIER SCORE:     ' WS-BRIER-SCORE.
004120       DISPLAY 'FACALIBR - BUCKETS PRINTED: ' WS-BUCKETS-PRINTED.
004130       DISPLAY 'FACALIBR - BUCKETS SKIPPED: ' WS-BUCKETS-SKIPPED.
004140   EOJ9099-CLOSE-FILES-EXIT.
004150       EXIT.
004160*
004170*    EOJ9900-ABEND IS THE ERROR PATH - ANY I/O STATUS OTHER THAN
004180*    '00' OR THE EXPECTED '10' AT END OF FILE FALLS THROUGH HERE.
004190   EOJ9900-ABEND.
004200       DISPLAY 'FACALIBR - ABNORMAL END - I/O STATUS ERROR'.
004210       DISPLAY 'CALIBPR STATUS: ' WS-CALIBPR-STATUS.
004220       DISPLAY 'AUDIT   STATUS: ' WS-AUDIT-STATUS.
004230       MOVE 16 TO RETURN-CODE.
004240       GOBACK.
004250   EOJ9999-EXIT.
004260       EXIT.
