000100* IDENTIFICATION DIVISION.
000110  IDENTIFICATION DIVISION.
000120  PROGRAM-ID. FAIMPPRD.
000130  AUTHOR. P Q REAVES.
000140  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000150  DATE-WRITTEN. 09/02/1999.
000160  DATE-COMPILED.
000170  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000180*
000190*********************************************************************
000200*                                                                   *
000210*A   ABSTRACT..                                                    *
000220*  FAIMPPRD TAKES ONE FLATTENED IMPACT-FEATURE RECORD PER PLAYER    *
000230*  PER ROUND (RATING HISTORY, ROLE FIT, EQUIPMENT VALUE, MAN COUNT   *
000240*  AND MISTAKE COUNT) AND SCORES THAT PLAYER'S EXPECTED IMPACT FOR    *
000250*  THE ROUND OFF A SIX-FACTOR LOGISTIC MODEL, THE SAME SHAPE AS THE   *
000260*  ROUND WIN MODEL FAWINPRD RUNS.  AN EXPECTED RATING IS PROJECTED    *
000270*  OFF THE IMPACT SCORE AND CARRIED ON THE SAME PREDICTION RECORD.    *
000280*                                                                   *
000290*J   JCL..                                                          *
000300*                                                                   *
000310* //FAIMPPRD EXEC PGM=FAIMPPRD                                      *
000320* //SYSOUT   DD SYSOUT=*                                            *
000330* //IMPFEAT  DD DSN=FA.MATCH.IMPFEAT,DISP=SHR                       *
000340* //PREDOUT  DD DSN=FA.MATCH.IMPPRED,DISP=(,CATLG,CATLG),            *
000350* //            UNIT=SYSDA,SPACE=(CYL,(1,1),RLSE)                   *
000360*                                                                   *
000370*P   ENTRY PARAMETERS..                                             *
000380*     NONE.                                                         *
000390*                                                                   *
000400*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000410*     I/O ERROR ON IMPFEAT OR PREDOUT FILES.                        *
000420*                                                                   *
000430*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000440*     NONE.                                                         *
000450*                                                                   *
000460*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000470*     FACTOR-TABLE CARRIES THE SIX MODEL FACTORS (HISTORICAL,         *
000480*     CONSISTENCY, ROLE-FIT, ECONOMY, NUMBERS, MISTAKES) SO THE        *
000490*     DOMINANT-FACTOR PICK IS A MAX-SCAN OVER THE TABLE, THE SAME      *
000500*     IDIOM FAWINPRD USES.  8000-COMPUTE-EXPONENTIAL AND ITS SIGMOID   *
000510*     WRAPPER ARE CARRIED LOCALLY RATHER THAN SHARED BY CALL, THE      *
000520*     SAME WAY EVERY OTHER MODEL PROGRAM IN THIS SUITE DUPLICATES      *
000530*     ITS OWN MATH INSTEAD OF LINKING TO A COMMON ROUTINE - ROUND WIN  *
000540*     NEEDS TANH TOO, IMPACT DOES NOT, SO ONLY THE EXPONENTIAL AND     *
000550*     SIGMOID PIECES ARE CARRIED HERE.                                 *
000560*                                                                   *
000570*********************************************************************
000580*    CHANGE LOG
000590*    99/09/02  DLH  ORIG - PLAYER IMPACT PREDICTOR, TICKET 4602
000600*    00/02/03  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000610*    01/11/14  PQR  ECONOMY FACTOR DIVIDED BY ZERO WHEN A PLAYER HAD
000620*                    NO PREFERRED-EQUIP BASELINE ON FILE - NOW SKIPPED
000630*                    WITH FACTOR FORCED TO ZERO INSTEAD OF DIVIDING
000640*    03/05/08  PQR  EXPECTED-RATING PROJECTION ADDED SO THE OUTPUT
000650*                    RECORD CARRIES A RATING NUMBER ALONGSIDE THE RAW
000660*                    IMPACT SCORE (TICKET 4981)
000670*    09/04/21  KMS  ADDED WS-ROLE-FIT-CT AND WS-ECON-ZERO-CT TO THE
000680*                    EOJ TALLY - ANALYTICS WANTED A QUICK CHECK ON HOW
000690*                    MANY PLAYER-ROUNDS WERE IN PRIMARY ROLE AND HOW
000700*                    MANY HAD NO PREFERRED-EQUIP BASELINE ON FILE
000710*                    WITHOUT SCANNING IMPFEAT BY HAND (TICKET 6311)
000720*********************************************************************
000730  ENVIRONMENT DIVISION.
000740  CONFIGURATION SECTION.
000750  SOURCE-COMPUTER. IBM-4381.
000760  OBJECT-COMPUTER. IBM-4381.
000770  SPECIAL-NAMES.
000780      C01 IS TOP-OF-FORM.
000790  INPUT-OUTPUT SECTION.
000800  FILE-CONTROL.
000810      SELECT IMPFEAT-FILE ASSIGN TO IMPFEAT
000820          ORGANIZATION IS SEQUENTIAL
000830          FILE STATUS IS WS-IMPFEAT-STATUS.
000840      SELECT PREDOUT-FILE ASSIGN TO PREDOUT
000850          ORGANIZATION IS SEQUENTIAL
000860          FILE STATUS IS WS-PREDOUT-STATUS.
000870  DATA DIVISION.
000880  FILE SECTION.
000890  FD  IMPFEAT-FILE
000900      RECORDING MODE IS F
000910      BLOCK CONTAINS 0 RECORDS.
000920  01  IMPFEAT-REC.
000930      COPY FAIMPFT.
000940  FD  PREDOUT-FILE
000950      RECORDING MODE IS F
000960      BLOCK CONTAINS 0 RECORDS.
000970  01  PREDOUT-REC.
000980      COPY FAPREDN.
000990  WORKING-STORAGE SECTION.
001000  01  FILLER PIC X(32) VALUE 'FAIMPPRD WORKING STORAGE BEGINS'.
001010*********************************************************************
001020*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  NEITHER
001030*    ONE FEEDS BACK INTO A FACTOR CALCULATION - BOTH EXIST PURELY
001040*    FOR THE EOJ TALLY LINE.
001050*********************************************************************
001060  77  WS-ROLE-FIT-CT              PIC 9(05) COMP VALUE ZERO.
001070  77  WS-ECON-ZERO-CT             PIC 9(05) COMP VALUE ZERO.
001080*********************************************************************
001090*    FILE STATUS AND SWITCHES
001100*********************************************************************
001110  01  WS-FILE-STATUSES.
001120      05  WS-IMPFEAT-STATUS       PIC XX VALUE '00'.
001130          88  IMPFEAT-OK               VALUE '00'.
001140          88  IMPFEAT-EOF              VALUE '10'.
001150      05  WS-PREDOUT-STATUS       PIC XX VALUE '00'.
001160          88  PREDOUT-OK               VALUE '00'.
001170*********************************************************************
001180*    VARIABLE WORK AREA
001190*********************************************************************
001200  01  VARIABLE-WORK-AREA.
001210*        COUNT OF FEATURE RECORDS PROCESSED, FOR THE EOJ TALLY.
001220      05  WS-RECS-PROCESSED       PIC 9(05) COMP VALUE 0.
001230*        UNUSED SCRATCH CARRIED FROM AN EARLIER REVISION OF THE
001240*        ROLE-FIT FACTOR - THE CURRENT FORMULA COMPUTES FC-VALUE (3)
001250*        DIRECTLY, BUT THE FIELD STAYS DECLARED SINCE OTHER PARTS OF
001260*        THE SUITE STILL EXPECT VARIABLE-WORK-AREA'S SHAPE.
001270      05  WS-ROLE-FIT-RAW         PIC S9V999 COMP-3 VALUE 0.
001280*        CONSISTENCY FACTOR BEFORE THE PLUS/MINUS 0.25 CLAMP.
001290      05  WS-CONSIST-RAW          PIC S9V9999 COMP-3 VALUE 0.
001300*        EQUIPMENT VALUE OVER PREFERRED EQUIPMENT, CAPPED AT 1.5.
001310      05  WS-ECON-RATIO           PIC S9(01)V99 COMP-3 VALUE 0.
001320*        TEAM ALIVE COUNT MINUS ENEMY ALIVE COUNT.
001330      05  WS-MAN-DIFF             PIC S9(01) COMP VALUE 0.
001340*        MISTAKE FACTOR BEFORE THE -0.6 FLOOR.
001350      05  WS-MISTAKE-RAW          PIC S9(02)V9 COMP-3 VALUE 0.
001360*        SUM OF ALL SIX FACTORS, THE MODEL'S LOG-ODDS VALUE.
001370      05  WS-LOG-ODDS             PIC S9(02)V999 COMP-3 VALUE 0.
001380*        ARGUMENT PASSED INTO 9100-COMPUTE-SIGMOID.
001390      05  WS-SIGMOID-ARG          PIC S9(02)V9(04) COMP-3 VALUE 0.
001400*        SIGMOID RESULT, 0-1, RETURNED FROM 9100-COMPUTE-SIGMOID.
001410      05  WS-SIGMOID-RESULT       PIC S9V9(04) COMP-3 VALUE 0.
001420*        IMPACT PROBABILITY BEFORE THE 15/85 BAND CLAMP.
001430      05  WS-IMPACT-RAW           PIC S9V999 COMP-3 VALUE 0.
001440*        ABSOLUTE VALUE OF WS-LOG-ODDS, FOR THE CONFIDENCE CALC.
001450      05  WS-ABS-LOG-ODDS         PIC S9(02)V999 COMP-3 VALUE 0.
001460*        FACTOR-TABLE SUBSCRIPT OF THE LARGEST-MAGNITUDE FACTOR.
001470      05  WS-BEST-FC-IDX          PIC 9(01) COMP VALUE 0.
001480*        EXPECTED RATING BEFORE THE 0.7-1.7 BAND CLAMP.
001490      05  WS-RATING-RAW           PIC S9V99 COMP-3 VALUE 0.
001500  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001510      05  FILLER                  PIC X(36).
001520*********************************************************************
001530*    SHARED EXPONENTIAL / SIGMOID WORK FIELDS
001540*********************************************************************
001550  01  EXP-WORK-AREA.
001560      05  WS-EXP-ARG               PIC S9(02)V9(04) COMP-3 VALUE 0.
001570      05  WS-EXP-U                 PIC S9(01)V9(04) COMP-3 VALUE 0.
001580      05  WS-EXP-TERM              PIC S9(01)V9(06) COMP-3 VALUE 0.
001590      05  WS-EXP-POWER             PIC S9(09)V9(04) COMP-3 VALUE 0.
001600      05  WS-EXP-IDX               PIC 9(01) COMP VALUE 0.
001610  01  EXP-WORK-REDEF REDEFINES EXP-WORK-AREA.
001620      05  FILLER                  PIC X(20).
001630*********************************************************************
001640*    FACTOR TABLE - THE SIX MODEL FACTORS, IN THE ORDER THEY ARE
001650*    SUMMED.  FC-ABS-VALUE IS CARRIED SEPARATELY SO THE DOMINANT-
001660*    FACTOR SCAN NEVER HAS TO NEGATE A NEGATIVE VALUE TWICE.
001670*********************************************************************
001680  01  FACTOR-TABLE.
001690      05  FC-ENTRY OCCURS 6 TIMES INDEXED BY FC-IDX.
001700          10  FC-NAME              PIC X(14).
001710          10  FC-VALUE             PIC S9V999 COMP-3.
001720          10  FC-ABS-VALUE         PIC S9V999 COMP-3.
001730  01  FACTOR-TABLE-REDEF REDEFINES FACTOR-TABLE.
001740      05  FILLER                  PIC X(120).
001750  PROCEDURE DIVISION.
001760*********************************************************************
001770*                        MAINLINE LOGIC
001780*********************************************************************
001790  0000-CONTROL-PROCESS.
001800      PERFORM 1000-INITIALIZATION
001810          THRU 1099-INITIALIZATION-EXIT.
001820      PERFORM 2000-PROCESS-ONE-FEATURE
001830          THRU 2099-PROCESS-ONE-FEATURE-EXIT
001840          UNTIL IMPFEAT-EOF.
001850      PERFORM EOJ9000-CLOSE-FILES
001860          THRU EOJ9999-EXIT.
001870      GOBACK.
001880  EJECT
001890  1000-INITIALIZATION.
001900      OPEN INPUT IMPFEAT-FILE.
001910      OPEN OUTPUT PREDOUT-FILE.
001920      MOVE ZERO TO WS-RECS-PROCESSED.
001930      MOVE 'HISTORICAL    ' TO FC-NAME (1).
001940      MOVE 'CONSISTENCY   ' TO FC-NAME (2).
001950      MOVE 'ROLE-FIT      ' TO FC-NAME (3).
001960      MOVE 'ECONOMY       ' TO FC-NAME (4).
001970      MOVE 'NUMBERS       ' TO FC-NAME (5).
001980      MOVE 'MISTAKES      ' TO FC-NAME (6).
001990      PERFORM 2900-READ-NEXT-FEATURE
002000          THRU 2999-READ-NEXT-FEATURE-EXIT.
002010  1099-INITIALIZATION-EXIT.
002020      EXIT.
002030  EJECT
002040*********************************************************************
002050*   PROCESS-ONE-FEATURE - COMPUTE THE SIX FACTORS, SUM TO LOG-ODDS,
002060*   RUN THE SIGMOID, PROJECT A RATING, PICK THE DOMINANT FACTOR AND
002070*   WRITE THE RECORD.
002080*********************************************************************
002090  2000-PROCESS-ONE-FEATURE.
002100      ADD 1 TO WS-RECS-PROCESSED.
002110      PERFORM 2010-HISTORICAL-FACTOR
002120          THRU 2019-HISTORICAL-FACTOR-EXIT.
002130      PERFORM 2100-CONSISTENCY-FACTOR
002140          THRU 2109-CONSISTENCY-FACTOR-EXIT.
002150      PERFORM 2200-ROLE-FIT-FACTOR
002160          THRU 2209-ROLE-FIT-FACTOR-EXIT.
002170      PERFORM 2300-ECONOMY-FACTOR
002180          THRU 2309-ECONOMY-FACTOR-EXIT.
002190      PERFORM 2400-NUMBERS-FACTOR
002200          THRU 2409-NUMBERS-FACTOR-EXIT.
002210      PERFORM 2500-MISTAKE-FACTOR
002220          THRU 2509-MISTAKE-FACTOR-EXIT.
002230      PERFORM 2600-SUM-LOG-ODDS
002240          THRU 2609-SUM-LOG-ODDS-EXIT.
002250      PERFORM 2700-COMPUTE-IMPACT
002260          THRU 2709-COMPUTE-IMPACT-EXIT.
002270      PERFORM 2750-COMPUTE-EXPECTED-RATING
002280          THRU 2759-COMPUTE-EXPECTED-RATING-EXIT.
002290      PERFORM 2800-PICK-DOMINANT-FACTOR
002300          THRU 2809-PICK-DOMINANT-FACTOR-EXIT.
002310      PERFORM 2850-COMPUTE-CONFIDENCE
002320          THRU 2859-COMPUTE-CONFIDENCE-EXIT.
002330      PERFORM 3000-WRITE-PREDICTION
002340          THRU 3099-WRITE-PREDICTION-EXIT.
002350      PERFORM 2900-READ-NEXT-FEATURE
002360          THRU 2999-READ-NEXT-FEATURE-EXIT.
002370  2099-PROCESS-ONE-FEATURE-EXIT.
002380      EXIT.
002390  EJECT
002400*********************************************************************
002410*   HISTORICAL-FACTOR - RATING ABOVE OR BELOW THE 1.0 BASELINE,
002420*   TIMES 0.5
002430*********************************************************************
002440  2010-HISTORICAL-FACTOR.
002450      COMPUTE FC-VALUE (1) ROUNDED = (PF-AVG-RATING - 1.0) * 0.5.
002460  2019-HISTORICAL-FACTOR-EXIT.
002470      EXIT.
002480  EJECT
002490*********************************************************************
002500*   CONSISTENCY-FACTOR - LOW RATING VARIANCE IS REWARDED, HIGH
002510*   VARIANCE IS PENALIZED, CLAMPED TO PLUS/MINUS 0.25, TIMES 0.2
002520*********************************************************************
002530  2100-CONSISTENCY-FACTOR.
002540      COMPUTE WS-CONSIST-RAW ROUNDED = 0.25 - PF-VARIANCE.
002550      IF WS-CONSIST-RAW GREATER THAN 0.25
002560          MOVE 0.25 TO WS-CONSIST-RAW
002570      END-IF.
002580      IF WS-CONSIST-RAW LESS THAN -0.25
002590          MOVE -0.25 TO WS-CONSIST-RAW
002600      END-IF.
002610      COMPUTE FC-VALUE (2) ROUNDED = WS-CONSIST-RAW * 0.2.
002620  2109-CONSISTENCY-FACTOR-EXIT.
002630      EXIT.
002640  EJECT
002650*********************************************************************
002660*   ROLE-FIT-FACTOR - CREDIT ONLY WHEN THE PLAYER IS IN THEIR PRIMARY
002670*   ROLE THIS ROUND, SCALED BY HOW OFTEN THEY PLAY THAT ROLE, TIMES
002680*   0.15
002690*********************************************************************
002700  2200-ROLE-FIT-FACTOR.
002710      IF PF-CURRENT-ROLE EQUAL TO PF-PRIMARY-ROLE
002720          COMPUTE FC-VALUE (3) ROUNDED = PF-ROLE-FREQUENCY * 0.15
002730          ADD 1 TO WS-ROLE-FIT-CT
002740      ELSE
002750          MOVE ZERO TO FC-VALUE (3)
002760      END-IF.
002770  2209-ROLE-FIT-FACTOR-EXIT.
002780      EXIT.
002790  EJECT
002800*********************************************************************
002810*   ECONOMY-FACTOR - EQUIPMENT VALUE AGAINST THE PLAYER'S OWN
002820*   PREFERRED BUY, CAPPED AT 1.5 TIMES PREFERRED, TIMES 0.1.  A
002830*   PLAYER WITH NO PREFERRED-EQUIP BASELINE ON FILE SCORES ZERO
002840*   RATHER THAN DIVIDING BY ZERO.
002850*********************************************************************
002860  2300-ECONOMY-FACTOR.
002870      IF PF-PREFERRED-EQUIP EQUAL TO ZERO
002880          MOVE ZERO TO FC-VALUE (4)
002890          ADD 1 TO WS-ECON-ZERO-CT
002900      ELSE
002910          COMPUTE WS-ECON-RATIO ROUNDED =
002920              PF-EQUIP-VALUE / PF-PREFERRED-EQUIP
002930          IF WS-ECON-RATIO GREATER THAN 1.5
002940              MOVE 1.5 TO WS-ECON-RATIO
002950          END-IF
002960          COMPUTE FC-VALUE (4) ROUNDED = (WS-ECON-RATIO - 0.5) * 0.1
002970      END-IF.
002980  2309-ECONOMY-FACTOR-EXIT.
002990      EXIT.
003000  EJECT
003010*********************************************************************
003020*   NUMBERS-FACTOR - MAN-ADVANTAGE OVER A FULL 5-MAN SIDE, TIMES 0.08
003030*********************************************************************
003040  2400-NUMBERS-FACTOR.
003050      COMPUTE WS-MAN-DIFF = PF-TEAM-ALIVE - PF-ENEMY-ALIVE.
003060      COMPUTE FC-VALUE (5) ROUNDED = (WS-MAN-DIFF / 5) * 0.08.
003070  2409-NUMBERS-FACTOR-EXIT.
003080      EXIT.
003090  EJECT
003100*********************************************************************
003110*   MISTAKE-FACTOR - EACH LOGGED MISTAKE COSTS 0.20, FLOORED AT -0.6
003120*********************************************************************
003130  2500-MISTAKE-FACTOR.
003140      COMPUTE WS-MISTAKE-RAW ROUNDED = PF-MISTAKE-COUNT * -0.2.
003150      IF WS-MISTAKE-RAW LESS THAN -0.6
003160          MOVE -0.6 TO WS-MISTAKE-RAW
003170      END-IF.
003180      MOVE WS-MISTAKE-RAW TO FC-VALUE (6).
003190  2509-MISTAKE-FACTOR-EXIT.
003200      EXIT.
003210  EJECT
003220*    SUM-LOG-ODDS - ADDS ALL SIX FACTORS ONE AT A TIME SO EACH ONE
003230*    CAN ALSO HAVE ITS ABSOLUTE VALUE CAPTURED FOR THE DOMINANT-
003240*    FACTOR SCAN THAT RUNS LATER IN 2800.
003250  2600-SUM-LOG-ODDS.
003260      MOVE ZERO TO WS-LOG-ODDS.
003270      PERFORM 2610-ADD-ONE-FACTOR
003280          THRU 2619-ADD-ONE-FACTOR-EXIT
003290          VARYING FC-IDX FROM 1 BY 1
003300          UNTIL FC-IDX GREATER THAN 6.
003310  2609-SUM-LOG-ODDS-EXIT.
003320      EXIT.
003330  EJECT
003340*    ADD-ONE-FACTOR - ONE FACTOR PER CALL.  THE ABSOLUTE VALUE IS
003350*    CAPTURED HERE RATHER THAN RECOMPUTED DURING THE SCAN SO 2810
003360*    NEVER HAS TO TEST SIGN AGAIN.
003370  2610-ADD-ONE-FACTOR.
003380      ADD FC-VALUE (FC-IDX) TO WS-LOG-ODDS.
003390      IF FC-VALUE (FC-IDX) LESS THAN ZERO
003400          COMPUTE FC-ABS-VALUE (FC-IDX) = FC-VALUE (FC-IDX) * -1
003410      ELSE
003420          MOVE FC-VALUE (FC-IDX) TO FC-ABS-VALUE (FC-IDX)
003430      END-IF.
003440  2619-ADD-ONE-FACTOR-EXIT.
003450      EXIT.
003460  EJECT
003470*********************************************************************
003480*   COMPUTE-IMPACT - SIGMOID OF THE LOG-ODDS, CLAMPED TO THE 15/85
003490*   BAND THE LEADERBOARD REPORTS PULL FROM
003500*********************************************************************
003510  2700-COMPUTE-IMPACT.
003520      MOVE WS-LOG-ODDS TO WS-SIGMOID-ARG.
003530      PERFORM 9100-COMPUTE-SIGMOID
003540          THRU 9199-COMPUTE-SIGMOID-EXIT.
003550      MOVE WS-SIGMOID-RESULT TO WS-IMPACT-RAW.
003560      IF WS-IMPACT-RAW LESS THAN 0.15
003570          MOVE 0.15 TO WS-IMPACT-RAW
003580      END-IF.
003590      IF WS-IMPACT-RAW GREATER THAN 0.85
003600          MOVE 0.85 TO WS-IMPACT-RAW
003610      END-IF.
003620      MOVE WS-IMPACT-RAW TO PR-PROBABILITY.
003630  2709-COMPUTE-IMPACT-EXIT.
003640      EXIT.
003650  EJECT
003660*********************************************************************
003670*   COMPUTE-EXPECTED-RATING - PROJECTS A 0.7-1.7 RATING NUMBER OFF
003680*   THE IMPACT SCORE FOR THE LEADERBOARD TO DISPLAY ALONGSIDE IT
003690*********************************************************************
003700  2750-COMPUTE-EXPECTED-RATING.
003710      COMPUTE WS-RATING-RAW ROUNDED = 0.7 + (WS-IMPACT-RAW * 1.2).
003720      IF WS-RATING-RAW LESS THAN 0.7
003730          MOVE 0.7 TO WS-RATING-RAW
003740      END-IF.
003750      IF WS-RATING-RAW GREATER THAN 1.7
003760          MOVE 1.7 TO WS-RATING-RAW
003770      END-IF.
003780      MOVE WS-RATING-RAW TO PR-EXPECTED-RATING.
003790  2759-COMPUTE-EXPECTED-RATING-EXIT.
003800      EXIT.
003810  EJECT
003820*    PICK-DOMINANT-FACTOR - STARTS FROM FACTOR 1 (HISTORICAL) AND
003830*    SCANS 2-6 FOR ANYTHING WITH A BIGGER ABSOLUTE VALUE, THE SAME
003840*    MAX-SCAN IDIOM FAWINPRD USES FOR ITS OWN DOMINANT FACTOR.
003850  2800-PICK-DOMINANT-FACTOR.
003860      MOVE 1 TO WS-BEST-FC-IDX.
003870      PERFORM 2810-SCAN-ONE-FACTOR
003880          THRU 2819-SCAN-ONE-FACTOR-EXIT
003890          VARYING FC-IDX FROM 2 BY 1
003900          UNTIL FC-IDX GREATER THAN 6.
003910      MOVE FC-NAME (WS-BEST-FC-IDX) TO PR-DOMINANT-FACTOR.
003920  2809-PICK-DOMINANT-FACTOR-EXIT.
003930      EXIT.
003940  EJECT
003950*    SCAN-ONE-FACTOR - ONE COMPARISON PER CALL, DRIVEN BY THE
003960*    VARYING CLAUSE ABOVE.
003970  2810-SCAN-ONE-FACTOR.
003980      IF FC-ABS-VALUE (FC-IDX) GREATER THAN FC-ABS-VALUE (WS-BEST-FC-IDX)
003990          SET WS-BEST-FC-IDX TO FC-IDX
004000      END-IF.
004010  2819-SCAN-ONE-FACTOR-EXIT.
004020      EXIT.
004030  EJECT
004040*    COMPUTE-CONFIDENCE - THE FARTHER THE LOG-ODDS SITS FROM ZERO
004050*    IN EITHER DIRECTION, THE MORE CONFIDENT THE MODEL IS IN ITS
004060*    CALL, SO CONFIDENCE IS JUST THE ABSOLUTE LOG-ODDS SCALED DOWN
004070*    AND CLAMPED AT 1.
004080  2850-COMPUTE-CONFIDENCE.
004090      IF WS-LOG-ODDS LESS THAN ZERO
004100          COMPUTE WS-ABS-LOG-ODDS = WS-LOG-ODDS * -1
004110      ELSE
004120          MOVE WS-LOG-ODDS TO WS-ABS-LOG-ODDS
004130      END-IF.
004140      COMPUTE PR-CONFIDENCE ROUNDED = WS-ABS-LOG-ODDS / 1.5.
004150      IF PR-CONFIDENCE GREATER THAN 1
004160          MOVE 1 TO PR-CONFIDENCE
004170      END-IF.
004180  2859-COMPUTE-CONFIDENCE-EXIT.
004190      EXIT.
004200  EJECT
004210*    WRITE-PREDICTION - PR-FACTOR-STRATEGY IS FORCED TO ZERO - THAT
004220*    SLOT ON THE SHARED PREDICTION RECORD BELONGS TO FASTRATG'S
004230*    STRATEGY-ADHERENCE FACTOR, NOT ANYTHING THIS PROGRAM COMPUTES.
004240  3000-WRITE-PREDICTION.
004250      MOVE WS-LOG-ODDS TO PR-LOG-ODDS.
004260      MOVE FC-VALUE (1) TO PR-FACTOR-HISTORICAL.
004270      MOVE FC-VALUE (2) TO PR-FACTOR-CONSISTENCY.
004280      MOVE FC-VALUE (3) TO PR-FACTOR-ROLES.
004290      MOVE FC-VALUE (4) TO PR-FACTOR-ECONOMY.
004300      MOVE FC-VALUE (5) TO PR-FACTOR-MAN-ADVANTAGE.
004310      MOVE FC-VALUE (6) TO PR-FACTOR-MISTAKES.
004320      MOVE ZERO TO PR-FACTOR-STRATEGY.
004330      WRITE PREDOUT-REC.
004340      IF NOT PREDOUT-OK
004350          DISPLAY 'WRITE ERROR ON PREDOUT - STATUS ' WS-PREDOUT-STATUS
004360          GO TO EOJ9900-ABEND
004370      END-IF.
004380  3099-WRITE-PREDICTION-EXIT.
004390      EXIT.
004400  EJECT
004410  2900-READ-NEXT-FEATURE.
004420      READ IMPFEAT-FILE
004430          AT END
004440              SET IMPFEAT-EOF TO TRUE
004450              GO TO 2999-READ-NEXT-FEATURE-EXIT
004460      END-READ.
004470      IF NOT IMPFEAT-OK
004480          DISPLAY 'IMPFEAT READ ERROR - STATUS ' WS-IMPFEAT-STATUS
004490          GO TO EOJ9900-ABEND
004500      END-IF.
004510  2999-READ-NEXT-FEATURE-EXIT.
004520      EXIT.
004530  EJECT
004540*********************************************************************
004550*   COMPUTE-EXPONENTIAL - E TO THE WS-EXP-ARG, CLAMPED TO PLUS/MINUS
004560*   20 FIRST.  DIVIDES THE ARGUMENT BY 32, RUNS A 6-TERM TAYLOR
004570*   SERIES TO GET E TO THE (ARG/32), THEN SQUARES THE RESULT FIVE
004580*   TIMES (32 = 2 TO THE 5TH) TO GET BACK TO E TO THE ARG.  LEAVES
004590*   THE ANSWER IN WS-EXP-POWER.
004600*********************************************************************
004610  8000-COMPUTE-EXPONENTIAL.
004620      IF WS-EXP-ARG GREATER THAN 20
004630          MOVE 20 TO WS-EXP-ARG
004640      END-IF.
004650      IF WS-EXP-ARG LESS THAN -20
004660          MOVE -20 TO WS-EXP-ARG
004670      END-IF.
004680      COMPUTE WS-EXP-U ROUNDED = WS-EXP-ARG / 32.
004690      MOVE 1 TO WS-EXP-POWER.
004700      MOVE 1 TO WS-EXP-TERM.
004710      PERFORM 8100-ACCUM-TAYLOR-TERM
004720          THRU 8109-ACCUM-TAYLOR-TERM-EXIT
004730          VARYING WS-EXP-IDX FROM 1 BY 1
004740          UNTIL WS-EXP-IDX GREATER THAN 6.
004750      PERFORM 8200-SQUARE-POWER
004760          THRU 8209-SQUARE-POWER-EXIT
004770          5 TIMES.
004780  8099-COMPUTE-EXPONENTIAL-EXIT.
004790      EXIT.
004800  EJECT
004810*    ACCUM-TAYLOR-TERM - ONE TERM OF THE SERIES PER CALL; EACH TERM
004820*    IS THE PRIOR TERM TIMES U DIVIDED BY THE TERM NUMBER, THE
004830*    STANDARD RECURRENCE FOR E TO THE U.
004840  8100-ACCUM-TAYLOR-TERM.
004850      COMPUTE WS-EXP-TERM ROUNDED = WS-EXP-TERM * WS-EXP-U / WS-EXP-IDX.
004860      ADD WS-EXP-TERM TO WS-EXP-POWER.
004870  8109-ACCUM-TAYLOR-TERM-EXIT.
004880      EXIT.
004890  EJECT
004900*    SQUARE-POWER - ONE SQUARING PER CALL, RUN 5 TIMES BY THE
004910*    CALLER TO UNDO THE DIVIDE-BY-32 DONE BEFORE THE TAYLOR SERIES.
004920  8200-SQUARE-POWER.
004930      COMPUTE WS-EXP-POWER ROUNDED = WS-EXP-POWER * WS-EXP-POWER.
004940  8209-SQUARE-POWER-EXIT.
004950      EXIT.
004960  EJECT
004970*    COMPUTE-SIGMOID - STANDARD LOGISTIC FUNCTION, 1 OVER 1 PLUS E
004980*    TO THE NEGATIVE ARGUMENT.  NEGATING THE ARGUMENT BEFORE CALLING
004990*    THE EXPONENTIAL ROUTINE IS CHEAPER THAN CARRYING A SEPARATE
005000*    NEGATIVE-EXPONENT VERSION OF 8000-COMPUTE-EXPONENTIAL.
005010  9100-COMPUTE-SIGMOID.
005020      COMPUTE WS-EXP-ARG = WS-SIGMOID-ARG * -1.
005030      PERFORM 8000-COMPUTE-EXPONENTIAL
005040          THRU 8099-COMPUTE-EXPONENTIAL-EXIT.
005050      COMPUTE WS-SIGMOID-RESULT ROUNDED =
005060          1 / (1 + WS-EXP-POWER).
005070  9199-COMPUTE-SIGMOID-EXIT.
005080      EXIT.
005090  EJECT
005100  EOJ9000-CLOSE-FILES.
005110      CLOSE IMPFEAT-FILE PREDOUT-FILE.
005120      DISPLAY 'FAIMPPRD - PREDICTIONS WRITTEN: ' WS-RECS-PROCESSED.
005130      DISPLAY 'FAIMPPRD - IN PRIMARY ROLE:     ' WS-ROLE-FIT-CT.
005140      DISPLAY 'FAIMPPRD - NO EQUIP BASELINE:   ' WS-ECON-ZERO-CT.
005150      GO TO EOJ9999-EXIT.
005160  EOJ9900-ABEND.
005170      DISPLAY 'FAIMPPRD - PROGRAM ABENDING DUE TO ERROR'.
005180      CLOSE IMPFEAT-FILE PREDOUT-FILE.
005190      MOVE 16 TO RETURN-CODE.
005200  EOJ9999-EXIT.
005210      EXIT.
