000100******************************************************************
000110*    FAKLEVT  --  KILL-EVENT RECORD (INPUT TO FATIMELN)          *
000120*    ONE PER KILL, SORTED BY ROUND THEN TICK.  94-BYTE FIXED     *
000130*    RECORD PER THE NIGHTLY MATCH-AUDIT FEED FROM THE SERVER.    *
000140******************************************************************
000150*    CHANGE LOG
000160*    94/02/09  RWB  ORIG - FILEPASS FOR KILL-EVENT FEED
000170*    96/11/04  RWB  ADD ATTACKER-X/Y, VICTIM-X/Y PER TICKET 4471
000180*    99/01/18  DLH  Y2K - NO DATE FIELDS IN THIS LAYOUT, N/C
000190*    03/06/22  PQR  WEAPON WIDENED TO X(12) PER TICKET 6120
000200******************************************************************
000210 01  KE-KILL-EVENT-RECORD.
000220     05  KE-ROUND-NUM                 PIC 9(03).
000230     05  KE-TICK                      PIC 9(09).
000240     05  KE-ATTACKER-NAME              PIC X(20).
000250     05  KE-ATTACKER-TEAM              PIC X(02).
000260     05  KE-ATTACKER-X                 PIC S9(05).
000270     05  KE-ATTACKER-Y                 PIC S9(05).
000280     05  KE-VICTIM-NAME                PIC X(20).
000290     05  KE-VICTIM-TEAM                PIC X(02).
000300     05  KE-VICTIM-X                   PIC S9(05).
000310     05  KE-VICTIM-Y                   PIC S9(05).
000320     05  KE-WEAPON                     PIC X(12).
000330     05  KE-HEADSHOT-FLAG              PIC X(01).
000340         88  KE-IS-HEADSHOT                VALUE 'Y'.
000350     05  FILLER                        PIC X(01).
