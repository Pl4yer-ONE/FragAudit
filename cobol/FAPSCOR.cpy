000100******************************************************************
000110*    FAPSCOR  --  PLAYER-SCORE RECORD (OUTPUT OF FASCOREM,       *
000120*    ONE PER PLAYER).  FEEDS THE PLAYER-SCORE SECTION OF THE     *
000130*    AUDIT REPORT.                                               *
000140******************************************************************
000150*    CHANGE LOG
000160*    95/05/11  RWB  ORIG
000170*    97/08/02  DLH  ADD EFF-AIM, UTILITY HIDE FLAG PER TKT 5012
000180******************************************************************
000190 01  SC-PLAYER-SCORE-RECORD.
000200     05  SC-PLAYER-ID                  PIC X(20).
000210     05  SC-ROLE                       PIC X(10).
000220     05  SC-RAW-AIM                    PIC 9(03).
000230     05  SC-EFF-AIM                    PIC 9(03).
000240     05  SC-POSITIONING                PIC 9(03).
000250     05  SC-UTILITY                    PIC S9(03).
000260         88  SC-UTILITY-HIDDEN              VALUE -1.
000270     05  SC-IMPACT                     PIC 9(03).
000280     05  SC-FINAL-RATING               PIC 9(03).
000290     05  FILLER                        PIC X(20).
