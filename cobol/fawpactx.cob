000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FAWPACTX.
000120  AUTHOR. R W BRACKEN.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 11/04/1996.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FAWPACTX COMPUTES CONTEXTUAL WIN-PROBABILITY-ADDED (WPA) FOR     *
000220*  EVERY SCORED TIMELINE EVENT (KILL, ENTRY-KILL, TRADE).  CONTEXT  *
000230*  - TEAM/ENEMY ECONOMY, ALIVE COUNTS, SECONDS REMAINING, BOMB      *
000240*  PLANTED AND CLUTCH STATE - IS TRACKED BY WALKING THE TIMELINE     *
000250*  ONE ROUND AT A TIME AGAINST THE ROUND TABLE.  A FIXED BASE WPA   *
000260*  IS MULTIPLIED BY FOUR CONTEXT MULTIPLIERS AND WRITTEN TO THE      *
000270*  WPA-RESULT FILE.                                                 *
000280*                                                                   *
000290*J   JCL..                                                          *
000300*                                                                   *
000310* //FAWPACTX EXEC PGM=FAWPACTX                                      *
000320* //SYSOUT   DD SYSOUT=*                                            *
000330* //TIMELINE DD DSN=FA.MATCH.TIMELINE,DISP=SHR                       *
000340* //ROUNDS   DD DSN=FA.MATCH.ROUNDS,DISP=SHR                        *
000350* //WPARSLT  DD DSN=FA.MATCH.WPARESLT,DISP=(,CATLG,CATLG),           *
000360* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                    *
000370*                                                                   *
000380*P   ENTRY PARAMETERS..                                             *
000390*     NONE.                                                         *
000400*                                                                   *
000410*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000420*     I/O ERROR ON TIMELINE, ROUNDS OR WPARSLT FILES.               *
000430*     ROUND TABLE OVERFLOW (MORE THAN 999 ROUNDS).                  *
000440*                                                                   *
000450*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000460*     NONE.                                                         *
000470*                                                                   *
000480*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000490*     ECONOMY/MAN-ADVANTAGE/CLUTCH/TIME MULTIPLIER TABLES AND THE    *
000500*     FIXED BASE-WPA-PER-EVENT CONSTANT - SEE WS-WPA-CONSTANTS.      *
000510*                                                                   *
000520*********************************************************************
000530*    CHANGE LOG
000540*    96/11/04  RWB  ORIG - CONTEXTUAL WPA, SECOND STEP OF STREAM
000550*    96/12/20  RWB  ALIVE COUNTS WERE NOT RESET AT ROUND BOUNDARY
000560*    97/08/02  DLH  CLUTCH FLAG NOW ALSO CHECKS ENEMY ALIVE COUNT
000570*    98/04/14  DLH  BOMB-PLANTED CONTEXT NOW KEYED OFF ROUND TABLE
000580*                    PLANT TICK INSTEAD OF A RUNNING SWITCH
000590*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000600*    00/02/02  DLH  ROUND TABLE WIDENED TO 999 PER TICKET 5501
000610*    01/03/09  PQR  TOTAL-MULT NOW ROUNDED TO 3 DECIMALS PER THE
000620*                    MULTIPLIER RULE TABLE
000630*    03/06/22  PQR  ECONOMY-TYPE FIELD WIDENED TO X(09) ON OUTPUT
000640*    05/11/14  PQR  ADDED WS-CLUTCH-EVENTS-CT AND WS-ECO-EVENTS-CT
000650*                    SO THE EOJ TALLY SHOWS HOW MANY OF THE SCORED
000660*                    EVENTS ACTUALLY LANDED IN A CLUTCH OR EITHER
000670*                    ECO STATE - ANALYTICS WANTED A SANITY CHECK
000680*                    AGAINST THE PER-MATCH CLUTCH RATE (TICKET 5940)
000690*********************************************************************
000700  ENVIRONMENT DIVISION.
000710  CONFIGURATION SECTION.
000720  SOURCE-COMPUTER. IBM-4381.
000730  OBJECT-COMPUTER. IBM-4381.
000740  SPECIAL-NAMES.
000750      C01 IS TOP-OF-FORM.
000760*    FAWPACTX READS TWO SEQUENTIAL INPUTS (THE TIMELINE AND THE
000770*    ROUND TABLE SOURCE) AND WRITES ONE SEQUENTIAL RESULT FILE -
000780*    NO SORT, NO DATABASE, NO SUBPROGRAMS INVOLVED.
000790  INPUT-OUTPUT SECTION.
000800  FILE-CONTROL.
000810      SELECT TIMELINE-FILE ASSIGN TO TIMELINE
000820          ORGANIZATION IS SEQUENTIAL
000830          FILE STATUS IS WS-TIMELINE-STATUS.
000840      SELECT ROUNDS-FILE ASSIGN TO ROUNDS
000850          ORGANIZATION IS SEQUENTIAL
000860          FILE STATUS IS WS-ROUNDS-STATUS.
000870      SELECT WPARSLT-FILE ASSIGN TO WPARSLT
000880          ORGANIZATION IS SEQUENTIAL
000890          FILE STATUS IS WS-WPARSLT-STATUS.
000900  DATA DIVISION.
000910  FILE SECTION.
000920*    TIMELINE-FILE - ONE RECORD PER SCORED AND UNSCORED GAME EVENT,
000930*    SAME LAYOUT FATIMELN AND FASCOREM READ.
000940  FD  TIMELINE-FILE
000950      RECORDING MODE IS F
000960      BLOCK CONTAINS 0 RECORDS.
000970  01  TIMELINE-REC.
000980      COPY FATLEVT.
000990*    ROUNDS-FILE - ONE RECORD PER ROUND, CARRYING THE WINNER, THE
001000*    PLANT/DEFUSE TICKS AND BOTH SIDES' STARTING ECONOMY.
001010  FD  ROUNDS-FILE
001020      RECORDING MODE IS F
001030      BLOCK CONTAINS 0 RECORDS.
001040  01  ROUNDS-REC.
001050      COPY FAROUND.
001060*    WPARSLT-FILE - ONE OUTPUT RECORD PER SCORED EVENT, CARRYING
001070*    THE BASE AND WEIGHTED WPA PLUS ALL FOUR CONTEXT MULTIPLIERS
001080*    SO A DOWNSTREAM AUDIT CAN SEE HOW THE WEIGHTED FIGURE WAS BUILT.
001090  FD  WPARSLT-FILE
001100      RECORDING MODE IS F
001110      BLOCK CONTAINS 0 RECORDS.
001120  01  WPARSLT-REC.
001130      COPY FAWPARS.
001140  WORKING-STORAGE SECTION.
001150  01  FILLER PIC X(32) VALUE 'FAWPACTX WORKING STORAGE BEGINS'.
001160*********************************************************************
001170*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  THESE
001180*    TWO EXIST PURELY TO FEED THE EOJ TALLY LINE - THEY DO NOT
001190*    PARTICIPATE IN ANY MULTIPLIER LOOKUP SO THEY HAVE NO BUSINESS
001200*    BEING SQUEEZED INTO VARIABLE-WORK-AREA OR THE MULT-HOLD GROUP.
001210*********************************************************************
001220  77  WS-CLUTCH-EVENTS-CT          PIC 9(07) COMP VALUE ZERO.
001230  77  WS-ECO-EVENTS-CT             PIC 9(07) COMP VALUE ZERO.
001240*********************************************************************
001250*    FILE STATUS AND SWITCHES
001260*********************************************************************
001270  01  WS-FILE-STATUSES.
001280      05  WS-TIMELINE-STATUS      PIC XX VALUE '00'.
001290          88  TIMELINE-OK              VALUE '00'.
001300          88  TIMELINE-EOF              VALUE '10'.
001310      05  WS-ROUNDS-STATUS        PIC XX VALUE '00'.
001320          88  ROUNDS-OK                VALUE '00'.
001330          88  ROUNDS-EOF                VALUE '10'.
001340      05  WS-WPARSLT-STATUS       PIC XX VALUE '00'.
001350          88  WPARSLT-OK                VALUE '00'.
001360  01  WS-SWITCHES.
001370      05  WS-TIMELINE-EOF-SW      PIC X VALUE 'N'.
001380          88  NO-MORE-TIMELINE          VALUE 'Y'.
001390      05  WS-CLUTCH-SW            PIC X VALUE 'N'.
001400          88  CLUTCH-IS-ON              VALUE 'Y'.
001410      05  WS-BOMB-PLANTED-SW      PIC X VALUE 'N'.
001420          88  BOMB-IS-PLANTED            VALUE 'Y'.
001430      05  WS-SCORED-EVENT-SW      PIC X VALUE 'N'.
001440          88  EVENT-IS-SCORED            VALUE 'Y'.
001450*********************************************************************
001460*    WPA MODEL CONSTANT TABLES - ECONOMY, MAN-ADVANTAGE, CLUTCH
001470*    AND TIME MULTIPLIERS, PLUS THE FIXED BASE-WPA-PER-EVENT VALUE.
001480*    THESE NUMBERS COME OUT OF THE ANALYTICS GROUP'S CALIBRATION
001490*    STUDY AND ARE NOT TO BE CHANGED WITHOUT THEIR SIGN-OFF.
001500*********************************************************************
001510  01  WS-WPA-CONSTANTS.
001520      05  WS-BASE-WPA-PER-EVENT   PIC S9V9(4) COMP-3 VALUE 0.1000.
001530      05  WS-ECO-MULT             PIC 9V99 COMP-3 VALUE 1.60.
001540      05  WS-HALFBUY-MULT         PIC 9V99 COMP-3 VALUE 1.20.
001550      05  WS-FULLBUY-MULT         PIC 9V99 COMP-3 VALUE 1.00.
001560      05  WS-ANTIECO-MULT         PIC 9V99 COMP-3 VALUE 0.60.
001570      05  WS-MANADV-2PLUS-MULT    PIC 9V99 COMP-3 VALUE 1.25.
001580      05  WS-MANADV-1-MULT        PIC 9V99 COMP-3 VALUE 1.15.
001590      05  WS-MANADV-EVEN-LO-MULT  PIC 9V99 COMP-3 VALUE 1.10.
001600      05  WS-MANADV-EVEN-HI-MULT  PIC 9V99 COMP-3 VALUE 1.05.
001610      05  WS-MANADV-DOWN-MULT     PIC 9V99 COMP-3 VALUE 1.00.
001620      05  WS-CLUTCH-1V1-MULT      PIC 9V99 COMP-3 VALUE 1.50.
001630      05  WS-CLUTCH-1V2-MULT      PIC 9V99 COMP-3 VALUE 2.00.
001640      05  WS-CLUTCH-1V3-MULT      PIC 9V99 COMP-3 VALUE 2.50.
001650      05  WS-CLUTCH-1V4-MULT      PIC 9V99 COMP-3 VALUE 3.00.
001660      05  WS-CLUTCH-1V5-MULT      PIC 9V99 COMP-3 VALUE 4.00.
001670      05  WS-CLUTCH-NONE-MULT     PIC 9V99 COMP-3 VALUE 1.00.
001680      05  WS-TIME-PLANTED-MULT    PIC 9V99 COMP-3 VALUE 1.50.
001690      05  WS-TIME-EARLY-MULT      PIC 9V99 COMP-3 VALUE 0.80.
001700      05  WS-TIME-MID-MULT        PIC 9V99 COMP-3 VALUE 1.00.
001710      05  WS-TIME-LATE-MULT       PIC 9V99 COMP-3 VALUE 1.30.
001720      05  WS-ROUND-SECONDS        PIC 9(03) COMP VALUE 115.
001730*********************************************************************
001740*    VARIABLE WORK AREA - RUNNING STATE CARRIED ACROSS TIMELINE
001750*    RECORDS (CURRENT ROUND NUMBER, BOTH SIDES' ALIVE COUNTS) PLUS
001760*    THE SCRATCH HOLD FIELDS EACH OF THE FOUR MULTIPLIER PARAGRAPHS
001770*    FILLS IN BEFORE 2500-COMPUTE-WEIGHTED MULTIPLIES THEM TOGETHER.
001780*********************************************************************
001790  01  VARIABLE-WORK-AREA.
001800      05  WS-CURR-ROUND           PIC 9(03) COMP VALUE 0.
001810      05  WS-NUM-ROUNDS           PIC 9(03) COMP VALUE 0.
001820      05  WS-ALIVE-CT             PIC 9(02) COMP VALUE 5.
001830      05  WS-ALIVE-T              PIC 9(02) COMP VALUE 5.
001840      05  WS-TEAM-ALIVE           PIC 9(02) COMP VALUE 0.
001850      05  WS-ENEMY-ALIVE          PIC 9(02) COMP VALUE 0.
001860      05  WS-MAN-DIFF             PIC S9(02) COMP VALUE 0.
001870      05  WS-TOTAL-ALIVE          PIC 9(02) COMP VALUE 0.
001880      05  WS-CLUTCH-X             PIC 9(02) COMP VALUE 0.
001890      05  WS-SECONDS-REMAINING    PIC S9(04) COMP VALUE 0.
001900      05  WS-TEAM-ECONOMY         PIC 9(05) COMP VALUE 0.
001910      05  WS-ENEMY-ECONOMY        PIC 9(05) COMP VALUE 0.
001920      05  WS-EVENTS-SCORED        PIC 9(07) COMP-3 VALUE 0.
001930      05  WS-ECONOMY-TYPE-HOLD    PIC X(09) VALUE SPACES.
001940      05  WS-ECON-MULT-HOLD       PIC 9V99 COMP-3 VALUE 0.
001950      05  WS-MAN-MULT-HOLD        PIC 9V99 COMP-3 VALUE 0.
001960      05  WS-CLUTCH-MULT-HOLD     PIC 9V99 COMP-3 VALUE 0.
001970      05  WS-TIME-MULT-HOLD       PIC 9V99 COMP-3 VALUE 0.
001980      05  WS-TOTAL-MULT-HOLD      PIC 99V999 COMP-3 VALUE 0.
001990      05  WS-WEIGHTED-WPA-HOLD    PIC S9V9(4) COMP-3 VALUE 0.
002000*********************************************************************
002010*    ROUND TABLE - SAME SHAPE FATIMELN USES, LOADED FRESH HERE SO
002020*    THIS PROGRAM CAN RUN STANDALONE WITHOUT DEPENDING ON FATIMELN'S
002030*    IN-MEMORY TABLE STILL BEING AROUND.  INDEXED BY ROUND NUMBER SO
002040*    A LOOKUP IS A DIRECT SET, NO SEARCH NEEDED.
002050*********************************************************************
002060  01  ROUND-TABLE.
002070      05  RT-ENTRY OCCURS 999 TIMES INDEXED BY RT-IDX.
002080          10  RT-WINNER-TEAM          PIC X(02).
002090          10  RT-PLANT-FLAG           PIC X(01).
002100          10  RT-PLANT-TICK           PIC 9(09) COMP.
002110          10  RT-DEFUSE-FLAG          PIC X(01).
002120          10  RT-DEFUSE-TICK          PIC 9(09) COMP.
002130          10  RT-T-ECONOMY            PIC 9(05) COMP.
002140          10  RT-CT-ECONOMY           PIC 9(05) COMP.
002150  01  RT-ENTRY-REDEF REDEFINES ROUND-TABLE.
002160      05  FILLER                      PIC X(23898).
002170*********************************************************************
002180*    DEATH-SEEN TABLE, INDEXED BY TEAM, REBUILT EACH ROUND - USED
002190*    ONLY TO TELL WHEN A SIDE HAS BEEN REDUCED TO A SINGLE SURVIVOR.
002200*    KEPT AS ITS OWN GROUP RATHER THAN FOLDED INTO VARIABLE-WORK-AREA
002210*    SINCE IT HAS ITS OWN REDEFINES FOR A DUMP VIEW.
002220*********************************************************************
002230  01  SIDE-ALIVE-HOLD-AREA.
002240      05  SAH-CT-ALIVE                PIC 9(02) COMP.
002250      05  SAH-T-ALIVE                 PIC 9(02) COMP.
002260  01  SIDE-ALIVE-REDEF REDEFINES SIDE-ALIVE-HOLD-AREA.
002270      05  FILLER                      PIC X(02).
002280*********************************************************************
002290*    SPARE NUMERIC VIEW OF THE FOUR CONTEXT MULTIPLIERS, KEPT
002300*    TOGETHER FOR THE DAY A SUMMARY MULTIPLIER DUMP IS ADDED.  NOT
002310*    CURRENTLY WRITTEN TO ANY OUTPUT, BUT KEPT IN SYNC WITH THE
002320*    REAL HOLD FIELDS IN CASE THE DUMP REQUEST EVER SURFACES.
002330*********************************************************************
002340  01  WS-MULT-HOLD-GROUP.
002350      05  WS-ECON-MULT-HOLD-A     PIC 9V99.
002360      05  WS-MAN-MULT-HOLD-A      PIC 9V99.
002370      05  WS-CLUTCH-MULT-HOLD-A   PIC 9V99.
002380      05  WS-TIME-MULT-HOLD-A     PIC 9V99.
002390  01  WS-MULT-HOLD-REDEF REDEFINES WS-MULT-HOLD-GROUP.
002400      05  FILLER                      PIC X(12).
002410  PROCEDURE DIVISION.
002420*********************************************************************
002430*                        MAINLINE LOGIC
002440*    (1) INITIALIZE AND PRIME THE FIRST TIMELINE RECORD
002450*    (2) LOAD THE WHOLE ROUND TABLE BEFORE TOUCHING ANY EVENT, SINCE
002460*        AN EVENT IN ROUND 1 MAY NEED TO LOOK AT A LATER ROUND'S
002470*        ECONOMY IF THE FILES ARE OUT OF STEP (THEY NORMALLY AREN'T,
002480*        BUT THE TABLE LOAD COSTS NOTHING TO DO UP FRONT)
002490*    (3) WALK THE TIMELINE, SCORING EACH KILL/ENTRY-KILL/TRADE
002500*    (4) CLOSE UP AND REPORT THE EOJ TALLY
002510*********************************************************************
002520  0000-CONTROL-PROCESS.
002530      PERFORM 1000-INITIALIZATION
002540          THRU 1099-INITIALIZATION-EXIT.
002550      PERFORM 1100-LOAD-ROUND-TABLE
002560          THRU 1199-LOAD-ROUND-TABLE-EXIT
002570          UNTIL ROUNDS-EOF.
002580      PERFORM 2000-PROCESS-ONE-EVENT
002590          THRU 2099-PROCESS-ONE-EVENT-EXIT
002600          UNTIL NO-MORE-TIMELINE.
002610      PERFORM EOJ9000-CLOSE-FILES
002620          THRU EOJ9999-EXIT.
002630      GOBACK.
002640  EJECT
002650*    OPENS ALL THREE FILES AND PRIMES THE TIMELINE READ-AHEAD SO
002660*    0000-CONTROL-PROCESS CAN TEST NO-MORE-TIMELINE BEFORE THE FIRST
002670*    PASS OF THE EVENT LOOP.
002680  1000-INITIALIZATION.
002690      OPEN INPUT TIMELINE-FILE ROUNDS-FILE.
002700      OPEN OUTPUT WPARSLT-FILE.
002710      MOVE ZERO TO WS-NUM-ROUNDS WS-EVENTS-SCORED.
002720      PERFORM 2900-READ-NEXT-TIMELINE
002730          THRU 2999-READ-NEXT-TIMELINE-EXIT.
002740  1099-INITIALIZATION-EXIT.
002750      EXIT.
002760  EJECT
002770*    LOAD-ROUND-TABLE - ONE PASS OVER ROUNDS-FILE, SETTING THE INDEX
002780*    DIRECTLY FROM THE ROUND NUMBER ON THE RECORD RATHER THAN
002790*    COUNTING READS, SO A GAP OR OUT-OF-ORDER ROUND STILL LANDS IN
002800*    THE RIGHT SLOT.
002810  1100-LOAD-ROUND-TABLE.
002820      READ ROUNDS-FILE
002830          AT END
002840              SET ROUNDS-EOF TO TRUE
002850              GO TO 1199-LOAD-ROUND-TABLE-EXIT
002860      END-READ.
002870      IF NOT ROUNDS-OK AND NOT ROUNDS-EOF
002880          DISPLAY 'ROUNDS READ ERROR - STATUS ' WS-ROUNDS-STATUS
002890          GO TO EOJ9900-ABEND
002900      END-IF.
002910      SET RT-IDX TO RD-ROUND-NUM.
002920      MOVE RD-WINNER-TEAM  TO RT-WINNER-TEAM (RT-IDX).
002930      MOVE RD-PLANT-FLAG   TO RT-PLANT-FLAG (RT-IDX).
002940      MOVE RD-PLANT-TICK   TO RT-PLANT-TICK (RT-IDX).
002950      MOVE RD-DEFUSE-FLAG  TO RT-DEFUSE-FLAG (RT-IDX).
002960      MOVE RD-DEFUSE-TICK  TO RT-DEFUSE-TICK (RT-IDX).
002970      MOVE RD-T-ECONOMY    TO RT-T-ECONOMY (RT-IDX).
002980      MOVE RD-CT-ECONOMY   TO RT-CT-ECONOMY (RT-IDX).
002990      IF RD-ROUND-NUM GREATER THAN WS-NUM-ROUNDS
003000          MOVE RD-ROUND-NUM TO WS-NUM-ROUNDS
003010      END-IF.
003020  1199-LOAD-ROUND-TABLE-EXIT.
003030      EXIT.
003040  EJECT
003050*********************************************************************
003060*      PROCESS-ONE-EVENT - ONE TIMELINE RECORD.  ROUND-START RESETS
003070*      THE ALIVE COUNTS; DEATH DECREMENTS THE VICTIM'S SIDE; EVERY
003080*      KILL/ENTRY-KILL/TRADE IS A SCORED EVENT.  NOTE THE ORDER OF
003090*      THE FIVE MULTIPLIER PARAGRAPHS MATTERS - CLASSIFY-ECONOMY AND
003100*      MAN-ADV-MULT MUST RUN BEFORE CLUTCH-MULT SINCE CLUTCH-MULT
003110*      USES THE TEAM/ENEMY ALIVE FIGURES THEY DERIVE.
003120*********************************************************************
003130  2000-PROCESS-ONE-EVENT.
003140      IF TL-EVT-ROUND-START
003150          MOVE TL-ROUND-NUM TO WS-CURR-ROUND
003160          MOVE 5 TO WS-ALIVE-CT WS-ALIVE-T
003170      END-IF.
003180      IF TL-EVT-DEATH
003190          PERFORM 2010-DECREMENT-ALIVE
003200              THRU 2019-DECREMENT-ALIVE-EXIT
003210      END-IF.
003220      IF TL-EVT-KILL OR TL-EVT-ENTRY-KILL OR TL-EVT-TRADE
003230          PERFORM 2100-CLASSIFY-ECONOMY
003240              THRU 2199-CLASSIFY-ECONOMY-EXIT
003250          PERFORM 2200-MAN-ADV-MULT
003260              THRU 2299-MAN-ADV-MULT-EXIT
003270          PERFORM 2300-CLUTCH-MULT
003280              THRU 2399-CLUTCH-MULT-EXIT
003290          PERFORM 2400-TIME-MULT
003300              THRU 2499-TIME-MULT-EXIT
003310          PERFORM 2500-COMPUTE-WEIGHTED
003320              THRU 2599-COMPUTE-WEIGHTED-EXIT
003330          PERFORM 2600-WRITE-WPA-RESULT
003340              THRU 2699-WRITE-WPA-RESULT-EXIT
003350      END-IF.
003360      PERFORM 2900-READ-NEXT-TIMELINE
003370          THRU 2999-READ-NEXT-TIMELINE-EXIT.
003380  2099-PROCESS-ONE-EVENT-EXIT.
003390      EXIT.
003400  EJECT
003410*    DECREMENT-ALIVE - ONLY THE VICTIM'S SIDE LOSES A MAN.  GUARDED
003420*    AGAINST GOING BELOW ZERO IN CASE A ROUND-START RECORD WAS
003430*    MISSED UPSTREAM (SHOULD NOT HAPPEN, BUT COSTS NOTHING TO GUARD).
003440  2010-DECREMENT-ALIVE.
003450      IF TL-TEAM EQUAL 'CT'
003460          IF WS-ALIVE-CT GREATER THAN ZERO
003470              SUBTRACT 1 FROM WS-ALIVE-CT
003480          END-IF
003490      ELSE
003500          IF WS-ALIVE-T GREATER THAN ZERO
003510              SUBTRACT 1 FROM WS-ALIVE-T
003520          END-IF
003530      END-IF.
003540  2019-DECREMENT-ALIVE-EXIT.
003550      EXIT.
003560  EJECT
003570*********************************************************************
003580*   CLASSIFY-ECONOMY - TEAM AND ENEMY AVERAGE EQUIPMENT COME FROM
003590*   THE ROUND TABLE, KEYED BY THE ACTING PLAYER'S TEAM.  FOUR BUCKETS
003600*   IN PRIORITY ORDER: ECO (WE ARE BROKE, THEY ARE NOT), ANTI-ECO
003610*   (THE REVERSE), HALF-BUY, FULL-BUY.  WS-ECO-EVENTS-CT TRACKS HOW
003620*   MANY SCORED EVENTS LANDED IN EITHER OF THE FIRST TWO BUCKETS.
003630*********************************************************************
003640  2100-CLASSIFY-ECONOMY.
003650      IF TL-TEAM EQUAL 'T '
003660          MOVE RT-T-ECONOMY (WS-CURR-ROUND)  TO WS-TEAM-ECONOMY
003670          MOVE RT-CT-ECONOMY (WS-CURR-ROUND) TO WS-ENEMY-ECONOMY
003680          MOVE WS-ALIVE-T  TO WS-TEAM-ALIVE
003690          MOVE WS-ALIVE-CT TO WS-ENEMY-ALIVE
003700      ELSE
003710          MOVE RT-CT-ECONOMY (WS-CURR-ROUND) TO WS-TEAM-ECONOMY
003720          MOVE RT-T-ECONOMY (WS-CURR-ROUND)  TO WS-ENEMY-ECONOMY
003730          MOVE WS-ALIVE-CT TO WS-TEAM-ALIVE
003740          MOVE WS-ALIVE-T  TO WS-ENEMY-ALIVE
003750      END-IF.
003760      IF WS-TEAM-ECONOMY LESS THAN 2000
003770          AND WS-ENEMY-ECONOMY GREATER THAN OR EQUAL TO 2000
003780          MOVE 'ECO      '     TO WS-ECONOMY-TYPE-HOLD
003790          MOVE WS-ECO-MULT      TO WS-ECON-MULT-HOLD
003800          ADD 1 TO WS-ECO-EVENTS-CT
003810      ELSE
003820          IF WS-TEAM-ECONOMY GREATER THAN OR EQUAL TO 2000
003830              AND WS-ENEMY-ECONOMY LESS THAN 2000
003840              MOVE 'ANTI-ECO '  TO WS-ECONOMY-TYPE-HOLD
003850              MOVE WS-ANTIECO-MULT TO WS-ECON-MULT-HOLD
003860              ADD 1 TO WS-ECO-EVENTS-CT
003870          ELSE
003880              IF WS-TEAM-ECONOMY LESS THAN 3500
003890                  MOVE 'HALF-BUY '  TO WS-ECONOMY-TYPE-HOLD
003900                  MOVE WS-HALFBUY-MULT TO WS-ECON-MULT-HOLD
003910              ELSE
003920                  MOVE 'FULL-BUY '  TO WS-ECONOMY-TYPE-HOLD
003930                  MOVE WS-FULLBUY-MULT TO WS-ECON-MULT-HOLD
003940              END-IF
003950          END-IF
003960      END-IF.
003970  2199-CLASSIFY-ECONOMY-EXIT.
003980      EXIT.
003990  EJECT
004000*********************************************************************
004010*   MAN-ADV-MULT - DIFF = TEAM ALIVE MINUS ENEMY ALIVE.  A POSITIVE
004020*   DIFF OF 2+ IS THE BIGGEST MULTIPLIER; AN EVEN FIGHT IS SPLIT INTO
004030*   A LOW-PLAYER-COUNT AND A HIGH-PLAYER-COUNT BUCKET SINCE A 1V1 IS
004040*   WORTH MORE THAN A 5V5 EVEN AT THE SAME MAN DIFFERENCE OF ZERO.
004050*********************************************************************
004060  2200-MAN-ADV-MULT.
004070      COMPUTE WS-MAN-DIFF = WS-TEAM-ALIVE - WS-ENEMY-ALIVE.
004080      COMPUTE WS-TOTAL-ALIVE = WS-TEAM-ALIVE + WS-ENEMY-ALIVE.
004090      IF WS-MAN-DIFF GREATER THAN OR EQUAL TO 2
004100          MOVE WS-MANADV-2PLUS-MULT TO WS-MAN-MULT-HOLD
004110      ELSE
004120          IF WS-MAN-DIFF EQUAL 1
004130              MOVE WS-MANADV-1-MULT TO WS-MAN-MULT-HOLD
004140          ELSE
004150              IF WS-MAN-DIFF EQUAL 0 AND WS-TOTAL-ALIVE LESS THAN
004160                  OR EQUAL TO 6
004170                  MOVE WS-MANADV-EVEN-LO-MULT TO WS-MAN-MULT-HOLD
004180              ELSE
004190                  IF WS-MAN-DIFF EQUAL 0
004200                      MOVE WS-MANADV-EVEN-HI-MULT TO WS-MAN-MULT-HOLD
004210                  ELSE
004220                      MOVE WS-MANADV-DOWN-MULT TO WS-MAN-MULT-HOLD
004230                  END-IF
004240              END-IF
004250          END-IF
004260      END-IF.
004270  2299-MAN-ADV-MULT-EXIT.
004280      EXIT.
004290  EJECT
004300*********************************************************************
004310*   CLUTCH-MULT - CLUTCH IS ON WHEN THE ACTING PLAYER'S OWN SIDE IS
004320*   DOWN TO THE LAST MAN.  X = ENEMY ALIVE COUNT, CAPPED AT 5, SINCE
004330*   THE MULTIPLIER TABLE ONLY GOES UP TO A 1-VERSUS-5.
004340*   WS-CLUTCH-EVENTS-CT COUNTS EVERY EVENT SCORED WHILE CLUTCH-IS-ON,
004350*   REGARDLESS OF HOW MANY ENEMIES WERE LEFT.
004360*********************************************************************
004370  2300-CLUTCH-MULT.
004380      MOVE 'N' TO WS-CLUTCH-SW.
004390      MOVE ZERO TO WS-CLUTCH-X.
004400      IF WS-TEAM-ALIVE EQUAL 1
004410          MOVE 'Y' TO WS-CLUTCH-SW
004420          MOVE WS-ENEMY-ALIVE TO WS-CLUTCH-X
004430          IF WS-CLUTCH-X GREATER THAN 5
004440              MOVE 5 TO WS-CLUTCH-X
004450          END-IF
004460      END-IF.
004470      IF NOT CLUTCH-IS-ON OR WS-CLUTCH-X LESS THAN OR EQUAL TO ZERO
004480          MOVE WS-CLUTCH-NONE-MULT TO WS-CLUTCH-MULT-HOLD
004490      ELSE
004500          ADD 1 TO WS-CLUTCH-EVENTS-CT
004510          EVALUATE WS-CLUTCH-X
004520              WHEN 1 MOVE WS-CLUTCH-1V1-MULT TO WS-CLUTCH-MULT-HOLD
004530              WHEN 2 MOVE WS-CLUTCH-1V2-MULT TO WS-CLUTCH-MULT-HOLD
004540              WHEN 3 MOVE WS-CLUTCH-1V3-MULT TO WS-CLUTCH-MULT-HOLD
004550              WHEN 4 MOVE WS-CLUTCH-1V4-MULT TO WS-CLUTCH-MULT-HOLD
004560              WHEN 5 MOVE WS-CLUTCH-1V5-MULT TO WS-CLUTCH-MULT-HOLD
004570              WHEN OTHER MOVE WS-CLUTCH-NONE-MULT TO WS-CLUTCH-MULT-HOLD
004580          END-EVALUATE
004590      END-IF.
004600  2399-CLUTCH-MULT-EXIT.
004610      EXIT.
004620  EJECT
004630*********************************************************************
004640*   TIME-MULT - BOMB-PLANTED TAKES PRIORITY OVER THE CLOCK.  A
004650*   115-SECOND ROUND CLOCK MATCHES THE ONE FASTRATG USES FOR
004660*   FIRST-CONTACT TIMING.  SECONDS-REMAINING IS SIGNED SINCE A LATE
004670*   TIMESTAMP CAN PUSH IT NEGATIVE ON A ROUND THAT RAN TO TIME-OUT.
004680*********************************************************************
004690  2400-TIME-MULT.
004700      MOVE 'N' TO WS-BOMB-PLANTED-SW.
004710      IF TL-TEAM EQUAL 'T '
004720          IF RT-PLANT-FLAG (WS-CURR-ROUND) EQUAL 'Y'
004730              AND TL-TICK GREATER THAN OR EQUAL TO
004740                  RT-PLANT-TICK (WS-CURR-ROUND)
004750              MOVE 'Y' TO WS-BOMB-PLANTED-SW
004760          END-IF
004770      ELSE
004780          IF RT-PLANT-FLAG (WS-CURR-ROUND) EQUAL 'Y'
004790              AND TL-TICK GREATER THAN OR EQUAL TO
004800                  RT-PLANT-TICK (WS-CURR-ROUND)
004810              MOVE 'Y' TO WS-BOMB-PLANTED-SW
004820          END-IF
004830      END-IF.
004840      COMPUTE WS-SECONDS-REMAINING =
004850          WS-ROUND-SECONDS - (TL-TIMESTAMP-MS / 1000).
004860      IF BOMB-IS-PLANTED
004870          MOVE WS-TIME-PLANTED-MULT TO WS-TIME-MULT-HOLD
004880      ELSE
004890          IF WS-SECONDS-REMAINING GREATER THAN 85
004900              MOVE WS-TIME-EARLY-MULT TO WS-TIME-MULT-HOLD
004910          ELSE
004920              IF WS-SECONDS-REMAINING GREATER THAN 45
004930                  MOVE WS-TIME-MID-MULT TO WS-TIME-MULT-HOLD
004940              ELSE
004950                  MOVE WS-TIME-LATE-MULT TO WS-TIME-MULT-HOLD
004960              END-IF
004970          END-IF
004980      END-IF.
004990  2499-TIME-MULT-EXIT.
005000      EXIT.
005010  EJECT
005020*********************************************************************
005030*   COMPUTE-WEIGHTED - TOTAL-MULT ROUNDED TO 3 DECIMALS, WEIGHTED
005040*   WPA ROUNDED TO 4 - THIS SHOP'S STANDARD ROUNDING RULE IS
005050*   ROUND-HALF-UP, SAME AS EVERY OTHER COMPUTE IN THIS STREAM.
005060*   WS-EVENTS-SCORED IS THE GROUPED COUNTER THE WPARSLT TALLY ALREADY
005070*   USED BEFORE THIS CHANGE; THE TWO NEW 77-LEVEL COUNTERS ABOVE ARE
005080*   SUB-TALLIES OF THIS SAME FIGURE, NOT REPLACEMENTS FOR IT.
005090*********************************************************************
005100  2500-COMPUTE-WEIGHTED.
005110      COMPUTE WS-TOTAL-MULT-HOLD ROUNDED =
005120          WS-ECON-MULT-HOLD * WS-MAN-MULT-HOLD *
005130          WS-CLUTCH-MULT-HOLD * WS-TIME-MULT-HOLD.
005140      COMPUTE WS-WEIGHTED-WPA-HOLD ROUNDED =
005150          WS-BASE-WPA-PER-EVENT * WS-TOTAL-MULT-HOLD.
005160      ADD 1 TO WS-EVENTS-SCORED.
005170  2599-COMPUTE-WEIGHTED-EXIT.
005180      EXIT.
005190  EJECT
005200*    WRITE-WPA-RESULT - ONE OUTPUT LINE PER SCORED EVENT, CARRYING
005210*    BOTH THE BASE AND WEIGHTED WPA AND ALL FOUR CONTEXT MULTIPLIERS
005220*    SO A REVIEWER CAN RECONSTRUCT THE ARITHMETIC WITHOUT RERUNNING
005230*    THE JOB.
005240  2600-WRITE-WPA-RESULT.
005250      MOVE WS-BASE-WPA-PER-EVENT  TO WR-BASE-WPA.
005260      MOVE WS-WEIGHTED-WPA-HOLD   TO WR-WEIGHTED-WPA.
005270      MOVE WS-ECONOMY-TYPE-HOLD   TO WR-ECONOMY-TYPE.
005280      MOVE WS-ECON-MULT-HOLD      TO WR-ECON-MULT.
005290      MOVE WS-MAN-MULT-HOLD       TO WR-MAN-MULT.
005300      MOVE WS-CLUTCH-MULT-HOLD    TO WR-CLUTCH-MULT.
005310      MOVE WS-TIME-MULT-HOLD      TO WR-TIME-MULT.
005320      MOVE WS-TOTAL-MULT-HOLD     TO WR-TOTAL-MULT.
005330      WRITE WPARSLT-REC.
005340      IF NOT WPARSLT-OK
005350          DISPLAY 'WRITE ERROR ON WPARSLT - STATUS ' WS-WPARSLT-STATUS
005360          GO TO EOJ9900-ABEND
005370      END-IF.
005380  2699-WRITE-WPA-RESULT-EXIT.
005390      EXIT.
005400  EJECT
005410*    READ-NEXT-TIMELINE - STANDARD READ-AHEAD, SHARED BY THE PRIMING
005420*    READ IN 1000-INITIALIZATION AND THE LOOP-BOTTOM READ IN
005430*    2000-PROCESS-ONE-EVENT.
005440  2900-READ-NEXT-TIMELINE.
005450      READ TIMELINE-FILE
005460          AT END
005470              SET NO-MORE-TIMELINE TO TRUE
005480              GO TO 2999-READ-NEXT-TIMELINE-EXIT
005490      END-READ.
005500      IF NOT TIMELINE-OK
005510          DISPLAY 'TIMELINE READ ERROR - STATUS ' WS-TIMELINE-STATUS
005520          GO TO EOJ9900-ABEND
005530      END-IF.
005540  2999-READ-NEXT-TIMELINE-EXIT.
005550      EXIT.
005560  EJECT
005570*    CLOSE-FILES - NORMAL EOJ.  THE TALLY LINE NOW SHOWS THE CLUTCH
005580*    AND ECO SUB-COUNTS ALONGSIDE THE ROUND AND EVENT TOTALS.
005590  EOJ9000-CLOSE-FILES.
005600      CLOSE TIMELINE-FILE ROUNDS-FILE WPARSLT-FILE.
005610      DISPLAY 'FAWPACTX - ROUNDS LOADED:  ' WS-NUM-ROUNDS.
005620      DISPLAY 'FAWPACTX - EVENTS SCORED:  ' WS-EVENTS-SCORED.
005630      DISPLAY 'FAWPACTX - CLUTCH EVENTS:  ' WS-CLUTCH-EVENTS-CT.
005640      DISPLAY 'FAWPACTX - ECO/ANTI EVENTS:' WS-ECO-EVENTS-CT.
005650      GO TO EOJ9999-EXIT.
005660*    ABEND PATH - CLOSE WHAT IS OPEN AND SET A NONZERO RETURN CODE
005670*    SO THE SCHEDULER FAILS THE STEP INSTEAD OF CARRYING ON.
005680  EOJ9900-ABEND.
005690      DISPLAY 'FAWPACTX - PROGRAM ABENDING DUE TO ERROR'.
005700      CLOSE TIMELINE-FILE ROUNDS-FILE WPARSLT-FILE.
005710      MOVE 16 TO RETURN-CODE.
005720  EOJ9999-EXIT.
005730      EXIT.
