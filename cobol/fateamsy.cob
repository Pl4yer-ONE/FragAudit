000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FATEAMSY.
000120  AUTHOR. R W BRACKEN.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 06/14/1997.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FATEAMSY WALKS THE TIMELINE BUILT BY FATIMELN AND ROLLS UP HOW   *
000220*  WELL EACH SIDE EXECUTES THE THREE SET-PIECE PHASES OF A ROUND -  *
000230*  OPENING AN ENTRY (ENTRY-KILL EVENTS), HOLDING A PLANTED BOMB     *
000240*  (PLANT EVENTS) AND RETAKING A SITE (DEFUSE EVENTS).  ONE TEAM-   *
000250*  STATS RECORD COMES OUT PER SIDE - "T " AND "CT" - PER MATCH.     *
000260*                                                                   *
000270*J   JCL..                                                          *
000280*                                                                   *
000290* //FATEAMSY EXEC PGM=FATEAMSY                                      *
000300* //SYSOUT   DD SYSOUT=*                                            *
000310* //TIMELINE DD DSN=FA.MATCH.TIMELINE,DISP=SHR                      *
000320* //ROUNDS   DD DSN=FA.MATCH.ROUNDS,DISP=SHR                        *
000330* //TEAMSTAT DD DSN=FA.MATCH.TEAMSTAT,DISP=(,CATLG,CATLG),           *
000340* //            UNIT=SYSDA,SPACE=(CYL,(1,1),RLSE)                   *
000350*                                                                   *
000360*P   ENTRY PARAMETERS..                                             *
000370*     NONE.                                                         *
000380*                                                                   *
000390*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000400*     I/O ERROR ON TIMELINE, ROUNDS OR TEAMSTAT FILES.              *
000410*     ROUND TABLE OVERFLOW (MORE THAN 999 ROUNDS).                  *
000420*                                                                   *
000430*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000440*     NONE.                                                         *
000450*                                                                   *
000460*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000470*     TEAM-STATS-TABLE CARRIES EXACTLY TWO SLOTS - SLOT 1 IS ALWAYS *
000480*     "T ", SLOT 2 IS ALWAYS "CT".  THERE ARE ONLY TWO SIDES IN     *
000490*     THIS GAME, SO THE TABLE IS NOT SEARCHED, IT IS ADDRESSED.     *
000500*                                                                   *
000510*********************************************************************
000520*    CHANGE LOG
000530*    97/06/14  RWB  ORIG - ENTRY, POSTPLANT AND RETAKE ROLL-UPS
000540*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000550*    00/05/03  DLH  RETAKE-SUCCESSES NOW CREDITED UNCONDITIONALLY ON
000560*                    EVERY DEFUSE EVENT - A DEFUSE EVENT ON THE FEED
000570*                    ONLY EVER MEANS THE BOMB CAME UP, PER TICKET 5622
000580*    03/10/08  PQR  ADDED ZERO-DIVIDE GUARD ON ALL THREE RATES - EARLY
000590*                    ROUNDS OF A MATCH WERE WRITING GARBAGE PERCENTAGES
000600*    04/04/22  PQR  ADDED WS-ROUNDS-LOADED AND WS-EVENTS-SEEN COUNTERS
000610*                    FOR THE EOJ TALLY LINE - OPS WANTED A QUICK CROSS
000620*                    CHECK AGAINST THE TIMELINE AND ROUNDS ROW COUNTS
000630*                    WITHOUT HAVING TO GREP THE JOB LOG (TICKET 5701)
000640*********************************************************************
000650  ENVIRONMENT DIVISION.
000660*
000670* THE ENVIRONMENT DIVISION NAMES THE THREE SEQUENTIAL FILES THIS
000680* STEP TOUCHES.  TIMELINE AND ROUNDS ARE BOTH READ-ONLY HERE - THIS
000690* PROGRAM NEVER WRITES BACK TO EITHER ONE, IT ONLY WRITES TEAMSTAT.
000700*
000710  CONFIGURATION SECTION.
000720  SOURCE-COMPUTER. IBM-4381.
000730  OBJECT-COMPUTER. IBM-4381.
000740  SPECIAL-NAMES.
000750      C01 IS TOP-OF-FORM.
000760  INPUT-OUTPUT SECTION.
000770  FILE-CONTROL.
000780      SELECT TIMELINE-FILE ASSIGN TO TIMELINE
000790          ORGANIZATION IS SEQUENTIAL
000800          FILE STATUS IS WS-TIMELINE-STATUS.
000810      SELECT ROUNDS-FILE ASSIGN TO ROUNDS
000820          ORGANIZATION IS SEQUENTIAL
000830          FILE STATUS IS WS-ROUNDS-STATUS.
000840      SELECT TEAMSTAT-FILE ASSIGN TO TEAMSTAT
000850          ORGANIZATION IS SEQUENTIAL
000860          FILE STATUS IS WS-TEAMSTAT-STATUS.
000870  DATA DIVISION.
000880  FILE SECTION.
000890*
000900* TIMELINE-REC IS THE EVENT STREAM FATIMELN BUILT - ONE RECORD PER
000910* ROUND-START, KILL, PLANT OR DEFUSE, ALREADY IN TIME ORDER.
000920*
000930  FD  TIMELINE-FILE
000940      RECORDING MODE IS F
000950      BLOCK CONTAINS 0 RECORDS.
000960  01  TIMELINE-REC.
000970      COPY FATLEVT.
000980*
000990* ROUNDS-REC SUPPLIES THE OFFICIAL WINNER OF EACH ROUND - THE
001000* TIMELINE FEED ITSELF CARRIES NO WINNER FLAG, SO THE WINNER HAS
001010* TO BE LOOKED UP HERE AND CACHED BY ROUND NUMBER BEFORE THE
001020* TIMELINE PASS STARTS.
001030*
001040  FD  ROUNDS-FILE
001050      RECORDING MODE IS F
001060      BLOCK CONTAINS 0 RECORDS.
001070  01  ROUNDS-REC.
001080      COPY FAROUND.
001090*
001100* TEAMSTAT-REC IS THE OUTPUT OF THIS STEP - EXACTLY TWO RECORDS
001110* PER MATCH, ONE FOR "T " AND ONE FOR "CT".
001120*
001130  FD  TEAMSTAT-FILE
001140      RECORDING MODE IS F
001150      BLOCK CONTAINS 0 RECORDS.
001160  01  TEAMSTAT-REC.
001170      COPY FATEAMS.
001180  WORKING-STORAGE SECTION.
001190  01  FILLER PIC X(32) VALUE 'FATEAMSY WORKING STORAGE BEGINS'.
001200*********************************************************************
001210*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  THESE
001220*    EXIST PURELY SO THE EOJ TALLY LINE CAN CROSS-CHECK RECORD
001230*    COUNTS AGAINST THE JOB LOG WITHOUT NEEDING A SEPARATE GROUP.
001240*********************************************************************
001250  77  WS-ROUNDS-LOADED          PIC 9(03) COMP VALUE ZERO.
001260  77  WS-EVENTS-SEEN            PIC 9(07) COMP VALUE ZERO.
001270*********************************************************************
001280*    FILE STATUS
001290*********************************************************************
001300  01  WS-FILE-STATUSES.
001310      05  WS-TIMELINE-STATUS       PIC XX VALUE '00'.
001320          88  TIMELINE-OK               VALUE '00'.
001330          88  TIMELINE-EOF               VALUE '10'.
001340      05  WS-ROUNDS-STATUS         PIC XX VALUE '00'.
001350          88  ROUNDS-OK                  VALUE '00'.
001360          88  ROUNDS-EOF                 VALUE '10'.
001370      05  WS-TEAMSTAT-STATUS       PIC XX VALUE '00'.
001380          88  TEAMSTAT-OK                VALUE '00'.
001390*********************************************************************
001400*    VARIABLE WORK AREA
001410*********************************************************************
001420  01  VARIABLE-WORK-AREA.
001430*    WS-LOOKUP-TEAM IS THE KEY HANDED TO 2050-FIND-TEAM-INDEX - IT
001440*    IS MOVED HERE BEFORE EACH LOOKUP RATHER THAN PASSED AS A
001450*    PARAGRAPH ARGUMENT, THE SAME WAY EVERY OTHER FIND-TEAM-INDEX
001460*    STYLE PARAGRAPH IN THIS SHOP WORKS.
001470      05  WS-LOOKUP-TEAM           PIC X(02) VALUE SPACES.
001480  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001490      05  FILLER                   PIC X(02).
001500*********************************************************************
001510*    ROUND-WINNER TABLE - DIRECT INDEXED BY ROUND NUMBER.  LOADED
001520*    ONCE AT INITIALIZATION FROM THE ROUNDS FILE SO THE TIMELINE
001530*    PASS NEVER HAS TO RE-READ ROUNDS - A PLAIN ARRAY LOOKUP BY
001540*    ROUND NUMBER IS CHEAPER THAN A SEARCH ON EVERY EVENT.
001550*********************************************************************
001560  01  ROUND-WINNER-TABLE.
001570      05  RW-ENTRY OCCURS 999 TIMES INDEXED BY RW-IDX.
001580          10  RW-WINNER-TEAM           PIC X(02).
001590  01  ROUND-WINNER-REDEF REDEFINES ROUND-WINNER-TABLE.
001600      05  FILLER                       PIC X(1998).
001610*********************************************************************
001620*    TEAM STATS TABLE - SLOT 1 IS "T ", SLOT 2 IS "CT", ALWAYS.
001630*    BECAUSE THE SLOT COUNT AND CONTENT ARE FIXED BY THE RULES OF
001640*    THE GAME (ONLY TWO SIDES EVER PLAY A ROUND), THE TABLE NEVER
001650*    NEEDS A FIND-OR-ADD PARAGRAPH LIKE THE DUO OR STRATEGY TABLES
001660*    ELSEWHERE IN THIS SYSTEM DO - 2050-FIND-TEAM-INDEX JUST PICKS
001670*    1 OR 2 BY A STRAIGHT IF TEST.
001680*********************************************************************
001690  01  TEAM-STATS-TABLE.
001700      05  TB-ENTRY OCCURS 2 TIMES INDEXED BY TB-IDX.
001710*        ENTRY-ATTEMPTS/SUCCESSES COUNT HOW OFTEN THIS SIDE OPENED
001720*        AN ENGAGEMENT AND HOW OFTEN THAT OPENING KILL WENT THEIR WAY.
001730          10  TB-TEAM-CODE             PIC X(02).
001740          10  TB-ENTRY-ATTEMPTS        PIC 9(03) COMP.
001750          10  TB-ENTRY-SUCCESSES       PIC 9(03) COMP.
001760*        POSTPLANT-ROUNDS/WINS ARE CREDITED TO "T " ONLY - A PLANT
001770*        IS ALWAYS A T-SIDE ACT, SO CT NEVER ACCUMULATES HERE.
001780          10  TB-POSTPLANT-ROUNDS      PIC 9(03) COMP.
001790          10  TB-POSTPLANT-WINS        PIC 9(03) COMP.
001800*        RETAKE-ATTEMPTS/SUCCESSES ARE CREDITED TO "CT" ONLY - A
001810*        DEFUSE EVENT ON THE FEED MEANS THE BOMB CAME UP CT'S WAY,
001820*        SO EVERY DEFUSE IS BOTH AN ATTEMPT AND A SUCCESS (SEE THE
001830*        00/05/03 CHANGE-LOG ENTRY ABOVE).
001840          10  TB-RETAKE-ATTEMPTS       PIC 9(03) COMP.
001850          10  TB-RETAKE-SUCCESSES      PIC 9(03) COMP.
001860  01  TEAM-STATS-REDEF REDEFINES TEAM-STATS-TABLE.
001870      05  FILLER                       PIC X(28).
001880  PROCEDURE DIVISION.
001890*********************************************************************
001900*                        MAINLINE LOGIC
001910*
001920*    THREE PASSES - LOAD THE ROUND-WINNER LOOKUP TABLE, WALK THE
001930*    TIMELINE ONCE DISPATCHING ON EVENT TYPE, THEN WRITE THE TWO
001940*    TEAM-STATS RECORDS.  NOTHING IN THIS PROGRAM SORTS ANYTHING -
001950*    BOTH INPUT FILES ARE ALREADY IN ROUND/TIME ORDER ON ARRIVAL.
001960*********************************************************************
001970  0000-CONTROL-PROCESS.
001980*    STEP ONE - BUILD THE ROUND-WINNER LOOKUP AND OPEN EVERYTHING.
001990      PERFORM 1000-INITIALIZATION
002000          THRU 1099-INITIALIZATION-EXIT.
002010*    STEP TWO - ONE PASS OVER THE TIMELINE, ROLLING UP ALL THREE
002020*    SET-PIECE PHASES AS THEIR EVENTS GO BY.
002030      PERFORM 2000-PROCESS-ALL-EVENTS
002040          THRU 2099-PROCESS-ALL-EVENTS-EXIT
002050          UNTIL TIMELINE-EOF.
002060*    STEP THREE - TWO RECORDS OUT, "T " THEN "CT".
002070      PERFORM 4000-WRITE-TEAM-STATS
002080          THRU 4099-WRITE-TEAM-STATS-EXIT.
002090*    STEP FOUR - CLOSE UP AND REPORT THE TALLY LINE.
002100      PERFORM EOJ9000-CLOSE-FILES
002110          THRU EOJ9999-EXIT.
002120      GOBACK.
002130  EJECT
002140*    1000-INITIALIZATION OPENS ALL THREE FILES, DRAINS THE ENTIRE
002150*    ROUNDS FILE INTO ROUND-WINNER-TABLE, ZEROES BOTH TEAM-STATS
002160*    SLOTS, AND PRIMES THE TIMELINE READ-AHEAD BUFFER.
002170  1000-INITIALIZATION.
002180      OPEN INPUT TIMELINE-FILE.
002190      OPEN INPUT ROUNDS-FILE.
002200      OPEN OUTPUT TEAMSTAT-FILE.
002210      PERFORM 1100-LOAD-ROUND-WINNER-TABLE
002220          THRU 1199-LOAD-ROUND-WINNER-TABLE-EXIT
002230          UNTIL ROUNDS-EOF.
002240      MOVE 'T ' TO TB-TEAM-CODE (1).
002250      MOVE 'CT' TO TB-TEAM-CODE (2).
002260*    ZEROING BOTH SLOTS EXPLICITLY RATHER THAN RELYING ON A VALUE
002270*    CLAUSE ON THE OCCURS - COMP FIELDS UNDER AN OCCURS DO NOT GET
002280*    A WORKING VALUE CLAUSE APPLIED PER-OCCURRENCE IN THIS COMPILER.
002290      MOVE ZERO TO TB-ENTRY-ATTEMPTS (1) TB-ENTRY-SUCCESSES (1)
002300                   TB-POSTPLANT-ROUNDS (1) TB-POSTPLANT-WINS (1)
002310                   TB-RETAKE-ATTEMPTS (1) TB-RETAKE-SUCCESSES (1)
002320                   TB-ENTRY-ATTEMPTS (2) TB-ENTRY-SUCCESSES (2)
002330                   TB-POSTPLANT-ROUNDS (2) TB-POSTPLANT-WINS (2)
002340                   TB-RETAKE-ATTEMPTS (2) TB-RETAKE-SUCCESSES (2).
002350      PERFORM 2900-READ-NEXT-TIMELINE
002360          THRU 2999-READ-NEXT-TIMELINE-EXIT.
002370  1099-INITIALIZATION-EXIT.
002380      EXIT.
002390  EJECT
002400*    1100-LOAD-ROUND-WINNER-TABLE READS ONE ROUNDS RECORD AND
002410*    DROPS ITS WINNER STRAIGHT INTO THE TABLE AT THE ROUND NUMBER'S
002420*    OWN SLOT - NO SEQUENCE CHECK IS NEEDED BECAUSE THE INDEX IS
002430*    THE ROUND NUMBER ITSELF, NOT A RUNNING COUNT.
002440  1100-LOAD-ROUND-WINNER-TABLE.
002450      READ ROUNDS-FILE
002460          AT END
002470              SET ROUNDS-EOF TO TRUE
002480              GO TO 1199-LOAD-ROUND-WINNER-TABLE-EXIT
002490      END-READ.
002500      IF NOT ROUNDS-OK
002510          DISPLAY 'ROUNDS READ ERROR - STATUS ' WS-ROUNDS-STATUS
002520          GO TO EOJ9900-ABEND
002530      END-IF.
002540      IF RD-ROUND-NUM GREATER THAN 999
002550          DISPLAY 'ROUND TABLE OVERFLOW'
002560          GO TO EOJ9900-ABEND
002570      END-IF.
002580*    BUMP THE LOAD COUNTER BEFORE THE MOVE SO A ROUND THAT FAILS
002590*    THE OVERFLOW CHECK ABOVE NEVER GETS COUNTED AS LOADED.
002600      ADD 1 TO WS-ROUNDS-LOADED.
002610      SET RW-IDX TO RD-ROUND-NUM.
002620      MOVE RD-WINNER-TEAM TO RW-WINNER-TEAM (RW-IDX).
002630  1199-LOAD-ROUND-WINNER-TABLE-EXIT.
002640      EXIT.
002650  EJECT
002660*********************************************************************
002670*   PROCESS-ALL-EVENTS - DISPATCHES ON EVENT TYPE, ONE TIMELINE
002680*   RECORD AT A TIME.  A SINGLE TIMELINE RECORD CAN ONLY EVER BE
002690*   ONE EVENT TYPE, SO THE THREE IF TESTS BELOW ARE MUTUALLY
002700*   EXCLUSIVE IN PRACTICE EVEN THOUGH THEY ARE NOT WRITTEN AS AN
002710*   EVALUATE - THIS MATCHES THE DISPATCH STYLE FATIMELN ITSELF USES.
002720*********************************************************************
002730  2000-PROCESS-ALL-EVENTS.
002740      ADD 1 TO WS-EVENTS-SEEN.
002750      IF TL-EVT-ENTRY-KILL AND TL-IS-ENTRY
002760          PERFORM 2100-ENTRY-STATS
002770              THRU 2199-ENTRY-STATS-EXIT
002780      END-IF.
002790      IF TL-EVT-PLANT
002800          PERFORM 2200-POSTPLANT-STATS
002810              THRU 2299-POSTPLANT-STATS-EXIT
002820      END-IF.
002830      IF TL-EVT-DEFUSE
002840          PERFORM 2300-RETAKE-STATS
002850              THRU 2399-RETAKE-STATS-EXIT
002860      END-IF.
002870      PERFORM 2900-READ-NEXT-TIMELINE
002880          THRU 2999-READ-NEXT-TIMELINE-EXIT.
002890  2099-PROCESS-ALL-EVENTS-EXIT.
002900      EXIT.
002910  EJECT
002920*    2100-ENTRY-STATS CREDITS AN ENTRY ATTEMPT TO WHICHEVER SIDE
002930*    GOT THE ENTRY KILL, THEN CHECKS THE ROUND-WINNER TABLE TO SEE
002940*    IF THAT SAME SIDE WENT ON TO WIN THE ROUND - A SUCCESSFUL
002950*    ENTRY IS DEFINED AS "ENTRY CREDIT AND ROUND WIN BOTH LAND ON
002960*    THE SAME SIDE", NOT AS THE ENTRY KILL ITSELF SURVIVING.
002970  2100-ENTRY-STATS.
002980      MOVE TL-TEAM TO WS-LOOKUP-TEAM.
002990      PERFORM 2050-FIND-TEAM-INDEX
003000          THRU 2059-FIND-TEAM-INDEX-EXIT.
003010      ADD 1 TO TB-ENTRY-ATTEMPTS (TB-IDX).
003020      SET RW-IDX TO TL-ROUND-NUM.
003030      IF RW-WINNER-TEAM (RW-IDX) EQUAL TL-TEAM
003040          ADD 1 TO TB-ENTRY-SUCCESSES (TB-IDX)
003050      END-IF.
003060  2199-ENTRY-STATS-EXIT.
003070      EXIT.
003080  EJECT
003090*    2200-POSTPLANT-STATS IS ALWAYS CREDITED TO "T " - A PLANT
003100*    EVENT ON THE FEED ONLY EVER HAPPENS BECAUSE T PLANTED THE
003110*    BOMB, SO THE LOOKUP TEAM IS HARD-CODED RATHER THAN TAKEN FROM
003120*    THE TIMELINE RECORD'S OWN TEAM FIELD.
003130  2200-POSTPLANT-STATS.
003140      MOVE 'T ' TO WS-LOOKUP-TEAM.
003150      PERFORM 2050-FIND-TEAM-INDEX
003160          THRU 2059-FIND-TEAM-INDEX-EXIT.
003170      ADD 1 TO TB-POSTPLANT-ROUNDS (TB-IDX).
003180      SET RW-IDX TO TL-ROUND-NUM.
003190      IF RW-WINNER-TEAM (RW-IDX) EQUAL 'T '
003200          ADD 1 TO TB-POSTPLANT-WINS (TB-IDX)
003210      END-IF.
003220  2299-POSTPLANT-STATS-EXIT.
003230      EXIT.
003240  EJECT
003250*    2300-RETAKE-STATS IS ALWAYS CREDITED TO "CT" AND ALWAYS
003260*    COUNTED AS A SUCCESS - SEE THE 00/05/03 CHANGE-LOG ENTRY.  A
003270*    DEFUSE EVENT CANNOT APPEAR ON THE FEED UNLESS THE BOMB CAME
003280*    UP, SO THERE IS NO "FAILED RETAKE" CASE TO DISTINGUISH HERE.
003290  2300-RETAKE-STATS.
003300      MOVE 'CT' TO WS-LOOKUP-TEAM.
003310      PERFORM 2050-FIND-TEAM-INDEX
003320          THRU 2059-FIND-TEAM-INDEX-EXIT.
003330      ADD 1 TO TB-RETAKE-ATTEMPTS (TB-IDX).
003340      ADD 1 TO TB-RETAKE-SUCCESSES (TB-IDX).
003350  2399-RETAKE-STATS-EXIT.
003360      EXIT.
003370  EJECT
003380*    2050-FIND-TEAM-INDEX IS THE WHOLE "LOOKUP" FOR THIS PROGRAM -
003390*    WITH ONLY TWO POSSIBLE SIDES THERE IS NO TABLE SEARCH, JUST AN
003400*    IF TEST THAT PICKS SLOT 1 OR SLOT 2.
003410  2050-FIND-TEAM-INDEX.
003420      IF WS-LOOKUP-TEAM EQUAL 'T '
003430          SET TB-IDX TO 1
003440      ELSE
003450          SET TB-IDX TO 2
003460      END-IF.
003470  2059-FIND-TEAM-INDEX-EXIT.
003480      EXIT.
003490  EJECT
003500*********************************************************************
003510*   WRITE-TEAM-STATS - RATES COMPUTED ZERO-DIVIDE GUARDED, ONE
003520*   RECORD PER SIDE.  VARYING OVER TB-IDX FROM 1 TO 2 RATHER THAN
003530*   WRITING TWO SEPARATE PARAGRAPHS KEEPS THE WRITE LOGIC IN ONE
003540*   PLACE SINCE BOTH SIDES SHARE THE SAME RECORD LAYOUT.
003550*********************************************************************
003560  4000-WRITE-TEAM-STATS.
003570      PERFORM 4010-WRITE-ONE-TEAM
003580          THRU 4019-WRITE-ONE-TEAM-EXIT
003590          VARYING TB-IDX FROM 1 BY 1
003600          UNTIL TB-IDX GREATER THAN 2.
003610  4099-WRITE-TEAM-STATS-EXIT.
003620      EXIT.
003630  EJECT
003640*    4010-WRITE-ONE-TEAM MOVES ONE SLOT OF TEAM-STATS-TABLE OUT TO
003650*    TM-TEAM-STATS, COMPUTES THE THREE RATES WITH A ZERO-DIVIDE
003660*    GUARD IN FRONT OF EACH ONE (PER THE 03/10/08 FIX), AND WRITES
003670*    THE RECORD.
003680  4010-WRITE-ONE-TEAM.
003690*    COPY THE RAW COUNTERS STRAIGHT ACROSS FIRST - THE RATES GET
003700*    FILLED IN BELOW, AFTER THE ZERO-DIVIDE CHECKS.
003710      MOVE TB-TEAM-CODE (TB-IDX) TO TM-TEAM.
003720      MOVE TB-ENTRY-ATTEMPTS (TB-IDX) TO TM-ENTRY-ATTEMPTS.
003730      MOVE TB-ENTRY-SUCCESSES (TB-IDX) TO TM-ENTRY-SUCCESSES.
003740      MOVE TB-POSTPLANT-ROUNDS (TB-IDX) TO TM-POSTPLANT-ROUNDS.
003750      MOVE TB-POSTPLANT-WINS (TB-IDX) TO TM-POSTPLANT-WINS.
003760      MOVE TB-RETAKE-ATTEMPTS (TB-IDX) TO TM-RETAKE-ATTEMPTS.
003770      MOVE TB-RETAKE-SUCCESSES (TB-IDX) TO TM-RETAKE-SUCCESSES.
003780*    DEFAULT ALL THREE RATES TO ZERO BEFORE THE GUARDED COMPUTES -
003790*    A SIDE WITH NO ATTEMPTS OF A GIVEN PHASE LEAVES ITS RATE AT
003800*    THIS DEFAULT RATHER THAN AN UNINITIALIZED VALUE.
003810      MOVE ZERO TO TM-ENTRY-RATE TM-POSTPLANT-RATE TM-RETAKE-RATE.
003820*    EARLY ROUNDS OF A MATCH CAN LEGITIMATELY HAVE ZERO ATTEMPTS OF
003830*    ONE OR MORE OF THESE THREE PHASES - GUARD EACH COMPUTE SO A
003840*    SIDE THAT NEVER PLANTED OR NEVER GOT A RETAKE CHANCE YET
003850*    WRITES A CLEAN ZERO RATE INSTEAD OF ABENDING ON A ZERO DIVIDE.
003860      IF TB-ENTRY-ATTEMPTS (TB-IDX) GREATER THAN ZERO
003870          COMPUTE TM-ENTRY-RATE ROUNDED =
003880              TB-ENTRY-SUCCESSES (TB-IDX) / TB-ENTRY-ATTEMPTS (TB-IDX)
003890      END-IF.
003900      IF TB-POSTPLANT-ROUNDS (TB-IDX) GREATER THAN ZERO
003910          COMPUTE TM-POSTPLANT-RATE ROUNDED =
003920              TB-POSTPLANT-WINS (TB-IDX) / TB-POSTPLANT-ROUNDS (TB-IDX)
003930      END-IF.
003940      IF TB-RETAKE-ATTEMPTS (TB-IDX) GREATER THAN ZERO
003950          COMPUTE TM-RETAKE-RATE ROUNDED =
003960              TB-RETAKE-SUCCESSES (TB-IDX) / TB-RETAKE-ATTEMPTS (TB-IDX)
003970      END-IF.
003980      WRITE TEAMSTAT-REC.
003990      IF NOT TEAMSTAT-OK
004000          DISPLAY 'WRITE ERROR ON TEAMSTAT - STATUS ' WS-TEAMSTAT-STATUS
004010          GO TO EOJ9900-ABEND
004020      END-IF.
004030  4019-WRITE-ONE-TEAM-EXIT.
004040      EXIT.
004050  EJECT
004060*    2900-READ-NEXT-TIMELINE IS THE STANDARD READ-AHEAD PARAGRAPH -
004070*    CALLED ONCE TO PRIME THE BUFFER AT INITIALIZATION AND ONCE
004080*    MORE AT THE BOTTOM OF EVERY PASS THROUGH 2000-PROCESS-ALL-EVENTS.
004090  2900-READ-NEXT-TIMELINE.
004100      READ TIMELINE-FILE
004110          AT END
004120              SET TIMELINE-EOF TO TRUE
004130              GO TO 2999-READ-NEXT-TIMELINE-EXIT
004140      END-READ.
004150      IF NOT TIMELINE-OK
004160          DISPLAY 'TIMELINE READ ERROR - STATUS ' WS-TIMELINE-STATUS
004170          GO TO EOJ9900-ABEND
004180      END-IF.
004190  2999-READ-NEXT-TIMELINE-EXIT.
004200      EXIT.
004210  EJECT
004220*    EOJ9000-CLOSE-FILES IS THE NORMAL END-OF-JOB PATH - CLOSES ALL
004230*    THREE FILES AND DROPS A ONE-LINE TALLY TO SYSOUT SO OPS CAN
004240*    CONFIRM THE ROUNDS-LOADED AND EVENTS-SEEN COUNTS LINE UP WITH
004250*    WHAT THE UPSTREAM STEPS REPORTED.
004260  EOJ9000-CLOSE-FILES.
004270      CLOSE TIMELINE-FILE ROUNDS-FILE TEAMSTAT-FILE.
004280      DISPLAY 'FATEAMSY - TEAM STATS WRITTEN: 2'.
004290      DISPLAY 'FATEAMSY - ROUNDS LOADED:      ' WS-ROUNDS-LOADED.
004300      DISPLAY 'FATEAMSY - TIMELINE EVENTS:    ' WS-EVENTS-SEEN.
004310      GO TO EOJ9999-EXIT.
004320*    EOJ9900-ABEND IS THE ERROR PATH - ANY I/O STATUS OTHER THAN
004330*    '00' OR THE EXPECTED '10' AT END-OF-FILE FALLS THROUGH HERE,
004340*    SETS A NONZERO RETURN CODE AND LETS THE JOB SCHEDULER FLAG THE
004350*    STEP INSTEAD OF LETTING A BAD RUN LOOK LIKE A CLEAN ONE.
004360  EOJ9900-ABEND.
004370      DISPLAY 'FATEAMSY - PROGRAM ABENDING DUE TO ERROR'.
004380*    CLOSE WHATEVER IS STILL OPEN BEFORE GIVING UP THE STEP - A
004390*    DANGLING FILE HANDLE ON AN ABEND HAS CAUSED ENQUEUE PROBLEMS
004400*    FOR THE NEXT JOB THAT NEEDS THE SAME DSN BEFORE, SO THIS SHOP
004410*    CLOSES FIRST EVEN ON THE ERROR PATH.
004420      CLOSE TIMELINE-FILE ROUNDS-FILE TEAMSTAT-FILE.
004430      MOVE 16 TO RETURN-CODE.
004440  EOJ9999-EXIT.
004450      EXIT.
