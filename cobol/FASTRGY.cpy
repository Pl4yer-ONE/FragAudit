000100******************************************************************
000110*    FASTRGY  --  STRATEGY RECORD (OUTPUT OF FASTRATG, TWO PER   *
000120*    ROUND - ONE T SIDE, ONE CT SIDE).                           *
000130******************************************************************
000140*    CHANGE LOG
000150*    98/04/14  DLH  ORIG
000160******************************************************************
000170 01  ST-STRATEGY-RECORD.
000180     05  ST-ROUND-NUM                  PIC 9(03).
000190     05  ST-TEAM                       PIC X(02).
000200     05  ST-STRATEGY                   PIC X(14).
000210     05  ST-CONFIDENCE                 PIC 9V99.
000220     05  ST-FIRST-CONTACT-SITE          PIC X(03).
000230     05  ST-TIME-TO-CONTACT            PIC 9(03)V9.
000240     05  ST-EARLY-DEATHS               PIC 9(02).
000250     05  FILLER                        PIC X(08).
