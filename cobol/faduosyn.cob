000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FADUOSYN.
000120  AUTHOR. D L HARTWELL.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 05/17/1999.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FADUOSYN WALKS THE TIMELINE BUILT BY FATIMELN AND MEASURES HOW   *
000220*  WELL EVERY PAIR OF TEAMMATES WORKS TOGETHER - HOW OFTEN ONE      *
000230*  AVENGES THE OTHER'S DEATH (TRADE ATTEMPTS/SUCCESSES AND MEAN     *
000240*  REFRAG TIME) AND HOW OFTEN THE PAIR SHARES A ROUND AND WINS IT.  *
000250*  ONE DUO-STATS RECORD IS WRITTEN PER DISTINCT PAIR OBSERVED,      *
000260*  PLAYER1/PLAYER2 HELD IN ASCENDING NAME ORDER SO THE PAIR COMES   *
000270*  OUT THE SAME NO MATTER WHICH PLAYER WAS SEEN FIRST.              *
000280*                                                                   *
000290*J   JCL..                                                          *
000300*                                                                   *
000310* //FADUOSYN EXEC PGM=FADUOSYN                                      *
000320* //SYSOUT   DD SYSOUT=*                                            *
000330* //TIMELINE DD DSN=FA.MATCH.TIMELINE,DISP=SHR                      *
000340* //ROUNDS   DD DSN=FA.MATCH.ROUNDS,DISP=SHR                        *
000350* //DUOSTAT  DD DSN=FA.MATCH.DUOSTAT,DISP=(,CATLG,CATLG),            *
000360* //            UNIT=SYSDA,SPACE=(CYL,(1,1),RLSE)                   *
000370*                                                                   *
000380*P   ENTRY PARAMETERS..                                             *
000390*     NONE.                                                         *
000400*                                                                   *
000410*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000420*     I/O ERROR ON TIMELINE, ROUNDS OR DUOSTAT FILES.               *
000430*     ROUND TABLE OVERFLOW (MORE THAN 999 ROUNDS).                  *
000440*     ROSTER-SEEN OR PAIR TABLE OVERFLOW.                           *
000450*                                                                   *
000460*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000470*     NONE.                                                         *
000480*                                                                   *
000490*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000500*     THE 3000-MS TRADE WINDOW IS HARD CODED IN 2130-SCAN-DEATHS-   *
000510*     FOR-TRADE.  THE PAIR TABLE HOLDS 45 SLOTS - EVERY UNORDERED    *
000520*     PAIR OFF A 10-PLAYER MATCH, WITH NO TRIMMING NEEDED.           *
000530*                                                                   *
000540*********************************************************************
000550*    CHANGE LOG
000560*    99/05/17  DLH  ORIG - DUO SYNERGY, TRADE AND SHARED-ROUND RATES
000570*    99/11/02  DLH  SHARED-ROUNDS NOW COUNTS EVERY PLAYER SEEN IN THE
000580*                    ROUND, NOT JUST THOSE WHO RECORDED A KILL
000590*    00/05/03  DLH  TRADE EVENT EMITTED ALONGSIDE ITS KILL IS SCANNED
000600*                    SEPARATELY, SAME AS THE KILL ITSELF, PER TICKET
000610*                    5622 - MATCHES THE WAY FATIMELN DOUBLE-EMITS THE
000620*                    PAIR
000630*    02/07/19  PQR  FIND-OR-ADD-PAIR NOW SORTS NAMES BEFORE LOOKUP SO
000640*                    A PAIR NEVER DUPLICATES UNDER BOTH NAME ORDERS
000650*    04/01/26  PQR  WIDENED REFRAG-SUM TO 9(07) - OVERTIME MATCHES
000660*                    WERE OVERFLOWING IT ON LONG MAPS
000670*    07/09/14  KMS  ADDED WS-TRADE-EVENTS-CT AND WS-ROUNDS-TALLIED-CT
000680*                    TO THE EOJ LINE SO A QUICK DISPLAY SHOWS HOW MANY
000690*                    TRADES AND SHARED ROUNDS WERE SEEN WITHOUT HAVING
000700*                    TO ADD UP THE WHOLE PAIR TABLE BY HAND (TKT 6203)
000710*********************************************************************
000720  ENVIRONMENT DIVISION.
000730  CONFIGURATION SECTION.
000740  SOURCE-COMPUTER. IBM-4381.
000750  OBJECT-COMPUTER. IBM-4381.
000760  SPECIAL-NAMES.
000770      C01 IS TOP-OF-FORM.
000780  INPUT-OUTPUT SECTION.
000790  FILE-CONTROL.
000800      SELECT TIMELINE-FILE ASSIGN TO TIMELINE
000810          ORGANIZATION IS SEQUENTIAL
000820          FILE STATUS IS WS-TIMELINE-STATUS.
000830      SELECT ROUNDS-FILE ASSIGN TO ROUNDS
000840          ORGANIZATION IS SEQUENTIAL
000850          FILE STATUS IS WS-ROUNDS-STATUS.
000860      SELECT DUOSTAT-FILE ASSIGN TO DUOSTAT
000870          ORGANIZATION IS SEQUENTIAL
000880          FILE STATUS IS WS-DUOSTAT-STATUS.
000890  DATA DIVISION.
000900  FILE SECTION.
000910  FD  TIMELINE-FILE
000920      RECORDING MODE IS F
000930      BLOCK CONTAINS 0 RECORDS.
000940  01  TIMELINE-REC.
000950      COPY FATLEVT.
000960  FD  ROUNDS-FILE
000970      RECORDING MODE IS F
000980      BLOCK CONTAINS 0 RECORDS.
000990  01  ROUNDS-REC.
001000      COPY FAROUND.
001010  FD  DUOSTAT-FILE
001020      RECORDING MODE IS F
001030      BLOCK CONTAINS 0 RECORDS.
001040  01  DUOSTAT-REC.
001050      COPY FADUOST.
001060  WORKING-STORAGE SECTION.
001070  01  FILLER PIC X(32) VALUE 'FADUOSYN WORKING STORAGE BEGINS'.
001080*********************************************************************
001090*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  BOTH
001100*    ARE PURE DIAGNOSTICS FOR THE EOJ TALLY - NEITHER ONE FEEDS
001110*    BACK INTO THE PAIR TABLE OR ANY RATE CALCULATION.
001120*********************************************************************
001130  77  WS-TRADE-EVENTS-CT          PIC 9(05) COMP VALUE ZERO.
001140  77  WS-ROUNDS-TALLIED-CT        PIC 9(03) COMP VALUE ZERO.
001150*********************************************************************
001160*    FILE STATUS
001170*********************************************************************
001180  01  WS-FILE-STATUSES.
001190      05  WS-TIMELINE-STATUS       PIC XX VALUE '00'.
001200          88  TIMELINE-OK               VALUE '00'.
001210          88  TIMELINE-EOF               VALUE '10'.
001220      05  WS-ROUNDS-STATUS         PIC XX VALUE '00'.
001230          88  ROUNDS-OK                  VALUE '00'.
001240          88  ROUNDS-EOF                 VALUE '10'.
001250      05  WS-DUOSTAT-STATUS        PIC XX VALUE '00'.
001260          88  DUOSTAT-OK                 VALUE '00'.
001270*********************************************************************
001280*    VARIABLE WORK AREA
001290*********************************************************************
001300  01  VARIABLE-WORK-AREA.
001310*        ROUND NUMBER CURRENTLY BEING ACCUMULATED.
001320      05  WS-CURRENT-ROUND         PIC 9(03) COMP VALUE 0.
001330*        COUNT OF DEATHS RECORDED SO FAR IN THE CURRENT ROUND.
001340      05  WS-NUM-DEATHS-THIS-RND   PIC 9(02) COMP VALUE 0.
001350*        COUNT OF DISTINCT PLAYERS SEEN SO FAR IN THE CURRENT ROUND.
001360      05  WS-NUM-SEEN-THIS-RND     PIC 9(02) COMP VALUE 0.
001370*        COUNT OF DISTINCT PAIRS OBSERVED SO FAR IN THE WHOLE MATCH.
001380      05  WS-NUM-PAIRS             PIC 9(02) COMP VALUE 0.
001390*        MILLISECOND GAP BETWEEN A DEATH AND ITS CANDIDATE REFRAG.
001400      05  WS-MS-DIFF               PIC S9(07) COMP VALUE 0.
001410*        SLOT RETURNED BY THE LAST FIND-OR-ADD LOOKUP.
001420      05  WS-FOUND-IDX             PIC 9(02) COMP VALUE 0.
001430*        FIRST PLAYER NAME OF A CANDIDATE PAIR, UNSORTED.
001440      05  WS-NAME-A                PIC X(20) VALUE SPACES.
001450*        SECOND PLAYER NAME OF A CANDIDATE PAIR, UNSORTED.
001460      05  WS-NAME-B                PIC X(20) VALUE SPACES.
001470*        WS-NAME-A/WS-NAME-B AFTER 3010-SORT-TWO-NAMES, LOWER NAME.
001480      05  WS-LOOKUP-P1             PIC X(20) VALUE SPACES.
001490*        WS-NAME-A/WS-NAME-B AFTER 3010-SORT-TWO-NAMES, HIGHER NAME.
001500      05  WS-LOOKUP-P2             PIC X(20) VALUE SPACES.
001510*        PLAYER NAME KEY FOR THE ROSTER-SEEN LOOKUP.
001520      05  WS-LOOKUP-NAME           PIC X(20) VALUE SPACES.
001530*        TEAM-ID CARRIED ALONGSIDE WS-LOOKUP-NAME.
001540      05  WS-LOOKUP-TEAM           PIC X(02) VALUE SPACES.
001550  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001560      05  FILLER                   PIC X(116).
001570*********************************************************************
001580*    ROUND-WINNER TABLE - DIRECT INDEXED BY ROUND NUMBER
001590*********************************************************************
001600*    LOADED ONCE AT INITIALIZATION FROM ROUNDS-FILE, INDEXED
001610*    DIRECTLY BY ROUND NUMBER SO A LOOKUP AT FINALIZE TIME IS A
001620*    DIRECT SET, NOT A SEARCH.  999 SLOTS IS FAR MORE ROUNDS THAN
001630*    ANY MATCH FORMAT GOES, EVEN WITH MULTIPLE OVERTIMES.
001640  01  ROUND-WINNER-TABLE.
001650      05  RW-ENTRY OCCURS 999 TIMES INDEXED BY RW-IDX.
001660*            WHICH TEAM WON THIS ROUND NUMBER.
001670          10  RW-WINNER-TEAM           PIC X(02).
001680  01  ROUND-WINNER-REDEF REDEFINES ROUND-WINNER-TABLE.
001690      05  FILLER                       PIC X(1998).
001700*********************************************************************
001710*    DEATH LIST - EVERY DEATH SEEN SO FAR IN THE CURRENT ROUND.
001720*    CLEARED (BY RESETTING THE COUNT, NOT THE SLOTS) AT THE END OF
001730*    EACH ROUND IN 2200-FINALIZE-ROUND-PAIRS.
001740*********************************************************************
001750  01  DEATH-LIST-TABLE.
001760      05  DL-ENTRY OCCURS 10 TIMES INDEXED BY DL-IDX.
001770*            PLAYER WHO DIED.
001780          10  DL-PLAYER                PIC X(20).
001790*            THAT PLAYER'S TEAM AT THE TIME OF DEATH.
001800          10  DL-TEAM                  PIC X(02).
001810*            TIMELINE TIMESTAMP OF THE DEATH, FOR THE TRADE WINDOW.
001820          10  DL-TIMESTAMP-MS          PIC 9(07) COMP.
001830  01  DEATH-LIST-REDEF REDEFINES DEATH-LIST-TABLE.
001840      05  FILLER                       PIC X(260).
001850*********************************************************************
001860*    ROSTER-SEEN TABLE - DISTINCT PLAYERS OBSERVED THIS ROUND, USED
001870*    BY 2200-FINALIZE-ROUND-PAIRS TO WALK EVERY SAME-TEAM PAIR AND
001880*    CREDIT THE SHARED-ROUND/SHARED-WIN COUNTS.
001890*********************************************************************
001900  01  ROSTER-SEEN-TABLE.
001910      05  RS-ENTRY OCCURS 10 TIMES INDEXED BY RS-IDX RS-IDX2.
001920*            PLAYER OBSERVED THIS ROUND.
001930          10  RS-PLAYER                PIC X(20).
001940*            THAT PLAYER'S TEAM THIS ROUND.
001950          10  RS-TEAM                  PIC X(02).
001960  01  ROSTER-SEEN-REDEF REDEFINES ROSTER-SEEN-TABLE.
001970      05  FILLER                       PIC X(220).
001980*********************************************************************
001990*    MATCH-LONG PAIR TABLE - EVERY PAIR SEEN, 45 SLOTS COVERS ANY
002000*    UNORDERED PAIR OFF A 10-PLAYER MATCH, WITH PLAYER1/PLAYER2 HELD
002010*    IN ASCENDING NAME ORDER (SEE 3010-SORT-TWO-NAMES) SO THE SAME
002020*    PAIR NEVER OCCUPIES TWO DIFFERENT SLOTS.
002030*********************************************************************
002040  01  PAIR-TABLE.
002050      05  DP-ENTRY OCCURS 45 TIMES INDEXED BY DP-IDX.
002060*            LOWER OF THE TWO NAMES IN THE PAIR.
002070          10  DP-PLAYER1               PIC X(20).
002080*            HIGHER OF THE TWO NAMES IN THE PAIR.
002090          10  DP-PLAYER2               PIC X(20).
002100*            COUNT OF TIMES EITHER HALF OF THE PAIR WAS IN POSITION
002110*            TO AVENGE THE OTHER'S DEATH WITHIN THE TRADE WINDOW.
002120          10  DP-TRADE-ATTEMPTS        PIC 9(03) COMP.
002130*            OF THOSE ATTEMPTS, HOW MANY ACTUALLY LANDED A KILL.
002140          10  DP-TRADE-SUCCESSES       PIC 9(03) COMP.
002150*            SUM OF MILLISECOND GAPS ACROSS ALL SUCCESSFUL TRADES,
002160*            DIVIDED BY DP-TRADE-ATTEMPTS AT WRITE TIME FOR THE
002170*            MEAN REFRAG TIME.
002180          10  DP-REFRAG-SUM            PIC 9(07) COMP.
002190*            COUNT OF ROUNDS BOTH HALVES OF THE PAIR WERE ALIVE
002200*            ON THE SAME TEAM AT SOME POINT.
002210          10  DP-SHARED-ROUNDS         PIC 9(03) COMP.
002220*            OF THOSE SHARED ROUNDS, HOW MANY THE PAIR'S TEAM WON.
002230          10  DP-SHARED-WINS           PIC 9(03) COMP.
002240  01  PAIR-TABLE-REDEF REDEFINES PAIR-TABLE.
002250      05  FILLER                       PIC X(2340).
002260  PROCEDURE DIVISION.
002270*********************************************************************
002280*                        MAINLINE LOGIC
002290*********************************************************************
002300  0000-CONTROL-PROCESS.
002310      PERFORM 1000-INITIALIZATION
002320          THRU 1099-INITIALIZATION-EXIT.
002330      PERFORM 2000-PROCESS-ALL-EVENTS
002340          THRU 2099-PROCESS-ALL-EVENTS-EXIT
002350          UNTIL TIMELINE-EOF.
002360      IF WS-NUM-SEEN-THIS-RND GREATER THAN ZERO
002370          PERFORM 2200-FINALIZE-ROUND-PAIRS
002380              THRU 2299-FINALIZE-ROUND-PAIRS-EXIT
002390      END-IF.
002400      PERFORM 4000-WRITE-ALL-PAIRS
002410          THRU 4099-WRITE-ALL-PAIRS-EXIT.
002420      PERFORM EOJ9000-CLOSE-FILES
002430          THRU EOJ9999-EXIT.
002440      GOBACK.
002450  EJECT
002460  1000-INITIALIZATION.
002470      OPEN INPUT TIMELINE-FILE.
002480      OPEN INPUT ROUNDS-FILE.
002490      OPEN OUTPUT DUOSTAT-FILE.
002500      MOVE ZERO TO WS-CURRENT-ROUND WS-NUM-DEATHS-THIS-RND
002510                   WS-NUM-SEEN-THIS-RND WS-NUM-PAIRS.
002520      PERFORM 1100-LOAD-ROUND-WINNER-TABLE
002530          THRU 1199-LOAD-ROUND-WINNER-TABLE-EXIT
002540          UNTIL ROUNDS-EOF.
002550      PERFORM 2900-READ-NEXT-TIMELINE
002560          THRU 2999-READ-NEXT-TIMELINE-EXIT.
002570      IF NOT TIMELINE-EOF
002580          MOVE TL-ROUND-NUM TO WS-CURRENT-ROUND
002590      END-IF.
002600  1099-INITIALIZATION-EXIT.
002610      EXIT.
002620  EJECT
002630  1100-LOAD-ROUND-WINNER-TABLE.
002640      READ ROUNDS-FILE
002650          AT END
002660              SET ROUNDS-EOF TO TRUE
002670              GO TO 1199-LOAD-ROUND-WINNER-TABLE-EXIT
002680      END-READ.
002690      IF NOT ROUNDS-OK
002700          DISPLAY 'ROUNDS READ ERROR - STATUS ' WS-ROUNDS-STATUS
002710          GO TO EOJ9900-ABEND
002720      END-IF.
002730      IF RD-ROUND-NUM GREATER THAN 999
002740          DISPLAY 'ROUND TABLE OVERFLOW'
002750          GO TO EOJ9900-ABEND
002760      END-IF.
002770      SET RW-IDX TO RD-ROUND-NUM.
002780      MOVE RD-WINNER-TEAM TO RW-WINNER-TEAM (RW-IDX).
002790  1199-LOAD-ROUND-WINNER-TABLE-EXIT.
002800      EXIT.
002810  EJECT
002820*********************************************************************
002830*   PROCESS-ALL-EVENTS - ONE PASS PER TIMELINE RECORD ALREADY IN
002840*   HAND.  A CHANGE IN ROUND-NUM CLOSES OUT THE PRIOR ROUND'S
002850*   SHARED-ROUND/SHARED-WIN BOOKKEEPING FIRST.
002860*********************************************************************
002870  2000-PROCESS-ALL-EVENTS.
002880      IF TL-ROUND-NUM NOT EQUAL WS-CURRENT-ROUND
002890          IF WS-NUM-SEEN-THIS-RND GREATER THAN ZERO
002900              PERFORM 2200-FINALIZE-ROUND-PAIRS
002910                  THRU 2299-FINALIZE-ROUND-PAIRS-EXIT
002920          END-IF
002930          MOVE TL-ROUND-NUM TO WS-CURRENT-ROUND
002940      END-IF.
002950      PERFORM 2100-ADD-EVENT-TO-ROUND
002960          THRU 2199-ADD-EVENT-TO-ROUND-EXIT.
002970      PERFORM 2900-READ-NEXT-TIMELINE
002980          THRU 2999-READ-NEXT-TIMELINE-EXIT.
002990  2099-PROCESS-ALL-EVENTS-EXIT.
003000      EXIT.
003010  EJECT
003020*********************************************************************
003030*   ADD-EVENT-TO-ROUND - ROSTER ROLL-UP, DEATH-LIST ROLL-UP, AND
003040*   THE TRADE SCAN FOR KILL/ENTRY-KILL/TRADE EVENTS.
003050*********************************************************************
003060  2100-ADD-EVENT-TO-ROUND.
003070      IF TL-PLAYER NOT EQUAL SPACES
003080          MOVE TL-PLAYER TO WS-LOOKUP-NAME
003090          MOVE TL-TEAM TO WS-LOOKUP-TEAM
003100          PERFORM 2150-FIND-OR-ADD-ROSTER-SEEN
003110              THRU 2159-FIND-OR-ADD-ROSTER-SEEN-EXIT
003120      END-IF.
003130      IF TL-EVT-DEATH
003140          PERFORM 2120-ADD-DEATH
003150              THRU 2129-ADD-DEATH-EXIT
003160      END-IF.
003170      IF TL-EVT-KILL OR TL-EVT-ENTRY-KILL OR TL-EVT-TRADE
003180          PERFORM 2130-SCAN-DEATHS-FOR-TRADE
003190              THRU 2139-SCAN-DEATHS-FOR-TRADE-EXIT
003200      END-IF.
003210  2199-ADD-EVENT-TO-ROUND-EXIT.
003220      EXIT.
003230  EJECT
003240*    ADD-DEATH - APPENDS TO THE ROUND-SCOPED DEATH LIST; TEN SLOTS
003250*    COVERS EVERY DEATH A FULL 10-PLAYER ROSTER COULD PRODUCE IN
003260*    ONE ROUND.
003270  2120-ADD-DEATH.
003280      ADD 1 TO WS-NUM-DEATHS-THIS-RND.
003290      IF WS-NUM-DEATHS-THIS-RND GREATER THAN 10
003300          DISPLAY 'DEATH LIST TABLE OVERFLOW'
003310          GO TO EOJ9900-ABEND
003320      END-IF.
003330      SET DL-IDX TO WS-NUM-DEATHS-THIS-RND.
003340      MOVE TL-PLAYER       TO DL-PLAYER (DL-IDX).
003350      MOVE TL-TEAM         TO DL-TEAM (DL-IDX).
003360      MOVE TL-TIMESTAMP-MS TO DL-TIMESTAMP-MS (DL-IDX).
003370  2129-ADD-DEATH-EXIT.
003380      EXIT.
003390  EJECT
003400*********************************************************************
003410*   SCAN-DEATHS-FOR-TRADE - EVERY RECORDED DEATH ON THE SAME TEAM BY
003420*   A DIFFERENT PLAYER, AVENGED WITHIN 3000 MS, CREDITS THE PAIR
003430*   WITH A SUCCESSFUL TRADE.  A KILL CARRYING THE TRADE FLAG AND ITS
003440*   COMPANION TRADE EVENT ARE BOTH SCANNED HERE - THAT IS HOW THE
003450*   FEED HAS ALWAYS COME OVER FROM FATIMELN.
003460*********************************************************************
003470  2130-SCAN-DEATHS-FOR-TRADE.
003480      IF WS-NUM-DEATHS-THIS-RND GREATER THAN ZERO
003490          PERFORM 2135-CHECK-ONE-DEATH
003500              THRU 2138-CHECK-ONE-DEATH-EXIT
003510              VARYING DL-IDX FROM 1 BY 1
003520              UNTIL DL-IDX GREATER THAN WS-NUM-DEATHS-THIS-RND
003530      END-IF.
003540  2139-SCAN-DEATHS-FOR-TRADE-EXIT.
003550      EXIT.
003560  EJECT
003570*    CHECK-ONE-DEATH - ONE COMPARISON PER CALL, DRIVEN BY THE
003580*    VARYING CLAUSE IN 2130.  THE GAP MUST BE STRICTLY POSITIVE
003590*    (THE KILLER CANNOT AVENGE A DEATH THAT HAPPENS AFTER THEIR OWN
003600*    KILL) AND NO MORE THAN THE 3000-MS TRADE WINDOW.
003610  2135-CHECK-ONE-DEATH.
003620      IF DL-TEAM (DL-IDX) EQUAL TL-TEAM
003630          AND DL-PLAYER (DL-IDX) NOT EQUAL TL-PLAYER
003640          COMPUTE WS-MS-DIFF = TL-TIMESTAMP-MS - DL-TIMESTAMP-MS (DL-IDX)
003650          IF WS-MS-DIFF GREATER THAN ZERO
003660              AND WS-MS-DIFF LESS THAN OR EQUAL TO 3000
003670              MOVE TL-PLAYER TO WS-NAME-A
003680              MOVE DL-PLAYER (DL-IDX) TO WS-NAME-B
003690              PERFORM 3000-FIND-OR-ADD-PAIR
003700                  THRU 3099-FIND-OR-ADD-PAIR-EXIT
003710              ADD 1 TO DP-TRADE-ATTEMPTS (WS-FOUND-IDX)
003720              ADD 1 TO DP-TRADE-SUCCESSES (WS-FOUND-IDX)
003730              ADD WS-MS-DIFF TO DP-REFRAG-SUM (WS-FOUND-IDX)
003740              ADD 1 TO WS-TRADE-EVENTS-CT
003750          END-IF
003760      END-IF.
003770  2138-CHECK-ONE-DEATH-EXIT.
003780      EXIT.
003790  EJECT
003800*********************************************************************
003810*   FINALIZE-ROUND-PAIRS - EVERY UNORDERED PAIR ON THE SAME TEAM
003820*   AMONG THE PLAYERS SEEN THIS ROUND GETS SHARED-ROUNDS += 1, PLUS
003830*   SHARED-WINS += 1 WHEN THAT TEAM WON THE ROUND.  CLEARS THE
003840*   ROUND-SCOPED TABLES FOR THE NEXT ROUND ON THE WAY OUT.
003850*********************************************************************
003860  2200-FINALIZE-ROUND-PAIRS.
003870      IF WS-NUM-SEEN-THIS-RND GREATER THAN 1
003880          PERFORM 2230-WALK-PAIR
003890              THRU 2239-WALK-PAIR-EXIT
003900              VARYING RS-IDX FROM 1 BY 1
003910              UNTIL RS-IDX GREATER THAN WS-NUM-SEEN-THIS-RND - 1
003920              AFTER RS-IDX2 FROM RS-IDX + 1 BY 1
003930              UNTIL RS-IDX2 GREATER THAN WS-NUM-SEEN-THIS-RND
003940      END-IF.
003950      ADD 1 TO WS-ROUNDS-TALLIED-CT.
003960      MOVE ZERO TO WS-NUM-DEATHS-THIS-RND WS-NUM-SEEN-THIS-RND.
003970  2299-FINALIZE-ROUND-PAIRS-EXIT.
003980      EXIT.
003990  EJECT
004000*    WALK-PAIR - ONE CANDIDATE PAIR PER CALL, DRIVEN BY THE NESTED
004010*    VARYING/AFTER IN 2200.  ONLY SAME-TEAM PAIRS COUNT - TWO
004020*    PLAYERS SEEN ON OPPOSITE TEAMS NEVER SHARE A ROUND TOGETHER.
004030  2230-WALK-PAIR.
004040      IF RS-TEAM (RS-IDX) EQUAL RS-TEAM (RS-IDX2)
004050          SET RW-IDX TO WS-CURRENT-ROUND
004060          MOVE RS-PLAYER (RS-IDX) TO WS-NAME-A
004070          MOVE RS-PLAYER (RS-IDX2) TO WS-NAME-B
004080          PERFORM 3000-FIND-OR-ADD-PAIR
004090              THRU 3099-FIND-OR-ADD-PAIR-EXIT
004100          ADD 1 TO DP-SHARED-ROUNDS (WS-FOUND-IDX)
004110          IF RS-TEAM (RS-IDX) EQUAL RW-WINNER-TEAM (RW-IDX)
004120              ADD 1 TO DP-SHARED-WINS (WS-FOUND-IDX)
004130          END-IF
004140      END-IF.
004150  2239-WALK-PAIR-EXIT.
004160      EXIT.
004170  EJECT
004180*********************************************************************
004190*   FIND-OR-ADD-ROSTER-SEEN - DISTINCT (PLAYER,TEAM) SEEN THIS ROUND
004200*********************************************************************
004210  2150-FIND-OR-ADD-ROSTER-SEEN.
004220      MOVE ZERO TO WS-FOUND-IDX.
004230      IF WS-NUM-SEEN-THIS-RND GREATER THAN ZERO
004240          PERFORM 2155-SCAN-ONE-SEEN-SLOT
004250              THRU 2158-SCAN-ONE-SEEN-SLOT-EXIT
004260              VARYING RS-IDX FROM 1 BY 1
004270              UNTIL RS-IDX GREATER THAN WS-NUM-SEEN-THIS-RND
004280      END-IF.
004290      IF WS-FOUND-IDX EQUAL ZERO
004300          ADD 1 TO WS-NUM-SEEN-THIS-RND
004310          IF WS-NUM-SEEN-THIS-RND GREATER THAN 10
004320              DISPLAY 'ROSTER-SEEN TABLE OVERFLOW'
004330              GO TO EOJ9900-ABEND
004340          END-IF
004350          SET RS-IDX TO WS-NUM-SEEN-THIS-RND
004360          MOVE WS-LOOKUP-NAME TO RS-PLAYER (RS-IDX)
004370          MOVE WS-LOOKUP-TEAM TO RS-TEAM (RS-IDX)
004380          SET WS-FOUND-IDX TO RS-IDX
004390      END-IF.
004400  2159-FIND-OR-ADD-ROSTER-SEEN-EXIT.
004410      EXIT.
004420  EJECT
004430  2155-SCAN-ONE-SEEN-SLOT.
004440      IF WS-FOUND-IDX EQUAL ZERO
004450          AND RS-PLAYER (RS-IDX) EQUAL WS-LOOKUP-NAME
004460          SET WS-FOUND-IDX TO RS-IDX
004470      END-IF.
004480  2158-SCAN-ONE-SEEN-SLOT-EXIT.
004490      EXIT.
004500  EJECT
004510*********************************************************************
004520*   FIND-OR-ADD-PAIR - WS-NAME-A/WS-NAME-B IN, SORTED INTO
004530*   WS-LOOKUP-P1/WS-LOOKUP-P2 AND LOOKED UP OR ADDED.  WS-FOUND-IDX
004540*   COMES BACK SET TO THE PAIR'S SLOT.
004550*********************************************************************
004560  3000-FIND-OR-ADD-PAIR.
004570      PERFORM 3010-SORT-TWO-NAMES
004580          THRU 3019-SORT-TWO-NAMES-EXIT.
004590      MOVE ZERO TO WS-FOUND-IDX.
004600      IF WS-NUM-PAIRS GREATER THAN ZERO
004610          PERFORM 3020-SCAN-ONE-PAIR-SLOT
004620              THRU 3029-SCAN-ONE-PAIR-SLOT-EXIT
004630              VARYING DP-IDX FROM 1 BY 1
004640              UNTIL DP-IDX GREATER THAN WS-NUM-PAIRS
004650      END-IF.
004660      IF WS-FOUND-IDX EQUAL ZERO
004670          ADD 1 TO WS-NUM-PAIRS
004680          IF WS-NUM-PAIRS GREATER THAN 45
004690              DISPLAY 'PAIR TABLE OVERFLOW'
004700              GO TO EOJ9900-ABEND
004710          END-IF
004720          SET DP-IDX TO WS-NUM-PAIRS
004730          MOVE WS-LOOKUP-P1 TO DP-PLAYER1 (DP-IDX)
004740          MOVE WS-LOOKUP-P2 TO DP-PLAYER2 (DP-IDX)
004750          MOVE ZERO TO DP-TRADE-ATTEMPTS (DP-IDX)
004760                       DP-TRADE-SUCCESSES (DP-IDX)
004770                       DP-REFRAG-SUM (DP-IDX)
004780                       DP-SHARED-ROUNDS (DP-IDX)
004790                       DP-SHARED-WINS (DP-IDX)
004800          SET WS-FOUND-IDX TO DP-IDX
004810      END-IF.
004820  3099-FIND-OR-ADD-PAIR-EXIT.
004830      EXIT.
004840  EJECT
004850  3010-SORT-TWO-NAMES.
004860      IF WS-NAME-A LESS THAN OR EQUAL TO WS-NAME-B
004870          MOVE WS-NAME-A TO WS-LOOKUP-P1
004880          MOVE WS-NAME-B TO WS-LOOKUP-P2
004890      ELSE
004900          MOVE WS-NAME-B TO WS-LOOKUP-P1
004910          MOVE WS-NAME-A TO WS-LOOKUP-P2
004920      END-IF.
004930  3019-SORT-TWO-NAMES-EXIT.
004940      EXIT.
004950  EJECT
004960  3020-SCAN-ONE-PAIR-SLOT.
004970      IF WS-FOUND-IDX EQUAL ZERO
004980          AND DP-PLAYER1 (DP-IDX) EQUAL WS-LOOKUP-P1
004990          AND DP-PLAYER2 (DP-IDX) EQUAL WS-LOOKUP-P2
005000          SET WS-FOUND-IDX TO DP-IDX
005010      END-IF.
005020  3029-SCAN-ONE-PAIR-SLOT-EXIT.
005030      EXIT.
005040  EJECT
005050*********************************************************************
005060*   WRITE-ALL-PAIRS - FINAL RATES, ZERO-DIVIDE GUARDED, AND THE
005070*   DUO-STATS RECORD FOR EVERY PAIR OBSERVED.
005080*********************************************************************
005090  4000-WRITE-ALL-PAIRS.
005100      IF WS-NUM-PAIRS GREATER THAN ZERO
005110          PERFORM 4010-WRITE-ONE-PAIR
005120              THRU 4019-WRITE-ONE-PAIR-EXIT
005130              VARYING DP-IDX FROM 1 BY 1
005140              UNTIL DP-IDX GREATER THAN WS-NUM-PAIRS
005150      END-IF.
005160  4099-WRITE-ALL-PAIRS-EXIT.
005170      EXIT.
005180  EJECT
005190*    WRITE-ONE-PAIR - TRADE RATE AND WIN RATE ARE ONLY MEANINGFUL
005200*    WHEN THE DENOMINATOR IS NONZERO, SO BOTH RATES ARE LEFT AT
005210*    ZERO (NOT ATTEMPTED) WHEN THE PAIR NEVER HAD THE CHANCE.
005220  4010-WRITE-ONE-PAIR.
005230      MOVE DP-PLAYER1 (DP-IDX) TO DU-PLAYER1.
005240      MOVE DP-PLAYER2 (DP-IDX) TO DU-PLAYER2.
005250      MOVE DP-TRADE-ATTEMPTS (DP-IDX) TO DU-TRADE-ATTEMPTS.
005260      MOVE DP-TRADE-SUCCESSES (DP-IDX) TO DU-TRADE-SUCCESSES.
005270      MOVE DP-SHARED-ROUNDS (DP-IDX) TO DU-SHARED-ROUNDS.
005280      MOVE DP-SHARED-WINS (DP-IDX) TO DU-SHARED-WINS.
005290      MOVE ZERO TO DU-AVG-REFRAG-MS DU-TRADE-RATE DU-WIN-RATE.
005300      IF DP-TRADE-ATTEMPTS (DP-IDX) GREATER THAN ZERO
005310          COMPUTE DU-AVG-REFRAG-MS ROUNDED =
005320              DP-REFRAG-SUM (DP-IDX) / DP-TRADE-ATTEMPTS (DP-IDX)
005330          COMPUTE DU-TRADE-RATE ROUNDED =
005340              DP-TRADE-SUCCESSES (DP-IDX) / DP-TRADE-ATTEMPTS (DP-IDX)
005350      END-IF.
005360      IF DP-SHARED-ROUNDS (DP-IDX) GREATER THAN ZERO
005370          COMPUTE DU-WIN-RATE ROUNDED =
005380              DP-SHARED-WINS (DP-IDX) / DP-SHARED-ROUNDS (DP-IDX)
005390      END-IF.
005400      WRITE DUOSTAT-REC.
005410      IF NOT DUOSTAT-OK
005420          DISPLAY 'WRITE ERROR ON DUOSTAT - STATUS ' WS-DUOSTAT-STATUS
005430          GO TO EOJ9900-ABEND
005440      END-IF.
005450  4019-WRITE-ONE-PAIR-EXIT.
005460      EXIT.
005470  EJECT
005480  2900-READ-NEXT-TIMELINE.
005490      READ TIMELINE-FILE
005500          AT END
005510              SET TIMELINE-EOF TO TRUE
005520              GO TO 2999-READ-NEXT-TIMELINE-EXIT
005530      END-READ.
005540      IF NOT TIMELINE-OK
005550          DISPLAY 'TIMELINE READ ERROR - STATUS ' WS-TIMELINE-STATUS
005560          GO TO EOJ9900-ABEND
005570      END-IF.
005580  2999-READ-NEXT-TIMELINE-EXIT.
005590      EXIT.
005600  EJECT
005610  EOJ9000-CLOSE-FILES.
005620      CLOSE TIMELINE-FILE ROUNDS-FILE DUOSTAT-FILE.
005630      DISPLAY 'FADUOSYN - PAIRS WRITTEN: ' WS-NUM-PAIRS.
005640      DISPLAY 'FADUOSYN - TRADE EVENTS:  ' WS-TRADE-EVENTS-CT.
005650      DISPLAY 'FADUOSYN - ROUNDS TALLIED:' WS-ROUNDS-TALLIED-CT.
005660      GO TO EOJ9999-EXIT.
005670  EOJ9900-ABEND.
005680      DISPLAY 'FADUOSYN - PROGRAM ABENDING DUE TO ERROR'.
005690      CLOSE TIMELINE-FILE ROUNDS-FILE DUOSTAT-FILE.
005700      MOVE 16 TO RETURN-CODE.
005710  EOJ9999-EXIT.
005720      EXIT.
