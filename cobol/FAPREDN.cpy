000100******************************************************************
000110*    FAPREDN  --  PREDICTION RECORD (SHARED SHAPE FOR THE ROUND  *
000120*    WIN PREDICTOR (FAWINPRD) AND THE PLAYER IMPACT PREDICTOR    *
000130*    (FAIMPPRD) - DOMINANT-FACTOR AND PER-FACTOR FIELDS ARE      *
000140*    READ DIFFERENTLY BY EACH CALLER, SAME LAYOUT FOR BOTH).     *
000150******************************************************************
000160*    CHANGE LOG
000170*    97/02/19  RWB  ORIG
000180*    99/07/08  PQR  DOMINANT-FACTOR WAS X(12), TOO SHORT TO HOLD
000190*                   'MAN-ADVANTAGE' - WIDENED TO X(14), FILLER
000200*                   TRIMMED TO HOLD RECORD LENGTH (TICKET 4417)
000210*    99/09/02  DLH  FAIMPPRD REUSES PR-FACTOR-ECONOMY/MAN-ADVANTAGE/
000220*                   ROLES/MISTAKES FOR ITS OWN ECONOMY/NUMBERS/
000230*                   ROLE-FIT/MISTAKES FACTORS BUT HAS TWO MORE
000240*                   (HISTORICAL, CONSISTENCY) WITH NO SLOT TO SIT
000250*                   IN - ADDED RATHER THAN OVERLOADING PR-FACTOR-
000260*                   STRATEGY, WHICH FAWINPRD STILL OWNS OUTRIGHT
000270*    99/09/09  DLH  ADDED PR-EXPECTED-RATING - FAIMPPRD'S RATING
000280*                   PROJECTION HAS NO HOME IN PR-PROBABILITY (THAT
000290*                   SLOT HOLDS FAIMPPRD'S IMPACT SCORE, SAME AS
000300*                   FAWINPRD'S WIN PROBABILITY) - FILLER CUT TO SUIT
000310******************************************************************
000320 01  PR-PREDICTION-RECORD.
000330     05  PR-PROBABILITY                PIC V999.
000340     05  PR-CONFIDENCE                 PIC 9V99.
000350     05  PR-LOG-ODDS                   PIC S9V999.
000360     05  PR-DOMINANT-FACTOR             PIC X(14).
000370     05  PR-FACTOR-ECONOMY              PIC S9V999.
000380     05  PR-FACTOR-MAN-ADVANTAGE        PIC S9V999.
000390     05  PR-FACTOR-ROLES               PIC S9V999.
000400     05  PR-FACTOR-MISTAKES            PIC S9V999.
000410     05  PR-FACTOR-STRATEGY            PIC S9V999.
000420     05  PR-FACTOR-HISTORICAL           PIC S9V999.
000430     05  PR-FACTOR-CONSISTENCY          PIC S9V999.
000440     05  PR-EXPECTED-RATING             PIC 9V99.
000450     05  FILLER                        PIC X(04).
