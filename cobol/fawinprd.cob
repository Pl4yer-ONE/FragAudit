000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FAWINPRD.
000120  AUTHOR. P Q REAVES.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 07/08/1999.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FAWINPRD TAKES ONE FLATTENED WIN-FEATURE RECORD PER ROUND PER    *
000220*  SIDE (TEAM/ENEMY ECONOMY, MAN COUNT, ROLE PRESENCE, MISTAKE       *
000230*  COUNTS AND THE STRATEGY LABEL FASTRATG ALREADY CLASSIFIED THAT    *
000240*  ROUND AS) AND SCORES A WIN PROBABILITY FOR THAT SIDE OFF A FIVE-   *
000250*  FACTOR LOGISTIC MODEL.  THE FACTOR WITH THE LARGEST MAGNITUDE IS   *
000260*  CARRIED OUT AS THE DOMINANT FACTOR ON THE PREDICTION RECORD.       *
000270*                                                                   *
000280*J   JCL..                                                          *
000290*                                                                   *
000300* //FAWINPRD EXEC PGM=FAWINPRD                                      *
000310* //SYSOUT   DD SYSOUT=*                                            *
000320* //WINFEAT  DD DSN=FA.MATCH.WINFEAT,DISP=SHR                       *
000330* //PREDOUT  DD DSN=FA.MATCH.WINPRED,DISP=(,CATLG,CATLG),            *
000340* //            UNIT=SYSDA,SPACE=(CYL,(1,1),RLSE)                   *
000350*                                                                   *
000360*P   ENTRY PARAMETERS..                                             *
000370*     NONE.                                                         *
000380*                                                                   *
000390*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000400*     I/O ERROR ON WINFEAT OR PREDOUT FILES.                        *
000410*                                                                   *
000420*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000430*     NONE.                                                         *
000440*                                                                   *
000450*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000460*     FACTOR-TABLE CARRIES THE FIVE MODEL FACTORS (ECONOMY, MAN      *
000470*     ADVANTAGE, ROLES, MISTAKES, STRATEGY) SO THE DOMINANT-FACTOR    *
000480*     PICK IS A MAX-SCAN OVER THE TABLE INSTEAD OF FIVE IFS.  THE     *
000490*     MODEL HAS NO INTRINSIC EXP/TANH TO CALL ON THIS COMPILER, SO    *
000500*     8000-COMPUTE-EXPONENTIAL BUILDS E TO THE X BY A 6-TERM TAYLOR   *
000510*     SERIES ON X/32 FOLLOWED BY FIVE SUCCESSIVE SQUARINGS (32 = 2**5)*
000520*     - THE SAME DIVIDE-DOWN-AND-SQUARE-BACK-UP TRICK USED FOR SLIDE  *
000530*     RULE EXPONENTIALS, JUST DONE IN COMP-3 ARITHMETIC.  TANH AND    *
000540*     SIGMOID ARE BOTH BUILT ON TOP OF THAT ONE ROUTINE.              *
000550*                                                                   *
000560*********************************************************************
000570*    CHANGE LOG
000580*    99/07/08  PQR  ORIG - ROUND WIN PREDICTOR, TICKET 4417
000590*    00/02/02  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000600*    02/07/19  PQR  ROLE FACTOR WAS DOUBLE-COUNTING WHEN SUPPORT AND
000610*                    ANCHOR WERE BOTH PRESENT IN THE SAME ROUND - NOW
000620*                    ONE FLAT 0.3 ADD FOR EITHER, NOT BOTH
000630*    04/01/26  PQR  EXPONENTIAL ROUTINE CLAMPS INPUT TO PLUS/MINUS 20
000640*                    BEFORE THE TAYLOR SERIES - WAS OVERFLOWING
000650*                    WS-EXP-POWER ON A BLOWOUT ROUND'S ECONOMY SWING
000660*    11/05/16  KMS  ADDED WS-CLAMPED-PROB-CT AND WS-STRATEGY-DOM-CT TO
000670*                    THE EOJ LINE - ANALYTICS WANTED A QUICK READ ON
000680*                    HOW OFTEN THE 5/95 CLAMP ACTUALLY FIRES AND HOW
000690*                    OFTEN THE STRATEGY FACTOR (THE WEAKEST OF THE
000700*                    FIVE) STILL CAME OUT DOMINANT (TICKET 6310)
000710*********************************************************************
000720  ENVIRONMENT DIVISION.
000730  CONFIGURATION SECTION.
000740  SOURCE-COMPUTER. IBM-4381.
000750  OBJECT-COMPUTER. IBM-4381.
000760  SPECIAL-NAMES.
000770      C01 IS TOP-OF-FORM.
000780  INPUT-OUTPUT SECTION.
000790  FILE-CONTROL.
000800      SELECT WINFEAT-FILE ASSIGN TO WINFEAT
000810          ORGANIZATION IS SEQUENTIAL
000820          FILE STATUS IS WS-WINFEAT-STATUS.
000830      SELECT PREDOUT-FILE ASSIGN TO PREDOUT
000840          ORGANIZATION IS SEQUENTIAL
000850          FILE STATUS IS WS-PREDOUT-STATUS.
000860  DATA DIVISION.
000870  FILE SECTION.
000880  FD  WINFEAT-FILE
000890      RECORDING MODE IS F
000900      BLOCK CONTAINS 0 RECORDS.
000910  01  WINFEAT-REC.
000920      COPY FAWINFT.
000930  FD  PREDOUT-FILE
000940      RECORDING MODE IS F
000950      BLOCK CONTAINS 0 RECORDS.
000960  01  PREDOUT-REC.
000970      COPY FAPREDN.
000980  WORKING-STORAGE SECTION.
000990  01  FILLER PIC X(32) VALUE 'FAWINPRD WORKING STORAGE BEGINS'.
001000*********************************************************************
001010*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  ADDED
001020*    PER TICKET 6310 SO THE EOJ LINE CARRIES A QUICK READ ON HOW
001030*    OFTEN THE 5/95 PROBABILITY CLAMP FIRED AND HOW OFTEN THE
001040*    STRATEGY FACTOR CAME OUT DOMINANT DESPITE ITS SMALL WEIGHT.
001050*********************************************************************
001060  77  WS-CLAMPED-PROB-CT        PIC 9(05) COMP VALUE ZERO.
001070  77  WS-STRATEGY-DOM-CT        PIC 9(05) COMP VALUE ZERO.
001080*********************************************************************
001090*    FILE STATUS AND SWITCHES - WINFEAT-FILE IS THE ONLY INPUT, ONE
001100*    RECORD PER ROUND PER SIDE; PREDOUT-FILE IS THE ONLY OUTPUT.
001110*********************************************************************
001120  01  WS-FILE-STATUSES.
001130      05  WS-WINFEAT-STATUS       PIC XX VALUE '00'.
001140          88  WINFEAT-OK               VALUE '00'.
001150          88  WINFEAT-EOF              VALUE '10'.
001160      05  WS-PREDOUT-STATUS       PIC XX VALUE '00'.
001170          88  PREDOUT-OK               VALUE '00'.
001180*********************************************************************
001190*    VARIABLE WORK AREA - THE FIVE FACTORS LAND IN FACTOR-TABLE
001200*    BELOW; THESE FIELDS ARE THE SCRATCH MATH BEHIND EACH FACTOR.
001210*********************************************************************
001220  01  VARIABLE-WORK-AREA.
001230*        FEATURE RECORDS SCORED SO FAR THIS RUN.
001240      05  WS-RECS-PROCESSED       PIC 9(05) COMP VALUE 0.
001250*        RAW CREDIT GAP BETWEEN THE TEAM'S AND THE ENEMY'S ECONOMY.
001260      05  WS-ECON-DIFF            PIC S9(05) COMP VALUE 0.
001270*        ECON-DIFF SCALED TO A 3000-CREDIT BUY, FED INTO TANH.
001280      05  WS-ECON-U               PIC S9(02)V9(04) COMP-3 VALUE 0.
001290*        MAN-COUNT ADVANTAGE, TEAM ALIVE MINUS ENEMY ALIVE.
001300      05  WS-MAN-DIFF             PIC S9(01) COMP VALUE 0.
001310*        ACCUMULATED ROLE-PRESENCE SCORE BEFORE THE 0.15 WEIGHT.
001320      05  WS-ROLE-SCORE           PIC S9V99 COMP-3 VALUE 0.
001330*        MISTAKE PENALTY BEFORE THE -0.6 FLOOR IS APPLIED.
001340      05  WS-MISTAKE-RAW          PIC S9(03)V99 COMP-3 VALUE 0.
001350*        SUM OF ALL FIVE WEIGHTED FACTORS - THE MODEL'S LOG-ODDS.
001360      05  WS-LOG-ODDS             PIC S9(02)V999 COMP-3 VALUE 0.
001370*        ARGUMENT HANDED TO THE SIGMOID ROUTINE.
001380      05  WS-SIGMOID-ARG          PIC S9(02)V9(04) COMP-3 VALUE 0.
001390*        RAW SIGMOID OUTPUT BEFORE THE 5/95 CLAMP.
001400      05  WS-SIGMOID-RESULT       PIC S9V9(04) COMP-3 VALUE 0.
001410*        WIN PROBABILITY AFTER THE CLAMP - WHAT GOES ON THE RECORD.
001420      05  WS-PROB-RAW             PIC S9V999 COMP-3 VALUE 0.
001430*        ABSOLUTE VALUE OF WS-LOG-ODDS, FEEDS THE CONFIDENCE CALC.
001440      05  WS-ABS-LOG-ODDS         PIC S9(02)V999 COMP-3 VALUE 0.
001450*        HOW MANY TIMES "EXECUTE" APPEARS IN THE STRATEGY LABEL.
001460      05  WS-TALLY-EXECUTE        PIC 9(02) COMP VALUE 0.
001470*        HOW MANY TIMES "RUSH" APPEARS IN THE STRATEGY LABEL.
001480      05  WS-TALLY-RUSH           PIC 9(02) COMP VALUE 0.
001490*        HOW MANY TIMES "DEFAULT" APPEARS IN THE STRATEGY LABEL.
001500      05  WS-TALLY-DEFAULT        PIC 9(02) COMP VALUE 0.
001510*        FACTOR-TABLE INDEX OF THE LARGEST-MAGNITUDE FACTOR SO FAR.
001520      05  WS-BEST-FC-IDX          PIC 9(01) COMP VALUE 0.
001530  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
001540      05  FILLER                  PIC X(43).
001550*********************************************************************
001560*    SHARED EXPONENTIAL / TANH / SIGMOID WORK FIELDS
001570*********************************************************************
001580  01  EXP-WORK-AREA.
001590      05  WS-EXP-ARG               PIC S9(02)V9(04) COMP-3 VALUE 0.
001600      05  WS-EXP-U                 PIC S9(01)V9(04) COMP-3 VALUE 0.
001610      05  WS-EXP-TERM              PIC S9(01)V9(06) COMP-3 VALUE 0.
001620      05  WS-EXP-POWER             PIC S9(09)V9(04) COMP-3 VALUE 0.
001630      05  WS-EXP-IDX               PIC 9(01) COMP VALUE 0.
001640      05  WS-TANH-ARG              PIC S9(02)V9(04) COMP-3 VALUE 0.
001650      05  WS-TANH-RESULT           PIC S9V9(04) COMP-3 VALUE 0.
001660  01  EXP-WORK-REDEF REDEFINES EXP-WORK-AREA.
001670      05  FILLER                  PIC X(27).
001680*********************************************************************
001690*    FACTOR TABLE - THE FIVE MODEL FACTORS, IN THE ORDER THEY ARE
001700*    SUMMED.  FC-ABS-VALUE IS CARRIED SEPARATELY SO THE DOMINANT-
001710*    FACTOR SCAN NEVER HAS TO NEGATE A NEGATIVE VALUE TWICE.
001720*********************************************************************
001730  01  FACTOR-TABLE.
001740      05  FC-ENTRY OCCURS 5 TIMES INDEXED BY FC-IDX.
001750          10  FC-NAME              PIC X(14).
001760          10  FC-VALUE             PIC S9V999 COMP-3.
001770          10  FC-ABS-VALUE         PIC S9V999 COMP-3.
001780  01  FACTOR-TABLE-REDEF REDEFINES FACTOR-TABLE.
001790      05  FILLER                  PIC X(100).
001800  PROCEDURE DIVISION.
001810*********************************************************************
001820*                        MAINLINE LOGIC
001830*********************************************************************
001840  0000-CONTROL-PROCESS.
001850      PERFORM 1000-INITIALIZATION
001860          THRU 1099-INITIALIZATION-EXIT.
001870      PERFORM 2000-PROCESS-ONE-FEATURE
001880          THRU 2099-PROCESS-ONE-FEATURE-EXIT
001890          UNTIL WINFEAT-EOF.
001900      PERFORM EOJ9000-CLOSE-FILES
001910          THRU EOJ9999-EXIT.
001920      GOBACK.
001930  EJECT
001940  1000-INITIALIZATION.
001950      OPEN INPUT WINFEAT-FILE.
001960      OPEN OUTPUT PREDOUT-FILE.
001970      MOVE ZERO TO WS-RECS-PROCESSED.
001980      MOVE 'ECONOMY       ' TO FC-NAME (1).
001990      MOVE 'MAN-ADVANTAGE ' TO FC-NAME (2).
002000      MOVE 'ROLES         ' TO FC-NAME (3).
002010      MOVE 'MISTAKES      ' TO FC-NAME (4).
002020      MOVE 'STRATEGY      ' TO FC-NAME (5).
002030      PERFORM 2900-READ-NEXT-FEATURE
002040          THRU 2999-READ-NEXT-FEATURE-EXIT.
002050  1099-INITIALIZATION-EXIT.
002060      EXIT.
002070  EJECT
002080*********************************************************************
002090*   PROCESS-ONE-FEATURE - COMPUTE THE FIVE FACTORS, SUM TO LOG-ODDS,
002100*   RUN THE SIGMOID, PICK THE DOMINANT FACTOR AND WRITE THE RECORD.
002110*********************************************************************
002120  2000-PROCESS-ONE-FEATURE.
002130      ADD 1 TO WS-RECS-PROCESSED.
002140      PERFORM 2100-ECONOMY-FACTOR
002150          THRU 2109-ECONOMY-FACTOR-EXIT.
002160      PERFORM 2200-MAN-FACTOR
002170          THRU 2209-MAN-FACTOR-EXIT.
002180      PERFORM 2300-ROLE-FACTOR
002190          THRU 2309-ROLE-FACTOR-EXIT.
002200      PERFORM 2400-MISTAKE-FACTOR
002210          THRU 2409-MISTAKE-FACTOR-EXIT.
002220      PERFORM 2500-STRATEGY-FACTOR
002230          THRU 2509-STRATEGY-FACTOR-EXIT.
002240      PERFORM 2600-SUM-LOG-ODDS
002250          THRU 2609-SUM-LOG-ODDS-EXIT.
002260      PERFORM 2700-COMPUTE-PROBABILITY
002270          THRU 2709-COMPUTE-PROBABILITY-EXIT.
002280      PERFORM 2800-PICK-DOMINANT-FACTOR
002290          THRU 2809-PICK-DOMINANT-FACTOR-EXIT.
002300      PERFORM 2850-COMPUTE-CONFIDENCE
002310          THRU 2859-COMPUTE-CONFIDENCE-EXIT.
002320      PERFORM 3000-WRITE-PREDICTION
002330          THRU 3099-WRITE-PREDICTION-EXIT.
002340      PERFORM 2900-READ-NEXT-FEATURE
002350          THRU 2999-READ-NEXT-FEATURE-EXIT.
002360  2099-PROCESS-ONE-FEATURE-EXIT.
002370      EXIT.
002380  EJECT
002390*********************************************************************
002400*   ECONOMY-FACTOR - TANH OF THE ECONOMY GAP SCALED TO A 3000-CREDIT
002410*   BUY, TIMES 0.8
002420*********************************************************************
002430  2100-ECONOMY-FACTOR.
002440      COMPUTE WS-ECON-DIFF = WF-TEAM-ECONOMY - WF-ENEMY-ECONOMY.
002450      COMPUTE WS-ECON-U ROUNDED = WS-ECON-DIFF / 3000.
002460      MOVE WS-ECON-U TO WS-TANH-ARG.
002470      PERFORM 9000-COMPUTE-TANH
002480          THRU 9099-COMPUTE-TANH-EXIT.
002490      COMPUTE FC-VALUE (1) ROUNDED = WS-TANH-RESULT * 0.8.
002500  2109-ECONOMY-FACTOR-EXIT.
002510      EXIT.
002520  EJECT
002530*********************************************************************
002540*   MAN-FACTOR - MAN-ADVANTAGE OVER A FULL 5-MAN SIDE, TIMES 0.6
002550*********************************************************************
002560  2200-MAN-FACTOR.
002570      COMPUTE WS-MAN-DIFF = WF-TEAM-ALIVE - WF-ENEMY-ALIVE.
002580      COMPUTE FC-VALUE (2) ROUNDED = (WS-MAN-DIFF / 5) * 0.6.
002590  2209-MAN-FACTOR-EXIT.
002600      EXIT.
002610  EJECT
002620*********************************************************************
002630*   ROLE-FACTOR - 0.4 FOR AN ENTRY PRESENT, 0.3 FOR A SUPPORT OR AN
002640*   ANCHOR PRESENT (NOT BOTH), 0.3 FOR A LURK PRESENT, CAPPED AT 1.0,
002650*   TIMES 0.15
002660*********************************************************************
002670  2300-ROLE-FACTOR.
002680      MOVE ZERO TO WS-ROLE-SCORE.
002690      IF WF-ENTRY-COUNT GREATER THAN ZERO
002700          ADD 0.4 TO WS-ROLE-SCORE
002710      END-IF.
002720      IF WF-SUPPORT-COUNT GREATER THAN ZERO
002730          OR WF-ANCHOR-COUNT GREATER THAN ZERO
002740          ADD 0.3 TO WS-ROLE-SCORE
002750      END-IF.
002760      IF WF-LURK-COUNT GREATER THAN ZERO
002770          ADD 0.3 TO WS-ROLE-SCORE
002780      END-IF.
002790      IF WS-ROLE-SCORE GREATER THAN 1
002800          MOVE 1 TO WS-ROLE-SCORE
002810      END-IF.
002820      COMPUTE FC-VALUE (3) ROUNDED = WS-ROLE-SCORE * 0.15.
002830  2309-ROLE-FACTOR-EXIT.
002840      EXIT.
002850  EJECT
002860*********************************************************************
002870*   MISTAKE-FACTOR - MISTAKES COST 0.10 EACH, HIGH-SEVERITY MISTAKES
002880*   COST A FURTHER 0.15 EACH, FLOORED AT -0.6
002890*********************************************************************
002900  2400-MISTAKE-FACTOR.
002910      COMPUTE WS-MISTAKE-RAW ROUNDED =
002920          (WF-MISTAKE-COUNT * -0.10) + (WF-HIGH-SEVERITY-COUNT * -0.15).
002930      IF WS-MISTAKE-RAW LESS THAN -0.6
002940          MOVE -0.6 TO WS-MISTAKE-RAW
002950      END-IF.
002960      MOVE WS-MISTAKE-RAW TO FC-VALUE (4).
002970  2409-MISTAKE-FACTOR-EXIT.
002980      EXIT.
002990  EJECT
003000*********************************************************************
003010*   STRATEGY-FACTOR - FASTRATG'S STRATEGY LABEL CARRIES "EXECUTE",
003020*   "RUSH" OR "DEFAULT" RIGHT IN THE TEXT (EXECUTE-A, RUSH-B,
003030*   DEFAULT-T AND SO ON) - A SIMPLE SUBSTRING TALLY READS IT WITHOUT
003040*   NEEDING A SEPARATE STRATEGY-TYPE LOOKUP TABLE.  EXECUTE BEATS
003050*   RUSH BEATS DEFAULT WHEN A LABEL SOMEHOW MATCHED MORE THAN ONE.
003060*********************************************************************
003070  2500-STRATEGY-FACTOR.
003080      MOVE ZERO TO WS-TALLY-EXECUTE WS-TALLY-RUSH WS-TALLY-DEFAULT.
003090      INSPECT WF-STRATEGY TALLYING WS-TALLY-EXECUTE FOR ALL 'EXECUTE'.
003100      INSPECT WF-STRATEGY TALLYING WS-TALLY-RUSH FOR ALL 'RUSH'.
003110      INSPECT WF-STRATEGY TALLYING WS-TALLY-DEFAULT FOR ALL 'DEFAULT'.
003120      IF WS-TALLY-EXECUTE GREATER THAN ZERO
003130          MOVE 0.08 TO FC-VALUE (5)
003140      ELSE
003150          IF WS-TALLY-RUSH GREATER THAN ZERO
003160              MOVE -0.05 TO FC-VALUE (5)
003170          ELSE
003180              IF WS-TALLY-DEFAULT GREATER THAN ZERO
003190                  MOVE 0.03 TO FC-VALUE (5)
003200              ELSE
003210                  MOVE ZERO TO FC-VALUE (5)
003220              END-IF
003230          END-IF
003240      END-IF.
003250  2509-STRATEGY-FACTOR-EXIT.
003260      EXIT.
003270  EJECT
003280*    SUM-LOG-ODDS - ADDS ALL FIVE WEIGHTED FACTORS AND, IN THE SAME
003290*    PASS, CAPTURES EACH FACTOR'S ABSOLUTE VALUE FOR THE DOMINANT-
003300*    FACTOR SCAN THAT FOLLOWS.
003310  2600-SUM-LOG-ODDS.
003320      MOVE ZERO TO WS-LOG-ODDS.
003330      PERFORM 2610-ADD-ONE-FACTOR
003340          THRU 2619-ADD-ONE-FACTOR-EXIT
003350          VARYING FC-IDX FROM 1 BY 1
003360          UNTIL FC-IDX GREATER THAN 5.
003370  2609-SUM-LOG-ODDS-EXIT.
003380      EXIT.
003390  EJECT
003400  2610-ADD-ONE-FACTOR.
003410      ADD FC-VALUE (FC-IDX) TO WS-LOG-ODDS.
003420      IF FC-VALUE (FC-IDX) LESS THAN ZERO
003430          COMPUTE FC-ABS-VALUE (FC-IDX) = FC-VALUE (FC-IDX) * -1
003440      ELSE
003450          MOVE FC-VALUE (FC-IDX) TO FC-ABS-VALUE (FC-IDX)
003460      END-IF.
003470  2619-ADD-ONE-FACTOR-EXIT.
003480      EXIT.
003490  EJECT
003500*********************************************************************
003510*   COMPUTE-PROBABILITY - SIGMOID OF THE LOG-ODDS, CLAMPED TO THE
003520*   5/95 BAND THE RANKING REPORTS PULL FROM
003530*********************************************************************
003540  2700-COMPUTE-PROBABILITY.
003550      MOVE WS-LOG-ODDS TO WS-SIGMOID-ARG.
003560      PERFORM 9100-COMPUTE-SIGMOID
003570          THRU 9199-COMPUTE-SIGMOID-EXIT.
003580      MOVE WS-SIGMOID-RESULT TO WS-PROB-RAW.
003590      IF WS-PROB-RAW LESS THAN 0.05
003600          MOVE 0.05 TO WS-PROB-RAW
003610          ADD 1 TO WS-CLAMPED-PROB-CT
003620      END-IF.
003630      IF WS-PROB-RAW GREATER THAN 0.95
003640          MOVE 0.95 TO WS-PROB-RAW
003650          ADD 1 TO WS-CLAMPED-PROB-CT
003660      END-IF.
003670      MOVE WS-PROB-RAW TO PR-PROBABILITY.
003680  2709-COMPUTE-PROBABILITY-EXIT.
003690      EXIT.
003700  EJECT
003710*    PICK-DOMINANT-FACTOR - MAX-SCAN OVER FC-ABS-VALUE.  WS-STRATEGY-
003720*    DOM-CT TALLIES HOW OFTEN SLOT 5 (STRATEGY, THE LIGHTEST-WEIGHTED
003730*    FACTOR) STILL WINS - A SIGN THE OTHER FOUR FACTORS WERE ALL
003740*    NEAR ZERO FOR THAT ROUND.
003750  2800-PICK-DOMINANT-FACTOR.
003760      MOVE 1 TO WS-BEST-FC-IDX.
003770      PERFORM 2810-SCAN-ONE-FACTOR
003780          THRU 2819-SCAN-ONE-FACTOR-EXIT
003790          VARYING FC-IDX FROM 2 BY 1
003800          UNTIL FC-IDX GREATER THAN 5.
003810      IF WS-BEST-FC-IDX EQUAL 5
003820          ADD 1 TO WS-STRATEGY-DOM-CT
003830      END-IF.
003840      MOVE FC-NAME (WS-BEST-FC-IDX) TO PR-DOMINANT-FACTOR.
003850  2809-PICK-DOMINANT-FACTOR-EXIT.
003860      EXIT.
003870  EJECT
003880  2810-SCAN-ONE-FACTOR.
003890      IF FC-ABS-VALUE (FC-IDX) GREATER THAN FC-ABS-VALUE (WS-BEST-FC-IDX)
003900          SET WS-BEST-FC-IDX TO FC-IDX
003910      END-IF.
003920  2819-SCAN-ONE-FACTOR-EXIT.
003930      EXIT.
003940  EJECT
003950*    COMPUTE-CONFIDENCE - A LARGER-MAGNITUDE LOG-ODDS MEANS THE MODEL
003960*    IS FURTHER FROM A COIN-FLIP, SO CONFIDENCE SCALES OFF THE
003970*    ABSOLUTE LOG-ODDS DIRECTLY RATHER THAN OFF THE CLAMPED PROBABILITY.
003980  2850-COMPUTE-CONFIDENCE.
003990      IF WS-LOG-ODDS LESS THAN ZERO
004000          COMPUTE WS-ABS-LOG-ODDS = WS-LOG-ODDS * -1
004010      ELSE
004020          MOVE WS-LOG-ODDS TO WS-ABS-LOG-ODDS
004030      END-IF.
004040      COMPUTE PR-CONFIDENCE ROUNDED = WS-ABS-LOG-ODDS / 2.
004050      IF PR-CONFIDENCE GREATER THAN 1
004060          MOVE 1 TO PR-CONFIDENCE
004070      END-IF.
004080  2859-COMPUTE-CONFIDENCE-EXIT.
004090      EXIT.
004100  EJECT
004110  3000-WRITE-PREDICTION.
004120      MOVE WS-LOG-ODDS TO PR-LOG-ODDS.
004130      MOVE FC-VALUE (1) TO PR-FACTOR-ECONOMY.
004140      MOVE FC-VALUE (2) TO PR-FACTOR-MAN-ADVANTAGE.
004150      MOVE FC-VALUE (3) TO PR-FACTOR-ROLES.
004160      MOVE FC-VALUE (4) TO PR-FACTOR-MISTAKES.
004170      MOVE FC-VALUE (5) TO PR-FACTOR-STRATEGY.
004180      WRITE PREDOUT-REC.
004190      IF NOT PREDOUT-OK
004200          DISPLAY 'WRITE ERROR ON PREDOUT - STATUS ' WS-PREDOUT-STATUS
004210          GO TO EOJ9900-ABEND
004220      END-IF.
004230  3099-WRITE-PREDICTION-EXIT.
004240      EXIT.
004250  EJECT
004260  2900-READ-NEXT-FEATURE.
004270      READ WINFEAT-FILE
004280          AT END
004290              SET WINFEAT-EOF TO TRUE
004300              GO TO 2999-READ-NEXT-FEATURE-EXIT
004310      END-READ.
004320      IF NOT WINFEAT-OK
004330          DISPLAY 'WINFEAT READ ERROR - STATUS ' WS-WINFEAT-STATUS
004340          GO TO EOJ9900-ABEND
004350      END-IF.
004360  2999-READ-NEXT-FEATURE-EXIT.
004370      EXIT.
004380  EJECT
004390*********************************************************************
004400*   COMPUTE-EXPONENTIAL - E TO THE WS-EXP-ARG, CLAMPED TO PLUS/MINUS
004410*   20 FIRST.  DIVIDES THE ARGUMENT BY 32, RUNS A 6-TERM TAYLOR
004420*   SERIES TO GET E TO THE (ARG/32), THEN SQUARES THE RESULT FIVE
004430*   TIMES (32 = 2 TO THE 5TH) TO GET BACK TO E TO THE ARG.  LEAVES
004440*   THE ANSWER IN WS-EXP-POWER.
004450*********************************************************************
004460  8000-COMPUTE-EXPONENTIAL.
004470      IF WS-EXP-ARG GREATER THAN 20
004480          MOVE 20 TO WS-EXP-ARG
004490      END-IF.
004500      IF WS-EXP-ARG LESS THAN -20
004510          MOVE -20 TO WS-EXP-ARG
004520      END-IF.
004530      COMPUTE WS-EXP-U ROUNDED = WS-EXP-ARG / 32.
004540      MOVE 1 TO WS-EXP-POWER.
004550      MOVE 1 TO WS-EXP-TERM.
004560      PERFORM 8100-ACCUM-TAYLOR-TERM
004570          THRU 8109-ACCUM-TAYLOR-TERM-EXIT
004580          VARYING WS-EXP-IDX FROM 1 BY 1
004590          UNTIL WS-EXP-IDX GREATER THAN 6.
004600      PERFORM 8200-SQUARE-POWER
004610          THRU 8209-SQUARE-POWER-EXIT
004620          5 TIMES.
004630  8099-COMPUTE-EXPONENTIAL-EXIT.
004640      EXIT.
004650  EJECT
004660  8100-ACCUM-TAYLOR-TERM.
004670      COMPUTE WS-EXP-TERM ROUNDED = WS-EXP-TERM * WS-EXP-U / WS-EXP-IDX.
004680      ADD WS-EXP-TERM TO WS-EXP-POWER.
004690  8109-ACCUM-TAYLOR-TERM-EXIT.
004700      EXIT.
004710  EJECT
004720  8200-SQUARE-POWER.
004730      COMPUTE WS-EXP-POWER ROUNDED = WS-EXP-POWER * WS-EXP-POWER.
004740  8209-SQUARE-POWER-EXIT.
004750      EXIT.
004760  EJECT
004770  9000-COMPUTE-TANH.
004780      COMPUTE WS-EXP-ARG = WS-TANH-ARG * 2.
004790      PERFORM 8000-COMPUTE-EXPONENTIAL
004800          THRU 8099-COMPUTE-EXPONENTIAL-EXIT.
004810      COMPUTE WS-TANH-RESULT ROUNDED =
004820          (WS-EXP-POWER - 1) / (WS-EXP-POWER + 1).
004830  9099-COMPUTE-TANH-EXIT.
004840      EXIT.
004850  EJECT
004860  9100-COMPUTE-SIGMOID.
004870      COMPUTE WS-EXP-ARG = WS-SIGMOID-ARG * -1.
004880      PERFORM 8000-COMPUTE-EXPONENTIAL
004890          THRU 8099-COMPUTE-EXPONENTIAL-EXIT.
004900      COMPUTE WS-SIGMOID-RESULT ROUNDED =
004910          1 / (1 + WS-EXP-POWER).
004920  9199-COMPUTE-SIGMOID-EXIT.
004930      EXIT.
004940  EJECT
004950*    EOJ9000-CLOSE-FILES - NORMAL END OF JOB.  THE CLAMP AND
004960*    STRATEGY-DOMINANT COUNTERS RIDE ON THIS SAME DISPLAY BLOCK SO
004970*    AN UNUSUAL NIGHT (TOO MANY BLOWOUTS, TOO MANY WEAK-SIGNAL
004980*    ROUNDS) SHOWS UP WITHOUT PULLING THE PREDOUT FILE BACK OFF TAPE.
004990  EOJ9000-CLOSE-FILES.
005000      CLOSE WINFEAT-FILE PREDOUT-FILE.
005010      DISPLAY 'FAWINPRD - PREDICTIONS WRITTEN: ' WS-RECS-PROCESSED.
005020      DISPLAY 'FAWINPRD - PROBABILITY CLAMPED: ' WS-CLAMPED-PROB-CT.
005030      DISPLAY 'FAWINPRD - STRATEGY FACTOR DOMINANT: '
005040          WS-STRATEGY-DOM-CT.
005050      GO TO EOJ9999-EXIT.
005060  EOJ9900-ABEND.
005070      DISPLAY 'FAWINPRD - PROGRAM ABENDING DUE TO ERROR'.
005080      CLOSE WINFEAT-FILE PREDOUT-FILE.
005090      MOVE 16 TO RETURN-CODE.
005100  EOJ9999-EXIT.
005110      EXIT.
