000100******************************************************************
000110*    FAWPARS  --  WPA-RESULT RECORD (OUTPUT OF FAWPACTX, ONE     *
000120*    PER SCORED TIMELINE EVENT).                                 *
000130******************************************************************
000140*    CHANGE LOG
000150*    96/11/04  RWB  ORIG
000160******************************************************************
000170 01  WR-WPA-RESULT-RECORD.
000180     05  WR-BASE-WPA                   PIC S9V9(4).
000190     05  WR-WEIGHTED-WPA               PIC S9V9(4).
000200     05  WR-ECONOMY-TYPE               PIC X(09).
000210     05  WR-ECON-MULT                  PIC 9V99.
000220     05  WR-MAN-MULT                   PIC 9V99.
000230     05  WR-CLUTCH-MULT                PIC 9V99.
000240     05  WR-TIME-MULT                  PIC 9V99.
000250     05  WR-TOTAL-MULT                 PIC 99V999.
000260     05  FILLER                        PIC X(10).
