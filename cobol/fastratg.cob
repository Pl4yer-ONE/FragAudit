000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FASTRATG.
000120  AUTHOR. R W BRACKEN.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 11/09/1997.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FASTRATG WALKS THE RAW KILL-EVENT FEED ONE ROUND AT A TIME AND   *
000220*  FINGERPRINTS EACH SIDE'S OPENING APPROACH TO THE ROUND - HOW     *
000230*  FAST THE FIRST CONTACT CAME, WHERE ON THE MAP IT HAPPENED, AND   *
000240*  HOW MANY OF A SIDE'S OWN PLAYERS DIED IN THE OPENING SECONDS.    *
000250*  THE ROUND'S FIRST KILL (WHICHEVER SIDE GOT IT) SETS THE TIME-TO- *
000260*  CONTACT AND SITE FOR BOTH SIDES; EARLY DEATHS ARE COUNTED         *
000270*  SEPARATELY FOR EACH SIDE.  TWO STRATEGY RECORDS COME OUT PER      *
000280*  ROUND - "T " THEN "CT" - CLASSIFIED AGAINST A FIXED RULE TABLE.  *
000290*                                                                   *
000300*J   JCL..                                                          *
000310*                                                                   *
000320* //FASTRATG EXEC PGM=FASTRATG                                      *
000330* //SYSOUT   DD SYSOUT=*                                            *
000340* //KILLS    DD DSN=FA.MATCH.KILLS,DISP=SHR                        *
000350* //ROUNDS   DD DSN=FA.MATCH.ROUNDS,DISP=SHR                        *
000360* //STRATEGY DD DSN=FA.MATCH.STRATEGY,DISP=(,CATLG,CATLG),           *
000370* //            UNIT=SYSDA,SPACE=(CYL,(1,1),RLSE)                   *
000380* //AUDIT    DD DSN=FA.MATCH.AUDIT,DISP=MOD                          *
000390*                                                                   *
000400*P   ENTRY PARAMETERS..                                             *
000410*     NONE.                                                         *
000420*                                                                   *
000430*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000440*     I/O ERROR ON KILLS, ROUNDS, STRATEGY OR AUDIT FILES.          *
000450*     ROUND TABLE OVERFLOW (MORE THAN 999 ROUNDS).                  *
000460*     STRATEGY-COUNT TABLE OVERFLOW (MORE THAN 20 DISTINCT           *
000470*       TEAM/STRATEGY COMBINATIONS IN ONE MATCH).                   *
000480*                                                                   *
000490*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000500*     NONE.                                                         *
000510*                                                                   *
000520*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000530*     RULE TABLE IS CARRIED IN-LINE, NOT DATA-DRIVEN - SEE 3100 AND  *
000540*     3200.  SITE IS CALLED "A" WHEN THE FIRST KILL'S VICTIM-X IS   *
000550*     OVER +500, "B" WHEN UNDER -500, ELSE "MID".  EARLY MEANS THE  *
000560*     KILL LANDED IN THE FIRST 20 SECONDS OF THE ROUND.             *
000570*                                                                   *
000580*********************************************************************
000590*    CHANGE LOG
000600*    97/11/09  RWB  ORIG - FIRST CONTACT TIMING AND SITE, RULE TABLE
000610*                    CLASSIFICATION FOR BOTH SIDES
000620*    98/04/14  DLH  STRATEGY OUTPUT RECORD WIDENED, SEE FASTRGY
000630*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000640*    00/05/03  DLH  EARLY-DEATHS WINDOW CONFIRMED AT 20 SECONDS PER
000650*                    TICKET 5622, NO CHANGE TO CODE
000660*    01/03/09  PQR  AUDIT SECTION 2 PRINT LOGIC ADDED PER TICKET 5804
000670*    03/06/22  PQR  STRATEGY-COUNT TOTALS LINE ADDED TO SECTION 2
000680*    08/08/14  KMS  ADDED WS-RUSH-CALLS-CT AND WS-UNKNOWN-CALLS-CT TO
000690*                    THE EOJ LINE - ANALYTICS WANTED A QUICK CHECK ON
000700*                    HOW OFTEN A RUSH CALLED CLEAN VERSUS HOW OFTEN
000710*                    THE RULE TABLE HAD TO FALL BACK TO UNKNOWN
000720*                    WITHOUT PULLING THE WHOLE STRATEGY FILE (TKT 6142)
000730*********************************************************************
000740  ENVIRONMENT DIVISION.
000750  CONFIGURATION SECTION.
000760  SOURCE-COMPUTER. IBM-4381.
000770  OBJECT-COMPUTER. IBM-4381.
000780  SPECIAL-NAMES.
000790      C01 IS TOP-OF-FORM.
000800  INPUT-OUTPUT SECTION.
000810  FILE-CONTROL.
000820      SELECT KILLS-FILE ASSIGN TO KILLS
000830          ORGANIZATION IS SEQUENTIAL
000840          FILE STATUS IS WS-KILLS-STATUS.
000850      SELECT ROUNDS-FILE ASSIGN TO ROUNDS
000860          ORGANIZATION IS SEQUENTIAL
000870          FILE STATUS IS WS-ROUNDS-STATUS.
000880      SELECT STRATEGY-FILE ASSIGN TO STRATEGY
000890          ORGANIZATION IS SEQUENTIAL
000900          FILE STATUS IS WS-STRATEGY-STATUS.
000910      SELECT AUDIT-FILE ASSIGN TO AUDIT
000920          ORGANIZATION IS SEQUENTIAL
000930          FILE STATUS IS WS-AUDIT-STATUS.
000940  DATA DIVISION.
000950  FILE SECTION.
000960  FD  KILLS-FILE
000970      RECORDING MODE IS F
000980      BLOCK CONTAINS 0 RECORDS.
000990  01  KILLS-REC.
001000      COPY FAKLEVT.
001010  FD  ROUNDS-FILE
001020      RECORDING MODE IS F
001030      BLOCK CONTAINS 0 RECORDS.
001040  01  ROUNDS-REC.
001050      COPY FAROUND.
001060  FD  STRATEGY-FILE
001070      RECORDING MODE IS F
001080      BLOCK CONTAINS 0 RECORDS.
001090  01  STRATEGY-REC.
001100      COPY FASTRGY.
001110  FD  AUDIT-FILE
001120      RECORDING MODE IS F
001130      BLOCK CONTAINS 0 RECORDS.
001140  01  AUDIT-LINE                     PIC X(132).
001150  WORKING-STORAGE SECTION.
001160  01  FILLER PIC X(32) VALUE 'FASTRATG WORKING STORAGE BEGINS'.
001170*********************************************************************
001180*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  ADDED
001190*    PER TICKET 6142 SO THE EOJ LINE CARRIES A QUICK READ ON HOW
001200*    OFTEN A "CLEAN" RUSH CALL WAS MADE VERSUS HOW OFTEN THE RULE
001210*    TABLE COULD NOT SETTLE ON ANYTHING BETTER THAN UNKNOWN.
001220*********************************************************************
001230  77  WS-RUSH-CALLS-CT         PIC 9(03) COMP VALUE ZERO.
001240  77  WS-UNKNOWN-CALLS-CT      PIC 9(03) COMP VALUE ZERO.
001250*********************************************************************
001260*    FILE STATUS - ONE TWO-BYTE STATUS FIELD PER SELECTED FILE, WITH
001270*    88-LEVELS FOR THE CONDITIONS THE PROCEDURE DIVISION ACTUALLY
001280*    TESTS.  KEPT SEPARATE FROM VARIABLE-WORK-AREA SO A STATUS RESET
001290*    NEVER ACCIDENTALLY CLOBBERS A ROUND ACCUMULATOR.
001300*********************************************************************
001310  01  WS-FILE-STATUSES.
001320*        KILLS-FILE IS READ SEQUENTIALLY THROUGH THE WHOLE MATCH.
001330      05  WS-KILLS-STATUS          PIC XX VALUE '00'.
001340          88  KILLS-OK                  VALUE '00'.
001350          88  KILLS-EOF                  VALUE '10'.
001360*        ROUNDS-FILE SUPPLIES THE WINNER-PER-ROUND TABLE AT STARTUP.
001370      05  WS-ROUNDS-STATUS         PIC XX VALUE '00'.
001380          88  ROUNDS-OK                  VALUE '00'.
001390          88  ROUNDS-EOF                 VALUE '10'.
001400*        STRATEGY-FILE IS WRITE-ONLY, TWO RECORDS OUT PER ROUND.
001410      05  WS-STRATEGY-STATUS       PIC XX VALUE '00'.
001420          88  STRATEGY-OK                VALUE '00'.
001430*        AUDIT-FILE IS OPENED EXTEND SO THIS RUN'S SECTION 2 APPENDS
001440*        AFTER WHATEVER SECTION 1 REPORT ALREADY WROTE TO THE SAME
001450*        DATA SET EARLIER IN THE NIGHTLY STREAM.
001460      05  WS-AUDIT-STATUS          PIC XX VALUE '00'.
001470          88  AUDIT-OK                   VALUE '00'.
001480*********************************************************************
001490*    VARIABLE WORK AREA - ONE ROUND'S ACCUMULATORS AND THE
001500*    CLASSIFICATION SCRATCH FIELDS, REUSED ROUND AFTER ROUND
001510*********************************************************************
001520  01  VARIABLE-WORK-AREA.
001530*        ROUND NUMBER CURRENTLY BEING ACCUMULATED AGAINST.
001540      05  WS-CURRENT-ROUND         PIC 9(03) COMP VALUE 0.
001550*        COUNT OF ROUNDS FULLY CLASSIFIED AND WRITTEN, FOR THE EOJ LINE.
001560      05  WS-ROUNDS-PROCESSED      PIC 9(03) COMP VALUE 0.
001570*        SET ONCE THE FIRST KILL OF THE WHOLE MATCH HAS BEEN READ.
001580      05  WS-ANY-KILLS-SW          PIC X(01) VALUE 'N'.
001590          88  AT-LEAST-ONE-KILL-SEEN VALUE 'Y'.
001600*        SET ONCE THE CURRENT ROUND'S FIRST KILL HAS BEEN SEEN, SO
001610*        LATER KILLS IN THE SAME ROUND DO NOT OVERWRITE ITS TIMING.
001620      05  WS-FIRST-KILL-SW         PIC X(01) VALUE 'N'.
001630          88  FIRST-KILL-ALREADY-SEEN VALUE 'Y'.
001640*        TICK OF THE ROUND'S FIRST KILL - DRIVES TIME-TO-CONTACT.
001650      05  WS-FIRST-KILL-TICK       PIC 9(09) COMP VALUE 0.
001660*        MAP X-COORDINATE OF THE FIRST KILL'S VICTIM - DRIVES SITE.
001670      05  WS-FIRST-KILL-VICTIM-X   PIC S9(05) COMP VALUE 0.
001680*        COUNT OF T PLAYERS WHO DIED IN THE ROUND'S FIRST 20 SECONDS.
001690      05  WS-EARLY-DEATHS-T        PIC 9(02) COMP VALUE 0.
001700*        COUNT OF CT PLAYERS WHO DIED IN THE ROUND'S FIRST 20 SECONDS.
001710      05  WS-EARLY-DEATHS-CT       PIC 9(02) COMP VALUE 0.
001720*        FIRST-CONTACT SITE FOR THE ROUND - "A", "B" OR "MID".
001730      05  WS-SITE                  PIC X(03) VALUE SPACES.
001740*        SECONDS FROM ROUND START TO THE FIRST KILL, ONE DECIMAL.
001750      05  WS-TIME-TO-CONTACT       PIC 9(03)V9 VALUE 0.
001760*        SIDE CURRENTLY BEING CLASSIFIED - "T " OR "CT".
001770      05  WS-TEAM-CODE             PIC X(02) VALUE SPACES.
001780*        STRATEGY LABEL THE RULE TABLE JUST SETTLED ON.
001790      05  WS-STRATEGY-NAME         PIC X(14) VALUE SPACES.
001800*        CONFIDENCE WEIGHT ATTACHED TO WS-STRATEGY-NAME BY THE RULE.
001810      05  WS-CONFIDENCE            PIC 9V99 VALUE 0.
001820*        T-SIDE LABEL AND CONFIDENCE, HELD OVER FOR THE PRINT LINE.
001830      05  WS-T-STRAT-NAME          PIC X(14) VALUE SPACES.
001840      05  WS-T-STRAT-CONF          PIC 9V99 VALUE 0.
001850*        CT-SIDE LABEL AND CONFIDENCE, HELD OVER FOR THE PRINT LINE.
001860      05  WS-CT-STRAT-NAME         PIC X(14) VALUE SPACES.
001870      05  WS-CT-STRAT-CONF         PIC 9V99 VALUE 0.
001880*        SCRATCH TICK VALUE FED INTO 2150-COMPUTE-TIME-MOD.
001890      05  WS-CALC-TICK             PIC 9(09) COMP VALUE 0.
001900*        TICK CONVERTED TO SECONDS (64 TICKS PER SECOND).
001910      05  WS-CALC-SECONDS          PIC S9(07)V999 COMP-3 VALUE 0.
001920*        WHOLE-NUMBER QUOTIENT FROM THE 115-SECOND ROUND-CLOCK DIVIDE.
001930      05  WS-CALC-QUOTIENT         PIC S9(05) COMP VALUE 0.
001940*        REMAINDER FROM THAT SAME DIVIDE - THE MODULO RESULT.
001950      05  WS-CALC-REM              PIC S9(03)V999 COMP-3 VALUE 0.
001960*        WS-CALC-REM ROUNDED TO ONE DECIMAL - THE ANSWER CALLERS WANT.
001970      05  WS-CALC-TIME-MOD         PIC 9(03)V9 VALUE 0.
001980*        HOW MANY SLOTS OF STRATEGY-COUNT-TABLE ARE IN USE SO FAR.
001990      05  WS-NUM-STRAT-COUNTS      PIC 9(02) COMP VALUE 0.
002000*        SLOT FOUND (OR JUST ADDED) BY 3400-ACCUM-STRATEGY-COUNT.
002010      05  WS-FOUND-IDX             PIC 9(02) COMP VALUE 0.
002020*        EDITED ROUND NUMBER FOR THE STRING INTO THE AUDIT LINE.
002030      05  WS-PRINT-ROUND-NUM       PIC 9(03) VALUE 0.
002040*        EDITED STRATEGY COUNT FOR THE TOTALS LINE.
002050      05  WS-PRINT-COUNT           PIC 9(03) VALUE 0.
002060  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
002070      05  FILLER                   PIC X(110).
002080*********************************************************************
002090*    ROUND-WINNER TABLE - DIRECT INDEXED BY ROUND NUMBER
002100*********************************************************************
002110  01  ROUND-WINNER-TABLE.
002120      05  RW-ENTRY OCCURS 999 TIMES INDEXED BY RW-IDX.
002130          10  RW-WINNER-TEAM           PIC X(02).
002140  01  ROUND-WINNER-REDEF REDEFINES ROUND-WINNER-TABLE.
002150      05  FILLER                       PIC X(1998).
002160*********************************************************************
002170*    STRATEGY-COUNT TABLE - ONE SLOT PER DISTINCT TEAM/STRATEGY
002180*    COMBINATION SEEN SO FAR, SEARCHED SEQUENTIALLY (AT MOST EIGHT
002190*    DISTINCT COMBINATIONS ARE POSSIBLE PER SIDE, SO TWENTY SLOTS
002200*    IS AMPLE HEADROOM)
002210*********************************************************************
002220  01  STRATEGY-COUNT-TABLE.
002230      05  SC-ENTRY OCCURS 20 TIMES INDEXED BY SC-IDX.
002240          10  SC-TEAM                  PIC X(02).
002250          10  SC-STRATEGY              PIC X(14).
002260          10  SC-COUNT                 PIC 9(03) COMP.
002270  01  STRATEGY-COUNT-REDEF REDEFINES STRATEGY-COUNT-TABLE.
002280      05  FILLER                       PIC X(360).
002290  PROCEDURE DIVISION.
002300*********************************************************************
002310*                        MAINLINE LOGIC
002320*********************************************************************
002330  0000-CONTROL-PROCESS.
002340      PERFORM 1000-INITIALIZATION
002350          THRU 1099-INITIALIZATION-EXIT.
002360      PERFORM 2000-PROCESS-ALL-KILLS
002370          THRU 2099-PROCESS-ALL-KILLS-EXIT
002380          UNTIL KILLS-EOF.
002390*        THE LAST ROUND ON THE FEED NEVER GETS A "CHANGE OF ROUND"
002400*        TRIGGER INSIDE 2000-PROCESS-ALL-KILLS BECAUSE THERE IS NO
002410*        FOLLOWING KILL TO DETECT IT - IT HAS TO BE FINALIZED HERE.
002420      IF AT-LEAST-ONE-KILL-SEEN
002430          PERFORM 3000-FINALIZE-ROUND
002440              THRU 3099-FINALIZE-ROUND-EXIT
002450      END-IF.
002460      PERFORM 5800-PRINT-TOTALS
002470          THRU 5899-PRINT-TOTALS-EXIT.
002480      PERFORM EOJ9000-CLOSE-FILES
002490          THRU EOJ9999-EXIT.
002500      GOBACK.
002510  EJECT
002520  1000-INITIALIZATION.
002530      OPEN INPUT KILLS-FILE.
002540      OPEN INPUT ROUNDS-FILE.
002550      OPEN OUTPUT STRATEGY-FILE.
002560      OPEN EXTEND AUDIT-FILE.
002570      PERFORM 1100-LOAD-ROUND-WINNER-TABLE
002580          THRU 1199-LOAD-ROUND-WINNER-TABLE-EXIT
002590          UNTIL ROUNDS-EOF.
002600      MOVE ZERO TO WS-NUM-STRAT-COUNTS.
002610      PERFORM 5900-PRINT-SECTION-HEADER
002620          THRU 5999-PRINT-SECTION-HEADER-EXIT.
002630      PERFORM 2900-READ-NEXT-KILL
002640          THRU 2999-READ-NEXT-KILL-EXIT.
002650      IF NOT KILLS-EOF
002660          MOVE 'Y' TO WS-ANY-KILLS-SW
002670          MOVE KE-ROUND-NUM TO WS-CURRENT-ROUND
002680          PERFORM 1200-RESET-ROUND-ACCUM
002690              THRU 1299-RESET-ROUND-ACCUM-EXIT
002700      END-IF.
002710  1099-INITIALIZATION-EXIT.
002720      EXIT.
002730  EJECT
002740  1100-LOAD-ROUND-WINNER-TABLE.
002750      READ ROUNDS-FILE
002760          AT END
002770              SET ROUNDS-EOF TO TRUE
002780              GO TO 1199-LOAD-ROUND-WINNER-TABLE-EXIT
002790      END-READ.
002800      IF NOT ROUNDS-OK
002810          DISPLAY 'ROUNDS READ ERROR - STATUS ' WS-ROUNDS-STATUS
002820          GO TO EOJ9900-ABEND
002830      END-IF.
002840      IF RD-ROUND-NUM GREATER THAN 999
002850          DISPLAY 'ROUND TABLE OVERFLOW'
002860          GO TO EOJ9900-ABEND
002870      END-IF.
002880      SET RW-IDX TO RD-ROUND-NUM.
002890      MOVE RD-WINNER-TEAM TO RW-WINNER-TEAM (RW-IDX).
002900  1199-LOAD-ROUND-WINNER-TABLE-EXIT.
002910      EXIT.
002920  EJECT
002930  1200-RESET-ROUND-ACCUM.
002940      MOVE 'N' TO WS-FIRST-KILL-SW.
002950      MOVE ZERO TO WS-FIRST-KILL-TICK.
002960      MOVE ZERO TO WS-FIRST-KILL-VICTIM-X.
002970      MOVE ZERO TO WS-EARLY-DEATHS-T.
002980      MOVE ZERO TO WS-EARLY-DEATHS-CT.
002990  1299-RESET-ROUND-ACCUM-EXIT.
003000      EXIT.
003010  EJECT
003020*********************************************************************
003030*   PROCESS-ALL-KILLS - ONE KILL RECORD AT A TIME.  ON A CHANGE OF
003040*   ROUND NUMBER THE PRIOR ROUND IS FINALIZED (CLASSIFIED, WRITTEN
003050*   AND PRINTED) BEFORE THE NEW ROUND'S ACCUMULATORS ARE RESET.
003060*********************************************************************
003070  2000-PROCESS-ALL-KILLS.
003080      IF KE-ROUND-NUM NOT EQUAL WS-CURRENT-ROUND
003090          PERFORM 3000-FINALIZE-ROUND
003100              THRU 3099-FINALIZE-ROUND-EXIT
003110          MOVE KE-ROUND-NUM TO WS-CURRENT-ROUND
003120          PERFORM 1200-RESET-ROUND-ACCUM
003130              THRU 1299-RESET-ROUND-ACCUM-EXIT
003140      END-IF.
003150      PERFORM 2100-ACCUM-ONE-KILL
003160          THRU 2199-ACCUM-ONE-KILL-EXIT.
003170      PERFORM 2900-READ-NEXT-KILL
003180          THRU 2999-READ-NEXT-KILL-EXIT.
003190  2099-PROCESS-ALL-KILLS-EXIT.
003200      EXIT.
003210  EJECT
003220  2100-ACCUM-ONE-KILL.
003230      IF NOT FIRST-KILL-ALREADY-SEEN
003240          MOVE 'Y' TO WS-FIRST-KILL-SW
003250          MOVE KE-TICK TO WS-FIRST-KILL-TICK
003260          MOVE KE-VICTIM-X TO WS-FIRST-KILL-VICTIM-X
003270      END-IF.
003280      PERFORM 2120-TALLY-EARLY-DEATH
003290          THRU 2129-TALLY-EARLY-DEATH-EXIT.
003300  2199-ACCUM-ONE-KILL-EXIT.
003310      EXIT.
003320  EJECT
003330*********************************************************************
003340*   TALLY-EARLY-DEATH - AN EARLY DEATH IS COUNTED AGAINST THE
003350*   VICTIM'S OWN SIDE, NOT THE ATTACKER'S, AND IS CHECKED AGAINST
003360*   THIS KILL'S OWN TICK, NOT THE ROUND'S FIRST-KILL TICK.
003370*********************************************************************
003380  2120-TALLY-EARLY-DEATH.
003390      MOVE KE-TICK TO WS-CALC-TICK.
003400      PERFORM 2150-COMPUTE-TIME-MOD
003410          THRU 2159-COMPUTE-TIME-MOD-EXIT.
003420      IF WS-CALC-TIME-MOD LESS THAN 20
003430          IF KE-VICTIM-TEAM EQUAL 'T '
003440              ADD 1 TO WS-EARLY-DEATHS-T
003450          ELSE
003460              IF KE-VICTIM-TEAM EQUAL 'CT'
003470                  ADD 1 TO WS-EARLY-DEATHS-CT
003480              END-IF
003490          END-IF
003500      END-IF.
003510  2129-TALLY-EARLY-DEATH-EXIT.
003520      EXIT.
003530  EJECT
003540*********************************************************************
003550*   COMPUTE-TIME-MOD - CONVERTS WS-CALC-TICK (64 TICKS PER SECOND)
003560*   TO SECONDS AND REDUCES IT MODULO 115 (THE ROUND CLOCK), LEAVING
003570*   A ONE-DECIMAL RESULT IN WS-CALC-TIME-MOD.  NO FUNCTION SQRT OR
003580*   FUNCTION MOD IS AVAILABLE ON THIS COMPILER, SO THE DIVIDE
003590*   STATEMENT'S OWN REMAINDER CLAUSE DOES THE MODULO ARITHMETIC.
003600*********************************************************************
003610  2150-COMPUTE-TIME-MOD.
003620      COMPUTE WS-CALC-SECONDS ROUNDED = WS-CALC-TICK / 64.
003630      DIVIDE WS-CALC-SECONDS BY 115 GIVING WS-CALC-QUOTIENT
003640          REMAINDER WS-CALC-REM.
003650      COMPUTE WS-CALC-TIME-MOD ROUNDED = WS-CALC-REM.
003660  2159-COMPUTE-TIME-MOD-EXIT.
003670      EXIT.
003680  EJECT
003690*********************************************************************
003700*   FINALIZE-ROUND - CLASSIFIES BOTH SIDES OFF THE ROUND'S SHARED
003710*   FIRST-KILL TIMING AND SITE, WRITES THE TWO STRATEGY RECORDS AND
003720*   PRINTS THE SECTION 2 DETAIL LINE.  A ROUND WITH NO KILLS AT ALL
003730*   (NEVER SEEN IN PRACTICE, BUT NOT RULED OUT BY THE FEED) GETS A
003740*   ZERO TIME-TO-CONTACT AND A "MID" SITE.
003750*********************************************************************
003760  3000-FINALIZE-ROUND.
003770      IF FIRST-KILL-ALREADY-SEEN
003780          MOVE WS-FIRST-KILL-TICK TO WS-CALC-TICK
003790          PERFORM 2150-COMPUTE-TIME-MOD
003800              THRU 2159-COMPUTE-TIME-MOD-EXIT
003810          MOVE WS-CALC-TIME-MOD TO WS-TIME-TO-CONTACT
003820          PERFORM 3150-CLASSIFY-SITE
003830              THRU 3159-CLASSIFY-SITE-EXIT
003840      ELSE
003850          MOVE ZERO TO WS-TIME-TO-CONTACT
003860          MOVE 'MID' TO WS-SITE
003870      END-IF.
003880      PERFORM 3100-CLASSIFY-T-STRATEGY
003890          THRU 3199-CLASSIFY-T-STRATEGY-EXIT.
003900      PERFORM 3200-CLASSIFY-CT-STRATEGY
003910          THRU 3299-CLASSIFY-CT-STRATEGY-EXIT.
003920      PERFORM 5100-PRINT-ROUND-LINE
003930          THRU 5199-PRINT-ROUND-LINE-EXIT.
003940      ADD 1 TO WS-ROUNDS-PROCESSED.
003950  3099-FINALIZE-ROUND-EXIT.
003960      EXIT.
003970  EJECT
003980  3150-CLASSIFY-SITE.
003990      IF WS-FIRST-KILL-VICTIM-X GREATER THAN 500
004000          MOVE 'A' TO WS-SITE
004010      ELSE
004020          IF WS-FIRST-KILL-VICTIM-X LESS THAN -500
004030              MOVE 'B' TO WS-SITE
004040          ELSE
004050              MOVE 'MID' TO WS-SITE
004060          END-IF
004070      END-IF.
004080  3159-CLASSIFY-SITE-EXIT.
004090      EXIT.
004100  EJECT
004110*********************************************************************
004120*   CLASSIFY-T-STRATEGY - THE SHOP'S RULE TABLE FOR THE ATTACKING
004130*   SIDE.  FAST CONTACT READS AS A RUSH, MID-SPEED CONTACT AS AN
004140*   EXECUTE, SLOW CONTACT AS A DEFAULT (STACKED) APPROACH, AND THE
004150*   MIDDLE BAND FALLS BACK TO UNKNOWN WHEN THE SITE NEVER SETTLED.
004160*   WS-RUSH-CALLS-CT COUNTS ONLY THE CLEAN RUSH-A/RUSH-B CALLS (SITE
004170*   KNOWN) SO ANALYTICS CAN SEE HOW OFTEN THE STRONGER .80 CONFIDENCE
004180*   CALL WAS MADE VERSUS THE WEAKER .50 FALLBACK BELOW.
004190*********************************************************************
004200  3100-CLASSIFY-T-STRATEGY.
004210      MOVE 'T ' TO WS-TEAM-CODE.
004220      EVALUATE TRUE
004230          WHEN WS-TIME-TO-CONTACT LESS THAN 15
004240              EVALUATE TRUE
004250                  WHEN WS-SITE EQUAL 'A'
004260                      MOVE 'RUSH-A' TO WS-STRATEGY-NAME
004270                      MOVE .80 TO WS-CONFIDENCE
004280                      ADD 1 TO WS-RUSH-CALLS-CT
004290                  WHEN WS-SITE EQUAL 'B'
004300                      MOVE 'RUSH-B' TO WS-STRATEGY-NAME
004310                      MOVE .80 TO WS-CONFIDENCE
004320                      ADD 1 TO WS-RUSH-CALLS-CT
004330                  WHEN OTHER
004340                      MOVE 'RUSH-A' TO WS-STRATEGY-NAME
004350                      MOVE .50 TO WS-CONFIDENCE
004360              END-EVALUATE
004370*            MID-SPEED CONTACT (15-24 SECONDS) READS AS A SITE EXECUTE
004380*            RATHER THAN A RUSH - THE SIDE TOOK TIME TO CLEAR A PATH.
004390          WHEN WS-TIME-TO-CONTACT LESS THAN 25
004400              EVALUATE TRUE
004410                  WHEN WS-SITE EQUAL 'A'
004420                      MOVE 'EXECUTE-A' TO WS-STRATEGY-NAME
004430                      MOVE .75 TO WS-CONFIDENCE
004440                  WHEN WS-SITE EQUAL 'B'
004450                      MOVE 'EXECUTE-B' TO WS-STRATEGY-NAME
004460                      MOVE .75 TO WS-CONFIDENCE
004470                  WHEN OTHER
004480                      MOVE 'EXECUTE-A' TO WS-STRATEGY-NAME
004490                      MOVE .50 TO WS-CONFIDENCE
004500              END-EVALUATE
004510          WHEN WS-TIME-TO-CONTACT GREATER THAN OR EQUAL TO 40
004520              MOVE 'DEFAULT-T' TO WS-STRATEGY-NAME
004530              MOVE .70 TO WS-CONFIDENCE
004540          WHEN OTHER
004550              EVALUATE TRUE
004560                  WHEN WS-EARLY-DEATHS-T GREATER THAN 1
004570                      MOVE 'DEFAULT-T' TO WS-STRATEGY-NAME
004580                      MOVE .60 TO WS-CONFIDENCE
004590                  WHEN WS-SITE EQUAL 'A'
004600                      MOVE 'EXECUTE-A' TO WS-STRATEGY-NAME
004610                      MOVE .60 TO WS-CONFIDENCE
004620                  WHEN WS-SITE EQUAL 'B'
004630                      MOVE 'EXECUTE-B' TO WS-STRATEGY-NAME
004640                      MOVE .60 TO WS-CONFIDENCE
004650                  WHEN OTHER
004660                      MOVE 'UNKNOWN' TO WS-STRATEGY-NAME
004670                      MOVE .30 TO WS-CONFIDENCE
004680                      ADD 1 TO WS-UNKNOWN-CALLS-CT
004690              END-EVALUATE
004700      END-EVALUATE.
004710      PERFORM 3300-WRITE-STRATEGY-RECORD
004720          THRU 3399-WRITE-STRATEGY-RECORD-EXIT.
004730      MOVE WS-STRATEGY-NAME TO WS-T-STRAT-NAME.
004740      MOVE WS-CONFIDENCE TO WS-T-STRAT-CONF.
004750  3199-CLASSIFY-T-STRATEGY-EXIT.
004760      EXIT.
004770  EJECT
004780*********************************************************************
004790*   CLASSIFY-CT-STRATEGY - THE DEFENDING SIDE ONLY EVER GETS TWO
004800*   LABELS, DRIVEN PURELY BY HOW MANY CT'S DIED EARLY.
004810*********************************************************************
004820  3200-CLASSIFY-CT-STRATEGY.
004830      MOVE 'CT' TO WS-TEAM-CODE.
004840      IF WS-EARLY-DEATHS-CT GREATER THAN 1
004850          MOVE 'AGGRESSIVE-CT' TO WS-STRATEGY-NAME
004860          MOVE .60 TO WS-CONFIDENCE
004870      ELSE
004880          MOVE 'DEFAULT-CT' TO WS-STRATEGY-NAME
004890          MOVE .70 TO WS-CONFIDENCE
004900      END-IF.
004910      PERFORM 3300-WRITE-STRATEGY-RECORD
004920          THRU 3399-WRITE-STRATEGY-RECORD-EXIT.
004930      MOVE WS-STRATEGY-NAME TO WS-CT-STRAT-NAME.
004940      MOVE WS-CONFIDENCE TO WS-CT-STRAT-CONF.
004950  3299-CLASSIFY-CT-STRATEGY-EXIT.
004960      EXIT.
004970  EJECT
004980  3300-WRITE-STRATEGY-RECORD.
004990      MOVE WS-CURRENT-ROUND TO ST-ROUND-NUM.
005000      MOVE WS-TEAM-CODE TO ST-TEAM.
005010      MOVE WS-STRATEGY-NAME TO ST-STRATEGY.
005020      MOVE WS-CONFIDENCE TO ST-CONFIDENCE.
005030      MOVE WS-SITE TO ST-FIRST-CONTACT-SITE.
005040      MOVE WS-TIME-TO-CONTACT TO ST-TIME-TO-CONTACT.
005050      IF WS-TEAM-CODE EQUAL 'T '
005060          MOVE WS-EARLY-DEATHS-T TO ST-EARLY-DEATHS
005070      ELSE
005080          MOVE WS-EARLY-DEATHS-CT TO ST-EARLY-DEATHS
005090      END-IF.
005100      WRITE STRATEGY-REC.
005110      IF NOT STRATEGY-OK
005120          DISPLAY 'WRITE ERROR ON STRATEGY - STATUS ' WS-STRATEGY-STATUS
005130          GO TO EOJ9900-ABEND
005140      END-IF.
005150      PERFORM 3400-ACCUM-STRATEGY-COUNT
005160          THRU 3499-ACCUM-STRATEGY-COUNT-EXIT.
005170  3399-WRITE-STRATEGY-RECORD-EXIT.
005180      EXIT.
005190  EJECT
005200*********************************************************************
005210*   ACCUM-STRATEGY-COUNT - FIND-OR-ADD AGAINST THE STRATEGY-COUNT
005220*   TABLE, THEN BUMP THE SLOT.  SAME SEQUENTIAL-SEARCH-AND-ADD IDIOM
005230*   USED FOR THE PAIR TABLE IN FADUOSYN.
005240*********************************************************************
005250*    WS-FOUND-IDX IS RESET TO ZERO BEFORE EVERY SEARCH SO 3410'S OWN
005260*    "IF WS-FOUND-IDX EQUAL ZERO" TEST ACTUALLY MEANS "NOT FOUND YET"
005270*    RATHER THAN CARRYING OVER A STALE HIT FROM THE PRIOR CALL.
005280  3400-ACCUM-STRATEGY-COUNT.
005290      MOVE ZERO TO WS-FOUND-IDX.
005300      IF WS-NUM-STRAT-COUNTS GREATER THAN ZERO
005310          PERFORM 3410-SCAN-ONE-COUNT-SLOT
005320              THRU 3419-SCAN-ONE-COUNT-SLOT-EXIT
005330              VARYING SC-IDX FROM 1 BY 1
005340              UNTIL SC-IDX GREATER THAN WS-NUM-STRAT-COUNTS
005350      END-IF.
005360      IF WS-FOUND-IDX EQUAL ZERO
005370          IF WS-NUM-STRAT-COUNTS GREATER THAN OR EQUAL TO 20
005380              DISPLAY 'STRATEGY-COUNT TABLE OVERFLOW'
005390              GO TO EOJ9900-ABEND
005400          END-IF
005410          ADD 1 TO WS-NUM-STRAT-COUNTS
005420          SET SC-IDX TO WS-NUM-STRAT-COUNTS
005430          MOVE WS-TEAM-CODE TO SC-TEAM (SC-IDX)
005440          MOVE WS-STRATEGY-NAME TO SC-STRATEGY (SC-IDX)
005450          MOVE ZERO TO SC-COUNT (SC-IDX)
005460          SET WS-FOUND-IDX TO SC-IDX
005470      END-IF.
005480      ADD 1 TO SC-COUNT (WS-FOUND-IDX).
005490  3499-ACCUM-STRATEGY-COUNT-EXIT.
005500      EXIT.
005510  EJECT
005520  3410-SCAN-ONE-COUNT-SLOT.
005530      IF WS-FOUND-IDX EQUAL ZERO
005540          IF SC-TEAM (SC-IDX) EQUAL WS-TEAM-CODE
005550              IF SC-STRATEGY (SC-IDX) EQUAL WS-STRATEGY-NAME
005560                  SET WS-FOUND-IDX TO SC-IDX
005570              END-IF
005580          END-IF
005590      END-IF.
005600  3419-SCAN-ONE-COUNT-SLOT-EXIT.
005610      EXIT.
005620  EJECT
005630  2900-READ-NEXT-KILL.
005640      READ KILLS-FILE
005650          AT END
005660              SET KILLS-EOF TO TRUE
005670              GO TO 2999-READ-NEXT-KILL-EXIT
005680      END-READ.
005690      IF NOT KILLS-OK
005700          DISPLAY 'KILLS READ ERROR - STATUS ' WS-KILLS-STATUS
005710          GO TO EOJ9900-ABEND
005720      END-IF.
005730  2999-READ-NEXT-KILL-EXIT.
005740      EXIT.
005750  EJECT
005760*********************************************************************
005770*             AUDIT REPORT SECTION 2 - ROUND STRATEGY TABLE
005780*********************************************************************
005790  5900-PRINT-SECTION-HEADER.
005800      MOVE SPACES TO AUDIT-LINE.
005810      MOVE 'FRAGAUDIT NIGHTLY ANALYTICS - SECTION 2 - ROUND STRATEGY'
005820          TO AUDIT-LINE.
005830      WRITE AUDIT-LINE.
005840      MOVE SPACES TO AUDIT-LINE.
005850      MOVE
005860          'RND  T-STRATEGY     CONF  CT-STRATEGY    CONF  WINNER'
005870          TO AUDIT-LINE.
005880      WRITE AUDIT-LINE.
005890  5999-PRINT-SECTION-HEADER-EXIT.
005900      EXIT.
005910  EJECT
005920  5100-PRINT-ROUND-LINE.
005930      SET RW-IDX TO WS-CURRENT-ROUND.
005940      MOVE WS-CURRENT-ROUND TO WS-PRINT-ROUND-NUM.
005950      MOVE SPACES TO AUDIT-LINE.
005960      STRING WS-PRINT-ROUND-NUM DELIMITED BY SIZE
005970             '  '               DELIMITED BY SIZE
005980             WS-T-STRAT-NAME    DELIMITED BY SIZE
005990             ' '                DELIMITED BY SIZE
006000             WS-T-STRAT-CONF    DELIMITED BY SIZE
006010             '  '               DELIMITED BY SIZE
006020             WS-CT-STRAT-NAME   DELIMITED BY SIZE
006030             ' '                DELIMITED BY SIZE
006040             WS-CT-STRAT-CONF   DELIMITED BY SIZE
006050             '  '               DELIMITED BY SIZE
006060             RW-WINNER-TEAM (RW-IDX) DELIMITED BY SIZE
006070          INTO AUDIT-LINE.
006080      WRITE AUDIT-LINE.
006090      IF NOT AUDIT-OK
006100          DISPLAY 'WRITE ERROR ON AUDIT - STATUS ' WS-AUDIT-STATUS
006110          GO TO EOJ9900-ABEND
006120      END-IF.
006130  5199-PRINT-ROUND-LINE-EXIT.
006140      EXIT.
006150  EJECT
006160*********************************************************************
006170*   PRINT-TOTALS - ONE LINE PER DISTINCT TEAM/STRATEGY COMBINATION
006180*   SEEN ACROSS THE MATCH, WITH ITS ROUND COUNT.
006190*********************************************************************
006200  5800-PRINT-TOTALS.
006210      MOVE SPACES TO AUDIT-LINE.
006220      MOVE 'SECTION 2 TOTALS - STRATEGY COUNTS BY SIDE' TO AUDIT-LINE.
006230      WRITE AUDIT-LINE.
006240      IF WS-NUM-STRAT-COUNTS GREATER THAN ZERO
006250          PERFORM 5810-PRINT-ONE-TOTAL-LINE
006260              THRU 5819-PRINT-ONE-TOTAL-LINE-EXIT
006270              VARYING SC-IDX FROM 1 BY 1
006280              UNTIL SC-IDX GREATER THAN WS-NUM-STRAT-COUNTS
006290      END-IF.
006300  5899-PRINT-TOTALS-EXIT.
006310      EXIT.
006320  EJECT
006330  5810-PRINT-ONE-TOTAL-LINE.
006340      MOVE SC-COUNT (SC-IDX) TO WS-PRINT-COUNT.
006350      MOVE SPACES TO AUDIT-LINE.
006360      STRING SC-TEAM (SC-IDX)        DELIMITED BY SIZE
006370             '  '                    DELIMITED BY SIZE
006380             SC-STRATEGY (SC-IDX)    DELIMITED BY SIZE
006390             '  '                    DELIMITED BY SIZE
006400             WS-PRINT-COUNT          DELIMITED BY SIZE
006410          INTO AUDIT-LINE.
006420      WRITE AUDIT-LINE.
006430      IF NOT AUDIT-OK
006440          DISPLAY 'WRITE ERROR ON AUDIT - STATUS ' WS-AUDIT-STATUS
006450          GO TO EOJ9900-ABEND
006460      END-IF.
006470  5819-PRINT-ONE-TOTAL-LINE-EXIT.
006480      EXIT.
006490  EJECT
006500*********************************************************************
006510*   EOJ9000-CLOSE-FILES - NORMAL END OF JOB.  THE TWO RULE-TABLE
006520*   COUNTERS RIDE ALONG ON THE SAME DISPLAY SO THE OPERATOR SEES AT A
006530*   GLANCE HOW CLEAN A READ THIS MATCH WAS ON T-SIDE STRATEGY WITHOUT
006540*   HAVING TO PULL THE STRATEGY FILE BACK OFF TAPE.
006550*********************************************************************
006560  EOJ9000-CLOSE-FILES.
006570      CLOSE KILLS-FILE ROUNDS-FILE STRATEGY-FILE AUDIT-FILE.
006580      DISPLAY 'FASTRATG - ROUNDS CLASSIFIED: ' WS-ROUNDS-PROCESSED.
006590      DISPLAY 'FASTRATG - CLEAN RUSH CALLS: ' WS-RUSH-CALLS-CT.
006600      DISPLAY 'FASTRATG - UNKNOWN FALLBACK CALLS: ' WS-UNKNOWN-CALLS-CT.
006610      GO TO EOJ9999-EXIT.
006620  EOJ9900-ABEND.
006630      DISPLAY 'FASTRATG - PROGRAM ABENDING DUE TO ERROR'.
006640      CLOSE KILLS-FILE ROUNDS-FILE STRATEGY-FILE AUDIT-FILE.
006650      MOVE 16 TO RETURN-CODE.
006660  EOJ9999-EXIT.
006670      EXIT.
