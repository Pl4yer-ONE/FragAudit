000100******************************************************************
000110*    FADUOST  --  DUO-STATS RECORD (OUTPUT OF FADUOSYN).         *
000120*    PAIR STORED WITH PLAYER1/PLAYER2 IN ASCENDING NAME ORDER.   *
000130******************************************************************
000140*    CHANGE LOG
000150*    98/09/30  DLH  ORIG
000160******************************************************************
000170 01  DU-DUO-STATS-RECORD.
000180     05  DU-PLAYER1                    PIC X(20).
000190     05  DU-PLAYER2                    PIC X(20).
000200     05  DU-TRADE-ATTEMPTS             PIC 9(03).
000210     05  DU-TRADE-SUCCESSES            PIC 9(03).
000220     05  DU-AVG-REFRAG-MS               PIC 9(05).
000230     05  DU-SHARED-ROUNDS              PIC 9(03).
000240     05  DU-SHARED-WINS                PIC 9(03).
000250     05  DU-TRADE-RATE                 PIC V999.
000260     05  DU-WIN-RATE                   PIC V999.
000270     05  FILLER                        PIC X(11).
