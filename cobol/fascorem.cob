000100  IDENTIFICATION DIVISION.
000110  PROGRAM-ID. FASCOREM.
000120  AUTHOR. R W BRACKEN.
000130  INSTALLATION. FRAGAUDIT ANALYTICS - NIGHTLY BATCH.
000140  DATE-WRITTEN. 05/11/1995.
000150  DATE-COMPILED.
000160  SECURITY. UNCLASSIFIED - INTERNAL SCRIMMAGE DATA ONLY.
000170*
000180*********************************************************************
000190*                                                                   *
000200*A   ABSTRACT..                                                    *
000210*  FASCOREM NORMALIZES EACH PLAYER'S RAW PER-MATCH STATISTICS INTO  *
000220*  THE FOUR 0-100 SUB-SCORES (AIM, EFFECTIVE AIM, POSITIONING,      *
000230*  UTILITY, IMPACT) AND A FINAL RATING, AND PRINTS SECTION 1 OF THE *
000240*  NIGHTLY AUDIT REPORT (PLAYER-SCORE TABLE, TEAM CONTROL BREAK).   *
000250*  THE MATCH ROLE USED FOR THE ROLE ADJUSTMENTS COMES FROM THE      *
000260*  ROLE-ONLY PLAYER-SCORE RECORDS FAROLEMA WRITES EARLIER IN THE    *
000270*  STREAM - THIS STEP REREADS AND COMPLETES THOSE RECORDS.          *
000280*                                                                   *
000290*J   JCL..                                                          *
000300*                                                                   *
000310* //FASCOREM EXEC PGM=FASCOREM                                      *
000320* //SYSOUT   DD SYSOUT=*                                            *
000330* //PSTATS   DD DSN=FA.MATCH.PSTATS,DISP=SHR                        *
000340* //PSCOREIN DD DSN=FA.MATCH.PSCORE.ROLE,DISP=SHR                    *
000350* //PSCOREOT DD DSN=FA.MATCH.PSCORE,DISP=(,CATLG,CATLG),             *
000360* //            UNIT=SYSDA,SPACE=(CYL,(5,5),RLSE)                    *
000370* //AUDIT    DD DSN=FA.MATCH.AUDIT,DISP=MOD                          *
000380*                                                                   *
000390*P   ENTRY PARAMETERS..                                             *
000400*     NONE.                                                         *
000410*                                                                   *
000420*E   ERRORS DETECTED BY THIS ELEMENT..                              *
000430*     I/O ERROR ON PSTATS, PSCOREIN, PSCOREOT OR AUDIT FILES.       *
000440*     ROLE TABLE OVERFLOW (MORE THAN 10 PLAYERS).                   *
000450*                                                                   *
000460*C   ELEMENTS INVOKED BY THIS ELEMENT..                              *
000470*     NONE.                                                         *
000480*                                                                   *
000490*U   USER CONSTANTS AND TABLES REFERENCED..                          *
000500*     NORMALIZE BREAKPOINTS AND THE COUNTER-STRAFE MULTIPLIER       *
000510*     TABLE - SEE WS-CS-BREAKPOINTS.                                *
000520*                                                                   *
000530*********************************************************************
000540*    CHANGE LOG
000550*    95/05/11  RWB  ORIG - SCORE ENGINE
000560*    95/09/02  RWB  UTILITY HIDE FLAG (-1) ADDED PER TICKET 4588
000570*    97/08/02  DLH  COUNTER-STRAFE MULT NOW LINEARLY INTERPOLATED
000580*                    BETWEEN BREAKPOINTS INSTEAD OF STEP FUNCTION
000590*    98/11/30  DLH  FINAL RATING IMPACT-BAND CAPS ADDED PER TKT 5201
000600*    99/01/18  DLH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C
000610*    00/02/02  DLH  AIM HS/KPR/ADR NORMALIZE MADE A SHARED PARAGRAPH
000620*    01/03/09  PQR  AUDIT SECTION 1 PRINT LOGIC ADDED PER TICKET 5804
000630*    03/06/22  PQR  ROLE ADJUSTMENT FOR AWPER SURVIVAL>0.5 CORRECTED
000640*    06/02/08  PQR  ADDED WS-UTIL-HIDDEN-CT AND WS-ROLE-ADJ-CT TO THE
000650*                    EOJ TALLY - ANALYTICS GROUP WANTED TO KNOW HOW
000660*                    OFTEN THE UTILITY SCORE WAS BEING SUPPRESSED
000670*                    AND HOW OFTEN A ROLE ADJUSTMENT FIRED WITHOUT
000680*                    HAVING TO SCAN THE SCORE FILE BY HAND (TKT 6019)
000690*********************************************************************
000700  ENVIRONMENT DIVISION.
000710  CONFIGURATION SECTION.
000720  SOURCE-COMPUTER. IBM-4381.
000730  OBJECT-COMPUTER. IBM-4381.
000740  SPECIAL-NAMES.
000750      C01 IS TOP-OF-FORM.
000760*    FOUR FILES: TWO SEQUENTIAL INPUTS (RAW STATS AND THE ROLE-ONLY
000770*    SCORE RECORDS FAROLEMA WROTE), ONE SEQUENTIAL OUTPUT (THE
000780*    COMPLETED SCORE RECORDS) AND THE SHARED AUDIT REPORT, OPENED
000790*    EXTEND SO THIS STEP'S SECTION LANDS AFTER WHATEVER CAME BEFORE.
000800  INPUT-OUTPUT SECTION.
000810  FILE-CONTROL.
000820      SELECT PSTATS-FILE ASSIGN TO PSTATS
000830          ORGANIZATION IS SEQUENTIAL
000840          FILE STATUS IS WS-PSTATS-STATUS.
000850      SELECT PSCOREIN-FILE ASSIGN TO PSCOREIN
000860          ORGANIZATION IS SEQUENTIAL
000870          FILE STATUS IS WS-PSCOREIN-STATUS.
000880      SELECT PSCOREOT-FILE ASSIGN TO PSCOREOT
000890          ORGANIZATION IS SEQUENTIAL
000900          FILE STATUS IS WS-PSCOREOT-STATUS.
000910      SELECT AUDIT-FILE ASSIGN TO AUDIT
000920          ORGANIZATION IS SEQUENTIAL
000930          FILE STATUS IS WS-AUDIT-STATUS.
000940  DATA DIVISION.
000950  FILE SECTION.
000960*    PSTATS-FILE - ONE RAW PER-MATCH STATISTICS RECORD PER PLAYER.
000970  FD  PSTATS-FILE
000980      RECORDING MODE IS F
000990      BLOCK CONTAINS 0 RECORDS.
001000  01  PSTATS-REC.
001010      COPY FAPSTAT.
001020*    PSCOREIN-FILE - THE ROLE-ONLY RECORDS FAROLEMA WROTE EARLIER;
001030*    ALL THIS STEP NEEDS OUT OF THEM IS SC-PLAYER-ID AND SC-ROLE.
001040  FD  PSCOREIN-FILE
001050      RECORDING MODE IS F
001060      BLOCK CONTAINS 0 RECORDS.
001070  01  PSCOREIN-REC.
001080      COPY FAPSCOR.
001090*    PSCOREOT-FILE - THE SAME LAYOUT, NOW WITH EVERY SCORE FIELD
001100*    COMPLETED, FOR WHATEVER DOWNSTREAM STEP READS THE FINAL FIGURES.
001110  FD  PSCOREOT-FILE
001120      RECORDING MODE IS F
001130      BLOCK CONTAINS 0 RECORDS.
001140  01  PSCOREOT-REC.
001150      COPY FAPSCOR.
001160*    AUDIT-FILE - SHARED PRINT STREAM; THIS STEP OWNS SECTION 1.
001170  FD  AUDIT-FILE
001180      RECORDING MODE IS F
001190      BLOCK CONTAINS 0 RECORDS.
001200  01  AUDIT-LINE                     PIC X(132).
001210  WORKING-STORAGE SECTION.
001220  01  FILLER PIC X(32) VALUE 'FASCOREM WORKING STORAGE BEGINS'.
001230*********************************************************************
001240*    STANDALONE COUNTERS - 77-LEVEL, NOT PART OF ANY GROUP.  NEITHER
001250*    ONE DRIVES ANY SCORING DECISION - BOTH ONLY FEED THE EOJ TALLY.
001260*********************************************************************
001270  77  WS-UTIL-HIDDEN-CT            PIC 9(03) COMP VALUE ZERO.
001280  77  WS-ROLE-ADJ-CT                PIC 9(03) COMP VALUE ZERO.
001290*********************************************************************
001300*    FILE STATUS AND SWITCHES
001310*********************************************************************
001320*    ONE STATUS FIELD PER FILE, EACH WITH ITS OWN OK/EOF 88-LEVELS
001330*    SO THE READ PARAGRAPHS CAN TEST CONDITION NAMES RATHER THAN
001340*    HARD-CODED '00'/'10' LITERALS.
001350  01  WS-FILE-STATUSES.
001360      05  WS-PSTATS-STATUS        PIC XX VALUE '00'.
001370          88  PSTATS-OK                VALUE '00'.
001380          88  PSTATS-EOF                VALUE '10'.
001390      05  WS-PSCOREIN-STATUS      PIC XX VALUE '00'.
001400          88  PSCOREIN-OK               VALUE '00'.
001410          88  PSCOREIN-EOF               VALUE '10'.
001420      05  WS-PSCOREOT-STATUS      PIC XX VALUE '00'.
001430          88  PSCOREOT-OK               VALUE '00'.
001440      05  WS-AUDIT-STATUS         PIC XX VALUE '00'.
001450          88  AUDIT-OK                  VALUE '00'.
001460  01  WS-SWITCHES.
001470*        SET WHILE SCANNING THE ROLE TABLE FOR THE CURRENT PLAYER.
001480      05  WS-ROLE-FOUND-SW        PIC X VALUE 'N'.
001490          88  ROLE-WAS-FOUND            VALUE 'Y'.
001500*        SET WHEN A PLAYER THREW NO UTILITY AT ALL THIS MATCH.
001510      05  WS-UTIL-HIDE-SW         PIC X VALUE 'N'.
001520          88  UTILITY-IS-HIDDEN         VALUE 'Y'.
001530*        CLEARED ONCE THE FIRST TEAM HAS PRINTED, SO THE CONTROL
001540*        BREAK IN 5100-PRINT-PLAYER-LINE SKIPS A LEADING BLANK.
001550      05  WS-FIRST-TEAM-SW        PIC X VALUE 'Y'.
001560          88  FIRST-TEAM-ON-PAGE        VALUE 'Y'.
001570*********************************************************************
001580*    NORMALIZE BREAKPOINTS AND THE COUNTER-STRAFE RULE TABLE -
001590*    THESE COME FROM THE ANALYTICS GROUP'S SCORING MODEL AND ARE
001600*    NOT TO BE CHANGED WITHOUT THEIR SIGN-OFF.  THE FIVE BREAKPOINTS
001610*    AND FIVE MULTIPLIERS DEFINE A PIECEWISE-LINEAR CURVE MAPPING A
001620*    PLAYER'S COUNTER-STRAFE ACCURACY TO AN AIM-SCORE PENALTY.
001630*********************************************************************
001640  01  WS-CS-BREAKPOINTS.
001650*        AT OR ABOVE 95 PERCENT COUNTER-STRAFE, NO PENALTY AT ALL.
001660      05  WS-CS-BP-95             PIC 9(03)V9 COMP-3 VALUE 095.0.
001670*        85-95 PERCENT SEGMENT LOWER BOUND.
001680      05  WS-CS-BP-85             PIC 9(03)V9 COMP-3 VALUE 085.0.
001690*        75-85 PERCENT SEGMENT LOWER BOUND.
001700      05  WS-CS-BP-75             PIC 9(03)V9 COMP-3 VALUE 075.0.
001710*        65-75 PERCENT SEGMENT LOWER BOUND.
001720      05  WS-CS-BP-65             PIC 9(03)V9 COMP-3 VALUE 065.0.
001730*        60-65 PERCENT SEGMENT LOWER BOUND - BELOW THIS THE FLOOR
001740*        MULTIPLIER APPLIES REGARDLESS OF HOW LOW THE NUMBER GOES.
001750      05  WS-CS-BP-60             PIC 9(03)V9 COMP-3 VALUE 060.0.
001760*        MULTIPLIER AT THE TOP OF THE CURVE - NO PENALTY.
001770      05  WS-CS-MULT-100          PIC 9V99 COMP-3 VALUE 1.00.
001780*        MULTIPLIER AT THE 85 PERCENT BREAKPOINT.
001790      05  WS-CS-MULT-92           PIC 9V99 COMP-3 VALUE 0.92.
001800*        MULTIPLIER AT THE 75 PERCENT BREAKPOINT.
001810      05  WS-CS-MULT-82           PIC 9V99 COMP-3 VALUE 0.82.
001820*        MULTIPLIER AT THE 65 PERCENT BREAKPOINT.
001830      05  WS-CS-MULT-72           PIC 9V99 COMP-3 VALUE 0.72.
001840*        FLOOR MULTIPLIER FOR ANYTHING AT OR BELOW 60 PERCENT.
001850      05  WS-CS-MULT-60           PIC 9V99 COMP-3 VALUE 0.60.
001860*********************************************************************
001870*    NORMALIZE WORK AREA - SHARED BY EVERY CALL TO 2050-NORMALIZE.
001880*    CALLERS LOAD V/LO/HI, PERFORM, AND PICK THE RESULT BACK UP -
001890*    THIS AVOIDS WRITING THE SAME CLAMP-AND-SCALE LOGIC SIX TIMES.
001900*********************************************************************
001910  01  WS-NORMALIZE-AREA.
001920      05  WS-NORM-V               PIC S9(05)V999 COMP-3.
001930      05  WS-NORM-LO              PIC S9(05)V999 COMP-3.
001940      05  WS-NORM-HI              PIC S9(05)V999 COMP-3.
001950      05  WS-NORM-RESULT          PIC S9(05)V999 COMP-3.
001960  01  WS-NORMALIZE-REDEF REDEFINES WS-NORMALIZE-AREA.
001970      05  FILLER                  PIC X(16).
001980*********************************************************************
001990*    VARIABLE WORK AREA - ONE SET OF SCRATCH FIELDS PER PLAYER,
002000*    RESET IMPLICITLY BY EACH PARAGRAPH SINCE EVERY FIELD IS FULLY
002010*    RECOMPUTED BEFORE IT IS USED (NO CARRY-OVER BETWEEN PLAYERS).
002020*********************************************************************
002030  01  VARIABLE-WORK-AREA.
002040*        COUNT OF ROLE TABLE ENTRIES LOADED THIS RUN.
002050      05  WS-NUM-ROLES            PIC 9(02) COMP VALUE 0.
002060*        SUBSCRIPT USED WHILE LOADING THE ROLE TABLE.
002070      05  WS-ROLE-SUB             PIC 9(02) COMP VALUE 0.
002080*        RUNNING COUNT OF PLAYERS SCORED, FOR THE EOJ TALLY.
002090      05  WS-PLAYERS-SCORED       PIC 9(03) COMP-3 VALUE 0.
002100*        NORMALIZED HEADSHOT-PERCENT SUB-SCORE.
002110      05  WS-HS-SCORE             PIC S9(05)V999 COMP-3.
002120*        NORMALIZED KILLS-PER-ROUND SUB-SCORE.
002130      05  WS-KPR-SCORE            PIC S9(05)V999 COMP-3.
002140*        NORMALIZED AVERAGE-DAMAGE SUB-SCORE.
002150      05  WS-ADR-SCORE            PIC S9(05)V999 COMP-3.
002160*        RAW AIM BEFORE THE COUNTER-STRAFE MULTIPLIER IS APPLIED.
002170      05  WS-RAW-AIM-CALC         PIC S9(05)V999 COMP-3.
002180*        COUNTER-STRAFE MULTIPLIER, 0.60 THROUGH 1.00.
002190      05  WS-CS-MULT-CALC         PIC S9V999 COMP-3.
002200*        RAW AIM AFTER THE COUNTER-STRAFE MULTIPLIER IS APPLIED.
002210      05  WS-EFF-AIM-CALC         PIC S9(05)V999 COMP-3.
002220*        UNTRADEABLE DEATHS OVER TOTAL DEATHS, 0-1.
002230      05  WS-UNTRADE-RATIO        PIC S9(05)V999 COMP-3.
002240*        WORKING POSITIONING SCORE BEFORE THE FINAL CLAMP.
002250      05  WS-POS-CALC             PIC S9(05)V999 COMP-3.
002260*        NORMALIZED ENEMIES-BLINDED SUB-SCORE.
002270      05  WS-BLIND-SCORE          PIC S9(05)V999 COMP-3.
002280*        NORMALIZED UTILITY-DAMAGE SUB-SCORE.
002290      05  WS-DMG-SCORE            PIC S9(05)V999 COMP-3.
002300*        NORMALIZED FLASHES-THROWN SUB-SCORE.
002310      05  WS-USE-SCORE            PIC S9(05)V999 COMP-3.
002320*        WORKING UTILITY SCORE BEFORE IT IS MOVED TO THE HOLD AREA.
002330      05  WS-UTIL-CALC            PIC S9(05)V999 COMP-3.
002340*        WEIGHTED IMPACT EVENT-COUNT TOTAL BEFORE CLAMPING.
002350      05  WS-IMPACT-CALC          PIC S9(07)V9 COMP-3.
002360*        KILLS OVER DEATHS FOR THE CURRENT PLAYER.
002370      05  WS-KDR-CALC             PIC S9(03)V999 COMP-3.
002380*        OPENING KILLS WON PLUS OPENING KILLS LOST, FOR THE AWPER
002390*        ROLE BONUS IN 2500-COMPUTE-FINAL-RATING.
002400      05  WS-OPENING-KILLS-TOT    PIC 9(03) COMP VALUE 0.
002410*        WORKING FINAL RATING BEFORE THE LAST CLAMP.
002420      05  WS-RATING-CALC          PIC S9(05)V999 COMP-3.
002430*        IMPACT-BAND CEILING APPLIED TO WS-RATING-CALC, 35 OR 50.
002440      05  WS-RATING-CAP           PIC S9(05)V999 COMP-3.
002450  01  WS-CALC-REDEF REDEFINES VARIABLE-WORK-AREA.
002460      05  FILLER                  PIC X(69).
002470*********************************************************************
002480*    ROLE LOOKUP TABLE - LOADED FROM THE ROLE-ONLY PLAYER-SCORE
002490*    FILE FAROLEMA WROTE, SEARCHED SEQUENTIALLY BY PLAYER-ID.  TEN
002500*    SLOTS IS ONE ROSTER'S WORTH (FIVE PER SIDE) WITH ROOM TO SPARE.
002510*********************************************************************
002520  01  ROLE-TABLE.
002530      05  RO-ENTRY OCCURS 10 TIMES INDEXED BY RO-IDX.
002540*            PLAYER-ID KEY, MATCHED AGAINST PS-PLAYER-ID ON LOOKUP.
002550          10  RO-PLAYER-ID            PIC X(20).
002560*            THE ROLE FAROLEMA ASSIGNED THIS PLAYER FOR THE MATCH.
002570          10  RO-ROLE                 PIC X(10).
002580  01  ROLE-TABLE-REDEF REDEFINES ROLE-TABLE.
002590      05  FILLER                      PIC X(300).
002600*********************************************************************
002610*    CURRENT PLAYER SCORE HOLD AREA - ACCUMULATES ALL FIVE SCORES
002620*    PLUS THE LOOKED-UP ROLE BEFORE 2700-WRITE-PLAYER-SCORE MOVES
002630*    THEM OUT TO THE OUTPUT RECORD.
002640*********************************************************************
002650  01  HOLD-SCORE-AREA.
002660*        MATCH ROLE LOOKED UP FROM THE ROLE TABLE.
002670      05  HS-ROLE                     PIC X(10).
002680*        RAW AIM SUB-SCORE, 0-100, BEFORE COUNTER-STRAFE PENALTY.
002690      05  HS-RAW-AIM                  PIC 9(03).
002700*        EFFECTIVE AIM SUB-SCORE, 0-100, AFTER THE PENALTY.
002710      05  HS-EFF-AIM                  PIC 9(03).
002720*        POSITIONING SUB-SCORE, 0-100.
002730      05  HS-POSITIONING              PIC 9(03).
002740*        UTILITY SUB-SCORE, 0-100, OR -1 WHEN HIDDEN.
002750      05  HS-UTILITY                  PIC S9(03).
002760*        IMPACT SUB-SCORE, 0-100.
002770      05  HS-IMPACT                   PIC 9(03).
002780*        FINAL BLENDED RATING, 0-100.
002790      05  HS-FINAL-RATING              PIC 9(03).
002800  01  HOLD-SCORE-REDEF REDEFINES HOLD-SCORE-AREA.
002810      05  FILLER                      PIC X(25).
002820*********************************************************************
002830*    TEAM CONTROL-BREAK HOLD AREA FOR AUDIT SECTION 1 - REMEMBERS
002840*    THE LAST TEAM-ID PRINTED SO 5100-PRINT-PLAYER-LINE KNOWS WHEN
002850*    TO DROP A BLANK SEPARATOR LINE.
002860*********************************************************************
002870  01  WS-TEAM-BREAK-AREA.
002880*        LAST TEAM-ID PRINTED - COMPARED AGAINST PS-TEAM-ID EACH
002890*        DETAIL LINE TO DECIDE WHETHER A BLANK SEPARATOR IS DUE.
002900      05  WS-PRIOR-TEAM               PIC X(08) VALUE SPACES.
002910  PROCEDURE DIVISION.
002920*********************************************************************
002930*                        MAINLINE LOGIC
002940*    (1) OPEN FILES, PRINT THE SECTION HEADER, PRIME THE FIRST STATS
002950*        RECORD
002960*    (2) LOAD THE ROLE TABLE FROM PSCOREIN-FILE BEFORE SCORING ANY
002970*        PLAYER, SINCE EVERY PLAYER'S ROLE ADJUSTMENT NEEDS IT
002980*    (3) SCORE EACH PLAYER IN PSTATS-FILE ORDER
002990*    (4) CLOSE UP AND REPORT THE EOJ TALLY
003000*********************************************************************
003010  0000-CONTROL-PROCESS.
003020*    LOAD THE ROLE TABLE BEFORE SCORING THE FIRST PLAYER - EVERY
003030*    PLAYER'S ROLE ADJUSTMENT IN 2500-COMPUTE-FINAL-RATING DEPENDS
003040*    ON THE TABLE BEING COMPLETE.
003050      PERFORM 1000-INITIALIZATION
003060          THRU 1099-INITIALIZATION-EXIT.
003070      PERFORM 1100-LOAD-ROLE-TABLE
003080          THRU 1199-LOAD-ROLE-TABLE-EXIT
003090          UNTIL PSCOREIN-EOF.
003100*    THEN SCORE EVERY PLAYER IN PSTATS-FILE ORDER, WHICH NEED NOT
003110*    MATCH THE ORDER THE ROLE RECORDS WERE WRITTEN IN.
003120      PERFORM 2000-SCORE-ONE-PLAYER
003130          THRU 2099-SCORE-ONE-PLAYER-EXIT
003140          UNTIL PSTATS-EOF.
003150      PERFORM EOJ9000-CLOSE-FILES
003160          THRU EOJ9999-EXIT.
003170      GOBACK.
003180  EJECT
003190*    INITIALIZATION - OPENS ALL FOUR FILES (AUDIT OPENED EXTEND SO
003200*    ITS SECTION LANDS AFTER ANY EARLIER STEP'S OUTPUT), PRINTS THE
003210*    SECTION 1 HEADER, AND PRIMES THE PSTATS READ-AHEAD.
003220  1000-INITIALIZATION.
003230      OPEN INPUT PSTATS-FILE PSCOREIN-FILE.
003240      OPEN OUTPUT PSCOREOT-FILE.
003250      OPEN EXTEND AUDIT-FILE.
003260      MOVE ZERO TO WS-NUM-ROLES WS-PLAYERS-SCORED.
003270      PERFORM 5900-PRINT-SECTION-HEADER
003280          THRU 5999-PRINT-SECTION-HEADER-EXIT.
003290      PERFORM 2900-READ-NEXT-PSTATS
003300          THRU 2999-READ-NEXT-PSTATS-EXIT.
003310  1099-INITIALIZATION-EXIT.
003320      EXIT.
003330  EJECT
003340*    LOAD-ROLE-TABLE - ONE PASS OVER PSCOREIN-FILE.  ONLY THE
003350*    PLAYER-ID AND ROLE FIELDS ARE KEPT - THE REST OF THAT RECORD
003360*    IS STILL BLANK AT THIS POINT IN THE STREAM AND IS OF NO USE
003370*    HERE.
003380  1100-LOAD-ROLE-TABLE.
003390      READ PSCOREIN-FILE
003400          AT END
003410              SET PSCOREIN-EOF TO TRUE
003420              GO TO 1199-LOAD-ROLE-TABLE-EXIT
003430      END-READ.
003440      IF NOT PSCOREIN-OK AND NOT PSCOREIN-EOF
003450          DISPLAY 'PSCOREIN READ ERROR - STATUS ' WS-PSCOREIN-STATUS
003460          GO TO EOJ9900-ABEND
003470      END-IF.
003480      ADD 1 TO WS-NUM-ROLES.
003490*    TEN SLOTS COVERS ONE FULL ROSTER - IF THIS EVER FIRES THE
003500*    UPSTREAM ROLE-ASSIGNMENT STEP IS WRITING MORE ROLE RECORDS
003510*    THAN A MATCH SHOULD HAVE AND NEEDS TO BE INVESTIGATED.
003520      IF WS-NUM-ROLES GREATER THAN 10
003530          DISPLAY 'ROLE TABLE OVERFLOW'
003540          GO TO EOJ9900-ABEND
003550      END-IF.
003560      SET RO-IDX TO WS-NUM-ROLES.
003570      MOVE SC-PLAYER-ID TO RO-PLAYER-ID (RO-IDX).
003580      MOVE SC-ROLE      TO RO-ROLE (RO-IDX).
003590  1199-LOAD-ROLE-TABLE-EXIT.
003600      EXIT.
003610  EJECT
003620*********************************************************************
003630*      SCORE-ONE-PLAYER - COMPUTE ALL FIVE SCORES FOR THE CURRENT
003640*      PSTATS RECORD, WRITE THE COMPLETED PLAYER-SCORE RECORD, AND
003650*      PRINT ITS AUDIT LINE.  THE ORDER BELOW MATTERS - COMPUTE-
003660*      FINAL-RATING NEEDS HS-EFF-AIM, HS-POSITIONING AND HS-IMPACT
003670*      ALREADY FILLED IN, SO AIM/POSITIONING/UTILITY/IMPACT RUN
003680*      FIRST.
003690*********************************************************************
003700  2000-SCORE-ONE-PLAYER.
003710      PERFORM 2010-LOOKUP-ROLE
003720          THRU 2019-LOOKUP-ROLE-EXIT.
003730      PERFORM 2100-COMPUTE-AIM
003740          THRU 2199-COMPUTE-AIM-EXIT.
003750      PERFORM 2200-COMPUTE-POSITIONING
003760          THRU 2299-COMPUTE-POSITIONING-EXIT.
003770      PERFORM 2300-COMPUTE-UTILITY
003780          THRU 2399-COMPUTE-UTILITY-EXIT.
003790      PERFORM 2400-COMPUTE-IMPACT
003800          THRU 2499-COMPUTE-IMPACT-EXIT.
003810      PERFORM 2500-COMPUTE-FINAL-RATING
003820          THRU 2599-COMPUTE-FINAL-RATING-EXIT.
003830      PERFORM 2700-WRITE-PLAYER-SCORE
003840          THRU 2799-WRITE-PLAYER-SCORE-EXIT.
003850      PERFORM 5100-PRINT-PLAYER-LINE
003860          THRU 5199-PRINT-PLAYER-LINE-EXIT.
003870      ADD 1 TO WS-PLAYERS-SCORED.
003880      PERFORM 2900-READ-NEXT-PSTATS
003890          THRU 2999-READ-NEXT-PSTATS-EXIT.
003900  2099-SCORE-ONE-PLAYER-EXIT.
003910      EXIT.
003920  EJECT
003930*    LOOKUP-ROLE - DEFAULTS TO SITEANCHOR IF THE PLAYER IS SOMEHOW
003940*    MISSING FROM THE ROLE TABLE (SHOULD NOT HAPPEN SINCE FAROLEMA
003950*    WRITES ONE ROLE RECORD PER ROSTER SLOT), THEN OVERWRITES IT IF
003960*    A MATCH IS FOUND.
003970  2010-LOOKUP-ROLE.
003980*    DEFAULT TO SITEANCHOR BEFORE THE SCAN STARTS SO A PLAYER WHO
003990*    FALLS THROUGH THE WHOLE TABLE STILL GETS A SENSIBLE ROLE.
004000      MOVE 'N' TO WS-ROLE-FOUND-SW.
004010      MOVE 'SiteAnchor' TO HS-ROLE.
004020      PERFORM 2015-SCAN-ROLE-TABLE
004030          THRU 2018-SCAN-ROLE-TABLE-EXIT
004040          VARYING RO-IDX FROM 1 BY 1
004050          UNTIL RO-IDX GREATER THAN WS-NUM-ROLES
004060          OR ROLE-WAS-FOUND.
004070  2019-LOOKUP-ROLE-EXIT.
004080      EXIT.
004090  EJECT
004100*    SCAN-ROLE-TABLE - ONE COMPARISON PER CALL, DRIVEN BY THE
004110*    VARYING CLAUSE ABOVE.
004120  2015-SCAN-ROLE-TABLE.
004130      IF RO-PLAYER-ID (RO-IDX) EQUAL PS-PLAYER-ID
004140          MOVE 'Y' TO WS-ROLE-FOUND-SW
004150          MOVE RO-ROLE (RO-IDX) TO HS-ROLE
004160      END-IF.
004170  2018-SCAN-ROLE-TABLE-EXIT.
004180      EXIT.
004190  EJECT
004200*********************************************************************
004210*   NORMALIZE - GENERAL-PURPOSE PARAGRAPH, CALLERS LOAD WS-NORM-V,
004220*   WS-NORM-LO, WS-NORM-HI AND PERFORM - RESULT COMES BACK IN
004230*   WS-NORM-RESULT, 0-100, NOT TRUNCATED.  A STRAIGHT LINEAR SCALE
004240*   BETWEEN LO (MAPS TO 0) AND HI (MAPS TO 100), CLAMPED AT BOTH
004250*   ENDS SO A STAT OUTSIDE THE EXPECTED RANGE CANNOT PRODUCE A
004260*   SCORE OUTSIDE 0-100.
004270*********************************************************************
004280  2050-NORMALIZE.
004290      IF WS-NORM-V LESS THAN OR EQUAL TO WS-NORM-LO
004300          MOVE ZERO TO WS-NORM-RESULT
004310      ELSE
004320          IF WS-NORM-V GREATER THAN OR EQUAL TO WS-NORM-HI
004330              MOVE 100 TO WS-NORM-RESULT
004340          ELSE
004350              COMPUTE WS-NORM-RESULT =
004360                  (WS-NORM-V - WS-NORM-LO) /
004370                  (WS-NORM-HI - WS-NORM-LO) * 100
004380          END-IF
004390      END-IF.
004400  2059-NORMALIZE-EXIT.
004410      EXIT.
004420  EJECT
004430*********************************************************************
004440*   COMPUTE-AIM - RAW-AIM AND EFF-AIM (COUNTER-STRAFE PENALTY).
004450*   RAW-AIM IS A WEIGHTED BLEND OF HEADSHOT PERCENT, KILLS-PER-ROUND
004460*   AND AVERAGE DAMAGE, EACH FIRST NORMALIZED TO 0-100; EFF-AIM THEN
004470*   SCALES RAW-AIM DOWN BY HOW POORLY THE PLAYER COUNTER-STRAFED.
004480*********************************************************************
004490*    HEADSHOT PERCENT NORMALIZES OVER A NARROW 35-65 PERCENT BAND -
004500*    ANALYTICS FOUND THAT WIDER BANDS FLATTENED THE SCORE TOO MUCH
004510*    TO BE USEFUL FOR TELLING AIM APART ACROSS A ROSTER.
004520  2100-COMPUTE-AIM.
004530      MOVE PS-HS-PCT TO WS-NORM-V.
004540      MOVE .35 TO WS-NORM-LO.
004550      MOVE .65 TO WS-NORM-HI.
004560      PERFORM 2050-NORMALIZE THRU 2059-NORMALIZE-EXIT.
004570      MOVE WS-NORM-RESULT TO WS-HS-SCORE.
004580*    KILLS-PER-ROUND NORMALIZES OVER HALF-A-KILL TO A FULL KILL
004590*    PER ROUND - ANYTHING BELOW HALF A KILL A ROUND IS A ZERO.
004600      MOVE PS-KPR TO WS-NORM-V.
004610      MOVE .5  TO WS-NORM-LO.
004620      MOVE 1.0 TO WS-NORM-HI.
004630      PERFORM 2050-NORMALIZE THRU 2059-NORMALIZE-EXIT.
004640      MOVE WS-NORM-RESULT TO WS-KPR-SCORE.
004650*    AVERAGE DAMAGE PER ROUND NORMALIZES 60-120, A RANGE TAKEN
004660*    FROM A SEASON'S WORTH OF SCRIMMAGE DATA RATHER THAN PULLED
004670*    OUT OF THE AIR.
004680      MOVE PS-ADR TO WS-NORM-V.
004690      MOVE 60  TO WS-NORM-LO.
004700      MOVE 120 TO WS-NORM-HI.
004710      PERFORM 2050-NORMALIZE THRU 2059-NORMALIZE-EXIT.
004720      MOVE WS-NORM-RESULT TO WS-ADR-SCORE.
004730*    RAW AIM IS THE WEIGHTED BLEND OF THE THREE NORMALIZED SCORES
004740*    ABOVE - HEADSHOT AND KPR CARRY EQUAL WEIGHT, DAMAGE SLIGHTLY
004750*    LESS, SINCE DAMAGE CAN BE PADDED BY SPRAY DOWN A WALL.
004760      COMPUTE WS-RAW-AIM-CALC =
004770          WS-HS-SCORE * 0.35 + WS-KPR-SCORE * 0.35 +
004780          WS-ADR-SCORE * 0.30.
004790*    CLAMP TO 0-100 - THE BLEND CAN IN THEORY RUN A HAIR OUTSIDE
004800*    THE RANGE IF ALL THREE INPUTS SIT RIGHT AT THEIR EXTREMES.
004810      IF WS-RAW-AIM-CALC LESS THAN ZERO
004820          MOVE ZERO TO WS-RAW-AIM-CALC
004830      END-IF.
004840      IF WS-RAW-AIM-CALC GREATER THAN 100
004850          MOVE 100 TO WS-RAW-AIM-CALC
004860      END-IF.
004870      MOVE WS-RAW-AIM-CALC TO HS-RAW-AIM.
004880*    EFFECTIVE AIM TAKES RAW AIM AND SCALES IT DOWN BY THE
004890*    COUNTER-STRAFE MULTIPLIER - A PLAYER WITH GREAT RAW NUMBERS
004900*    BUT SLOPPY COUNTER-STRAFE STILL SHOWS A LOWER EFFECTIVE SCORE.
004910      PERFORM 2150-COUNTER-STRAFE-MULT
004920          THRU 2159-COUNTER-STRAFE-MULT-EXIT.
004930      COMPUTE WS-EFF-AIM-CALC = WS-RAW-AIM-CALC * WS-CS-MULT-CALC.
004940      IF WS-EFF-AIM-CALC LESS THAN ZERO
004950          MOVE ZERO TO WS-EFF-AIM-CALC
004960      END-IF.
004970      IF WS-EFF-AIM-CALC GREATER THAN 100
004980          MOVE 100 TO WS-EFF-AIM-CALC
004990      END-IF.
005000      MOVE WS-EFF-AIM-CALC TO HS-EFF-AIM.
005010  2199-COMPUTE-AIM-EXIT.
005020      EXIT.
005030  EJECT
005040*********************************************************************
005050*   COUNTER-STRAFE-MULT - LINEAR INTERPOLATION BETWEEN BREAKPOINTS.
005060*   EVALUATE TRUE TESTS THE BREAKPOINTS HIGH TO LOW SO THE FIRST
005070*   MATCHING WHEN CLAUSE PICKS THE RIGHT SEGMENT OF THE CURVE.
005080*********************************************************************
005090  2150-COUNTER-STRAFE-MULT.
005100*    THE EVALUATE TESTS HIGH BREAKPOINT FIRST AND FALLS DOWNWARD -
005110*    REORDERING THESE WHEN CLAUSES WOULD SILENTLY CHANGE WHICH
005120*    SEGMENT OF THE CURVE A BORDERLINE VALUE LANDS IN.
005130      EVALUATE TRUE
005140          WHEN PS-COUNTER-STRAFE GREATER THAN OR EQUAL TO WS-CS-BP-95
005150              MOVE WS-CS-MULT-100 TO WS-CS-MULT-CALC
005160          WHEN PS-COUNTER-STRAFE GREATER THAN OR EQUAL TO WS-CS-BP-85
005170              COMPUTE WS-CS-MULT-CALC =
005180                  WS-CS-MULT-92 + (PS-COUNTER-STRAFE - WS-CS-BP-85) /
005190                  (WS-CS-BP-95 - WS-CS-BP-85) *
005200                  (WS-CS-MULT-100 - WS-CS-MULT-92)
005210          WHEN PS-COUNTER-STRAFE GREATER THAN OR EQUAL TO WS-CS-BP-75
005220              COMPUTE WS-CS-MULT-CALC =
005230                  WS-CS-MULT-82 + (PS-COUNTER-STRAFE - WS-CS-BP-75) /
005240                  (WS-CS-BP-85 - WS-CS-BP-75) *
005250                  (WS-CS-MULT-92 - WS-CS-MULT-82)
005260          WHEN PS-COUNTER-STRAFE GREATER THAN OR EQUAL TO WS-CS-BP-65
005270              COMPUTE WS-CS-MULT-CALC =
005280                  WS-CS-MULT-72 + (PS-COUNTER-STRAFE - WS-CS-BP-65) /
005290                  (WS-CS-BP-75 - WS-CS-BP-65) *
005300                  (WS-CS-MULT-82 - WS-CS-MULT-72)
005310          WHEN PS-COUNTER-STRAFE GREATER THAN OR EQUAL TO WS-CS-BP-60
005320              COMPUTE WS-CS-MULT-CALC =
005330                  WS-CS-MULT-60 + (PS-COUNTER-STRAFE - WS-CS-BP-60) /
005340                  (WS-CS-BP-65 - WS-CS-BP-60) *
005350                  (WS-CS-MULT-72 - WS-CS-MULT-60)
005360          WHEN OTHER
005370              MOVE WS-CS-MULT-60 TO WS-CS-MULT-CALC
005380      END-EVALUATE.
005390  2159-COUNTER-STRAFE-MULT-EXIT.
005400      EXIT.
005410  EJECT
005420*********************************************************************
005430*   COMPUTE-POSITIONING - REWARDS LOW UNTRADEABLE-DEATH RATIO, HIGH
005440*   TRADE SUCCESS AND HIGH SURVIVAL, IN THAT WEIGHT ORDER.
005450*********************************************************************
005460  2200-COMPUTE-POSITIONING.
005470*    UNTRADEABLE-DEATH RATIO IS GUARDED AGAINST A ZERO-DEATH
005480*    PLAYER (A PERFECT MATCH, RARE BUT IT HAPPENS ON A STOMP) -
005490*    WITHOUT THIS GUARD THE DIVIDE WOULD ABEND THE STEP.
005500      IF PS-DEATHS GREATER THAN ZERO
005510          COMPUTE WS-UNTRADE-RATIO ROUNDED =
005520              PS-UNTRADEABLE-DEATHS / PS-DEATHS
005530      ELSE
005540          MOVE ZERO TO WS-UNTRADE-RATIO
005550      END-IF.
005560*    STARTS FROM A BASE OF 70, SUBTRACTS FOR UNTRADEABLE DEATHS
005570*    (A DEATH NOBODY COULD PUNISH MEANS BAD POSITIONING), THEN
005580*    ADDS BACK FOR TRADE SUCCESS AND SURVIVAL RATE.
005590      COMPUTE WS-POS-CALC =
005600          70 - (WS-UNTRADE-RATIO * 70) + (PS-TRADE-SUCCESS * 25) +
005610          (PS-SURVIVAL-RATE * 15).
005620      IF WS-POS-CALC LESS THAN ZERO
005630          MOVE ZERO TO WS-POS-CALC
005640      END-IF.
005650      IF WS-POS-CALC GREATER THAN 100
005660          MOVE 100 TO WS-POS-CALC
005670      END-IF.
005680      MOVE WS-POS-CALC TO HS-POSITIONING.
005690  2299-COMPUTE-POSITIONING-EXIT.
005700      EXIT.
005710  EJECT
005720*********************************************************************
005730*   COMPUTE-UTILITY - HIDE (-1) WHEN THE PLAYER THREW NO UTILITY
005740*   AT ALL, OTHERWISE A WEIGHTED BLEND OF THREE NORMALIZED SCORES.
005750*   WS-UTIL-HIDDEN-CT COUNTS HOW MANY PLAYERS HIT THE HIDE CASE -
005760*   A HIGH COUNT ON A GIVEN NIGHT USUALLY MEANS A DEMO PARSER BUG
005770*   RATHER THAN A ROSTER FULL OF PLAYERS WHO NEVER TOUCHED UTILITY.
005780*********************************************************************
005790  2300-COMPUTE-UTILITY.
005800      MOVE 'N' TO WS-UTIL-HIDE-SW.
005810      IF PS-ENEMIES-BLINDED EQUAL ZERO
005820          AND PS-UTIL-DAMAGE EQUAL ZERO
005830          AND PS-FLASHES-THROWN EQUAL ZERO
005840          MOVE 'Y' TO WS-UTIL-HIDE-SW
005850      END-IF.
005860      IF UTILITY-IS-HIDDEN
005870          MOVE -1 TO HS-UTILITY
005880          ADD 1 TO WS-UTIL-HIDDEN-CT
005890      ELSE
005900*        ENEMIES-BLINDED NORMALIZES 0-10 - MOST PLAYERS NEVER
005910*        BLIND MORE THAN A HANDFUL OF OPPONENTS IN A MATCH.
005920          MOVE PS-ENEMIES-BLINDED TO WS-NORM-V.
005930          MOVE 0  TO WS-NORM-LO.
005940          MOVE 10 TO WS-NORM-HI.
005950          PERFORM 2050-NORMALIZE THRU 2059-NORMALIZE-EXIT.
005960          MOVE WS-NORM-RESULT TO WS-BLIND-SCORE.
005970*        UTILITY DAMAGE NORMALIZES 0-200, SAME SCALE USED FOR
005980*        A WHOLE MATCH OF MOLOTOVS AND GRENADES COMBINED.
005990          MOVE PS-UTIL-DAMAGE TO WS-NORM-V.
006000          MOVE 0   TO WS-NORM-LO.
006010          MOVE 200 TO WS-NORM-HI.
006020          PERFORM 2050-NORMALIZE THRU 2059-NORMALIZE-EXIT.
006030          MOVE WS-NORM-RESULT TO WS-DMG-SCORE.
006040*        FLASHES THROWN NORMALIZES 0-15, A FULL MATCH'S WORTH
006050*        OF FLASH ALLOCATION FOR ONE PLAYER ON THE ROSTER.
006060          MOVE PS-FLASHES-THROWN TO WS-NORM-V.
006070          MOVE 0  TO WS-NORM-LO.
006080          MOVE 15 TO WS-NORM-HI.
006090          PERFORM 2050-NORMALIZE THRU 2059-NORMALIZE-EXIT.
006100          MOVE WS-NORM-RESULT TO WS-USE-SCORE.
006110*        BLIND SCORE CARRIES THE MOST WEIGHT SINCE A BLIND THAT
006120*        LEADS TO A KILL IS THE CLEAREST SIGN OF GOOD UTILITY USE.
006130          COMPUTE WS-UTIL-CALC =
006140              WS-BLIND-SCORE * 0.4 + WS-DMG-SCORE * 0.3 +
006150              WS-USE-SCORE * 0.3.
006160          MOVE WS-UTIL-CALC TO HS-UTILITY
006170      END-IF.
006180  2399-COMPUTE-UTILITY-EXIT.
006190      EXIT.
006200  EJECT
006210*********************************************************************
006220*   COMPUTE-IMPACT - ACCUMULATE THE WEIGHTED EVENT COUNTS, THEN
006230*   APPLY THE FLOOR-RAISE AND CLAMP RULES.  EACH WEIGHT REFLECTS
006240*   HOW MUCH THAT EVENT TYPE SWINGS A ROUND - OPENING KILLS AND
006250*   CLUTCHES ARE WORTH FAR MORE THAN AN ORDINARY TRADE KILL.
006260*********************************************************************
006270  2400-COMPUTE-IMPACT.
006280*    KILLS IN ROUNDS WON COUNT MOST, THEN OPENING KILLS AND
006290*    CLUTCHES - THESE ARE THE EVENTS THAT ACTUALLY SWING A ROUND
006300*    ONE WAY OR THE OTHER RATHER THAN PADDING A STAT SHEET.
006310      COMPUTE WS-IMPACT-CALC =
006320          (PS-KILLS-WON-ROUNDS * 6.0) + (PS-KILLS-LOST-ROUNDS * 0.5)
006330          - (PS-EXIT-FRAGS * 5.0) + (PS-OPENING-KILLS-WON * 10.0)
006340          + (PS-OPENING-KILLS-LOST * 2.0) - (PS-ENTRY-DEATHS * 6.0)
006350          + (PS-CLUTCH-1V1 * 15.0) + (PS-CLUTCH-1VN * 25.0)
006360          + (PS-MULTIKILLS * 5.0) - (PS-TRADEABLE-DEATHS * 1.0)
006370          - (PS-UNTRADEABLE-DEATHS * 6.0).
006380*    FLOOR-RAISE - A PLAYER WHO GOT AT LEAST ONE KILL BUT WHOSE
006390*    PENALTIES STILL DROVE THE FORMULA NEGATIVE IS FLOORED AT A
006400*    SMALL POSITIVE NUMBER RATHER THAN ZERO, SINCE A KILL IS A
006410*    KILL EVEN ON AN OTHERWISE ROUGH NIGHT.
006420      IF PS-KILLS GREATER THAN ZERO AND WS-IMPACT-CALC LESS THAN ZERO
006430          MOVE 5.0 TO WS-IMPACT-CALC
006440      END-IF.
006450      IF WS-IMPACT-CALC LESS THAN ZERO
006460          MOVE ZERO TO WS-IMPACT-CALC
006470      END-IF.
006480      IF WS-IMPACT-CALC GREATER THAN 100
006490          MOVE 100 TO WS-IMPACT-CALC
006500      END-IF.
006510      MOVE WS-IMPACT-CALC TO HS-IMPACT.
006520  2499-COMPUTE-IMPACT-EXIT.
006530      EXIT.
006540  EJECT
006550*********************************************************************
006560*   COMPUTE-FINAL-RATING - BLEND AIM/POSITIONING/IMPACT, APPLY THE
006570*   UNTRADEABLE-DEATH PENALTY, THE IMPACT-BAND CAP, AND THE ROLE
006580*   ADJUSTMENTS FOR ENTRY AND AWPER.  WS-ROLE-ADJ-CT IS BUMPED
006590*   WHENEVER EITHER ROLE BLOCK BELOW ACTUALLY FIRES, SO THE EOJ
006600*   TALLY SHOWS HOW MANY OF THE NIGHT'S PLAYERS GOT A ROLE-SPECIFIC
006610*   ADJUSTMENT RATHER THAN A STRAIGHT BLEND.
006620*********************************************************************
006630  2500-COMPUTE-FINAL-RATING.
006640*    BASE BLEND - EFFECTIVE AIM AND IMPACT CARRY THE MOST WEIGHT,
006650*    POSITIONING THE LEAST, SINCE A PLAYER CAN BE TACTICALLY SOUND
006660*    ALL NIGHT AND STILL NOT MOVE THE SCOREBOARD MUCH.
006670      COMPUTE WS-RATING-CALC =
006680          (HS-EFF-AIM * 0.35) + (HS-POSITIONING * 0.25) +
006690          (HS-IMPACT * 0.40).
006700*    UNTRADEABLE-DEATH PENALTY - A SECOND HIT BEYOND WHAT
006710*    POSITIONING ALREADY ABSORBED, BECAUSE A DEATH NOBODY COULD
006720*    PUNISH ALSO COST THE TEAM A ROUND.
006730      COMPUTE WS-RATING-CALC =
006740          WS-RATING-CALC - (PS-UNTRADEABLE-DEATHS * 0.5).
006750*    IMPACT-BAND CAPS - A PLAYER WITH NEXT TO NO IMPACT CANNOT BE
006760*    CARRIED TO A HIGH RATING BY AIM AND POSITIONING ALONE, NO
006770*    MATTER HOW GOOD THOSE TWO NUMBERS LOOK ON PAPER.
006780      IF HS-IMPACT LESS THAN OR EQUAL TO 15
006790          MOVE 35.0 TO WS-RATING-CAP
006800          IF WS-RATING-CALC GREATER THAN WS-RATING-CAP
006810              MOVE WS-RATING-CAP TO WS-RATING-CALC
006820          END-IF
006830      ELSE
006840          IF HS-IMPACT LESS THAN OR EQUAL TO 40
006850              MOVE 50.0 TO WS-RATING-CAP
006860              IF WS-RATING-CALC GREATER THAN WS-RATING-CAP
006870                  MOVE WS-RATING-CAP TO WS-RATING-CALC
006880              END-IF
006890          END-IF
006900      END-IF.
006910*    KILL-DEATH RATIO FOR THE ROLE TESTS BELOW - GUARDED AGAINST
006920*    A ZERO-DEATH MATCH THE SAME WAY 2200-COMPUTE-POSITIONING IS.
006930      IF PS-DEATHS GREATER THAN ZERO
006940          COMPUTE WS-KDR-CALC = PS-KILLS / PS-DEATHS
006950      ELSE
006960          MOVE PS-KILLS TO WS-KDR-CALC
006970      END-IF.
006980      COMPUTE WS-OPENING-KILLS-TOT =
006990          PS-OPENING-KILLS-WON + PS-OPENING-KILLS-LOST.
007000*    ENTRY-ROLE PENALTY - AN ENTRY FRAGGER WHO IS DYING MORE THAN
007010*    HE IS KILLING (KDR UNDER 0.8) IS NOT DOING THE JOB, SO HIS
007020*    RATING TAKES A 25 PERCENT HAIRCUT.
007030      IF HS-ROLE EQUAL 'Entry     ' AND WS-KDR-CALC LESS THAN 0.8
007040          COMPUTE WS-RATING-CALC = WS-RATING-CALC * 0.75
007050          ADD 1 TO WS-ROLE-ADJ-CT
007060      END-IF.
007070*    AWPER-ROLE ADJUSTMENT - SURVIVAL OVER HALF THE ROUNDS EARNS
007080*    A FLAT BONUS (A LIVING AWPER IS A THREAT FOR THE WHOLE ROUND),
007090*    OPENING KILLS ADD A SMALL BONUS EACH, AND A WEAK KDR STILL
007100*    COSTS A 20 PERCENT HAIRCUT EVEN AFTER THE BONUSES ARE ADDED.
007110      IF HS-ROLE EQUAL 'AWPer     '
007120          ADD 1 TO WS-ROLE-ADJ-CT
007130          IF PS-SURVIVAL-RATE GREATER THAN .5
007140              COMPUTE WS-RATING-CALC = WS-RATING-CALC + 5.0
007150          END-IF
007160          COMPUTE WS-RATING-CALC =
007170              WS-RATING-CALC + (WS-OPENING-KILLS-TOT * 2.0)
007180          IF WS-KDR-CALC LESS THAN 0.8
007190              COMPUTE WS-RATING-CALC = WS-RATING-CALC * 0.80
007200          END-IF
007210      END-IF.
007220*    FINAL CLAMP - THE ROLE BONUSES ABOVE CAN PUSH THE RATING
007230*    PAST 100 FOR A STANDOUT AWPER NIGHT, SO IT IS CLAMPED HERE
007240*    THE SAME WAY EVERY OTHER SUB-SCORE IS CLAMPED.
007250      IF WS-RATING-CALC LESS THAN ZERO
007260          MOVE ZERO TO WS-RATING-CALC
007270      END-IF.
007280      IF WS-RATING-CALC GREATER THAN 100
007290          MOVE 100 TO WS-RATING-CALC
007300      END-IF.
007310      MOVE WS-RATING-CALC TO HS-FINAL-RATING.
007320  2599-COMPUTE-FINAL-RATING-EXIT.
007330      EXIT.
007340  EJECT
007350*    WRITE-PLAYER-SCORE - MOVES THE FIVE COMPLETED SCORES AND THE
007360*    ROLE OUT OF THE HOLD AREA INTO THE OUTPUT RECORD AND WRITES IT.
007370  2700-WRITE-PLAYER-SCORE.
007380*    SC-PLAYER-ID COMES FROM PSTATS, NOT FROM THE ROLE RECORD - THE
007390*    TWO FILES ARE NOT NECESSARILY IN THE SAME ORDER SO ONLY THE
007400*    HOLD-AREA FIELDS LOOKED UP BY KEY CAN BE TRUSTED.
007410      MOVE PS-PLAYER-ID     TO SC-PLAYER-ID.
007420      MOVE HS-ROLE          TO SC-ROLE.
007430      MOVE HS-RAW-AIM       TO SC-RAW-AIM.
007440      MOVE HS-EFF-AIM       TO SC-EFF-AIM.
007450      MOVE HS-POSITIONING   TO SC-POSITIONING.
007460      MOVE HS-UTILITY       TO SC-UTILITY.
007470      MOVE HS-IMPACT        TO SC-IMPACT.
007480      MOVE HS-FINAL-RATING  TO SC-FINAL-RATING.
007490      WRITE PSCOREOT-REC.
007500      IF NOT PSCOREOT-OK
007510          DISPLAY 'WRITE ERROR ON PSCOREOT - STATUS ' WS-PSCOREOT-STATUS
007520          GO TO EOJ9900-ABEND
007530      END-IF.
007540  2799-WRITE-PLAYER-SCORE-EXIT.
007550      EXIT.
007560  EJECT
007570*    READ-NEXT-PSTATS - STANDARD READ-AHEAD FOR THE DRIVING FILE.
007580  2900-READ-NEXT-PSTATS.
007590      READ PSTATS-FILE
007600          AT END
007610              SET PSTATS-EOF TO TRUE
007620              GO TO 2999-READ-NEXT-PSTATS-EXIT
007630      END-READ.
007640      IF NOT PSTATS-OK
007650          DISPLAY 'PSTATS READ ERROR - STATUS ' WS-PSTATS-STATUS
007660          GO TO EOJ9900-ABEND
007670      END-IF.
007680  2999-READ-NEXT-PSTATS-EXIT.
007690      EXIT.
007700  EJECT
007710*********************************************************************
007720*             AUDIT REPORT SECTION 1 - PLAYER SCORE TABLE
007730*********************************************************************
007740*    PRINT-SECTION-HEADER - TWO LINES: THE SECTION TITLE AND THE
007750*    COLUMN HEADINGS.  ALSO RESETS THE CONTROL-BREAK HOLD FIELD SO
007760*    THE FIRST TEAM PRINTED DOES NOT GET A SPURIOUS LEADING BLANK.
007770  5900-PRINT-SECTION-HEADER.
007780      MOVE SPACES TO AUDIT-LINE.
007790      MOVE 'FRAGAUDIT NIGHTLY ANALYTICS - SECTION 1 - PLAYER SCORES'
007800          TO AUDIT-LINE.
007810      WRITE AUDIT-LINE.
007820      MOVE SPACES TO AUDIT-LINE.
007830      MOVE
007840          'TEAM     PLAYER-ID            ROLE       AIM EFF POS UTL IMP RTG'
007850          TO AUDIT-LINE.
007860      WRITE AUDIT-LINE.
007870      MOVE SPACES TO WS-PRIOR-TEAM.
007880  5999-PRINT-SECTION-HEADER-EXIT.
007890      EXIT.
007900  EJECT
007910*********************************************************************
007920*   PRINT-PLAYER-LINE - ONE DETAIL LINE, WITH A BLANK SEPARATOR ON
007930*   EVERY CHANGE OF TEAM-ID (THE REPORT'S ONLY CONTROL BREAK)
007940*********************************************************************
007950  5100-PRINT-PLAYER-LINE.
007960*    TEAM-ID CHANGE IS THE ONLY CONTROL BREAK ON THIS REPORT - A
007970*    BLANK LINE SEPARATES ONE TEAM'S BLOCK FROM THE NEXT SO THE
007980*    READER CAN SPOT THE ROSTER SPLIT AT A GLANCE.
007990      IF PS-TEAM-ID NOT EQUAL WS-PRIOR-TEAM
008000          IF NOT FIRST-TEAM-ON-PAGE
008010              MOVE SPACES TO AUDIT-LINE
008020              WRITE AUDIT-LINE
008030          END-IF
008040          MOVE PS-TEAM-ID TO WS-PRIOR-TEAM
008050          MOVE 'N' TO WS-FIRST-TEAM-SW
008060      END-IF.
008070      MOVE SPACES TO AUDIT-LINE.
008080      STRING PS-TEAM-ID        DELIMITED BY SIZE
008090             '  '              DELIMITED BY SIZE
008100             PS-PLAYER-ID       DELIMITED BY SIZE
008110             '  '              DELIMITED BY SIZE
008120             HS-ROLE            DELIMITED BY SIZE
008130             '  '              DELIMITED BY SIZE
008140             HS-RAW-AIM         DELIMITED BY SIZE
008150             ' '               DELIMITED BY SIZE
008160             HS-EFF-AIM         DELIMITED BY SIZE
008170             ' '               DELIMITED BY SIZE
008180             HS-POSITIONING     DELIMITED BY SIZE
008190             ' '               DELIMITED BY SIZE
008200             HS-UTILITY         DELIMITED BY SIZE
008210             ' '               DELIMITED BY SIZE
008220             HS-IMPACT          DELIMITED BY SIZE
008230             ' '               DELIMITED BY SIZE
008240             HS-FINAL-RATING    DELIMITED BY SIZE
008250          INTO AUDIT-LINE.
008260      WRITE AUDIT-LINE.
008270      IF NOT AUDIT-OK
008280          DISPLAY 'WRITE ERROR ON AUDIT - STATUS ' WS-AUDIT-STATUS
008290          GO TO EOJ9900-ABEND
008300      END-IF.
008310  5199-PRINT-PLAYER-LINE-EXIT.
008320      EXIT.
008330  EJECT
008340*    CLOSE-FILES - NORMAL EOJ, WITH THE TWO NEW SUB-COUNTS ADDED TO
008350*    THE TALLY LINE ALONGSIDE THE PLAYERS-SCORED TOTAL.
008360  EOJ9000-CLOSE-FILES.
008370      CLOSE PSTATS-FILE PSCOREIN-FILE PSCOREOT-FILE AUDIT-FILE.
008380      DISPLAY 'FASCOREM - PLAYERS SCORED: ' WS-PLAYERS-SCORED.
008390      DISPLAY 'FASCOREM - UTILITY HIDDEN: ' WS-UTIL-HIDDEN-CT.
008400      DISPLAY 'FASCOREM - ROLE ADJUSTMENTS:' WS-ROLE-ADJ-CT.
008410      GO TO EOJ9999-EXIT.
008420*    ABEND PATH - CLOSE WHAT IS OPEN AND FAIL THE STEP.
008430  EOJ9900-ABEND.
008440      DISPLAY 'FASCOREM - PROGRAM ABENDING DUE TO ERROR'.
008450      CLOSE PSTATS-FILE PSCOREIN-FILE PSCOREOT-FILE AUDIT-FILE.
008460      MOVE 16 TO RETURN-CODE.
008470  EOJ9999-EXIT.
008480      EXIT.
