000100******************************************************************
000110*    FAROLEA  --  ROLE-ASSIGNMENT RECORD (OUTPUT OF FAROLERD,    *
000120*    ONE PER PLAYER PER ROUND).                                  *
000130******************************************************************
000140*    CHANGE LOG
000150*    98/04/14  DLH  ORIG
000160******************************************************************
000170 01  RA-ROLE-ASSIGNMENT-RECORD.
000180     05  RA-ROUND-NUM                  PIC 9(03).
000190     05  RA-PLAYER                     PIC X(20).
000200     05  RA-TEAM                       PIC X(02).
000210     05  RA-ROLE                       PIC X(08).
000220     05  RA-CONFIDENCE                 PIC 9V99.
000230     05  RA-RAW-SCORE                  PIC 9V99.
000240     05  RA-EVIDENCE-COUNT              PIC 9(02).
000250     05  FILLER                        PIC X(10).
