000100******************************************************************
000110*    FATEAMS  --  TEAM-STATS RECORD (OUTPUT OF FATEAMSY, ONE     *
000120*    PER SIDE PER MATCH).                                        *
000130******************************************************************
000140*    CHANGE LOG
000150*    98/09/30  DLH  ORIG
000160******************************************************************
000170 01  TM-TEAM-STATS-RECORD.
000180     05  TM-TEAM                       PIC X(02).
000190     05  TM-ENTRY-ATTEMPTS             PIC 9(03).
000200     05  TM-ENTRY-SUCCESSES            PIC 9(03).
000210     05  TM-POSTPLANT-ROUNDS           PIC 9(03).
000220     05  TM-POSTPLANT-WINS             PIC 9(03).
000230     05  TM-RETAKE-ATTEMPTS            PIC 9(03).
000240     05  TM-RETAKE-SUCCESSES           PIC 9(03).
000250     05  TM-ENTRY-RATE                 PIC V999.
000260     05  TM-POSTPLANT-RATE             PIC V999.
000270     05  TM-RETAKE-RATE                PIC V999.
000280     05  FILLER                        PIC X(15).
